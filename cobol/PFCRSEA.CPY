000100******************************************************************
000200*    PFCRSEA  -  PERFIL DE TEMPORADA POR CULTIVO (CROP-SEASON)   *
000300*    LLAVE      : CS-CROP-ID + CS-BLOCK-TYPE                     *
000400*    LONGITUD   : 40                                             *
000500******************************************************************
000600*    18/02/1989 JCLM  CREACION DEL PERFIL DE TEMPORADA           *
000700******************************************************************
000800 01  REG-CROP-SEASON.
000900     05  CST-CROP-ID              PIC 9(04).
001000     05  CST-BLOCK-TYPE           PIC X(02).
001100     05  CST-FIELD-WEEK-START     PIC 9(02).
001200     05  CST-FIELD-WEEK-END       PIC 9(02).
001300     05  CST-YIELD-POR-BEDFOOT    PIC 9(04)V99.
001400     05  CST-HARVEST-WEEKS        PIC 9(02).
001500     05  CST-DTM-DAYS             PIC 9(03).
001600     05  CST-ROWS-PER-BED         PIC 9(01).
001700     05  CST-DS-SEED-RATE         PIC 9(03).
001800     05  CST-TP-INROW-SPACING     PIC 9(03)V99.
001900     05  FILLER                   PIC X(10).
