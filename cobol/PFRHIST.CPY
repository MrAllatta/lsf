000100******************************************************************
000200*    PFRHIST  -  HISTORICO DE ROTACION (ROTATION-HISTORY)       *
000300*    LLAVE      : RH-BLOCK-ID + RH-YEAR                          *
000400*    LONGITUD   : 80                                             *
000500******************************************************************
000600*    20/03/1992 JCLM  CREACION DEL HISTORICO DE ROTACION         *
000700******************************************************************
000800 01  REG-ROTATION-HISTORY.
000900     05  RHS-BLOCK-ID             PIC 9(03).
001000     05  RHS-YEAR                 PIC 9(04).
001100     05  RHS-FAMILY               PIC X(20).
001200     05  RHS-NOTES                PIC X(40).
001300     05  FILLER                   PIC X(13).
