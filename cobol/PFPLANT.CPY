000100******************************************************************
000200*    PFPLANT  -  PLANTACION (PLANTING)                          *
000300*    LONGITUD   : 140                                            *
000400******************************************************************
000500*    02/04/1989 JCLM  CREACION DEL REGISTRO DE PLANTACION        *
000600*    14/08/1998 RHAG  SOL-0103 SE AGREGA PL-STATUS RV (REVISADA) *
000700******************************************************************
000800 01  REG-PLANTING.
000900     05  PLN-PL-ID                PIC 9(05).
001000     05  PLN-PL-YEAR              PIC 9(04).
001100     05  PLN-CROP-ID              PIC 9(04).
001200     05  PLN-BLOCK-TYPE           PIC X(02).
001300     05  PLN-VARIETY              PIC X(30).
001400     05  PLN-BLOCK-ID             PIC 9(03).
001500     05  PLN-BED-START            PIC 9(03).
001600     05  PLN-BED-END              PIC 9(03).
001700     05  PLN-PLANNED-BEDFEET      PIC 9(05).
001800     05  PLN-PLANNED-PLANT-DATE   PIC 9(08).
001900     05  PLN-PLANNED-1ST-HARVEST  PIC 9(08).
002000     05  PLN-PLANNED-LAST-HARVEST PIC 9(08).
002100     05  PLN-PLANNED-TOTAL-YIELD  PIC 9(08)V99.
002200     05  PLN-ACTUAL-BEDFEET       PIC 9(05).
002300     05  PLN-ACTUAL-PLANT-DATE    PIC 9(08).
002400     05  PLN-ACTUAL-1ST-HARVEST   PIC 9(08).
002500     05  PLN-ACTUAL-LAST-HARVEST  PIC 9(08).
002600     05  PLN-ACTUAL-TOTAL-YIELD   PIC 9(08)V99.
002700     05  PLN-STATUS               PIC X(02).
002800         88  PLN-PLANEADA                  VALUE 'PN'.
002900         88  PLN-SEMBRADA-VIVERO           VALUE 'SE'.
003000         88  PLN-TRASPLANTADA              VALUE 'PT'.
003100         88  PLN-CRECIENDO                 VALUE 'GR'.
003200         88  PLN-COSECHANDO                VALUE 'HV'.
003300         88  PLN-COMPLETA                  VALUE 'CM'.
003400         88  PLN-FALLIDA                   VALUE 'FL'.
003500         88  PLN-OMITIDA                   VALUE 'SK'.
003600         88  PLN-REVISADA                  VALUE 'RV'.
003700     05  FILLER                   PIC X(06).
003800
003900*--> REDEFINE DE LA FECHA DE SIEMBRA PLANEADA PARA ARITMETICA
004000 01  PLN-PLANT-DATE-R REDEFINES PLN-PLANNED-PLANT-DATE.
004100     05  PLN-PLANT-ANIO           PIC 9(04).
004200     05  PLN-PLANT-MES            PIC 9(02).
004300     05  PLN-PLANT-DIA            PIC 9(02).
