000100******************************************************************
000200* FECHA       : 02/10/1991                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFSALPS                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA LAS TRANSACCIONES DE VENTA DE DIA DE      *
000800*             : MERCADO.  LAS RAPIDAS (TOTAL DE EFECTIVO/TARJETA)*
000900*             : REEMPLAZAN EL RENGLON DE VENTA RAPIDA DEL DIA;   *
001000*             : LAS DETALLADAS CALCULAN EL INGRESO POR PRODUCTO  *
001100*             : Y REEMPLAZAN EL RENGLON DE VENTA DETALLADA.      *
001200*             : AL FINAL IMPRIME EL REPORTE DE VENTAS POR DIA.   *
001300* ARCHIVOS    : SATXN(E) SALESEVT(E/S) QUICKSAL(E/S) SALESFMT(E) *
001400*             : SORTWK(T) RPTSALPS(S)                            *
001500* ACCION (ES) : LEE,ACTUALIZA,ORDENA,IMPRIME                     *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 02/10/1991 JCLM 0002 VERSION INICIAL DE APLICACION DE VENTAS   *0002    
002100* 14/03/1992 JCLM 0004 SE AGREGA EL CALCULO DE DEVOLUCIONES      *0004    
002200*                      CUANDO SE CONOCE LA CANTIDAD LLEVADA       0004    
002300* 08/09/1994 MVQ 0007 SE AGREGA PORCENTAJE DE VENTA REALIZADA    *0007    
002400*                      (SELL-THROUGH) AL REPORTE DIARIO           0007    
002500* 25/05/1996 SOQ 0010 SE CAMBIA LA ACTUALIZACION DE VENTA RAPIDA *0010    
002600*                      Y DETALLADA A REEMPLAZO POR LLAVE, YA QUE *0010    
002700*                      EL MERCADO PERMITE CORRECCIONES EL MISMO  *0010    
002800*                      DIA                                        0010    
002900* 18/12/1998 JCLM 0015 REVISION Y2K - SE VALIDAN FECHAS DE VENTA *0015    
003000*                      DE CUATRO POSICIONES EN TODAS LAS LLAVES  *0015    
003100* 10/01/1999 JCLM 0016 PRUEBAS DE CORTE DE DIA SOBRE FECHAS DE   *0016    
003200*                      DOS SIGLOS DISTINTOS, SIN FALLAS           0016    
003300* 14/08/2002 RHAG SOL-0097 SE AGREGA SUBTOTAL DE PRODUCTOS Y     *SOL-0097
003400*                      VENTA POR DIA AL REPORTE                  *SOL-0097
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     PFSALPS.
003800 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
003900 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
004000 DATE-WRITTEN.   02/10/1991.
004100 DATE-COMPILED.
004200 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASE-NUMERICA IS '0' THRU '9'
004800     UPSI-0 IS SW-IMPRIME-DETALLE.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ARCH-SATXN     ASSIGN TO SATXN
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-STX FSE-STX.
005400     SELECT ARCH-SALES-EVT ASSIGN TO SALESEVT
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS FS-SEV FSE-SEV.
005700     SELECT ARCH-QUICK-SAL ASSIGN TO QUICKSAL
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FS-QSL FSE-QSL.
006000     SELECT ARCH-SALES-FMT ASSIGN TO SALESFMT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FS-SFM FSE-SFM.
006300     SELECT ARCH-SORT-VTA  ASSIGN TO SORTWK.
006400     SELECT ARCH-RPT-SALPS ASSIGN TO RPTSALPS
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-RPT FSE-RPT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  ARCH-SATXN     LABEL RECORDS ARE STANDARD.
007000     COPY PFSATXN.
007100 FD  ARCH-SALES-EVT LABEL RECORDS ARE STANDARD.
007200     COPY PFSEVNT.
007300 FD  ARCH-QUICK-SAL LABEL RECORDS ARE STANDARD.
007400     COPY PFQSALE.
007500 FD  ARCH-SALES-FMT LABEL RECORDS ARE STANDARD.
007600     COPY PFSFMT.
007700 SD  ARCH-SORT-VTA.
007800 01  REG-SORT-VTA.
007900     05  SRT-SALE-DATE            PIC 9(08).
008000     05  SRT-CHAN-ID              PIC 9(03).
008100     05  SRT-FMT-ID               PIC 9(04).
008200     05  SRT-PRODUCT-NAME         PIC X(30).
008300     05  SRT-ACTUAL-QTY           PIC 9(08)V99.
008400     05  SRT-ACTUAL-PRICE         PIC 9(05)V99.
008500     05  SRT-ACTUAL-REVENUE       PIC 9(08)V99.
008600     05  SRT-BROUGHT-QTY          PIC 9(08)V99.
008700     05  SRT-RETURNED-QTY         PIC 9(08)V99.
008800     05  SRT-SELL-THRU            PIC 9(03)V99.
008900     05  SRT-HAY-SELL-THRU        PIC X(01).
009000     05  FILLER                  PIC X(01).
009100 FD  ARCH-RPT-SALPS  LABEL RECORDS ARE STANDARD.
009200 01  LIN-RPT-SALPS            PIC X(132).
009300
009400 WORKING-STORAGE SECTION.
009500     77  WKS-CONT-PROD-DIA    PIC 9(03) COMP.
009600 01  WKS-AREAS-FILE-STATUS.
009700     05  FS-STX                  PIC 9(02).
009800     05  FSE-STX.
009900         10  FSE-STX-RETORNO     PIC S9(4) COMP-5.
010000         10  FSE-STX-FUNCION     PIC S9(4) COMP-5.
010100         10  FSE-STX-REALIM      PIC S9(4) COMP-5.
010200     05  FS-SEV                  PIC 9(02).
010300     05  FSE-SEV.
010400         10  FSE-SEV-RETORNO     PIC S9(4) COMP-5.
010500         10  FSE-SEV-FUNCION     PIC S9(4) COMP-5.
010600         10  FSE-SEV-REALIM      PIC S9(4) COMP-5.
010700     05  FS-QSL                  PIC 9(02).
010800     05  FSE-QSL.
010900         10  FSE-QSL-RETORNO     PIC S9(4) COMP-5.
011000         10  FSE-QSL-FUNCION     PIC S9(4) COMP-5.
011100         10  FSE-QSL-REALIM      PIC S9(4) COMP-5.
011200     05  FS-SFM                  PIC 9(02).
011300     05  FSE-SFM.
011400         10  FSE-SFM-RETORNO     PIC S9(4) COMP-5.
011500         10  FSE-SFM-FUNCION     PIC S9(4) COMP-5.
011600         10  FSE-SFM-REALIM      PIC S9(4) COMP-5.
011700     05  FS-RPT                  PIC 9(02).
011800     05  FSE-RPT.
011900         10  FSE-RPT-RETORNO     PIC S9(4) COMP-5.
012000         10  FSE-RPT-FUNCION     PIC S9(4) COMP-5.
012100         10  FSE-RPT-REALIM      PIC S9(4) COMP-5.
012200         10  FILLER                  PIC X(01).
012300
012400 01  WKS-TABLA-VENTAS.
012500     05  WKS-CONT-VENTAS         PIC 9(05) COMP.
012600     05  TVT-ENTRADA OCCURS 5000 TIMES INDEXED BY IX-VTA.
012700         10  TVT-CHAN-ID              PIC 9(03).
012800         10  TVT-SALE-DATE            PIC 9(08).
012900         10  TVT-FMT-ID               PIC 9(04).
013000         10  TVT-ACTUAL-QTY           PIC 9(08)V99.
013100         10  TVT-ACTUAL-PRICE         PIC 9(05)V99.
013200         10  TVT-ACTUAL-REVENUE       PIC 9(08)V99.
013300         10  TVT-BROUGHT-QTY          PIC 9(08)V99.
013400         10  TVT-RETURNED-QTY         PIC 9(08)V99.
013500         10  FILLER                  PIC X(01).
013600
013700*--> VISTA ALFANUMERICA DE LA TABLA DE VENTAS (DEPURACION)
013800 01  WKS-TABLA-VENTAS-R REDEFINES WKS-TABLA-VENTAS.
013900     05  FILLER                  PIC X(245005).
014000
014100 01  WKS-TABLA-RAPIDAS.
014200     05  WKS-CONT-RAPIDAS        PIC 9(04) COMP.
014300     05  TRP-ENTRADA OCCURS 1000 TIMES INDEXED BY IX-RAP.
014400         10  TRP-CHAN-ID              PIC 9(03).
014500         10  TRP-SALE-DATE            PIC 9(08).
014600         10  TRP-TOTAL-CASH           PIC 9(07)V99.
014700         10  TRP-TOTAL-CARD           PIC 9(07)V99.
014800         10  FILLER                  PIC X(01).
014900
015000*--> VISTA ALFANUMERICA DE LA TABLA DE VENTAS RAPIDAS (DEPURACION)
015100 01  WKS-TABLA-RAPIDAS-R REDEFINES WKS-TABLA-RAPIDAS.
015200     05  FILLER                  PIC X(29004).
015300
015400 01  WKS-TABLA-FORMATOS.
015500     05  WKS-CONT-FORMATOS       PIC 9(04) COMP.
015600     05  TFM-ENTRADA OCCURS 500 TIMES INDEXED BY IX-FMT.
015700         10  TFM-FMT-ID               PIC 9(04).
015800         10  TFM-PRODUCT-NAME         PIC X(30).
015900         10  TFM-SALE-PRICE           PIC 9(05)V99.
016000         10  FILLER                  PIC X(01).
016100
016200*--> VISTA ALFANUMERICA DE LA TABLA DE FORMATOS (DEPURACION)
016300 01  WKS-TABLA-FORMATOS-R REDEFINES WKS-TABLA-FORMATOS.
016400     05  FILLER                  PIC X(19504).
016500
016600 01  WKS-INDICADORES.
016700     05  WKS-EOF-STX              PIC X(01) VALUE 'N'.
016800     05  WKS-EOF-SEV              PIC X(01) VALUE 'N'.
016900     05  WKS-EOF-QSL              PIC X(01) VALUE 'N'.
017000     05  WKS-EOF-SFM              PIC X(01) VALUE 'N'.
017100     05  WKS-FIN-RETORNO          PIC X(01) VALUE 'N'.
017200     05  WKS-PRIMER-RENGLON       PIC X(01) VALUE 'S'.
017300     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
017400         88  WKS-SI-ENCONTRADO             VALUE 'S'.
017500     05  FILLER                  PIC X(01).
017600
017700 01  WKS-CAMPOS-TRABAJO.
017800     05  WKS-PRECIO-USAR          PIC 9(05)V99.
017900     05  WKS-CANTIDAD-DEVUELTA    PIC 9(08)V99.
018000     05  WKS-REVENUE              PIC 9(08)V99.
018100     05  WKS-POS-ENCONTRADA       PIC 9(05) COMP.
018200     05  FILLER                  PIC X(01).
018300
018400 01  WKS-CONTADORES.
018500     05  WKS-CONT-TRANSACCIONES   PIC 9(05) COMP.
018600     05  WKS-CONT-RAPIDAS-APLIC   PIC 9(05) COMP.
018700     05  WKS-CONT-DETALLE-APLIC   PIC 9(05) COMP.
018800     05  WKS-TOTAL-REVENUE-DIA    PIC 9(08)V99.
018900     05  WKS-FECHA-ANTERIOR       PIC 9(08).
019000     05  FILLER                  PIC X(01).
019100
019200 01  LIN-ENCABEZADO.
019300     05  FILLER                  PIC X(40) VALUE
019400         'REPORTE DE VENTAS DE DIA DE MERCADO'.
019500     05  FILLER                  PIC X(92) VALUE SPACES.
019600
019700 01  LIN-FECHA.
019800     05  FILLER                  PIC X(12) VALUE
019900         'FECHA VENTA:'.
020000     05  FEC-SALE-DATE           PIC 9(08).
020100     05  FILLER                  PIC X(112) VALUE SPACES.
020200
020300 01  LIN-DETALLE-VTA.
020400     05  DET-PRODUCT-NAME        PIC X(30).
020500     05  FILLER                  PIC X(02) VALUE SPACES.
020600     05  DET-ACTUAL-QTY          PIC ZZZ,ZZ9.99.
020700     05  FILLER                  PIC X(01) VALUE SPACES.
020800     05  DET-ACTUAL-PRICE        PIC ZZ,ZZ9.99.
020900     05  FILLER                  PIC X(01) VALUE SPACES.
021000     05  DET-ACTUAL-REVENUE      PIC ZZ,ZZ9.99.
021100     05  FILLER                  PIC X(01) VALUE SPACES.
021200     05  DET-RETURNED-QTY        PIC ZZZ9.99.
021300     05  FILLER                  PIC X(01) VALUE SPACES.
021400     05  DET-SELL-THRU           PIC ZZ9.99.
021500     05  FILLER                  PIC X(01) VALUE '%'.
021600
021700 01  LIN-SUBTOTAL-DIA.
021800     05  FILLER                  PIC X(20) VALUE
021900         '   PRODUCTOS DEL DIA:'.
022000     05  SUB-CONT-PROD           PIC ZZ9.
022100     05  FILLER                  PIC X(10) VALUE SPACES.
022200     05  FILLER                  PIC X(14) VALUE
022300         'VENTA DEL DIA:'.
022400     05  SUB-TOTAL-REVENUE       PIC ZZ,ZZZ,ZZ9.99.
022500     05  FILLER                  PIC X(40) VALUE SPACES.
022600
022700 PROCEDURE DIVISION.
022800 000-MAIN SECTION.
022900     PERFORM 100-INICIO THRU 100-INICIO-E
023000     PERFORM 200-LEE-TRANSACCION THRU 200-LEE-TRANSACCION-E
023100         UNTIL WKS-EOF-STX = 'S'
023200     PERFORM 800-REESCRIBE-VENTAS THRU 800-REESCRIBE-VENTAS-E
023300     PERFORM 810-REESCRIBE-RAPIDAS THRU 810-REESCRIBE-RAPIDAS-E
023400     SORT ARCH-SORT-VTA
023500         ASCENDING KEY SRT-SALE-DATE SRT-CHAN-ID SRT-FMT-ID
023600         INPUT PROCEDURE IS 850-ARMA-ORDEN THRU 850-ARMA-ORDEN-E
023700         OUTPUT PROCEDURE IS 400-IMPRIME-REPORTE
023800               THRU 400-IMPRIME-REPORTE-E
023900     PERFORM 900-FIN THRU 900-FIN-E
024000     STOP RUN.
024100 000-MAIN-E. EXIT.
024200
024300 100-INICIO SECTION.
024400     MOVE ZEROES TO WKS-CONT-VENTAS WKS-CONT-RAPIDAS
024500                     WKS-CONT-FORMATOS WKS-CONT-TRANSACCIONES
024600                     WKS-CONT-RAPIDAS-APLIC WKS-CONT-DETALLE-APLIC
024700
024800     OPEN INPUT ARCH-SALES-FMT
024900     PERFORM 110-CARGA-FORMATOS THRU 110-CARGA-FORMATOS-E
025000         UNTIL WKS-EOF-SFM = 'S'
025100     CLOSE ARCH-SALES-FMT
025200
025300     OPEN INPUT ARCH-SALES-EVT
025400     PERFORM 120-CARGA-VENTAS THRU 120-CARGA-VENTAS-E
025500         UNTIL WKS-EOF-SEV = 'S'
025600     CLOSE ARCH-SALES-EVT
025700
025800     OPEN INPUT ARCH-QUICK-SAL
025900     PERFORM 130-CARGA-RAPIDAS THRU 130-CARGA-RAPIDAS-E
026000         UNTIL WKS-EOF-QSL = 'S'
026100     CLOSE ARCH-QUICK-SAL
026200
026300     OPEN OUTPUT ARCH-RPT-SALPS
026400     WRITE LIN-RPT-SALPS FROM LIN-ENCABEZADO
026500
026600     OPEN INPUT ARCH-SATXN.
026700 100-INICIO-E. EXIT.
026800
026900 110-CARGA-FORMATOS SECTION.
027000     READ ARCH-SALES-FMT
027100         AT END MOVE 'S' TO WKS-EOF-SFM
027200         NOT AT END
027300             ADD 1 TO WKS-CONT-FORMATOS
027400             SET IX-FMT TO WKS-CONT-FORMATOS
027500             MOVE SFM-FMT-ID       TO TFM-FMT-ID(IX-FMT)
027600             MOVE SFM-PRODUCT-NAME TO TFM-PRODUCT-NAME(IX-FMT)
027700             MOVE SFM-SALE-PRICE   TO TFM-SALE-PRICE(IX-FMT)
027800     END-READ.
027900 110-CARGA-FORMATOS-E. EXIT.
028000
028100 120-CARGA-VENTAS SECTION.
028200     READ ARCH-SALES-EVT
028300         AT END MOVE 'S' TO WKS-EOF-SEV
028400         NOT AT END
028500             ADD 1 TO WKS-CONT-VENTAS
028600             SET IX-VTA TO WKS-CONT-VENTAS
028700             MOVE SEV-CHAN-ID         TO TVT-CHAN-ID(IX-VTA)
028800             MOVE SEV-SALE-DATE       TO TVT-SALE-DATE(IX-VTA)
028900             MOVE SEV-FMT-ID          TO TVT-FMT-ID(IX-VTA)
029000             MOVE SEV-ACTUAL-QTY      TO TVT-ACTUAL-QTY(IX-VTA)
029100             MOVE SEV-ACTUAL-PRICE    TO TVT-ACTUAL-PRICE(IX-VTA)
029200             MOVE SEV-ACTUAL-REVENUE  TO
029300                  TVT-ACTUAL-REVENUE(IX-VTA)
029400             MOVE SEV-BROUGHT-QTY     TO TVT-BROUGHT-QTY(IX-VTA)
029500             MOVE SEV-RETURNED-QTY    TO TVT-RETURNED-QTY(IX-VTA)
029600     END-READ.
029700 120-CARGA-VENTAS-E. EXIT.
029800
029900 130-CARGA-RAPIDAS SECTION.
030000     READ ARCH-QUICK-SAL
030100         AT END MOVE 'S' TO WKS-EOF-QSL
030200         NOT AT END
030300             ADD 1 TO WKS-CONT-RAPIDAS
030400             SET IX-RAP TO WKS-CONT-RAPIDAS
030500             MOVE QSL-CHAN-ID      TO TRP-CHAN-ID(IX-RAP)
030600             MOVE QSL-SALE-DATE    TO TRP-SALE-DATE(IX-RAP)
030700             MOVE QSL-TOTAL-CASH   TO TRP-TOTAL-CASH(IX-RAP)
030800             MOVE QSL-TOTAL-CARD   TO TRP-TOTAL-CARD(IX-RAP)
030900     END-READ.
031000 130-CARGA-RAPIDAS-E. EXIT.
031100
031200******************************************************************
031300*   LECTURA DE LA TRANSACCION DE VENTA Y DESPACHO POR TIPO       *
031400******************************************************************
031500 200-LEE-TRANSACCION SECTION.
031600     READ ARCH-SATXN
031700         AT END MOVE 'S' TO WKS-EOF-STX
031800         NOT AT END
031900             ADD 1 TO WKS-CONT-TRANSACCIONES
032000             EVALUATE TRUE
032100                 WHEN STX-ES-RAPIDA
032200                     PERFORM 210-PROCESA-RAPIDA
032300                         THRU 210-PROCESA-RAPIDA-E
032400                 WHEN STX-ES-DETALLADA
032500                     PERFORM 220-PROCESA-DETALLADA
032600                         THRU 220-PROCESA-DETALLADA-E
032700             END-EVALUATE
032800     END-READ.
032900 200-LEE-TRANSACCION-E. EXIT.
033000
033100******************************************************************
033200*   VENTA RAPIDA: INSERTA O REEMPLAZA POR CANAL + FECHA          *
033300******************************************************************
033400 210-PROCESA-RAPIDA SECTION.
033500     MOVE 'N' TO WKS-ENCONTRADO
033600     MOVE ZEROES TO WKS-POS-ENCONTRADA
033700
033800     PERFORM 211-BUSCA-RAPIDA THRU 211-BUSCA-RAPIDA-E
033900         VARYING IX-RAP FROM 1 BY 1
034000         UNTIL IX-RAP > WKS-CONT-RAPIDAS
034100
034200     IF NOT WKS-SI-ENCONTRADO
034300         ADD 1 TO WKS-CONT-RAPIDAS
034400         MOVE WKS-CONT-RAPIDAS TO WKS-POS-ENCONTRADA
034500     END-IF
034600
034700     SET IX-RAP TO WKS-POS-ENCONTRADA
034800     MOVE STX-CHAN-ID    TO TRP-CHAN-ID(IX-RAP)
034900     MOVE STX-SALE-DATE  TO TRP-SALE-DATE(IX-RAP)
035000     MOVE STX-CASH       TO TRP-TOTAL-CASH(IX-RAP)
035100     MOVE STX-CARD       TO TRP-TOTAL-CARD(IX-RAP)
035200     ADD 1 TO WKS-CONT-RAPIDAS-APLIC.
035300 210-PROCESA-RAPIDA-E. EXIT.
035400
035500 211-BUSCA-RAPIDA SECTION.
035600     IF TRP-CHAN-ID(IX-RAP) = STX-CHAN-ID AND
035700        TRP-SALE-DATE(IX-RAP) = STX-SALE-DATE
035800         MOVE 'S' TO WKS-ENCONTRADO
035900         MOVE IX-RAP TO WKS-POS-ENCONTRADA
036000     END-IF.
036100 211-BUSCA-RAPIDA-E. EXIT.
036200
036300******************************************************************
036400*   VENTA DETALLADA: CALCULA INGRESO Y DEVOLUCION, INSERTA O     *
036500*   REEMPLAZA POR CANAL + FECHA + PRODUCTO                       *
036600******************************************************************
036700 220-PROCESA-DETALLADA SECTION.
036800     PERFORM 230-CALCULA-VENTA-REALIZADA
036900         THRU 230-CALCULA-VENTA-REALIZADA-E
037000
037100     MOVE 'N' TO WKS-ENCONTRADO
037200     MOVE ZEROES TO WKS-POS-ENCONTRADA
037300
037400     PERFORM 221-BUSCA-VENTA THRU 221-BUSCA-VENTA-E
037500         VARYING IX-VTA FROM 1 BY 1
037600         UNTIL IX-VTA > WKS-CONT-VENTAS
037700
037800     IF NOT WKS-SI-ENCONTRADO
037900         ADD 1 TO WKS-CONT-VENTAS
038000         MOVE WKS-CONT-VENTAS TO WKS-POS-ENCONTRADA
038100     END-IF
038200
038300     SET IX-VTA TO WKS-POS-ENCONTRADA
038400     MOVE STX-CHAN-ID          TO TVT-CHAN-ID(IX-VTA)
038500     MOVE STX-SALE-DATE        TO TVT-SALE-DATE(IX-VTA)
038600     MOVE STX-FMT-ID           TO TVT-FMT-ID(IX-VTA)
038700     MOVE STX-SOLD-QTY         TO TVT-ACTUAL-QTY(IX-VTA)
038800     MOVE WKS-PRECIO-USAR      TO TVT-ACTUAL-PRICE(IX-VTA)
038900     MOVE WKS-REVENUE          TO TVT-ACTUAL-REVENUE(IX-VTA)
039000     IF STX-HAY-CANTIDAD-LLEVADA
039100         MOVE STX-BROUGHT-QTY      TO TVT-BROUGHT-QTY(IX-VTA)
039200         MOVE WKS-CANTIDAD-DEVUELTA TO TVT-RETURNED-QTY(IX-VTA)
039300     ELSE
039400         MOVE ZEROES TO TVT-BROUGHT-QTY(IX-VTA)
039500         MOVE ZEROES TO TVT-RETURNED-QTY(IX-VTA)
039600     END-IF
039700     ADD 1 TO WKS-CONT-DETALLE-APLIC.
039800 220-PROCESA-DETALLADA-E. EXIT.
039900
040000 221-BUSCA-VENTA SECTION.
040100     IF TVT-CHAN-ID(IX-VTA) = STX-CHAN-ID AND
040200        TVT-SALE-DATE(IX-VTA) = STX-SALE-DATE AND
040300        TVT-FMT-ID(IX-VTA) = STX-FMT-ID
040400         MOVE 'S' TO WKS-ENCONTRADO
040500         MOVE IX-VTA TO WKS-POS-ENCONTRADA
040600     END-IF.
040700 221-BUSCA-VENTA-E. EXIT.
040800
040900******************************************************************
041000*   PRECIO A USAR (PROPIO O DE PRESENTACION), INGRESO Y          *
041100*   DEVOLUCION: DEVUELTO = MAX(0, LLEVADO - VENDIDO)             *
041200******************************************************************
041300 230-CALCULA-VENTA-REALIZADA SECTION.
041400     IF STX-HAY-PRECIO-PROPIO
041500         MOVE STX-PRICE-OVERRIDE TO WKS-PRECIO-USAR
041600     ELSE
041700         MOVE ZEROES TO WKS-PRECIO-USAR
041800         PERFORM 231-BUSCA-PRECIO-FORMATO
041900             THRU 231-BUSCA-PRECIO-FORMATO-E
042000             VARYING IX-FMT FROM 1 BY 1
042100             UNTIL IX-FMT > WKS-CONT-FORMATOS
042200     END-IF
042300
042400     COMPUTE WKS-REVENUE ROUNDED =
042500         STX-SOLD-QTY * WKS-PRECIO-USAR
042600
042700     MOVE ZEROES TO WKS-CANTIDAD-DEVUELTA
042800     IF STX-HAY-CANTIDAD-LLEVADA
042900         IF STX-BROUGHT-QTY > STX-SOLD-QTY
043000             COMPUTE WKS-CANTIDAD-DEVUELTA =
043100                 STX-BROUGHT-QTY - STX-SOLD-QTY
043200         ELSE
043300             MOVE ZEROES TO WKS-CANTIDAD-DEVUELTA
043400         END-IF
043500     END-IF.
043600 230-CALCULA-VENTA-REALIZADA-E. EXIT.
043700
043800 231-BUSCA-PRECIO-FORMATO SECTION.
043900     IF TFM-FMT-ID(IX-FMT) = STX-FMT-ID
044000         MOVE TFM-SALE-PRICE(IX-FMT) TO WKS-PRECIO-USAR
044100     END-IF.
044200 231-BUSCA-PRECIO-FORMATO-E. EXIT.
044300
044400******************************************************************
044500*   REESCRITURA DE LOS MAESTROS DE VENTA DETALLADA Y RAPIDA      *
044600******************************************************************
044700 800-REESCRIBE-VENTAS SECTION.
044800     CLOSE ARCH-SATXN
044900     OPEN OUTPUT ARCH-SALES-EVT
045000     PERFORM 805-ESCRIBE-VENTA THRU 805-ESCRIBE-VENTA-E
045100         VARYING IX-VTA FROM 1 BY 1
045200         UNTIL IX-VTA > WKS-CONT-VENTAS
045300     CLOSE ARCH-SALES-EVT.
045400 800-REESCRIBE-VENTAS-E. EXIT.
045500
045600 805-ESCRIBE-VENTA SECTION.
045700     MOVE TVT-CHAN-ID(IX-VTA)         TO SEV-CHAN-ID
045800     MOVE TVT-SALE-DATE(IX-VTA)       TO SEV-SALE-DATE
045900     MOVE TVT-FMT-ID(IX-VTA)          TO SEV-FMT-ID
046000     MOVE TVT-ACTUAL-QTY(IX-VTA)      TO SEV-ACTUAL-QTY
046100     MOVE TVT-ACTUAL-PRICE(IX-VTA)    TO SEV-ACTUAL-PRICE
046200     MOVE TVT-ACTUAL-REVENUE(IX-VTA)  TO SEV-ACTUAL-REVENUE
046300     MOVE TVT-BROUGHT-QTY(IX-VTA)     TO SEV-BROUGHT-QTY
046400     MOVE TVT-RETURNED-QTY(IX-VTA)    TO SEV-RETURNED-QTY
046500     WRITE REG-SALES-EVENT.
046600 805-ESCRIBE-VENTA-E. EXIT.
046700
046800 810-REESCRIBE-RAPIDAS SECTION.
046900     OPEN OUTPUT ARCH-QUICK-SAL
047000     PERFORM 815-ESCRIBE-RAPIDA THRU 815-ESCRIBE-RAPIDA-E
047100         VARYING IX-RAP FROM 1 BY 1
047200         UNTIL IX-RAP > WKS-CONT-RAPIDAS
047300     CLOSE ARCH-QUICK-SAL.
047400 810-REESCRIBE-RAPIDAS-E. EXIT.
047500
047600 815-ESCRIBE-RAPIDA SECTION.
047700     MOVE TRP-CHAN-ID(IX-RAP)      TO QSL-CHAN-ID
047800     MOVE TRP-SALE-DATE(IX-RAP)    TO QSL-SALE-DATE
047900     MOVE TRP-TOTAL-CASH(IX-RAP)   TO QSL-TOTAL-CASH
048000     MOVE TRP-TOTAL-CARD(IX-RAP)   TO QSL-TOTAL-CARD
048100     WRITE REG-QUICK-SALES.
048200 815-ESCRIBE-RAPIDA-E. EXIT.
048300
048400******************************************************************
048500*   PROCEDIMIENTO DE ENTRADA DEL SORT: LIBERA CADA VENTA         *
048600*   DETALLADA DEL MAESTRO YA ACTUALIZADO, CON SU NOMBRE DE       *
048700*   PRODUCTO Y SU PORCENTAJE DE VENTA REALIZADA                  *
048800******************************************************************
048900 850-ARMA-ORDEN SECTION.
049000     PERFORM 851-LIBERA-RENGLON THRU 851-LIBERA-RENGLON-E
049100         VARYING IX-VTA FROM 1 BY 1
049200         UNTIL IX-VTA > WKS-CONT-VENTAS.
049300 850-ARMA-ORDEN-E. EXIT.
049400
049500 851-LIBERA-RENGLON SECTION.
049600     MOVE TVT-SALE-DATE(IX-VTA)      TO SRT-SALE-DATE
049700     MOVE TVT-CHAN-ID(IX-VTA)        TO SRT-CHAN-ID
049800     MOVE TVT-FMT-ID(IX-VTA)         TO SRT-FMT-ID
049900     MOVE SPACES                     TO SRT-PRODUCT-NAME
050000     PERFORM 852-BUSCA-NOMBRE THRU 852-BUSCA-NOMBRE-E
050100         VARYING IX-FMT FROM 1 BY 1
050200         UNTIL IX-FMT > WKS-CONT-FORMATOS
050300     MOVE TVT-ACTUAL-QTY(IX-VTA)      TO SRT-ACTUAL-QTY
050400     MOVE TVT-ACTUAL-PRICE(IX-VTA)    TO SRT-ACTUAL-PRICE
050500     MOVE TVT-ACTUAL-REVENUE(IX-VTA)  TO SRT-ACTUAL-REVENUE
050600     MOVE TVT-BROUGHT-QTY(IX-VTA)     TO SRT-BROUGHT-QTY
050700     MOVE TVT-RETURNED-QTY(IX-VTA)    TO SRT-RETURNED-QTY
050800
050900     IF TVT-BROUGHT-QTY(IX-VTA) > ZEROES
051000         MOVE 'S' TO SRT-HAY-SELL-THRU
051100         COMPUTE SRT-SELL-THRU ROUNDED =
051200             TVT-ACTUAL-QTY(IX-VTA) / TVT-BROUGHT-QTY(IX-VTA)
051300             * 100
051400     ELSE
051500         MOVE 'N' TO SRT-HAY-SELL-THRU
051600         MOVE ZEROES TO SRT-SELL-THRU
051700     END-IF
051800     RELEASE REG-SORT-VTA.
051900 851-LIBERA-RENGLON-E. EXIT.
052000
052100 852-BUSCA-NOMBRE SECTION.
052200     IF TFM-FMT-ID(IX-FMT) = TVT-FMT-ID(IX-VTA)
052300         MOVE TFM-PRODUCT-NAME(IX-FMT) TO SRT-PRODUCT-NAME
052400     END-IF.
052500 852-BUSCA-NOMBRE-E. EXIT.
052600
052700******************************************************************
052800*   PROCEDIMIENTO DE SALIDA DEL SORT: IMPRIME EL REPORTE CON     *
052900*   RUPTURA DE CONTROL POR FECHA DE VENTA                        *
053000******************************************************************
053100 400-IMPRIME-REPORTE SECTION.
053200     MOVE ZEROES TO WKS-FECHA-ANTERIOR WKS-CONT-PROD-DIA
053300                     WKS-TOTAL-REVENUE-DIA
053400     RETURN ARCH-SORT-VTA
053500         AT END SET WKS-FIN-RETORNO TO 'S'
053600     END-RETURN
053700     PERFORM 410-IMPRIME-RENGLON THRU 410-IMPRIME-RENGLON-E
053800         UNTIL WKS-FIN-RETORNO = 'S'
053900     IF WKS-CONT-PROD-DIA > ZEROES
054000         PERFORM 420-IMPRIME-SUBTOTAL THRU 420-IMPRIME-SUBTOTAL-E
054100     END-IF.
054200 400-IMPRIME-REPORTE-E. EXIT.
054300
054400 410-IMPRIME-RENGLON SECTION.
054500     IF SRT-SALE-DATE NOT = WKS-FECHA-ANTERIOR
054600         IF WKS-FECHA-ANTERIOR NOT = ZEROES
054700             PERFORM 420-IMPRIME-SUBTOTAL
054800                 THRU 420-IMPRIME-SUBTOTAL-E
054900         END-IF
055000         MOVE SRT-SALE-DATE TO WKS-FECHA-ANTERIOR FEC-SALE-DATE
055100         WRITE LIN-RPT-SALPS FROM LIN-FECHA
055200         MOVE ZEROES TO WKS-CONT-PROD-DIA WKS-TOTAL-REVENUE-DIA
055300     END-IF
055400
055500     MOVE SRT-PRODUCT-NAME        TO DET-PRODUCT-NAME
055600     MOVE SRT-ACTUAL-QTY          TO DET-ACTUAL-QTY
055700     MOVE SRT-ACTUAL-PRICE        TO DET-ACTUAL-PRICE
055800     MOVE SRT-ACTUAL-REVENUE      TO DET-ACTUAL-REVENUE
055900     MOVE SRT-RETURNED-QTY        TO DET-RETURNED-QTY
056000     IF SRT-HAY-SELL-THRU = 'S'
056100         MOVE SRT-SELL-THRU TO DET-SELL-THRU
056200     ELSE
056300         MOVE ZEROES TO DET-SELL-THRU
056400     END-IF
056500     WRITE LIN-RPT-SALPS FROM LIN-DETALLE-VTA
056600
056700     ADD 1 TO WKS-CONT-PROD-DIA
056800     ADD SRT-ACTUAL-REVENUE TO WKS-TOTAL-REVENUE-DIA
056900
057000     RETURN ARCH-SORT-VTA
057100         AT END SET WKS-FIN-RETORNO TO 'S'
057200     END-RETURN.
057300 410-IMPRIME-RENGLON-E. EXIT.
057400
057500 420-IMPRIME-SUBTOTAL SECTION.
057600     MOVE WKS-CONT-PROD-DIA      TO SUB-CONT-PROD
057700     MOVE WKS-TOTAL-REVENUE-DIA  TO SUB-TOTAL-REVENUE
057800     WRITE LIN-RPT-SALPS FROM LIN-SUBTOTAL-DIA.
057900 420-IMPRIME-SUBTOTAL-E. EXIT.
058000
058100 900-FIN SECTION.
058200     CLOSE ARCH-RPT-SALPS
058300     DISPLAY 'PFSALPS - TRANSACCIONES LEIDAS   : '
058400         WKS-CONT-TRANSACCIONES
058500     DISPLAY 'PFSALPS - VENTAS RAPIDAS APLIC.  : '
058600         WKS-CONT-RAPIDAS-APLIC
058700     DISPLAY 'PFSALPS - VENTAS DETALLE APLIC.  : '
058800         WKS-CONT-DETALLE-APLIC.
058900 900-FIN-E. EXIT.
