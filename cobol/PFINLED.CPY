000100******************************************************************
000200*    PFINLED  -  BITACORA DE INVENTARIO (INVENTORY-LEDGER)      *
000300*    ORDEN      : CROP + FECHA + SECUENCIA                       *
000400*    LONGITUD   : 80                                             *
000500******************************************************************
000600*    20/04/1990 JCLM  CREACION DE LA BITACORA DE INVENTARIO      *
000700******************************************************************
000800 01  REG-INVENTORY-LEDGER.
000900     05  ILG-SEQ                  PIC 9(06).
001000     05  ILG-CROP-ID              PIC 9(04).
001100     05  ILG-EVENT-DATE           PIC 9(08).
001200     05  ILG-EVENT-TYPE           PIC X(02).
001300         88  ILG-COSECHA-ENTRA             VALUE 'HI'.
001400         88  ILG-VENTA-SALE                VALUE 'SO'.
001500         88  ILG-DEVOLUCION-ENTRA          VALUE 'RI'.
001600         88  ILG-MERMA-SALE                VALUE 'WO'.
001700         88  ILG-TRASLADO                  VALUE 'TR'.
001800         88  ILG-REVISION-CALIDAD          VALUE 'QC'.
001900         88  ILG-CONTEO-FIN-ANIO           VALUE 'YE'.
002000         88  ILG-AJUSTE                    VALUE 'AJ'.
002100     05  ILG-QUANTITY             PIC S9(08)V99.
002200     05  ILG-RUNNING-BALANCE      PIC S9(08)V99.
002300     05  ILG-EXPIRY-DATE          PIC 9(08).
002400     05  ILG-STORAGE-LOCATION     PIC X(20).
002500     05  FILLER                   PIC X(12).
