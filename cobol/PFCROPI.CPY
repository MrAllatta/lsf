000100******************************************************************
000200*    PFCROPI  -  MAESTRO DE CULTIVOS (CROP-INFO)                 *
000300*    APLICACION : PLANIFICACION DE FINCA                         *
000400*    LONGITUD   : 180                                            *
000500******************************************************************
000600*    11/02/1989 JCLM  CREACION DEL MAESTRO DE CULTIVOS           *
000700*    03/06/1997 RHAG  SOL-0091 SE AGREGA SEEDS-PER-OUNCE         *
000800******************************************************************
000900 01  REG-CROP-INFO.
001000     05  CRI-CROP-ID              PIC 9(04).
001100     05  CRI-CROP-NAME            PIC X(30).
001200     05  CRI-CROP-TYPE            PIC X(20).
001300     05  CRI-BOTANICAL-FAMILY     PIC X(20).
001400     05  CRI-PROPAGATION-TYPE     PIC X(02).
001500         88  CRI-PROP-SEMILLA              VALUE 'SD'.
001600         88  CRI-PROP-CLAVO                VALUE 'VC'.
001700         88  CRI-PROP-TUBERCULO            VALUE 'VT'.
001800         88  CRI-PROP-ESQUEJE               VALUE 'VS'.
001900     05  CRI-PERENNIAL-FLAG       PIC X(01).
002000         88  CRI-ES-PERENNE                VALUE 'Y'.
002100     05  CRI-FRESH-OR-STORAGE     PIC X(01).
002200         88  CRI-ES-FRESCO                 VALUE 'F'.
002300         88  CRI-ES-ALMACEN                VALUE 'S'.
002400     05  CRI-STORAGE-WEEKS        PIC 9(03).
002500     05  CRI-HARVEST-UNIT         PIC X(10).
002600     05  CRI-AVG-UNIT-WEIGHT      PIC 9(03)V99.
002700     05  CRI-UNITS-PER-BIN        PIC 9(04).
002800     05  CRI-HARVEST-BIN          PIC X(20).
002900     05  CRI-HARVEST-TOOLS        PIC X(30).
003000     05  CRI-NURSERY-WEEKS        PIC 9(02).
003100     05  CRI-WEEKS-UNTIL-POT-UP   PIC 9(02).
003200     05  CRI-SEEDED-TRAY-SIZE     PIC 9(03).
003300     05  CRI-SEEDS-PER-CELL       PIC 9(02).
003400     05  CRI-THINNED-PLANTS       PIC 9(02).
003500     05  CRI-SEEDS-PER-OUNCE      PIC 9(07)V9.
003600     05  FILLER                   PIC X(11).
