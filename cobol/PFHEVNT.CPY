000100******************************************************************
000200*    PFHEVNT  -  EVENTO DE COSECHA (HARVEST-EVENT)               *
000300*    LONGITUD   : 100                                            *
000400******************************************************************
000500*    09/04/1989 JCLM  CREACION DEL EVENTO DE COSECHA              *
000600*    02/09/1999 RHAG  SOL-0108 SE AGREGA HE-QUALITY-GRADE        *
000700******************************************************************
000800 01  REG-HARVEST-EVENT.
000900     05  HEV-HE-ID                PIC 9(06).
001000     05  HEV-PLANTING-ID          PIC 9(05).
001100     05  HEV-PLANNED-DATE         PIC 9(08).
001200     05  HEV-PLANNED-QTY          PIC 9(08)V99.
001300     05  HEV-PLANNED-UNITS        PIC X(10).
001400     05  HEV-ACTUAL-DATE          PIC 9(08).
001500     05  HEV-ACTUAL-QTY           PIC 9(08)V99.
001600     05  HEV-ACTUAL-BINS          PIC 9(04)V9.
001700     05  HEV-ACTUAL-BIN-TYPE      PIC X(20).
001800     05  HEV-ACTUAL-HOURS         PIC 9(03)V9.
001900     05  HEV-QUALITY-GRADE        PIC X(01).
002000         88  HEV-PRIMERA                    VALUE 'P'.
002100         88  HEV-SEGUNDA                    VALUE 'S'.
002200         88  HEV-MIXTA                       VALUE 'M'.
002300     05  FILLER                   PIC X(13).
002400
002500*--> REDEFINE DE LA FECHA PLANEADA PARA CALCULO DE SEMANA ISO
002600 01  HEV-PLANNED-DATE-R REDEFINES HEV-PLANNED-DATE.
002700     05  HEV-PLAN-ANIO            PIC 9(04).
002800     05  HEV-PLAN-MES             PIC 9(02).
002900     05  HEV-PLAN-DIA             PIC 9(02).
