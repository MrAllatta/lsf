000100******************************************************************
000200*    PFRRULE  -  REGLA DE ROTACION POR FAMILIA (ROTATION-RULE)  *
000300*    LONGITUD   : 30                                             *
000400******************************************************************
000500*    20/03/1992 JCLM  CREACION DE REGLAS DE ROTACION             *
000600******************************************************************
000700 01  REG-ROTATION-RULE.
000800     05  RRL-FAMILY               PIC X(20).
000900     05  RRL-MIN-GAP-YEARS        PIC 9(02).
001000     05  FILLER                   PIC X(08).
