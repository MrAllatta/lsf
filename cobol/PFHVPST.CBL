000100******************************************************************
000200* FECHA       : 12/05/1990                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFHVPST                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA LAS TRANSACCIONES DIARIAS DE COSECHA A LOS *
000800*             : EVENTOS DE COSECHA PLANEADOS Y PROMUEVE EL       *
000900*             : ESTADO DE LA PLANTACION CUANDO CORRESPONDE.      *
001000* ARCHIVOS    : PARMHP(E) HVTXN(E) HARVEVT(E/S) PLANTIN(E/S)     *
001100*             : CROPINFO(E)                                      *
001200* ACCION (ES) : LEE,BUSCA,ACTUALIZA,REESCRIBE                     *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400******************************************************************
001500*                 B I T A C O R A   D E   C A M B I O S          *
001600******************************************************************
001700* 12/05/1990 JCLM 0001 VERSION INICIAL DE APLICACION DE COSECHA  *0001    
001800* 03/11/1990 JCLM 0004 SE AGREGA CALCULO DE CANTIDAD REAL POR    *0004    
001900*                      UNIDADES-POR-CAJA DEL CULTIVO              0004    
002000* 14/06/1991 MVQ 0007 SE AGREGA PROMOCION DE ESTADO DE LA        *0007    
002100*                      PLANTACION A COSECHANDO                    0007    
002200* 29/02/1992 SOQ 0009 SE BLINDA CONTRA TRANSACCIONES CON EVENTO  *0009    
002300*                      DE COSECHA INEXISTENTE                     0009    
002400* 20/10/1994 JCLM 0013 SE AGREGA CONTEO DE PLANTACIONES          *0013    
002500*                      PROMOVIDAS AL REPORTE DE CONTROL           0013    
002600* 18/12/1998 JCLM 0018 REVISION Y2K - LA FECHA DE PROCESO YA NO  *0018    
002700*                      SE TOMA DE ACCEPT FROM DATE (DOS DIGITOS) *0018    
002800*                      SINO DE LA TARJETA DE PARAMETROS PARMHP   *0018    
002900*                      CON AÑO DE CUATRO POSICIONES              *0018    
003000* 11/01/1999 JCLM 0019 PRUEBA DE CORTE DE SIGLO SOBRE LA FECHA   *0019    
003100*                      DE PRIMERA COSECHA, SIN FALLAS             0019    
003200* 06/08/2001 MVQ 0022 SE ELIMINA FUNCTION INTEGER-OF-DATE DE LA  *0022    
003300*                      VALIDACION DE FECHAS, YA NO SE USA         0022    
003400* 19/02/2004 RHAG SOL-0110 SE AGREGA CONTEO DE TRANSACCIONES NO  *SOL-0110
003500*                      ENCONTRADAS AL REPORTE DE CONTROL          SOL-0110
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     PFHVPST.
003900 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
004000 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
004100 DATE-WRITTEN.   12/05/1990.
004200 DATE-COMPILED.
004300 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASE-NUMERICA IS '0' THRU '9'
004900     UPSI-0 IS SW-REPROCESO-TOTAL.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ARCH-PARMHP    ASSIGN TO PARMHP
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-PRM FSE-PRM.
005500     SELECT ARCH-HVTXN     ASSIGN TO HVTXN
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-HTX FSE-HTX.
005800     SELECT ARCH-HARVEST   ASSIGN TO HARVEVT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-HEV FSE-HEV.
006100     SELECT ARCH-PLANTING  ASSIGN TO PLANTIN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-PLN FSE-PLN.
006400     SELECT ARCH-CROP-INFO ASSIGN TO CROPINFO
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-CRI FSE-CRI.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  ARCH-PARMHP    LABEL RECORDS ARE STANDARD.
007000 01  REG-PARMHP.
007100     05  PRM-FECHA-PROCESO    PIC 9(08).
007200     05  FILLER               PIC X(72).
007300 FD  ARCH-HVTXN     LABEL RECORDS ARE STANDARD.
007400     COPY PFHVTXN.
007500 FD  ARCH-HARVEST   LABEL RECORDS ARE STANDARD.
007600     COPY PFHEVNT.
007700 FD  ARCH-PLANTING  LABEL RECORDS ARE STANDARD.
007800     COPY PFPLANT.
007900 FD  ARCH-CROP-INFO LABEL RECORDS ARE STANDARD.
008000     COPY PFCROPI.
008100
008200 WORKING-STORAGE SECTION.
008300     77  WKS-CONT-NO-ENCONTRADOS PIC 9(06) COMP.
008400     77  WKS-CONT-PROMOVIDOS  PIC 9(06) COMP.
008500 01  WKS-AREAS-FILE-STATUS.
008600     05  FS-PRM                  PIC 9(02).
008700     05  FSE-PRM.
008800         10  FSE-PRM-RETORNO     PIC S9(4) COMP-5.
008900         10  FSE-PRM-FUNCION     PIC S9(4) COMP-5.
009000         10  FSE-PRM-REALIM      PIC S9(4) COMP-5.
009100     05  FS-HTX                  PIC 9(02).
009200     05  FSE-HTX.
009300         10  FSE-HTX-RETORNO     PIC S9(4) COMP-5.
009400         10  FSE-HTX-FUNCION     PIC S9(4) COMP-5.
009500         10  FSE-HTX-REALIM      PIC S9(4) COMP-5.
009600     05  FS-HEV                  PIC 9(02).
009700     05  FSE-HEV.
009800         10  FSE-HEV-RETORNO     PIC S9(4) COMP-5.
009900         10  FSE-HEV-FUNCION     PIC S9(4) COMP-5.
010000         10  FSE-HEV-REALIM      PIC S9(4) COMP-5.
010100     05  FS-PLN                  PIC 9(02).
010200     05  FSE-PLN.
010300         10  FSE-PLN-RETORNO     PIC S9(4) COMP-5.
010400         10  FSE-PLN-FUNCION     PIC S9(4) COMP-5.
010500         10  FSE-PLN-REALIM      PIC S9(4) COMP-5.
010600     05  FS-CRI                  PIC 9(02).
010700     05  FSE-CRI.
010800         10  FSE-CRI-RETORNO     PIC S9(4) COMP-5.
010900         10  FSE-CRI-FUNCION     PIC S9(4) COMP-5.
011000         10  FSE-CRI-REALIM      PIC S9(4) COMP-5.
011100         10  FILLER                  PIC X(01).
011200
011300 01  WKS-TABLA-EVENTOS.
011400     05  WKS-CONT-EVENTOS        PIC 9(05) COMP.
011500     05  TEV-ENTRADA OCCURS 5000 TIMES INDEXED BY IX-EVT.
011600         10  TEV-HE-ID               PIC 9(06).
011700         10  TEV-PLANTING-ID         PIC 9(05).
011800         10  TEV-PLANNED-DATE        PIC 9(08).
011900         10  TEV-PLANNED-QTY         PIC 9(08)V99.
012000         10  TEV-PLANNED-UNITS       PIC X(10).
012100         10  TEV-ACTUAL-DATE         PIC 9(08).
012200         10  TEV-ACTUAL-QTY          PIC 9(08)V99.
012300         10  TEV-ACTUAL-BINS         PIC 9(04)V9.
012400         10  TEV-ACTUAL-BIN-TYPE     PIC X(20).
012500         10  TEV-ACTUAL-HOURS        PIC 9(03)V9.
012600         10  TEV-QUALITY-GRADE       PIC X(01).
012700         10  FILLER                  PIC X(01).
012800
012900*--> VISTA ALFANUMERICA DE LA TABLA DE EVENTOS (DEPURACION)
013000 01  WKS-TABLA-EVENTOS-R REDEFINES WKS-TABLA-EVENTOS.
013100     05  FILLER                  PIC X(342505).
013200
013300 01  WKS-TABLA-PLANTACIONES.
013400     05  WKS-CONT-PLANT          PIC 9(05) COMP.
013500     05  TPL-ENTRADA OCCURS 2000 TIMES INDEXED BY IX-PLT.
013600         10  TPL-PL-ID                 PIC 9(05).
013700         10  TPL-PL-YEAR                PIC 9(04).
013800         10  TPL-CROP-ID                PIC 9(04).
013900         10  TPL-BLOCK-TYPE             PIC X(02).
014000         10  TPL-VARIETY                PIC X(30).
014100         10  TPL-BLOCK-ID               PIC 9(03).
014200         10  TPL-BED-START              PIC 9(03).
014300         10  TPL-BED-END                PIC 9(03).
014400         10  TPL-PLANNED-BEDFEET        PIC 9(05).
014500         10  TPL-PLANNED-PLANT-DATE     PIC 9(08).
014600         10  TPL-PLANNED-1ST-HARVEST    PIC 9(08).
014700         10  TPL-PLANNED-LAST-HARVEST   PIC 9(08).
014800         10  TPL-PLANNED-TOTAL-YIELD    PIC 9(08)V99.
014900         10  TPL-ACTUAL-BEDFEET         PIC 9(05).
015000         10  TPL-ACTUAL-PLANT-DATE      PIC 9(08).
015100         10  TPL-ACTUAL-1ST-HARVEST     PIC 9(08).
015200         10  TPL-ACTUAL-LAST-HARVEST    PIC 9(08).
015300         10  TPL-ACTUAL-TOTAL-YIELD     PIC 9(08)V99.
015400         10  TPL-STATUS                 PIC X(02).
015500         10  FILLER                  PIC X(01).
015600
015700*--> VISTA ALFANUMERICA DE LA TABLA DE PLANTACIONES (DEPURACION)
015800 01  WKS-TABLA-PLANT-R REDEFINES WKS-TABLA-PLANTACIONES.
015900     05  FILLER                  PIC X(250005).
016000
016100 01  WKS-TABLA-CULTIVOS.
016200     05  WKS-CONT-CULTIVOS       PIC 9(04) COMP.
016300     05  TCI-ENTRADA OCCURS 300 TIMES INDEXED BY IX-CRI.
016400         10  TCI-CROP-ID              PIC 9(04).
016500         10  TCI-UNITS-PER-BIN        PIC 9(04).
016600         10  TCI-HARVEST-BIN          PIC X(20).
016700         10  TCI-HARVEST-UNIT         PIC X(10).
016800         10  FILLER                  PIC X(01).
016900
017000*--> VISTA ALFANUMERICA DE LA TABLA DE CULTIVOS (DEPURACION)
017100 01  WKS-TABLA-CULTIVOS-R REDEFINES WKS-TABLA-CULTIVOS.
017200     05  FILLER                  PIC X(11404).
017300
017400 01  WKS-INDICADORES.
017500     05  WKS-EOF-HTX              PIC X(01) VALUE 'N'.
017600     05  WKS-EOF-HEV              PIC X(01) VALUE 'N'.
017700     05  WKS-EOF-PLN              PIC X(01) VALUE 'N'.
017800     05  WKS-EOF-CRI              PIC X(01) VALUE 'N'.
017900     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
018000         88  WKS-SI-ENCONTRADO             VALUE 'S'.
018100     05  FILLER                  PIC X(01).
018200
018300 01  WKS-FECHA-PROCESO           PIC 9(08).
018400
018500 01  WKS-CONTADORES.
018600     05  WKS-CONT-TRANSACCIONES  PIC 9(06) COMP.
018700     05  WKS-CONT-ACTUALIZADOS   PIC 9(06) COMP.
018800     05  FILLER                  PIC X(01).
018900
019000 PROCEDURE DIVISION.
019100 000-MAIN SECTION.
019200     PERFORM 100-INICIO THRU 100-INICIO-E
019300     PERFORM 200-LEE-TRANSACCION THRU 200-LEE-TRANSACCION-E
019400         UNTIL WKS-EOF-HTX = 'S'
019500     PERFORM 800-REESCRIBE-EVENTOS THRU 800-REESCRIBE-EVENTOS-E
019600     PERFORM 810-REESCRIBE-PLANTACIONES
019700         THRU 810-REESCRIBE-PLANTACIONES-E
019800     PERFORM 900-FIN THRU 900-FIN-E
019900     STOP RUN.
020000 000-MAIN-E. EXIT.
020100
020200 100-INICIO SECTION.
020300     MOVE ZEROES TO WKS-CONT-EVENTOS WKS-CONT-PLANT
020400                     WKS-CONT-CULTIVOS WKS-CONT-TRANSACCIONES
020500                     WKS-CONT-ACTUALIZADOS WKS-CONT-NO-ENCONTRADOS
020600                     WKS-CONT-PROMOVIDOS
020700
020800     OPEN INPUT ARCH-PARMHP
020900     READ ARCH-PARMHP
021000         AT END MOVE ZEROES TO PRM-FECHA-PROCESO
021100     END-READ
021200     MOVE PRM-FECHA-PROCESO TO WKS-FECHA-PROCESO
021300     CLOSE ARCH-PARMHP
021400
021500     OPEN INPUT ARCH-CROP-INFO
021600     PERFORM 110-CARGA-CULTIVOS THRU 110-CARGA-CULTIVOS-E
021700         UNTIL WKS-EOF-CRI = 'S'
021800     CLOSE ARCH-CROP-INFO
021900
022000     OPEN INPUT ARCH-HARVEST
022100     PERFORM 120-CARGA-EVENTOS THRU 120-CARGA-EVENTOS-E
022200         UNTIL WKS-EOF-HEV = 'S'
022300     CLOSE ARCH-HARVEST
022400
022500     OPEN INPUT ARCH-PLANTING
022600     PERFORM 130-CARGA-PLANTACIONES THRU 130-CARGA-PLANTACIONES-E
022700         UNTIL WKS-EOF-PLN = 'S'
022800     CLOSE ARCH-PLANTING
022900
023000     OPEN INPUT ARCH-HVTXN.
023100 100-INICIO-E. EXIT.
023200
023300 110-CARGA-CULTIVOS SECTION.
023400     READ ARCH-CROP-INFO
023500         AT END MOVE 'S' TO WKS-EOF-CRI
023600         NOT AT END
023700             ADD 1 TO WKS-CONT-CULTIVOS
023800             SET IX-CRI TO WKS-CONT-CULTIVOS
023900             MOVE CRI-CROP-ID        TO TCI-CROP-ID(IX-CRI)
024000             MOVE CRI-UNITS-PER-BIN  TO TCI-UNITS-PER-BIN(IX-CRI)
024100             MOVE CRI-HARVEST-BIN    TO TCI-HARVEST-BIN(IX-CRI)
024200             MOVE CRI-HARVEST-UNIT   TO TCI-HARVEST-UNIT(IX-CRI)
024300     END-READ.
024400 110-CARGA-CULTIVOS-E. EXIT.
024500
024600 120-CARGA-EVENTOS SECTION.
024700     READ ARCH-HARVEST
024800         AT END MOVE 'S' TO WKS-EOF-HEV
024900         NOT AT END
025000             ADD 1 TO WKS-CONT-EVENTOS
025100             SET IX-EVT TO WKS-CONT-EVENTOS
025200             MOVE HEV-HE-ID           TO TEV-HE-ID(IX-EVT)
025300             MOVE HEV-PLANTING-ID     TO TEV-PLANTING-ID(IX-EVT)
025400             MOVE HEV-PLANNED-DATE    TO TEV-PLANNED-DATE(IX-EVT)
025500             MOVE HEV-PLANNED-QTY     TO TEV-PLANNED-QTY(IX-EVT)
025600             MOVE HEV-PLANNED-UNITS   TO TEV-PLANNED-UNITS(IX-EVT)
025700             MOVE HEV-ACTUAL-DATE     TO TEV-ACTUAL-DATE(IX-EVT)
025800             MOVE HEV-ACTUAL-QTY      TO TEV-ACTUAL-QTY(IX-EVT)
025900             MOVE HEV-ACTUAL-BINS     TO TEV-ACTUAL-BINS(IX-EVT)
026000             MOVE HEV-ACTUAL-BIN-TYPE TO TEV-ACTUAL-BIN-TYPE(IX-EVT)
026100             MOVE HEV-ACTUAL-HOURS    TO TEV-ACTUAL-HOURS(IX-EVT)
026200             MOVE HEV-QUALITY-GRADE   TO TEV-QUALITY-GRADE(IX-EVT)
026300     END-READ.
026400 120-CARGA-EVENTOS-E. EXIT.
026500
026600 130-CARGA-PLANTACIONES SECTION.
026700     READ ARCH-PLANTING
026800         AT END MOVE 'S' TO WKS-EOF-PLN
026900         NOT AT END
027000             ADD 1 TO WKS-CONT-PLANT
027100             SET IX-PLT TO WKS-CONT-PLANT
027200             MOVE PLN-PL-ID                  TO TPL-PL-ID(IX-PLT)
027300             MOVE PLN-PL-YEAR                TO TPL-PL-YEAR(IX-PLT)
027400             MOVE PLN-CROP-ID                 TO TPL-CROP-ID(IX-PLT)
027500             MOVE PLN-BLOCK-TYPE              TO
027600                  TPL-BLOCK-TYPE(IX-PLT)
027700             MOVE PLN-VARIETY                 TO TPL-VARIETY(IX-PLT)
027800             MOVE PLN-BLOCK-ID                TO TPL-BLOCK-ID(IX-PLT)
027900             MOVE PLN-BED-START               TO
028000                  TPL-BED-START(IX-PLT)
028100             MOVE PLN-BED-END                 TO TPL-BED-END(IX-PLT)
028200             MOVE PLN-PLANNED-BEDFEET         TO
028300                  TPL-PLANNED-BEDFEET(IX-PLT)
028400             MOVE PLN-PLANNED-PLANT-DATE      TO
028500                  TPL-PLANNED-PLANT-DATE(IX-PLT)
028600             MOVE PLN-PLANNED-1ST-HARVEST     TO
028700                  TPL-PLANNED-1ST-HARVEST(IX-PLT)
028800             MOVE PLN-PLANNED-LAST-HARVEST    TO
028900                  TPL-PLANNED-LAST-HARVEST(IX-PLT)
029000             MOVE PLN-PLANNED-TOTAL-YIELD     TO
029100                  TPL-PLANNED-TOTAL-YIELD(IX-PLT)
029200             MOVE PLN-ACTUAL-BEDFEET          TO
029300                  TPL-ACTUAL-BEDFEET(IX-PLT)
029400             MOVE PLN-ACTUAL-PLANT-DATE       TO
029500                  TPL-ACTUAL-PLANT-DATE(IX-PLT)
029600             MOVE PLN-ACTUAL-1ST-HARVEST      TO
029700                  TPL-ACTUAL-1ST-HARVEST(IX-PLT)
029800             MOVE PLN-ACTUAL-LAST-HARVEST     TO
029900                  TPL-ACTUAL-LAST-HARVEST(IX-PLT)
030000             MOVE PLN-ACTUAL-TOTAL-YIELD      TO
030100                  TPL-ACTUAL-TOTAL-YIELD(IX-PLT)
030200             MOVE PLN-STATUS                  TO TPL-STATUS(IX-PLT)
030300     END-READ.
030400 130-CARGA-PLANTACIONES-E. EXIT.
030500
030600******************************************************************
030700*   LEE CADA TRANSACCION DE COSECHA Y LA APLICA AL EVENTO        *
030800******************************************************************
030900 200-LEE-TRANSACCION SECTION.
031000     READ ARCH-HVTXN
031100         AT END MOVE 'S' TO WKS-EOF-HTX
031200         NOT AT END
031300             ADD 1 TO WKS-CONT-TRANSACCIONES
031400             PERFORM 210-ACTUALIZA-EVENTO
031500                 THRU 210-ACTUALIZA-EVENTO-E
031600     END-READ.
031700 200-LEE-TRANSACCION-E. EXIT.
031800
031900 210-ACTUALIZA-EVENTO SECTION.
032000     MOVE 'N' TO WKS-ENCONTRADO
032100     SET IX-EVT TO 1
032200     SEARCH TEV-ENTRADA VARYING IX-EVT
032300         AT END MOVE 'N' TO WKS-ENCONTRADO
032400         WHEN TEV-HE-ID(IX-EVT) = HTX-HE-ID
032500             MOVE 'S' TO WKS-ENCONTRADO
032600     END-SEARCH
032700
032800     IF NOT WKS-SI-ENCONTRADO
032900         ADD 1 TO WKS-CONT-NO-ENCONTRADOS
033000     ELSE
033100         ADD 1 TO WKS-CONT-ACTUALIZADOS
033200         MOVE HTX-BIN-COUNT     TO TEV-ACTUAL-BINS(IX-EVT)
033300         MOVE WKS-FECHA-PROCESO TO TEV-ACTUAL-DATE(IX-EVT)
033400
033500         MOVE 'N' TO WKS-ENCONTRADO
033600         SET IX-PLT TO 1
033700         SEARCH TPL-ENTRADA VARYING IX-PLT
033800             AT END MOVE 'N' TO WKS-ENCONTRADO
033900             WHEN TPL-PL-ID(IX-PLT) = TEV-PLANTING-ID(IX-EVT)
034000                 MOVE 'S' TO WKS-ENCONTRADO
034100         END-SEARCH
034200
034300         IF WKS-SI-ENCONTRADO
034400             MOVE 'N' TO WKS-ENCONTRADO
034500             SET IX-CRI TO 1
034600             SEARCH TCI-ENTRADA VARYING IX-CRI
034700                 AT END MOVE 'N' TO WKS-ENCONTRADO
034800                 WHEN TCI-CROP-ID(IX-CRI) = TPL-CROP-ID(IX-PLT)
034900                     MOVE 'S' TO WKS-ENCONTRADO
035000             END-SEARCH
035100
035200             IF WKS-SI-ENCONTRADO
035300                 MOVE TCI-HARVEST-BIN(IX-CRI) TO
035400                      TEV-ACTUAL-BIN-TYPE(IX-EVT)
035500                 IF TCI-UNITS-PER-BIN(IX-CRI) > 0
035600                     COMPUTE TEV-ACTUAL-QTY(IX-EVT) =
035700                         HTX-BIN-COUNT * TCI-UNITS-PER-BIN(IX-CRI)
035800                     MOVE TCI-HARVEST-UNIT(IX-CRI) TO
035900                          TEV-PLANNED-UNITS(IX-EVT)
036000                 END-IF
036100             END-IF
036200
036300             PERFORM 220-PROMUEVE-ESTADO-PLANTACION
036400                 THRU 220-PROMUEVE-ESTADO-PLANTACION-E
036500         END-IF
036600     END-IF.
036700 210-ACTUALIZA-EVENTO-E. EXIT.
036800
036900******************************************************************
037000*   PROMUEVE LA PLANTACION A COSECHANDO EN SU PRIMER CORTE       *
037100******************************************************************
037200 220-PROMUEVE-ESTADO-PLANTACION SECTION.
037300     IF TPL-STATUS(IX-PLT) = 'PT' OR TPL-STATUS(IX-PLT) = 'GR'
037400         MOVE 'HV' TO TPL-STATUS(IX-PLT)
037500         ADD 1 TO WKS-CONT-PROMOVIDOS
037600         IF TPL-ACTUAL-1ST-HARVEST(IX-PLT) = ZEROES
037700             MOVE WKS-FECHA-PROCESO TO
037800                  TPL-ACTUAL-1ST-HARVEST(IX-PLT)
037900         END-IF
038000     END-IF.
038100 220-PROMUEVE-ESTADO-PLANTACION-E. EXIT.
038200
038300******************************************************************
038400*   REESCRIBE EL MAESTRO DE EVENTOS DE COSECHA CON LOS CAMBIOS   *
038500******************************************************************
038600 800-REESCRIBE-EVENTOS SECTION.
038700     CLOSE ARCH-HVTXN
038800     OPEN OUTPUT ARCH-HARVEST
038900     PERFORM 805-ESCRIBE-EVENTO THRU 805-ESCRIBE-EVENTO-E
039000         VARYING IX-EVT FROM 1 BY 1
039100         UNTIL IX-EVT > WKS-CONT-EVENTOS
039200     CLOSE ARCH-HARVEST.
039300 800-REESCRIBE-EVENTOS-E. EXIT.
039400
039500 805-ESCRIBE-EVENTO SECTION.
039600     MOVE TEV-HE-ID(IX-EVT)           TO HEV-HE-ID
039700     MOVE TEV-PLANTING-ID(IX-EVT)     TO HEV-PLANTING-ID
039800     MOVE TEV-PLANNED-DATE(IX-EVT)    TO HEV-PLANNED-DATE
039900     MOVE TEV-PLANNED-QTY(IX-EVT)     TO HEV-PLANNED-QTY
040000     MOVE TEV-PLANNED-UNITS(IX-EVT)   TO HEV-PLANNED-UNITS
040100     MOVE TEV-ACTUAL-DATE(IX-EVT)     TO HEV-ACTUAL-DATE
040200     MOVE TEV-ACTUAL-QTY(IX-EVT)      TO HEV-ACTUAL-QTY
040300     MOVE TEV-ACTUAL-BINS(IX-EVT)     TO HEV-ACTUAL-BINS
040400     MOVE TEV-ACTUAL-BIN-TYPE(IX-EVT) TO HEV-ACTUAL-BIN-TYPE
040500     MOVE TEV-ACTUAL-HOURS(IX-EVT)    TO HEV-ACTUAL-HOURS
040600     MOVE TEV-QUALITY-GRADE(IX-EVT)   TO HEV-QUALITY-GRADE
040700     WRITE REG-HARVEST-EVENT.
040800 805-ESCRIBE-EVENTO-E. EXIT.
040900
041000******************************************************************
041100*   REESCRIBE EL MAESTRO DE PLANTACIONES CON LOS CAMBIOS         *
041200******************************************************************
041300 810-REESCRIBE-PLANTACIONES SECTION.
041400     OPEN OUTPUT ARCH-PLANTING
041500     PERFORM 815-ESCRIBE-PLANTACION THRU 815-ESCRIBE-PLANTACION-E
041600         VARYING IX-PLT FROM 1 BY 1
041700         UNTIL IX-PLT > WKS-CONT-PLANT
041800     CLOSE ARCH-PLANTING.
041900 810-REESCRIBE-PLANTACIONES-E. EXIT.
042000
042100 815-ESCRIBE-PLANTACION SECTION.
042200     MOVE TPL-PL-ID(IX-PLT)               TO PLN-PL-ID
042300     MOVE TPL-PL-YEAR(IX-PLT)              TO PLN-PL-YEAR
042400     MOVE TPL-CROP-ID(IX-PLT)               TO PLN-CROP-ID
042500     MOVE TPL-BLOCK-TYPE(IX-PLT)            TO PLN-BLOCK-TYPE
042600     MOVE TPL-VARIETY(IX-PLT)               TO PLN-VARIETY
042700     MOVE TPL-BLOCK-ID(IX-PLT)              TO PLN-BLOCK-ID
042800     MOVE TPL-BED-START(IX-PLT)             TO PLN-BED-START
042900     MOVE TPL-BED-END(IX-PLT)               TO PLN-BED-END
043000     MOVE TPL-PLANNED-BEDFEET(IX-PLT)       TO PLN-PLANNED-BEDFEET
043100     MOVE TPL-PLANNED-PLANT-DATE(IX-PLT)    TO
043200          PLN-PLANNED-PLANT-DATE
043300     MOVE TPL-PLANNED-1ST-HARVEST(IX-PLT)   TO
043400          PLN-PLANNED-1ST-HARVEST
043500     MOVE TPL-PLANNED-LAST-HARVEST(IX-PLT)  TO
043600          PLN-PLANNED-LAST-HARVEST
043700     MOVE TPL-PLANNED-TOTAL-YIELD(IX-PLT)   TO
043800          PLN-PLANNED-TOTAL-YIELD
043900     MOVE TPL-ACTUAL-BEDFEET(IX-PLT)        TO PLN-ACTUAL-BEDFEET
044000     MOVE TPL-ACTUAL-PLANT-DATE(IX-PLT)     TO
044100          PLN-ACTUAL-PLANT-DATE
044200     MOVE TPL-ACTUAL-1ST-HARVEST(IX-PLT)    TO
044300          PLN-ACTUAL-1ST-HARVEST
044400     MOVE TPL-ACTUAL-LAST-HARVEST(IX-PLT)   TO
044500          PLN-ACTUAL-LAST-HARVEST
044600     MOVE TPL-ACTUAL-TOTAL-YIELD(IX-PLT)    TO
044700          PLN-ACTUAL-TOTAL-YIELD
044800     MOVE TPL-STATUS(IX-PLT)                TO PLN-STATUS
044900     WRITE REG-PLANTING.
045000 815-ESCRIBE-PLANTACION-E. EXIT.
045100
045200 900-FIN SECTION.
045300     DISPLAY 'PFHVPST - TRANSACCIONES LEIDAS   : '
045400         WKS-CONT-TRANSACCIONES
045500     DISPLAY 'PFHVPST - EVENTOS ACTUALIZADOS   : '
045600         WKS-CONT-ACTUALIZADOS
045700     DISPLAY 'PFHVPST - TRANSACCIONES NO HALLADAS : '
045800         WKS-CONT-NO-ENCONTRADOS
045900     DISPLAY 'PFHVPST - PLANTACIONES PROMOVIDAS : '
046000         WKS-CONT-PROMOVIDOS.
046100 900-FIN-E. EXIT.
