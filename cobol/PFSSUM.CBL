000100******************************************************************
000200* FECHA       : 14/01/1992                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFSSUM                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RESUMEN DE TEMPORADA.  ACUMULA CONTEOS DE        *
000800*             : PLANTACIONES, BEDFEET, RENDIMIENTO, INGRESO Y    *
000900*             : MANO DE OBRA DE TODA LA TEMPORADA, Y CLASIFICA   *
001000*             : LOS CULTIVOS POR INGRESO ESTIMADO.               *
001100* ARCHIVOS    : PARMSS(E) PLANTIN(E) HARVEVT(E) CROPINFO(E)      *
001200*             : SALESFMT(E) SALESEVT(E) QUICKSAL(E) SALESCHN(E)  *
001300*             : RPTSSUM(S)                                       *
001400* ACCION (ES) : LEE,ACUMULA,CALCULA,ORDENA,IMPRIME                *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* PROGRAMA(S) : NINGUNO                                          *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 14/01/1992 JCLM 0005 VERSION INICIAL DEL RESUMEN DE TEMPORADA  *0005    
002100* 02/06/1993 JCLM 0008 SE AGREGA LA TASA DE FALLO Y EL           *0008    
002200*                      APROVECHAMIENTO DE RENDIMIENTO            *0008    
002300* 19/02/1995 MVQ 0010 SE AGREGA EL INGRESO POR BEDFOOT Y POR     *0010    
002400*                      HORA DE COSECHA                           *0010    
002500* 07/09/1996 SOQ 0013 SE AGREGA EL CONTEO DE DIVERSIDAD DE       *0013    
002600*                      CULTIVOS, TIPOS Y FAMILIAS BOTANICAS      *0013    
002700* 23/03/1997 SOQ 0014 SE AGREGA LA CLASIFICACION DE CULTIVOS     *0014    
002800*                      POR INGRESO ESTIMADO (MEJORES Y PEORES)   *0014    
002900* 20/12/1998 JCLM 0019 REVISION Y2K - EL AÑO DE TEMPORADA SE LEE *0019    
003000*                      DE LA TARJETA DE PARAMETROS PARMSS        *0019    
003100* 15/01/1999 JCLM 0020 PRUEBAS DE CIERRE DE TEMPORADA SOBRE EL   *0020    
003200*                      CAMBIO DE SIGLO, SIN FALLAS                0020    
003300* 02/05/2001 RHAG SOL-0088 SE CORRIGE EL CONTEO DE BEDFEET       *SOL-0088
003400*                      ACTUAL CUANDO LA PLANTACION NO REGISTRO   *SOL-0088
003500*                      BEDFEET REAL (SE USA EL PLANEADO)         *SOL-0088
003600* 18/11/2006 RHAG SOL-0107 EL RANKING DE MEJORES Y PEORES         *SOL-0107
003700*                      CULTIVOS SE REACOMODA POR INGRESO/BEDFOOT *SOL-0107
003800*                      (ANTES COMPARABA INGRESO ESTIMADO TOTAL,  *SOL-0107
003900*                      QUE FAVORECIA A LOS CULTIVOS DE MAS AREA) *SOL-0107
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.     PFSSUM.
004300 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
004400 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
004500 DATE-WRITTEN.   14/01/1992.
004600 DATE-COMPILED.
004700 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASE-NUMERICA IS '0' THRU '9'
005300     UPSI-0 IS SW-IMPRIME-DETALLE.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ARCH-PARMSS    ASSIGN TO PARMSS
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-PRM FSE-PRM.
005900     SELECT ARCH-PLANTING  ASSIGN TO PLANTIN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-PLN FSE-PLN.
006200     SELECT ARCH-HARVEST   ASSIGN TO HARVEVT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FS-HEV FSE-HEV.
006500     SELECT ARCH-CROP-INFO ASSIGN TO CROPINFO
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-CRI FSE-CRI.
006800     SELECT ARCH-SALES-FMT ASSIGN TO SALESFMT
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS FS-SFM FSE-SFM.
007100     SELECT ARCH-SALES-EVT ASSIGN TO SALESEVT
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-SEV FSE-SEV.
007400     SELECT ARCH-QUICK-SAL ASSIGN TO QUICKSAL
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-QSL FSE-QSL.
007700     SELECT ARCH-SALES-CHN ASSIGN TO SALESCHN
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-CHN FSE-CHN.
008000     SELECT ARCH-RPT-SSUM  ASSIGN TO RPTSSUM
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS FS-RPT FSE-RPT.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  ARCH-PARMSS    LABEL RECORDS ARE STANDARD.
008600 01  REG-PARMSS.
008700     05  PRM-ANIO-TEMPORADA   PIC 9(04).
008800     05  FILLER               PIC X(76).
008900 FD  ARCH-PLANTING  LABEL RECORDS ARE STANDARD.
009000     COPY PFPLANT.
009100 FD  ARCH-HARVEST   LABEL RECORDS ARE STANDARD.
009200     COPY PFHEVNT.
009300 FD  ARCH-CROP-INFO LABEL RECORDS ARE STANDARD.
009400     COPY PFCROPI.
009500 FD  ARCH-SALES-FMT LABEL RECORDS ARE STANDARD.
009600     COPY PFSFMT.
009700 FD  ARCH-SALES-EVT LABEL RECORDS ARE STANDARD.
009800     COPY PFSEVNT.
009900 FD  ARCH-QUICK-SAL LABEL RECORDS ARE STANDARD.
010000     COPY PFQSALE.
010100 FD  ARCH-SALES-CHN LABEL RECORDS ARE STANDARD.
010200     COPY PFCHANL.
010300 FD  ARCH-RPT-SSUM   LABEL RECORDS ARE STANDARD.
010400 01  LIN-RPT-SSUM            PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700     77  WKS-CONT-FALLIDAS    PIC 9(05) COMP.
010800     77  WKS-CONT-OMITIDAS    PIC 9(05) COMP.
010900 01  WKS-AREAS-FILE-STATUS.
011000     05  FS-PRM                  PIC 9(02).
011100     05  FSE-PRM.
011200         10  FSE-PRM-RETORNO     PIC S9(4) COMP-5.
011300         10  FSE-PRM-FUNCION     PIC S9(4) COMP-5.
011400         10  FSE-PRM-REALIM      PIC S9(4) COMP-5.
011500     05  FS-PLN                  PIC 9(02).
011600     05  FSE-PLN.
011700         10  FSE-PLN-RETORNO     PIC S9(4) COMP-5.
011800         10  FSE-PLN-FUNCION     PIC S9(4) COMP-5.
011900         10  FSE-PLN-REALIM      PIC S9(4) COMP-5.
012000     05  FS-HEV                  PIC 9(02).
012100     05  FSE-HEV.
012200         10  FSE-HEV-RETORNO     PIC S9(4) COMP-5.
012300         10  FSE-HEV-FUNCION     PIC S9(4) COMP-5.
012400         10  FSE-HEV-REALIM      PIC S9(4) COMP-5.
012500     05  FS-CRI                  PIC 9(02).
012600     05  FSE-CRI.
012700         10  FSE-CRI-RETORNO     PIC S9(4) COMP-5.
012800         10  FSE-CRI-FUNCION     PIC S9(4) COMP-5.
012900         10  FSE-CRI-REALIM      PIC S9(4) COMP-5.
013000     05  FS-SFM                  PIC 9(02).
013100     05  FSE-SFM.
013200         10  FSE-SFM-RETORNO     PIC S9(4) COMP-5.
013300         10  FSE-SFM-FUNCION     PIC S9(4) COMP-5.
013400         10  FSE-SFM-REALIM      PIC S9(4) COMP-5.
013500     05  FS-SEV                  PIC 9(02).
013600     05  FSE-SEV.
013700         10  FSE-SEV-RETORNO     PIC S9(4) COMP-5.
013800         10  FSE-SEV-FUNCION     PIC S9(4) COMP-5.
013900         10  FSE-SEV-REALIM      PIC S9(4) COMP-5.
014000     05  FS-QSL                  PIC 9(02).
014100     05  FSE-QSL.
014200         10  FSE-QSL-RETORNO     PIC S9(4) COMP-5.
014300         10  FSE-QSL-FUNCION     PIC S9(4) COMP-5.
014400         10  FSE-QSL-REALIM      PIC S9(4) COMP-5.
014500     05  FS-CHN                  PIC 9(02).
014600     05  FSE-CHN.
014700         10  FSE-CHN-RETORNO     PIC S9(4) COMP-5.
014800         10  FSE-CHN-FUNCION     PIC S9(4) COMP-5.
014900         10  FSE-CHN-REALIM      PIC S9(4) COMP-5.
015000     05  FS-RPT                  PIC 9(02).
015100     05  FSE-RPT.
015200         10  FSE-RPT-RETORNO     PIC S9(4) COMP-5.
015300         10  FSE-RPT-FUNCION     PIC S9(4) COMP-5.
015400         10  FSE-RPT-REALIM      PIC S9(4) COMP-5.
015500         10  FILLER                  PIC X(01).
015600
015700 01  WKS-TABLA-PLANTACIONES.
015800     05  WKS-CONT-PLANT          PIC 9(05) COMP.
015900     05  TPL-ENTRADA OCCURS 3000 TIMES INDEXED BY IX-PLN.
016000         10  TPL-PL-ID                PIC 9(05).
016100         10  TPL-CROP-ID              PIC 9(04).
016200         10  TPL-STATUS               PIC X(02).
016300         10  TPL-ES-COMPLETA          PIC X(01).
016400         10  FILLER                  PIC X(01).
016500
016600*--> VISTA ALFANUMERICA DE LA TABLA DE PLANTACIONES (DEPURACION)
016700 01  WKS-TABLA-PLANT-R REDEFINES WKS-TABLA-PLANTACIONES.
016800     05  FILLER                  PIC X(36005).
016900
017000 01  WKS-TABLA-CULTIVOS.
017100     05  WKS-CONT-CULTIVOS       PIC 9(04) COMP.
017200     05  TCI-ENTRADA OCCURS 300 TIMES INDEXED BY IX-CRI.
017300         10  TCI-CROP-ID              PIC 9(04).
017400         10  TCI-CROP-NAME            PIC X(30).
017500         10  TCI-CROP-TYPE            PIC X(20).
017600         10  TCI-FAMILY               PIC X(20).
017700         10  TCI-VISTO                PIC X(01).
017800         10  TCI-PRECIO-MEJOR         PIC 9(05)V99.
017900         10  TCI-QTY-POR-UNIDAD       PIC 9(04)V99.
018000         10  TCI-HAY-FORMATO          PIC X(01).
018100         10  TCI-BEDFEET              PIC 9(08)V9.
018200         10  TCI-QTY-COSECHA          PIC 9(09)V99.
018300         10  TCI-REVENUE-EST          PIC 9(09)V99.
018400         10  TCI-REV-POR-BEDFEET      PIC 9(07)V99.
018500         10  FILLER                  PIC X(01).
018600
018700*--> VISTA ALFANUMERICA DE LA TABLA DE CULTIVOS (DEPURACION)
018800 01  WKS-TABLA-CULTIVOS-R REDEFINES WKS-TABLA-CULTIVOS.
018900     05  FILLER                  PIC X(35704).
019000
019100 01  WKS-TABLA-FORMATOS.
019200     05  WKS-CONT-FORMATOS       PIC 9(04) COMP.
019300     05  TFM-ENTRADA OCCURS 500 TIMES INDEXED BY IX-FMT.
019400         10  TFM-CROP-ID              PIC 9(04).
019500         10  TFM-SALE-PRICE           PIC 9(05)V99.
019600         10  TFM-QTY-POR-UNIDAD       PIC 9(04)V99.
019700         10  TFM-ACTIVE-FLAG          PIC X(01).
019800         10  FILLER                  PIC X(01).
019900
020000 01  WKS-TABLA-TIPOS.
020100     05  WKS-CONT-TIPOS          PIC 9(02) COMP.
020200     05  TTP-ENTRADA OCCURS 50 TIMES INDEXED BY IX-TIP.
020300         10  TTP-CROP-TYPE            PIC X(20).
020400         10  FILLER                  PIC X(01).
020500
020600*--> VISTA ALFANUMERICA DE LA TABLA DE TIPOS (DEPURACION)
020700 01  WKS-TABLA-TIPOS-R REDEFINES WKS-TABLA-TIPOS.
020800     05  FILLER                  PIC X(1002).
020900
021000 01  WKS-TABLA-FAMILIAS.
021100     05  WKS-CONT-FAMILIAS       PIC 9(03) COMP.
021200     05  TFA-ENTRADA OCCURS 100 TIMES INDEXED BY IX-FAM.
021300         10  TFA-FAMILY               PIC X(20).
021400         10  FILLER                  PIC X(01).
021500
021600 01  WKS-TABLA-FECHAS-VTA.
021700     05  WKS-CONT-FECHAS-VTA     PIC 9(04) COMP.
021800     05  TFV-ENTRADA OCCURS 400 TIMES INDEXED BY IX-FEV.
021900         10  TFV-SALE-DATE            PIC 9(08).
022000         10  FILLER                  PIC X(01).
022100
022200 01  WS-TEMP-CULTIVO             PIC X(35704).
022300
022400 01  WKS-INDICADORES.
022500     05  WKS-EOF-PLN              PIC X(01) VALUE 'N'.
022600     05  WKS-EOF-HEV              PIC X(01) VALUE 'N'.
022700     05  WKS-EOF-CRI              PIC X(01) VALUE 'N'.
022800     05  WKS-EOF-SFM              PIC X(01) VALUE 'N'.
022900     05  WKS-EOF-SEV              PIC X(01) VALUE 'N'.
023000     05  WKS-EOF-QSL              PIC X(01) VALUE 'N'.
023100     05  WKS-EOF-CHN              PIC X(01) VALUE 'N'.
023200     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
023300         88  WKS-SI-ENCONTRADO             VALUE 'S'.
023400     05  WKS-HUBO-CAMBIO          PIC X(01) VALUE 'N'.
023500         88  WKS-SI-HUBO-CAMBIO            VALUE 'S'.
023600     05  FILLER                  PIC X(01).
023700
023800 01  WKS-CAMPOS-TRABAJO.
023900     05  WKS-POS-CULTIVO          PIC 9(04) COMP.
024000     05  WKS-PL-CROP-ID           PIC 9(04).
024100     05  WKS-PL-ES-COMPLETA       PIC X(01).
024200     05  WKS-CUBIERTA-POR-DETALLE PIC X(01).
024300     05  FILLER                  PIC X(01).
024400
024500 01  WKS-CONTADORES.
024600     05  WKS-CONT-TOTAL           PIC 9(05)V9 COMP-3.
024700     05  WKS-CONT-TOTAL-PLANT     PIC 9(05) COMP.
024800     05  WKS-CONT-COMPLETAS       PIC 9(05) COMP.
024900     05  WKS-TASA-FALLO           PIC 9(03)V9.
025000     05  WKS-BEDFEET-PLANEADO     PIC 9(08)V9.
025100     05  WKS-BEDFEET-ACTUAL       PIC 9(08)V9.
025200     05  WKS-QTY-PLANEADA         PIC 9(09)V99.
025300     05  WKS-QTY-ACTUAL           PIC 9(09)V99.
025400     05  WKS-APROVECHAMIENTO      PIC 9(03)V9.
025500     05  WKS-REVENUE-DETALLE      PIC 9(10)V99.
025600     05  WKS-REVENUE-RAPIDA       PIC 9(10)V99.
025700     05  WKS-REVENUE-TOTAL        PIC 9(10)V99.
025800     05  WKS-META-ANUAL           PIC 9(10)V99.
025900     05  WKS-REV-POR-BEDFEET      PIC 9(07)V99.
026000     05  WKS-HORAS-COSECHA        PIC 9(07)V99.
026100     05  WKS-REV-POR-HORA         PIC 9(07)V99.
026200     05  FILLER                  PIC X(01).
026300
026400 01  LIN-ENCABEZADO.
026500     05  FILLER                  PIC X(30) VALUE
026600         'RESUMEN DE TEMPORADA'.
026700     05  FILLER                  PIC X(08) VALUE 'ANIO:'.
026800     05  ENC-ANIO                PIC 9(04).
026900     05  FILLER                  PIC X(90) VALUE SPACES.
027000
027100 01  LIN-CONTEOS.
027200     05  FILLER                  PIC X(12) VALUE 'TOTAL:'.
027300     05  DET-TOTAL                PIC ZZZZ9.
027400     05  FILLER                  PIC X(02) VALUE SPACES.
027500     05  FILLER                  PIC X(14) VALUE 'COMPLETADAS:'.
027600     05  DET-COMPLETAS            PIC ZZZZ9.
027700     05  FILLER                  PIC X(02) VALUE SPACES.
027800     05  FILLER                  PIC X(11) VALUE 'FALLIDAS:'.
027900     05  DET-FALLIDAS             PIC ZZZZ9.
028000     05  FILLER                  PIC X(02) VALUE SPACES.
028100     05  FILLER                  PIC X(11) VALUE 'OMITIDAS:'.
028200     05  DET-OMITIDAS             PIC ZZZZ9.
028300     05  FILLER                  PIC X(02) VALUE SPACES.
028400     05  FILLER                  PIC X(12) VALUE 'TASA FALLO:'.
028500     05  DET-TASA-FALLO           PIC ZZ9.9.
028600     05  FILLER                  PIC X(01) VALUE '%'.
028700
028800 01  LIN-BEDFEET.
028900     05  FILLER                  PIC X(20) VALUE
029000         'BEDFEET PLANEADO:'.
029100     05  DET-BF-PLAN              PIC ZZZ,ZZ9.9.
029200     05  FILLER                  PIC X(04) VALUE SPACES.
029300     05  FILLER                  PIC X(16) VALUE
029400         'BEDFEET ACTUAL:'.
029500     05  DET-BF-ACTUAL            PIC ZZZ,ZZ9.9.
029600     05  FILLER                  PIC X(60) VALUE SPACES.
029700
029800 01  LIN-RENDIMIENTO.
029900     05  FILLER                  PIC X(20) VALUE
030000         'RENDIM. PLANEADO:'.
030100     05  DET-QTY-PLAN             PIC ZZZ,ZZ9.99.
030200     05  FILLER                  PIC X(04) VALUE SPACES.
030300     05  FILLER                  PIC X(18) VALUE
030400         'RENDIM. ACTUAL:'.
030500     05  DET-QTY-ACT              PIC ZZZ,ZZ9.99.
030600     05  FILLER                  PIC X(04) VALUE SPACES.
030700     05  FILLER                  PIC X(18) VALUE
030800         'APROVECHAMIENTO:'.
030900     05  DET-APROVECHA            PIC ZZ9.9.
031000     05  FILLER                  PIC X(01) VALUE '%'.
031100
031200 01  LIN-INGRESO.
031300     05  FILLER                  PIC X(12) VALUE
031400         'INGRESO:'.
031500     05  DET-REVENUE              PIC ZZZ,ZZZ,ZZ9.99.
031600     05  FILLER                  PIC X(03) VALUE SPACES.
031700     05  FILLER                  PIC X(08) VALUE
031800         'META:'.
031900     05  DET-META                 PIC ZZZ,ZZZ,ZZ9.99.
032000     05  FILLER                  PIC X(03) VALUE SPACES.
032100     05  FILLER                  PIC X(18) VALUE
032200         'INGRESO/BEDFOOT:'.
032300     05  DET-REV-BF               PIC ZZ,ZZ9.99.
032400
032500 01  LIN-LABOR.
032600     05  FILLER                  PIC X(20) VALUE
032700         'HORAS DE COSECHA:'.
032800     05  DET-HORAS                PIC ZZ,ZZ9.99.
032900     05  FILLER                  PIC X(04) VALUE SPACES.
033000     05  FILLER                  PIC X(20) VALUE
033100         'INGRESO/HORA:'.
033200     05  DET-REV-HORA             PIC ZZ,ZZ9.99.
033300
033400 01  LIN-DIVERSIDAD.
033500     05  FILLER                  PIC X(20) VALUE
033600         'CULTIVOS DISTINTOS:'.
033700     05  DET-CULTIVOS             PIC ZZ9.
033800     05  FILLER                  PIC X(02) VALUE SPACES.
033900     05  FILLER                  PIC X(14) VALUE
034000         'TIPOS:'.
034100     05  DET-TIPOS                PIC Z9.
034200     05  FILLER                  PIC X(02) VALUE SPACES.
034300     05  FILLER                  PIC X(14) VALUE
034400         'FAMILIAS:'.
034500     05  DET-FAMILIAS             PIC Z9.
034600
034700 01  LIN-RANK-TITULO             PIC X(40).
034800
034900 01  LIN-RANK-RENGLON.
035000     05  RNK-CROP-NAME            PIC X(30).
035100     05  FILLER                  PIC X(02) VALUE SPACES.
035200     05  FILLER                  PIC X(10) VALUE 'INGRESO:'.
035300     05  RNK-REVENUE              PIC ZZZ,ZZ9.99.
035400     05  FILLER                  PIC X(02) VALUE SPACES.
035500     05  FILLER                  PIC X(14) VALUE
035600         'INGRESO/BEDFOOT:'.
035700     05  RNK-REV-BF               PIC ZZ,ZZ9.99.
035800
035900 PROCEDURE DIVISION.
036000 000-MAIN SECTION.
036100     PERFORM 100-INICIO THRU 100-INICIO-E
036200     PERFORM 200-ACUMULA-PLANTACIONES
036300         THRU 200-ACUMULA-PLANTACIONES-E
036400     PERFORM 210-ACUMULA-COSECHAS THRU 210-ACUMULA-COSECHAS-E
036500     PERFORM 220-ACUMULA-VENTAS THRU 220-ACUMULA-VENTAS-E
036600     PERFORM 230-ACUMULA-DIVERSIDAD THRU 230-ACUMULA-DIVERSIDAD-E
036700     PERFORM 240-CALCULA-TOTALES THRU 240-CALCULA-TOTALES-E
036800     PERFORM 300-RANKING-CULTIVOS THRU 300-RANKING-CULTIVOS-E
036900     PERFORM 400-IMPRIME-REPORTE THRU 400-IMPRIME-REPORTE-E
037000     PERFORM 900-FIN THRU 900-FIN-E
037100     STOP RUN.
037200 000-MAIN-E. EXIT.
037300
037400 100-INICIO SECTION.
037500     MOVE ZEROES TO WKS-CONT-PLANT WKS-CONT-CULTIVOS
037600                     WKS-CONT-FORMATOS WKS-CONT-TIPOS
037700                     WKS-CONT-FAMILIAS WKS-CONT-FECHAS-VTA
037800                     WKS-CONT-TOTAL-PLANT WKS-CONT-COMPLETAS
037900                     WKS-CONT-FALLIDAS WKS-CONT-OMITIDAS
038000                     WKS-BEDFEET-PLANEADO WKS-BEDFEET-ACTUAL
038100                     WKS-QTY-PLANEADA WKS-QTY-ACTUAL
038200                     WKS-REVENUE-DETALLE WKS-REVENUE-RAPIDA
038300                     WKS-REVENUE-TOTAL WKS-META-ANUAL
038400                     WKS-HORAS-COSECHA
038500
038600     OPEN INPUT ARCH-PARMSS
038700     READ ARCH-PARMSS
038800         AT END MOVE ZEROES TO PRM-ANIO-TEMPORADA
038900     END-READ
039000     CLOSE ARCH-PARMSS
039100
039200     OPEN INPUT ARCH-CROP-INFO
039300     PERFORM 110-CARGA-CULTIVOS THRU 110-CARGA-CULTIVOS-E
039400         UNTIL WKS-EOF-CRI = 'S'
039500     CLOSE ARCH-CROP-INFO
039600
039700     OPEN INPUT ARCH-SALES-FMT
039800     PERFORM 120-CARGA-FORMATOS THRU 120-CARGA-FORMATOS-E
039900         UNTIL WKS-EOF-SFM = 'S'
040000     CLOSE ARCH-SALES-FMT
040100
040200     PERFORM 130-MEJOR-FORMATO THRU 130-MEJOR-FORMATO-E
040300         VARYING IX-CRI FROM 1 BY 1
040400         UNTIL IX-CRI > WKS-CONT-CULTIVOS
040500
040600     OPEN INPUT ARCH-SALES-CHN
040700     PERFORM 140-ACUMULA-META-CANAL THRU 140-ACUMULA-META-CANAL-E
040800         UNTIL WKS-EOF-CHN = 'S'
040900     CLOSE ARCH-SALES-CHN
041000
041100     OPEN OUTPUT ARCH-RPT-SSUM
041200     MOVE PRM-ANIO-TEMPORADA TO ENC-ANIO
041300     WRITE LIN-RPT-SSUM FROM LIN-ENCABEZADO.
041400 100-INICIO-E. EXIT.
041500
041600 110-CARGA-CULTIVOS SECTION.
041700     READ ARCH-CROP-INFO
041800         AT END MOVE 'S' TO WKS-EOF-CRI
041900         NOT AT END
042000             ADD 1 TO WKS-CONT-CULTIVOS
042100             SET IX-CRI TO WKS-CONT-CULTIVOS
042200             MOVE CRI-CROP-ID        TO TCI-CROP-ID(IX-CRI)
042300             MOVE CRI-CROP-NAME      TO TCI-CROP-NAME(IX-CRI)
042400             MOVE CRI-CROP-TYPE      TO TCI-CROP-TYPE(IX-CRI)
042500             MOVE CRI-BOTANICAL-FAMILY TO TCI-FAMILY(IX-CRI)
042600             MOVE 'N'                TO TCI-VISTO(IX-CRI)
042700             MOVE ZEROES             TO TCI-PRECIO-MEJOR(IX-CRI)
042800                                        TCI-QTY-POR-UNIDAD(IX-CRI)
042900                                        TCI-BEDFEET(IX-CRI)
043000                                        TCI-QTY-COSECHA(IX-CRI)
043100                                        TCI-REVENUE-EST(IX-CRI)
043200                                        TCI-REV-POR-BEDFEET(IX-CRI)
043300             MOVE 'N'                TO TCI-HAY-FORMATO(IX-CRI)
043400     END-READ.
043500 110-CARGA-CULTIVOS-E. EXIT.
043600
043700 120-CARGA-FORMATOS SECTION.
043800     READ ARCH-SALES-FMT
043900         AT END MOVE 'S' TO WKS-EOF-SFM
044000         NOT AT END
044100             ADD 1 TO WKS-CONT-FORMATOS
044200             SET IX-FMT TO WKS-CONT-FORMATOS
044300             MOVE SFM-CROP-ID        TO TFM-CROP-ID(IX-FMT)
044400             MOVE SFM-SALE-PRICE     TO TFM-SALE-PRICE(IX-FMT)
044500             MOVE SFM-QTY-PER-SALE-UNIT TO
044600                  TFM-QTY-POR-UNIDAD(IX-FMT)
044700             MOVE SFM-ACTIVE-FLAG    TO TFM-ACTIVE-FLAG(IX-FMT)
044800     END-READ.
044900 120-CARGA-FORMATOS-E. EXIT.
045000
045100 130-MEJOR-FORMATO SECTION.
045200     PERFORM 131-EVALUA-FORMATO THRU 131-EVALUA-FORMATO-E
045300         VARYING IX-FMT FROM 1 BY 1
045400         UNTIL IX-FMT > WKS-CONT-FORMATOS.
045500 130-MEJOR-FORMATO-E. EXIT.
045600
045700 131-EVALUA-FORMATO SECTION.
045800     IF TFM-CROP-ID(IX-FMT) = TCI-CROP-ID(IX-CRI) AND
045900        TFM-ACTIVE-FLAG(IX-FMT) = 'Y' AND
046000        TFM-SALE-PRICE(IX-FMT) > TCI-PRECIO-MEJOR(IX-CRI)
046100         MOVE TFM-SALE-PRICE(IX-FMT) TO TCI-PRECIO-MEJOR(IX-CRI)
046200         MOVE TFM-QTY-POR-UNIDAD(IX-FMT) TO
046300              TCI-QTY-POR-UNIDAD(IX-CRI)
046400         MOVE 'S' TO TCI-HAY-FORMATO(IX-CRI)
046500     END-IF.
046600 131-EVALUA-FORMATO-E. EXIT.
046700
046800 140-ACUMULA-META-CANAL SECTION.
046900     READ ARCH-SALES-CHN
047000         AT END MOVE 'S' TO WKS-EOF-CHN
047100         NOT AT END
047200             PERFORM 141-SUMA-META-CANAL
047300                 THRU 141-SUMA-META-CANAL-E
047400     END-READ.
047500 140-ACUMULA-META-CANAL-E. EXIT.
047600
047700 141-SUMA-META-CANAL SECTION.
047800     IF CHN-END-WEEK >= CHN-START-WEEK
047900         COMPUTE WKS-META-ANUAL = WKS-META-ANUAL +
048000             CHN-WEEKLY-TARGET *
048100             (CHN-END-WEEK - CHN-START-WEEK + 1)
048200     ELSE
048300         COMPUTE WKS-META-ANUAL = WKS-META-ANUAL +
048400             CHN-WEEKLY-TARGET *
048500             (52 - CHN-START-WEEK + 1 + CHN-END-WEEK)
048600     END-IF.
048700 141-SUMA-META-CANAL-E. EXIT.
048800
048900******************************************************************
049000*   LEE PLANTING DEL AÑO, CLASIFICA ESTATUS Y ACUMULA BEDFEET    *
049100******************************************************************
049200 200-ACUMULA-PLANTACIONES SECTION.
049300     OPEN INPUT ARCH-PLANTING
049400     PERFORM 201-LEE-PLANTACION THRU 201-LEE-PLANTACION-E
049500         UNTIL WKS-EOF-PLN = 'S'
049600     CLOSE ARCH-PLANTING.
049700 200-ACUMULA-PLANTACIONES-E. EXIT.
049800
049900 201-LEE-PLANTACION SECTION.
050000     READ ARCH-PLANTING
050100         AT END MOVE 'S' TO WKS-EOF-PLN
050200         NOT AT END
050300             IF PLN-PL-YEAR = PRM-ANIO-TEMPORADA
050400                 ADD 1 TO WKS-CONT-PLANT
050500                 SET IX-PLN TO WKS-CONT-PLANT
050600                 MOVE PLN-PL-ID    TO TPL-PL-ID(IX-PLN)
050700                 MOVE PLN-CROP-ID  TO TPL-CROP-ID(IX-PLN)
050800                 MOVE PLN-STATUS   TO TPL-STATUS(IX-PLN)
050900                 MOVE 'N'          TO TPL-ES-COMPLETA(IX-PLN)
051000
051100                 ADD 1 TO WKS-CONT-TOTAL-PLANT
051200
051300                 IF PLN-STATUS = 'CM' OR PLN-STATUS = 'HV'
051400                     ADD 1 TO WKS-CONT-COMPLETAS
051500                     MOVE 'S' TO TPL-ES-COMPLETA(IX-PLN)
051600                 END-IF
051700                 IF PLN-STATUS = 'FL'
051800                     ADD 1 TO WKS-CONT-FALLIDAS
051900                 END-IF
052000                 IF PLN-STATUS = 'SK'
052100                     ADD 1 TO WKS-CONT-OMITIDAS
052200                 END-IF
052300
052400                 IF PLN-STATUS NOT = 'SK'
052500                     ADD PLN-PLANNED-BEDFEET TO
052600                         WKS-BEDFEET-PLANEADO
052700                 END-IF
052800
052900                 IF TPL-ES-COMPLETA(IX-PLN) = 'S'
053000                     IF PLN-ACTUAL-BEDFEET > ZEROES
053100                         ADD PLN-ACTUAL-BEDFEET TO
053200                             WKS-BEDFEET-ACTUAL
053300                     ELSE
053400                         ADD PLN-PLANNED-BEDFEET TO
053500                             WKS-BEDFEET-ACTUAL
053600                     END-IF
053700                     PERFORM 202-ACUMULA-BEDFEET-CULTIVO
053800                         THRU 202-ACUMULA-BEDFEET-CULTIVO-E
053900                 END-IF
054000             END-IF
054100     END-READ.
054200 201-LEE-PLANTACION-E. EXIT.
054300
054400 202-ACUMULA-BEDFEET-CULTIVO SECTION.
054500     MOVE 'N' TO WKS-ENCONTRADO
054600     PERFORM 203-BUSCA-CULTIVO THRU 203-BUSCA-CULTIVO-E
054700         VARYING IX-CRI FROM 1 BY 1
054800         UNTIL IX-CRI > WKS-CONT-CULTIVOS
054900         OR WKS-SI-ENCONTRADO
055000
055100     IF WKS-SI-ENCONTRADO
055200         SET IX-CRI TO WKS-POS-CULTIVO
055300         IF PLN-ACTUAL-BEDFEET > ZEROES
055400             ADD PLN-ACTUAL-BEDFEET TO TCI-BEDFEET(IX-CRI)
055500         ELSE
055600             ADD PLN-PLANNED-BEDFEET TO TCI-BEDFEET(IX-CRI)
055700         END-IF
055800     END-IF.
055900 202-ACUMULA-BEDFEET-CULTIVO-E. EXIT.
056000
056100 203-BUSCA-CULTIVO SECTION.
056200     IF TCI-CROP-ID(IX-CRI) = PLN-CROP-ID
056300         MOVE 'S' TO WKS-ENCONTRADO
056400         MOVE IX-CRI TO WKS-POS-CULTIVO
056500     END-IF.
056600 203-BUSCA-CULTIVO-E. EXIT.
056700
056800******************************************************************
056900*   LEE HARVEST-EVENT, ACUMULA RENDIMIENTO TOTAL, MANO DE OBRA   *
057000*   Y LA CANTIDAD COSECHADA POR CULTIVO (PLANTACIONES COMPLETAS) *
057100******************************************************************
057200 210-ACUMULA-COSECHAS SECTION.
057300     OPEN INPUT ARCH-HARVEST
057400     PERFORM 211-LEE-COSECHA THRU 211-LEE-COSECHA-E
057500         UNTIL WKS-EOF-HEV = 'S'
057600     CLOSE ARCH-HARVEST.
057700 210-ACUMULA-COSECHAS-E. EXIT.
057800
057900 211-LEE-COSECHA SECTION.
058000     READ ARCH-HARVEST
058100         AT END MOVE 'S' TO WKS-EOF-HEV
058200         NOT AT END
058300             MOVE 'N' TO WKS-ENCONTRADO
058400             MOVE ZEROES TO WKS-PL-CROP-ID
058500             MOVE 'N' TO WKS-PL-ES-COMPLETA
058600
058700             PERFORM 212-BUSCA-PLANTACION
058800                 THRU 212-BUSCA-PLANTACION-E
058900                 VARYING IX-PLN FROM 1 BY 1
059000                 UNTIL IX-PLN > WKS-CONT-PLANT
059100                 OR WKS-SI-ENCONTRADO
059200
059300             IF WKS-SI-ENCONTRADO
059400                 ADD HEV-PLANNED-QTY TO WKS-QTY-PLANEADA
059500                 ADD HEV-ACTUAL-QTY  TO WKS-QTY-ACTUAL
059600                 ADD HEV-ACTUAL-HOURS TO WKS-HORAS-COSECHA
059700
059800                 IF WKS-PL-ES-COMPLETA = 'S'
059900                     PERFORM 213-BUSCA-CULTIVO-COSECHA
060000                         THRU 213-BUSCA-CULTIVO-COSECHA-E
060100                         VARYING IX-CRI FROM 1 BY 1
060200                         UNTIL IX-CRI > WKS-CONT-CULTIVOS
060300                 END-IF
060400             END-IF
060500     END-READ.
060600 211-LEE-COSECHA-E. EXIT.
060700
060800 212-BUSCA-PLANTACION SECTION.
060900     IF TPL-PL-ID(IX-PLN) = HEV-PLANTING-ID
061000         MOVE 'S' TO WKS-ENCONTRADO
061100         MOVE TPL-CROP-ID(IX-PLN) TO WKS-PL-CROP-ID
061200         MOVE TPL-ES-COMPLETA(IX-PLN) TO WKS-PL-ES-COMPLETA
061300     END-IF.
061400 212-BUSCA-PLANTACION-E. EXIT.
061500
061600 213-BUSCA-CULTIVO-COSECHA SECTION.
061700     IF TCI-CROP-ID(IX-CRI) = WKS-PL-CROP-ID
061800         ADD HEV-ACTUAL-QTY TO TCI-QTY-COSECHA(IX-CRI)
061900     END-IF.
062000 213-BUSCA-CULTIVO-COSECHA-E. EXIT.
062100
062200******************************************************************
062300*   ACUMULA EL INGRESO DEL AÑO: VENTA DETALLADA, MAS VENTA        *
062400*   RAPIDA SOLO EN FECHAS SIN VENTA DETALLADA                    *
062500******************************************************************
062600 220-ACUMULA-VENTAS SECTION.
062700     OPEN INPUT ARCH-SALES-EVT
062800     PERFORM 221-LEE-VENTA-DETALLE THRU 221-LEE-VENTA-DETALLE-E
062900         UNTIL WKS-EOF-SEV = 'S'
063000     CLOSE ARCH-SALES-EVT
063100
063200     OPEN INPUT ARCH-QUICK-SAL
063300     PERFORM 222-LEE-VENTA-RAPIDA THRU 222-LEE-VENTA-RAPIDA-E
063400         UNTIL WKS-EOF-QSL = 'S'
063500     CLOSE ARCH-QUICK-SAL
063600
063700     COMPUTE WKS-REVENUE-TOTAL =
063800         WKS-REVENUE-DETALLE + WKS-REVENUE-RAPIDA.
063900 220-ACUMULA-VENTAS-E. EXIT.
064000
064100 221-LEE-VENTA-DETALLE SECTION.
064200     READ ARCH-SALES-EVT
064300         AT END MOVE 'S' TO WKS-EOF-SEV
064400         NOT AT END
064500             IF SEV-VTA-ANIO = PRM-ANIO-TEMPORADA
064600                 ADD SEV-ACTUAL-REVENUE TO WKS-REVENUE-DETALLE
064700                 PERFORM 223-MARCA-FECHA-CUBIERTA
064800                     THRU 223-MARCA-FECHA-CUBIERTA-E
064900             END-IF
065000     END-READ.
065100 221-LEE-VENTA-DETALLE-E. EXIT.
065200
065300 222-LEE-VENTA-RAPIDA SECTION.
065400     READ ARCH-QUICK-SAL
065500         AT END MOVE 'S' TO WKS-EOF-QSL
065600         NOT AT END
065700             PERFORM 224-VERIFICA-FECHA-CUBIERTA
065800                 THRU 224-VERIFICA-FECHA-CUBIERTA-E
065900             IF WKS-CUBIERTA-POR-DETALLE = 'N'
066000                 COMPUTE WKS-REVENUE-RAPIDA = WKS-REVENUE-RAPIDA
066100                     + QSL-TOTAL-CASH + QSL-TOTAL-CARD
066200             END-IF
066300     END-READ.
066400 222-LEE-VENTA-RAPIDA-E. EXIT.
066500
066600 223-MARCA-FECHA-CUBIERTA SECTION.
066700     MOVE 'N' TO WKS-ENCONTRADO
066800     PERFORM 225-EVALUA-FECHA-CUBIERTA
066900         THRU 225-EVALUA-FECHA-CUBIERTA-E
067000         VARYING IX-FEV FROM 1 BY 1
067100         UNTIL IX-FEV > WKS-CONT-FECHAS-VTA
067200         OR WKS-SI-ENCONTRADO
067300
067400     IF NOT WKS-SI-ENCONTRADO
067500         ADD 1 TO WKS-CONT-FECHAS-VTA
067600         SET IX-FEV TO WKS-CONT-FECHAS-VTA
067700         MOVE SEV-SALE-DATE TO TFV-SALE-DATE(IX-FEV)
067800     END-IF.
067900 223-MARCA-FECHA-CUBIERTA-E. EXIT.
068000
068100 224-VERIFICA-FECHA-CUBIERTA SECTION.
068200     MOVE 'N' TO WKS-CUBIERTA-POR-DETALLE
068300     PERFORM 226-EVALUA-FECHA-QSL
068400         THRU 226-EVALUA-FECHA-QSL-E
068500         VARYING IX-FEV FROM 1 BY 1
068600         UNTIL IX-FEV > WKS-CONT-FECHAS-VTA
068700         OR WKS-CUBIERTA-POR-DETALLE = 'S'.
068800 224-VERIFICA-FECHA-CUBIERTA-E. EXIT.
068900
069000 225-EVALUA-FECHA-CUBIERTA SECTION.
069100     IF TFV-SALE-DATE(IX-FEV) = SEV-SALE-DATE
069200         MOVE 'S' TO WKS-ENCONTRADO
069300     END-IF.
069400 225-EVALUA-FECHA-CUBIERTA-E. EXIT.
069500
069600 226-EVALUA-FECHA-QSL SECTION.
069700     IF TFV-SALE-DATE(IX-FEV) = QSL-SALE-DATE
069800         MOVE 'S' TO WKS-CUBIERTA-POR-DETALLE
069900     END-IF.
070000 226-EVALUA-FECHA-QSL-E. EXIT.
070100
070200******************************************************************
070300*   CUENTA LOS CULTIVOS, TIPOS Y FAMILIAS BOTANICAS DISTINTAS    *
070400*   ENTRE LAS PLANTACIONES NO OMITIDAS                           *
070500******************************************************************
070600 230-ACUMULA-DIVERSIDAD SECTION.
070700     PERFORM 231-EVALUA-PLANT-DIVERSIDAD
070800         THRU 231-EVALUA-PLANT-DIVERSIDAD-E
070900         VARYING IX-PLN FROM 1 BY 1
071000         UNTIL IX-PLN > WKS-CONT-PLANT.
071100 230-ACUMULA-DIVERSIDAD-E. EXIT.
071200
071300 231-EVALUA-PLANT-DIVERSIDAD SECTION.
071400     IF TPL-STATUS(IX-PLN) NOT = 'SK'
071500         MOVE 'N' TO WKS-ENCONTRADO
071600         PERFORM 232-BUSCA-CULTIVO-DIV
071700             THRU 232-BUSCA-CULTIVO-DIV-E
071800             VARYING IX-CRI FROM 1 BY 1
071900             UNTIL IX-CRI > WKS-CONT-CULTIVOS
072000             OR WKS-SI-ENCONTRADO
072100     END-IF.
072200 231-EVALUA-PLANT-DIVERSIDAD-E. EXIT.
072300
072400 232-BUSCA-CULTIVO-DIV SECTION.
072500     IF TCI-CROP-ID(IX-CRI) = TPL-CROP-ID(IX-PLN)
072600         MOVE 'S' TO WKS-ENCONTRADO
072700         IF TCI-VISTO(IX-CRI) = 'N'
072800             MOVE 'S' TO TCI-VISTO(IX-CRI)
072900             PERFORM 233-AGREGA-TIPO THRU 233-AGREGA-TIPO-E
073000             PERFORM 234-AGREGA-FAMILIA THRU 234-AGREGA-FAMILIA-E
073100         END-IF
073200     END-IF.
073300 232-BUSCA-CULTIVO-DIV-E. EXIT.
073400
073500 233-AGREGA-TIPO SECTION.
073600     MOVE 'N' TO WKS-ENCONTRADO
073700     PERFORM 235-EVALUA-TIPO THRU 235-EVALUA-TIPO-E
073800         VARYING IX-TIP FROM 1 BY 1
073900         UNTIL IX-TIP > WKS-CONT-TIPOS
074000         OR WKS-SI-ENCONTRADO
074100
074200     IF NOT WKS-SI-ENCONTRADO
074300         ADD 1 TO WKS-CONT-TIPOS
074400         SET IX-TIP TO WKS-CONT-TIPOS
074500         MOVE TCI-CROP-TYPE(IX-CRI) TO TTP-CROP-TYPE(IX-TIP)
074600     END-IF.
074700 233-AGREGA-TIPO-E. EXIT.
074800
074900 235-EVALUA-TIPO SECTION.
075000     IF TTP-CROP-TYPE(IX-TIP) = TCI-CROP-TYPE(IX-CRI)
075100         MOVE 'S' TO WKS-ENCONTRADO
075200     END-IF.
075300 235-EVALUA-TIPO-E. EXIT.
075400
075500 234-AGREGA-FAMILIA SECTION.
075600     MOVE 'N' TO WKS-ENCONTRADO
075700     PERFORM 236-EVALUA-FAMILIA THRU 236-EVALUA-FAMILIA-E
075800         VARYING IX-FAM FROM 1 BY 1
075900         UNTIL IX-FAM > WKS-CONT-FAMILIAS
076000         OR WKS-SI-ENCONTRADO
076100
076200     IF NOT WKS-SI-ENCONTRADO
076300         ADD 1 TO WKS-CONT-FAMILIAS
076400         SET IX-FAM TO WKS-CONT-FAMILIAS
076500         MOVE TCI-FAMILY(IX-CRI) TO TFA-FAMILY(IX-FAM)
076600     END-IF.
076700 234-AGREGA-FAMILIA-E. EXIT.
076800
076900 236-EVALUA-FAMILIA SECTION.
077000     IF TFA-FAMILY(IX-FAM) = TCI-FAMILY(IX-CRI)
077100         MOVE 'S' TO WKS-ENCONTRADO
077200     END-IF.
077300 236-EVALUA-FAMILIA-E. EXIT.
077400
077500******************************************************************
077600*   CALCULA LOS PORCENTAJES Y RAZONES FINALES DE LA TEMPORADA    *
077700******************************************************************
077800 240-CALCULA-TOTALES SECTION.
077900     IF WKS-CONT-TOTAL-PLANT > WKS-CONT-OMITIDAS
078000         COMPUTE WKS-TASA-FALLO ROUNDED =
078100             WKS-CONT-FALLIDAS /
078200             (WKS-CONT-TOTAL-PLANT - WKS-CONT-OMITIDAS) * 100
078300     ELSE
078400         MOVE ZEROES TO WKS-TASA-FALLO
078500     END-IF
078600
078700     IF WKS-QTY-PLANEADA > ZEROES
078800         COMPUTE WKS-APROVECHAMIENTO ROUNDED =
078900             WKS-QTY-ACTUAL / WKS-QTY-PLANEADA * 100
079000     ELSE
079100         MOVE ZEROES TO WKS-APROVECHAMIENTO
079200     END-IF
079300
079400     IF WKS-BEDFEET-ACTUAL > ZEROES
079500         COMPUTE WKS-REV-POR-BEDFEET ROUNDED =
079600             WKS-REVENUE-TOTAL / WKS-BEDFEET-ACTUAL
079700     ELSE
079800         MOVE ZEROES TO WKS-REV-POR-BEDFEET
079900     END-IF
080000
080100     IF WKS-HORAS-COSECHA > ZEROES
080200         COMPUTE WKS-REV-POR-HORA ROUNDED =
080300             WKS-REVENUE-TOTAL / WKS-HORAS-COSECHA
080400     ELSE
080500         MOVE ZEROES TO WKS-REV-POR-HORA
080600     END-IF
080700
080800     PERFORM 241-CALCULA-RENG-CULTIVO THRU 241-CALCULA-RENG-CULTIVO-E
080900         VARYING IX-CRI FROM 1 BY 1
081000         UNTIL IX-CRI > WKS-CONT-CULTIVOS.
081100 240-CALCULA-TOTALES-E. EXIT.
081200
081300 241-CALCULA-RENG-CULTIVO SECTION.
081400     IF TCI-HAY-FORMATO(IX-CRI) = 'S' AND
081500        TCI-QTY-POR-UNIDAD(IX-CRI) > ZEROES
081600         COMPUTE TCI-REVENUE-EST(IX-CRI) ROUNDED =
081700             TCI-QTY-COSECHA(IX-CRI) /
081800             TCI-QTY-POR-UNIDAD(IX-CRI) *
081900             TCI-PRECIO-MEJOR(IX-CRI)
082000     END-IF
082100
082200     IF TCI-BEDFEET(IX-CRI) > ZEROES
082300         COMPUTE TCI-REV-POR-BEDFEET(IX-CRI) ROUNDED =
082400             TCI-REVENUE-EST(IX-CRI) / TCI-BEDFEET(IX-CRI)
082500     END-IF.
082600 241-CALCULA-RENG-CULTIVO-E. EXIT.
082700
082800******************************************************************
082900*   ORDENA LOS CULTIVOS POR INGRESO/BEDFOOT DESCENDENTE          *
083000*   (BURBUJA CON RENGLON DE INTERCAMBIO)                         *
083100******************************************************************
083200 300-RANKING-CULTIVOS SECTION.
083300     MOVE 'S' TO WKS-HUBO-CAMBIO
083400     PERFORM 301-PASADA-BURBUJA THRU 301-PASADA-BURBUJA-E
083500         UNTIL NOT WKS-SI-HUBO-CAMBIO.
083600 300-RANKING-CULTIVOS-E. EXIT.
083700
083800 301-PASADA-BURBUJA SECTION.
083900     MOVE 'N' TO WKS-HUBO-CAMBIO
084000     PERFORM 302-COMPARA-RENGLON THRU 302-COMPARA-RENGLON-E
084100         VARYING IX-CRI FROM 1 BY 1
084200         UNTIL IX-CRI > WKS-CONT-CULTIVOS - 1.
084300 301-PASADA-BURBUJA-E. EXIT.
084400
084500 302-COMPARA-RENGLON SECTION.
084600     SET IX-FMT TO IX-CRI
084700     SET IX-FMT UP BY 1
084800*--> SOL-0107: EL RANKING VA POR INGRESO/BEDFOOT, NO POR EL       *SOL-0107
084900*--> INGRESO TOTAL DEL CULTIVO                                   *SOL-0107
085000     IF TCI-REV-POR-BEDFEET(IX-FMT) > TCI-REV-POR-BEDFEET(IX-CRI)
085100         MOVE TCI-ENTRADA(IX-CRI) TO WS-TEMP-CULTIVO
085200         MOVE TCI-ENTRADA(IX-FMT) TO TCI-ENTRADA(IX-CRI)
085300         MOVE WS-TEMP-CULTIVO     TO TCI-ENTRADA(IX-FMT)
085400         MOVE 'S' TO WKS-HUBO-CAMBIO
085500     END-IF.
085600 302-COMPARA-RENGLON-E. EXIT.
085700
085800******************************************************************
085900*   IMPRIME EL REPORTE CON EL RESUMEN DE TEMPORADA Y EL TOP/     *
086000*   BOTTOM 10 DE CULTIVOS POR INGRESO ESTIMADO                   *
086100******************************************************************
086200 400-IMPRIME-REPORTE SECTION.
086300     MOVE WKS-CONT-TOTAL-PLANT  TO DET-TOTAL
086400     MOVE WKS-CONT-COMPLETAS    TO DET-COMPLETAS
086500     MOVE WKS-CONT-FALLIDAS     TO DET-FALLIDAS
086600     MOVE WKS-CONT-OMITIDAS     TO DET-OMITIDAS
086700     MOVE WKS-TASA-FALLO        TO DET-TASA-FALLO
086800     WRITE LIN-RPT-SSUM FROM LIN-CONTEOS
086900
087000     MOVE WKS-BEDFEET-PLANEADO TO DET-BF-PLAN
087100     MOVE WKS-BEDFEET-ACTUAL   TO DET-BF-ACTUAL
087200     WRITE LIN-RPT-SSUM FROM LIN-BEDFEET
087300
087400     MOVE WKS-QTY-PLANEADA     TO DET-QTY-PLAN
087500     MOVE WKS-QTY-ACTUAL       TO DET-QTY-ACT
087600     MOVE WKS-APROVECHAMIENTO  TO DET-APROVECHA
087700     WRITE LIN-RPT-SSUM FROM LIN-RENDIMIENTO
087800
087900     MOVE WKS-REVENUE-TOTAL    TO DET-REVENUE
088000     MOVE WKS-META-ANUAL       TO DET-META
088100     MOVE WKS-REV-POR-BEDFEET  TO DET-REV-BF
088200     WRITE LIN-RPT-SSUM FROM LIN-INGRESO
088300
088400     MOVE WKS-HORAS-COSECHA    TO DET-HORAS
088500     MOVE WKS-REV-POR-HORA     TO DET-REV-HORA
088600     WRITE LIN-RPT-SSUM FROM LIN-LABOR
088700
088800     MOVE WKS-CONT-CULTIVOS    TO DET-CULTIVOS
088900     MOVE WKS-CONT-TIPOS       TO DET-TIPOS
089000     MOVE WKS-CONT-FAMILIAS    TO DET-FAMILIAS
089100     WRITE LIN-RPT-SSUM FROM LIN-DIVERSIDAD
089200
089300     MOVE 'MEJORES 10 CULTIVOS POR INGRESO ESTIMADO'
089400         TO LIN-RANK-TITULO
089500     WRITE LIN-RPT-SSUM FROM LIN-RANK-TITULO
089600
089700     PERFORM 410-IMPRIME-TOP THRU 410-IMPRIME-TOP-E
089800         VARYING IX-CRI FROM 1 BY 1
089900         UNTIL IX-CRI > WKS-CONT-CULTIVOS OR IX-CRI > 10
090000
090100     PERFORM 420-CUENTA-CON-REVENUE THRU 420-CUENTA-CON-REVENUE-E
090200         VARYING IX-CRI FROM 1 BY 1
090300         UNTIL IX-CRI > WKS-CONT-CULTIVOS
090400
090500     MOVE 'PEORES 10 CULTIVOS CON INGRESO (DE MENOR A MAYOR)'
090600         TO LIN-RANK-TITULO
090700     WRITE LIN-RPT-SSUM FROM LIN-RANK-TITULO
090800
090900     PERFORM 430-IMPRIME-BOTTOM THRU 430-IMPRIME-BOTTOM-E
091000         VARYING IX-CRI FROM WKS-POS-CULTIVO BY -1
091100         UNTIL IX-CRI < 1
091200         OR IX-CRI < WKS-POS-CULTIVO - 9.
091300 400-IMPRIME-REPORTE-E. EXIT.
091400
091500 410-IMPRIME-TOP SECTION.
091600     MOVE TCI-CROP-NAME(IX-CRI)       TO RNK-CROP-NAME
091700     MOVE TCI-REVENUE-EST(IX-CRI)     TO RNK-REVENUE
091800     MOVE TCI-REV-POR-BEDFEET(IX-CRI) TO RNK-REV-BF
091900     WRITE LIN-RPT-SSUM FROM LIN-RANK-RENGLON.
092000 410-IMPRIME-TOP-E. EXIT.
092100
092200******************************************************************
092300*   UBICA LA POSICION DEL ULTIMO CULTIVO CON INGRESO MAYOR QUE   *
092400*   CERO (LA TABLA YA ESTA ORDENADA DE MAYOR A MENOR INGRESO)    *
092500******************************************************************
092600 420-CUENTA-CON-REVENUE SECTION.
092700     IF TCI-REVENUE-EST(IX-CRI) > ZEROES
092800         SET WKS-POS-CULTIVO TO IX-CRI
092900     END-IF.
093000 420-CUENTA-CON-REVENUE-E. EXIT.
093100
093200 430-IMPRIME-BOTTOM SECTION.
093300     IF TCI-REVENUE-EST(IX-CRI) > ZEROES
093400         MOVE TCI-CROP-NAME(IX-CRI)       TO RNK-CROP-NAME
093500         MOVE TCI-REVENUE-EST(IX-CRI)     TO RNK-REVENUE
093600         MOVE TCI-REV-POR-BEDFEET(IX-CRI) TO RNK-REV-BF
093700         WRITE LIN-RPT-SSUM FROM LIN-RANK-RENGLON
093800     END-IF.
093900 430-IMPRIME-BOTTOM-E. EXIT.
094000
094100 900-FIN SECTION.
094200     CLOSE ARCH-RPT-SSUM
094300     DISPLAY 'PFSSUM - PLANTACIONES PROCESADAS : '
094400         WKS-CONT-TOTAL-PLANT
094500     DISPLAY 'PFSSUM - INGRESO TOTAL TEMPORADA  : '
094600         WKS-REVENUE-TOTAL.
094700 900-FIN-E. EXIT.
