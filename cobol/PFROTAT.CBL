000100******************************************************************
000200* FECHA       : 03/08/1992                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFROTAT                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VERIFICA EL CUMPLIMIENTO DE LAS REGLAS DE        *
000800*             : ROTACION DE FAMILIA BOTANICA POR BLOQUE, Y AL    *
000900*             : CIERRE DE TEMPORADA ESCRIBE EL HISTORICO Y       *
001000*             : COMPLETA LAS PLANTACIONES PENDIENTES.            *
001100* ARCHIVOS    : PARMRT(E) PLANTIN(E) CROPINFO(E) RRULE(E)        *
001200*             : RHIST(E) PLANYEAR(E) PLANTOUT(S) PLANYROU(S)     *
001300*             : RPTROTAT(S)                                      *
001400* ACCION (ES) : LEE,VERIFICA,ACTUALIZA,ESCRIBE,IMPRIME            *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* PROGRAMA(S) : NINGUNO                                          *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 03/08/1992 JCLM 0009 VERSION INICIAL - VERIFICACION DE LA       0009    
002100*                      REGLA DE ROTACION CONTRA EL HISTORICO     *0009    
002200* 11/01/1994 JCLM 0012 SE AGREGA EL BARRIDO HACIA ADELANTE PARA  *0012    
002300*                      MARCAR PLANTACIONES EN RIESGO DE VIOLAR   *0012    
002400*                      LA REGLA EN AÑOS FUTUROS                  *0012    
002500* 28/07/1995 MVQ 0015 SE AGREGA EL CIERRE DE TEMPORADA: ESCRIBE  *0015    
002600*                      EL HISTORICO Y COMPLETA PLANTACIONES      *0015    
002700* 14/10/1996 SOQ 0016 CORRECCION: NO DUPLICAR EL RENGLON DE      *0016    
002800*                      HISTORICO CUANDO YA EXISTE PARA EL MISMO  *0016    
002900*                      BLOQUE, AÑO Y FAMILIA (INSERTA O          *0016    
003000*                      REEMPLAZA)                                *0016    
003100* 19/12/1998 JCLM 0021 REVISION Y2K - EL AÑO DE PLANIFICACION Y  *0021    
003200*                      EL AÑO DE CIERRE SE LEEN DE LA TARJETA    *0021    
003300*                      DE PARAMETROS PARMRT, SIN DEPENDER DE     *0021    
003400*                      ACCEPT FROM DATE                          *0021    
003500* 16/01/1999 JCLM 0022 PRUEBAS DE GAP DE ROTACION SOBRE EL       *0022    
003600*                      CAMBIO DE SIGLO (1999-2000), SIN FALLAS   *0022    
003700* 11/04/2000 RHAG SOL-0055 SE CORRIGE LA BUSQUEDA DEL HISTORICO  *SOL-0055
003800*                      MAS RECIENTE: TOMABA EL PRIMERO Y NO EL   *SOL-0055
003900*                      DE MAYOR AÑO CUANDO HABIA VARIOS          *SOL-0055
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.     PFROTAT.
004300 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
004400 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
004500 DATE-WRITTEN.   03/08/1992.
004600 DATE-COMPILED.
004700 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASE-NUMERICA IS '0' THRU '9'
005300     UPSI-0 IS SW-IMPRIME-DETALLE.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ARCH-PARMRT    ASSIGN TO PARMRT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-PRM FSE-PRM.
005900     SELECT ARCH-PLANTING  ASSIGN TO PLANTIN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-PLN FSE-PLN.
006200     SELECT ARCH-CROP-INFO ASSIGN TO CROPINFO
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FS-CRI FSE-CRI.
006500     SELECT ARCH-ROT-RULE  ASSIGN TO RRULE
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-RRL FSE-RRL.
006800     SELECT ARCH-ROT-HIST  ASSIGN TO RHIST
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS FS-RHS FSE-RHS.
007100     SELECT ARCH-PLAN-YEAR ASSIGN TO PLANYEAR
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-PYR FSE-PYR.
007400     SELECT ARCH-PLANT-OUT ASSIGN TO PLANTOUT
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-POU FSE-POU.
007700     SELECT ARCH-PLYR-OUT  ASSIGN TO PLANYROU
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-PYO FSE-PYO.
008000     SELECT ARCH-RPT-ROTAT ASSIGN TO RPTROTAT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS FS-RPT FSE-RPT.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  ARCH-PARMRT    LABEL RECORDS ARE STANDARD.
008600 01  REG-PARMRT.
008700     05  PRM-ANIO-PLANIFICAR  PIC 9(04).
008800     05  PRM-CIERRA-TEMPORADA PIC X(01).
008900         88  PRM-SI-CIERRA-TEMPORADA      VALUE 'S'.
009000     05  FILLER               PIC X(75).
009100 FD  ARCH-PLANTING  LABEL RECORDS ARE STANDARD.
009200     COPY PFPLANT.
009300 FD  ARCH-CROP-INFO LABEL RECORDS ARE STANDARD.
009400     COPY PFCROPI.
009500 FD  ARCH-ROT-RULE  LABEL RECORDS ARE STANDARD.
009600     COPY PFRRULE.
009700 FD  ARCH-ROT-HIST  LABEL RECORDS ARE STANDARD.
009800     COPY PFRHIST.
009900 FD  ARCH-PLAN-YEAR LABEL RECORDS ARE STANDARD.
010000     COPY PFPYEAR.
010100 FD  ARCH-PLANT-OUT LABEL RECORDS ARE STANDARD.
010200 01  REG-PLANT-OUT            PIC X(140).
010300 FD  ARCH-PLYR-OUT  LABEL RECORDS ARE STANDARD.
010400 01  REG-PLYR-OUT             PIC X(20).
010500 FD  ARCH-RPT-ROTAT  LABEL RECORDS ARE STANDARD.
010600 01  LIN-RPT-ROTAT            PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900     77  WKS-CONT-RIESGOS     PIC 9(05) COMP.
011000     77  WKS-CONT-ANIOS-CERRADOS PIC 9(03) COMP.
011100 01  WKS-AREAS-FILE-STATUS.
011200     05  FS-PRM                  PIC 9(02).
011300     05  FSE-PRM.
011400         10  FSE-PRM-RETORNO     PIC S9(4) COMP-5.
011500         10  FSE-PRM-FUNCION     PIC S9(4) COMP-5.
011600         10  FSE-PRM-REALIM      PIC S9(4) COMP-5.
011700     05  FS-PLN                  PIC 9(02).
011800     05  FSE-PLN.
011900         10  FSE-PLN-RETORNO     PIC S9(4) COMP-5.
012000         10  FSE-PLN-FUNCION     PIC S9(4) COMP-5.
012100         10  FSE-PLN-REALIM      PIC S9(4) COMP-5.
012200     05  FS-CRI                  PIC 9(02).
012300     05  FSE-CRI.
012400         10  FSE-CRI-RETORNO     PIC S9(4) COMP-5.
012500         10  FSE-CRI-FUNCION     PIC S9(4) COMP-5.
012600         10  FSE-CRI-REALIM      PIC S9(4) COMP-5.
012700     05  FS-RRL                  PIC 9(02).
012800     05  FSE-RRL.
012900         10  FSE-RRL-RETORNO     PIC S9(4) COMP-5.
013000         10  FSE-RRL-FUNCION     PIC S9(4) COMP-5.
013100         10  FSE-RRL-REALIM      PIC S9(4) COMP-5.
013200     05  FS-RHS                  PIC 9(02).
013300     05  FSE-RHS.
013400         10  FSE-RHS-RETORNO     PIC S9(4) COMP-5.
013500         10  FSE-RHS-FUNCION     PIC S9(4) COMP-5.
013600         10  FSE-RHS-REALIM      PIC S9(4) COMP-5.
013700     05  FS-PYR                  PIC 9(02).
013800     05  FSE-PYR.
013900         10  FSE-PYR-RETORNO     PIC S9(4) COMP-5.
014000         10  FSE-PYR-FUNCION     PIC S9(4) COMP-5.
014100         10  FSE-PYR-REALIM      PIC S9(4) COMP-5.
014200     05  FS-POU                  PIC 9(02).
014300     05  FSE-POU.
014400         10  FSE-POU-RETORNO     PIC S9(4) COMP-5.
014500         10  FSE-POU-FUNCION     PIC S9(4) COMP-5.
014600         10  FSE-POU-REALIM      PIC S9(4) COMP-5.
014700     05  FS-PYO                  PIC 9(02).
014800     05  FSE-PYO.
014900         10  FSE-PYO-RETORNO     PIC S9(4) COMP-5.
015000         10  FSE-PYO-FUNCION     PIC S9(4) COMP-5.
015100         10  FSE-PYO-REALIM      PIC S9(4) COMP-5.
015200     05  FS-RPT                  PIC 9(02).
015300     05  FSE-RPT.
015400         10  FSE-RPT-RETORNO     PIC S9(4) COMP-5.
015500         10  FSE-RPT-FUNCION     PIC S9(4) COMP-5.
015600         10  FSE-RPT-REALIM      PIC S9(4) COMP-5.
015700         10  FILLER                  PIC X(01).
015800
015900 01  WKS-TABLA-CULTIVOS.
016000     05  WKS-CONT-CULTIVOS       PIC 9(04) COMP.
016100     05  TCI-ENTRADA OCCURS 300 TIMES INDEXED BY IX-CRI.
016200         10  TCI-CROP-ID              PIC 9(04).
016300         10  TCI-FAMILY               PIC X(20).
016400         10  FILLER                  PIC X(01).
016500
016600*--> VISTA ALFANUMERICA DE LA TABLA DE CULTIVOS (DEPURACION)
016700 01  WKS-TABLA-CULTIVOS-R REDEFINES WKS-TABLA-CULTIVOS.
016800     05  FILLER                  PIC X(7204).
016900
017000 01  WKS-TABLA-REGLAS.
017100     05  WKS-CONT-REGLAS         PIC 9(03) COMP.
017200     05  TRL-ENTRADA OCCURS 100 TIMES INDEXED BY IX-RRL.
017300         10  TRL-FAMILY               PIC X(20).
017400         10  TRL-MIN-GAP-YEARS        PIC 9(02).
017500         10  FILLER                  PIC X(01).
017600
017700*--> VISTA ALFANUMERICA DE LA TABLA DE REGLAS (DEPURACION)
017800 01  WKS-TABLA-REGLAS-R REDEFINES WKS-TABLA-REGLAS.
017900     05  FILLER                  PIC X(2203).
018000
018100 01  WKS-TABLA-HISTORICO.
018200     05  WKS-CONT-HISTORICO      PIC 9(05) COMP.
018300     05  TRH-ENTRADA OCCURS 4000 TIMES INDEXED BY IX-RHS.
018400         10  TRH-BLOCK-ID             PIC 9(03).
018500         10  TRH-YEAR                 PIC 9(04).
018600         10  TRH-FAMILY               PIC X(20).
018700         10  TRH-NOTES                PIC X(40).
018800         10  TRH-ESCRITO              PIC X(01).
018900         10  FILLER                  PIC X(01).
019000
019100*--> VISTA ALFANUMERICA DE LA TABLA DE HISTORICO (DEPURACION)
019200 01  WKS-TABLA-HISTORICO-R REDEFINES WKS-TABLA-HISTORICO.
019300     05  FILLER                  PIC X(280005).
019400
019500 01  WKS-TABLA-BLOQ-FAM.
019600     05  WKS-CONT-BLOQ-FAM       PIC 9(05) COMP.
019700     05  TBF-ENTRADA OCCURS 4000 TIMES INDEXED BY IX-BFM.
019800         10  TBF-BLOCK-ID             PIC 9(03).
019900         10  TBF-YEAR                 PIC 9(04).
020000         10  TBF-FAMILY               PIC X(20).
020100         10  FILLER                  PIC X(01).
020200
020300 01  WKS-INDICADORES.
020400     05  WKS-EOF-PLN              PIC X(01) VALUE 'N'.
020500     05  WKS-EOF-CRI              PIC X(01) VALUE 'N'.
020600     05  WKS-EOF-RRL              PIC X(01) VALUE 'N'.
020700     05  WKS-EOF-RHS              PIC X(01) VALUE 'N'.
020800     05  WKS-EOF-PYR              PIC X(01) VALUE 'N'.
020900     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
021000         88  WKS-SI-ENCONTRADO             VALUE 'S'.
021100     05  WKS-VIOLACION            PIC X(01) VALUE 'N'.
021200         88  WKS-SI-VIOLACION              VALUE 'S'.
021300     05  WKS-RIESGO-FUTURO        PIC X(01) VALUE 'N'.
021400         88  WKS-SI-RIESGO-FUTURO          VALUE 'S'.
021500     05  FILLER                  PIC X(01).
021600
021700 01  WKS-CAMPOS-TRABAJO.
021800     05  WKS-FAMILIA-PLANT        PIC X(20).
021900     05  WKS-GAP-MINIMO           PIC 9(02).
022000     05  WKS-ANIO-HISTORICO       PIC 9(04).
022100     05  WKS-GAP-ACTUAL           PIC S9(05) COMP.
022200     05  WKS-ANIO-OBJETIVO        PIC 9(04).
022300     05  WKS-ANIO-DESDE           PIC 9(04).
022400     05  WKS-ANIO-HASTA           PIC 9(04).
022500     05  WKS-POS-HISTORICO        PIC 9(05) COMP.
022600     05  FILLER                  PIC X(01).
022700
022800 01  WKS-CONTADORES.
022900     05  WKS-CONT-PLANT-LEIDAS    PIC 9(05) COMP.
023000     05  WKS-CONT-VIOLACIONES     PIC 9(05) COMP.
023100     05  WKS-CONT-HIST-ESCRITOS   PIC 9(05) COMP.
023200     05  WKS-CONT-COMPLETADAS     PIC 9(05) COMP.
023300     05  FILLER                  PIC X(01).
023400
023500 01  LIN-ENCABEZADO.
023600     05  FILLER                  PIC X(30) VALUE
023700         'VERIFICACION DE ROTACION'.
023800     05  FILLER                  PIC X(08) VALUE 'ANIO:'.
023900     05  ENC-ANIO                PIC 9(04).
024000     05  FILLER                  PIC X(90) VALUE SPACES.
024100
024200 01  LIN-VIOLACION.
024300     05  FILLER                  PIC X(10) VALUE '** VIOL **'.
024400     05  FILLER                  PIC X(02) VALUE SPACES.
024500     05  DET-V-PLANT-ID           PIC 9(05).
024600     05  FILLER                  PIC X(02) VALUE SPACES.
024700     05  FILLER                  PIC X(08) VALUE 'BLOQUE:'.
024800     05  DET-V-BLOCK-ID           PIC 9(03).
024900     05  FILLER                  PIC X(02) VALUE SPACES.
025000     05  FILLER                  PIC X(10) VALUE 'FAMILIA:'.
025100     05  DET-V-FAMILY             PIC X(20).
025200     05  FILLER                  PIC X(02) VALUE SPACES.
025300     05  FILLER                  PIC X(10) VALUE 'GAP:'.
025400     05  DET-V-GAP                PIC ZZ9.
025500     05  FILLER                  PIC X(02) VALUE SPACES.
025600     05  FILLER                  PIC X(12) VALUE 'MINIMO REQ:'.
025700     05  DET-V-MIN-GAP            PIC Z9.
025800
025900 01  LIN-RIESGO.
026000     05  FILLER                  PIC X(10) VALUE '** RIES **'.
026100     05  FILLER                  PIC X(02) VALUE SPACES.
026200     05  DET-R-PLANT-ID           PIC 9(05).
026300     05  FILLER                  PIC X(02) VALUE SPACES.
026400     05  FILLER                  PIC X(08) VALUE 'BLOQUE:'.
026500     05  DET-R-BLOCK-ID           PIC 9(03).
026600     05  FILLER                  PIC X(02) VALUE SPACES.
026700     05  FILLER                  PIC X(10) VALUE 'FAMILIA:'.
026800     05  DET-R-FAMILY             PIC X(20).
026900     05  FILLER                  PIC X(02) VALUE SPACES.
027000     05  FILLER                  PIC X(16) VALUE
027100         'ANIO OBJETIVO:'.
027200     05  DET-R-ANIO-OBJ           PIC 9(04).
027300
027400 01  LIN-PIE-ROTAT.
027500     05  FILLER                  PIC X(20) VALUE
027600         'PLANTACIONES LEIDAS:'.
027700     05  DET-LEIDAS               PIC ZZZZ9.
027800     05  FILLER                  PIC X(02) VALUE SPACES.
027900     05  FILLER                  PIC X(14) VALUE
028000         'VIOLACIONES:'.
028100     05  DET-VIOLACIONES          PIC ZZZZ9.
028200     05  FILLER                  PIC X(02) VALUE SPACES.
028300     05  FILLER                  PIC X(10) VALUE
028400         'RIESGOS:'.
028500     05  DET-RIESGOS              PIC ZZZZ9.
028600     05  FILLER                  PIC X(02) VALUE SPACES.
028700     05  FILLER                  PIC X(20) VALUE
028800         'HISTORICOS ESCRITOS:'.
028900     05  DET-HIST-ESCRITOS        PIC ZZZZ9.
029000     05  FILLER                  PIC X(02) VALUE SPACES.
029100     05  FILLER                  PIC X(16) VALUE
029200         'COMPLETADAS:'.
029300     05  DET-COMPLETADAS          PIC ZZZZ9.
029400
029500 PROCEDURE DIVISION.
029600 000-MAIN SECTION.
029700     PERFORM 100-INICIO THRU 100-INICIO-E
029800     PERFORM 200-VERIFICA-REGLA THRU 200-VERIFICA-REGLA-E
029900     IF PRM-SI-CIERRA-TEMPORADA
030000         PERFORM 300-COMPLETA-TEMPORADA
030100             THRU 300-COMPLETA-TEMPORADA-E
030200     END-IF
030300     PERFORM 400-IMPRIME-REPORTE THRU 400-IMPRIME-REPORTE-E
030400     PERFORM 900-FIN THRU 900-FIN-E
030500     STOP RUN.
030600 000-MAIN-E. EXIT.
030700
030800 100-INICIO SECTION.
030900     MOVE ZEROES TO WKS-CONT-CULTIVOS WKS-CONT-REGLAS
031000                     WKS-CONT-HISTORICO WKS-CONT-BLOQ-FAM
031100                     WKS-CONT-PLANT-LEIDAS WKS-CONT-VIOLACIONES
031200                     WKS-CONT-RIESGOS WKS-CONT-HIST-ESCRITOS
031300                     WKS-CONT-COMPLETADAS WKS-CONT-ANIOS-CERRADOS
031400
031500     OPEN INPUT ARCH-PARMRT
031600     READ ARCH-PARMRT
031700         AT END MOVE ZEROES TO PRM-ANIO-PLANIFICAR
031800                MOVE 'N' TO PRM-CIERRA-TEMPORADA
031900     END-READ
032000     CLOSE ARCH-PARMRT
032100
032200     OPEN INPUT ARCH-CROP-INFO
032300     PERFORM 110-CARGA-CULTIVOS THRU 110-CARGA-CULTIVOS-E
032400         UNTIL WKS-EOF-CRI = 'S'
032500     CLOSE ARCH-CROP-INFO
032600
032700     OPEN INPUT ARCH-ROT-RULE
032800     PERFORM 120-CARGA-REGLAS THRU 120-CARGA-REGLAS-E
032900         UNTIL WKS-EOF-RRL = 'S'
033000     CLOSE ARCH-ROT-RULE
033100
033200     OPEN INPUT ARCH-ROT-HIST
033300     PERFORM 130-CARGA-HISTORICO THRU 130-CARGA-HISTORICO-E
033400         UNTIL WKS-EOF-RHS = 'S'
033500     CLOSE ARCH-ROT-HIST
033600
033700     OPEN OUTPUT ARCH-RPT-ROTAT
033800     MOVE PRM-ANIO-PLANIFICAR TO ENC-ANIO
033900     WRITE LIN-RPT-ROTAT FROM LIN-ENCABEZADO.
034000 100-INICIO-E. EXIT.
034100
034200 110-CARGA-CULTIVOS SECTION.
034300     READ ARCH-CROP-INFO
034400         AT END MOVE 'S' TO WKS-EOF-CRI
034500         NOT AT END
034600             ADD 1 TO WKS-CONT-CULTIVOS
034700             SET IX-CRI TO WKS-CONT-CULTIVOS
034800             MOVE CRI-CROP-ID          TO TCI-CROP-ID(IX-CRI)
034900             MOVE CRI-BOTANICAL-FAMILY TO TCI-FAMILY(IX-CRI)
035000     END-READ.
035100 110-CARGA-CULTIVOS-E. EXIT.
035200
035300 120-CARGA-REGLAS SECTION.
035400     READ ARCH-ROT-RULE
035500         AT END MOVE 'S' TO WKS-EOF-RRL
035600         NOT AT END
035700             ADD 1 TO WKS-CONT-REGLAS
035800             SET IX-RRL TO WKS-CONT-REGLAS
035900             MOVE RRL-FAMILY          TO TRL-FAMILY(IX-RRL)
036000             MOVE RRL-MIN-GAP-YEARS   TO
036100                  TRL-MIN-GAP-YEARS(IX-RRL)
036200     END-READ.
036300 120-CARGA-REGLAS-E. EXIT.
036400
036500 130-CARGA-HISTORICO SECTION.
036600     READ ARCH-ROT-HIST
036700         AT END MOVE 'S' TO WKS-EOF-RHS
036800         NOT AT END
036900             ADD 1 TO WKS-CONT-HISTORICO
037000             SET IX-RHS TO WKS-CONT-HISTORICO
037100             MOVE RHS-BLOCK-ID   TO TRH-BLOCK-ID(IX-RHS)
037200             MOVE RHS-YEAR       TO TRH-YEAR(IX-RHS)
037300             MOVE RHS-FAMILY     TO TRH-FAMILY(IX-RHS)
037400             MOVE RHS-NOTES      TO TRH-NOTES(IX-RHS)
037500             MOVE 'N'            TO TRH-ESCRITO(IX-RHS)
037600     END-READ.
037700 130-CARGA-HISTORICO-E. EXIT.
037800
037900******************************************************************
038000*   PARA CADA PLANTACION CON FAMILIA NO BLANCO, BUSCA LA REGLA   *
038100*   Y EL HISTORICO MAS RECIENTE DEL BLOQUE/FAMILIA Y VERIFICA EL *
038200*   GAP; TAMBIEN HACE EL BARRIDO HACIA ADELANTE POR RIESGO       *
038300******************************************************************
038400 200-VERIFICA-REGLA SECTION.
038500     OPEN INPUT ARCH-PLANTING
038600     PERFORM 201-LEE-PLANTACION THRU 201-LEE-PLANTACION-E
038700         UNTIL WKS-EOF-PLN = 'S'
038800     CLOSE ARCH-PLANTING.
038900 200-VERIFICA-REGLA-E. EXIT.
039000
039100 201-LEE-PLANTACION SECTION.
039200     READ ARCH-PLANTING
039300         AT END MOVE 'S' TO WKS-EOF-PLN
039400         NOT AT END
039500             IF PLN-PL-YEAR = PRM-ANIO-PLANIFICAR
039600                 ADD 1 TO WKS-CONT-PLANT-LEIDAS
039700                 PERFORM 202-OBTIENE-FAMILIA
039800                     THRU 202-OBTIENE-FAMILIA-E
039900                 IF WKS-FAMILIA-PLANT NOT = SPACES
040000                     PERFORM 210-BUSCA-HISTORIAL
040100                         THRU 210-BUSCA-HISTORIAL-E
040200                     PERFORM 220-VERIFICA-GAP
040300                         THRU 220-VERIFICA-GAP-E
040400                     PERFORM 230-BARRIDO-RIESGO
040500                         THRU 230-BARRIDO-RIESGO-E
040600                 END-IF
040700             END-IF
040800     END-READ.
040900 201-LEE-PLANTACION-E. EXIT.
041000
041100 202-OBTIENE-FAMILIA SECTION.
041200     MOVE SPACES TO WKS-FAMILIA-PLANT
041300     MOVE 'N' TO WKS-ENCONTRADO
041400     PERFORM 203-EVALUA-CULTIVO THRU 203-EVALUA-CULTIVO-E
041500         VARYING IX-CRI FROM 1 BY 1
041600         UNTIL IX-CRI > WKS-CONT-CULTIVOS
041700         OR WKS-SI-ENCONTRADO.
041800 202-OBTIENE-FAMILIA-E. EXIT.
041900
042000 203-EVALUA-CULTIVO SECTION.
042100     IF TCI-CROP-ID(IX-CRI) = PLN-CROP-ID
042200         MOVE 'S' TO WKS-ENCONTRADO
042300         MOVE TCI-FAMILY(IX-CRI) TO WKS-FAMILIA-PLANT
042400     END-IF.
042500 203-EVALUA-CULTIVO-E. EXIT.
042600
042700******************************************************************
042800*   BUSCA LA REGLA DE LA FAMILIA Y EL RENGLON DE HISTORICO MAS   *
042900*   RECIENTE PARA EL BLOQUE Y FAMILIA DE LA PLANTACION ACTUAL    *
043000******************************************************************
043100 210-BUSCA-HISTORIAL SECTION.
043200     MOVE ZEROES TO WKS-GAP-MINIMO WKS-ANIO-HISTORICO
043300     MOVE 'N' TO WKS-ENCONTRADO
043400     PERFORM 211-EVALUA-REGLA THRU 211-EVALUA-REGLA-E
043500         VARYING IX-RRL FROM 1 BY 1
043600         UNTIL IX-RRL > WKS-CONT-REGLAS
043700         OR WKS-SI-ENCONTRADO
043800
043900     PERFORM 212-EVALUA-HISTORICO THRU 212-EVALUA-HISTORICO-E
044000         VARYING IX-RHS FROM 1 BY 1
044100         UNTIL IX-RHS > WKS-CONT-HISTORICO.
044200 210-BUSCA-HISTORIAL-E. EXIT.
044300
044400 211-EVALUA-REGLA SECTION.
044500     IF TRL-FAMILY(IX-RRL) = WKS-FAMILIA-PLANT
044600         MOVE 'S' TO WKS-ENCONTRADO
044700         MOVE TRL-MIN-GAP-YEARS(IX-RRL) TO WKS-GAP-MINIMO
044800     END-IF.
044900 211-EVALUA-REGLA-E. EXIT.
045000
045100******************************************************************
045200*   CONSERVA EL AÑO MAS RECIENTE DE HISTORICO PARA EL BLOQUE Y   *
045300*   FAMILIA (SOL-0055: ANTES TOMABA EL PRIMERO ENCONTRADO)       *
045400******************************************************************
045500 212-EVALUA-HISTORICO SECTION.
045600     IF TRH-BLOCK-ID(IX-RHS) = PLN-BLOCK-ID AND
045700        TRH-FAMILY(IX-RHS) = WKS-FAMILIA-PLANT AND
045800        TRH-YEAR(IX-RHS) > WKS-ANIO-HISTORICO
045900         MOVE TRH-YEAR(IX-RHS) TO WKS-ANIO-HISTORICO
046000     END-IF.
046100 212-EVALUA-HISTORICO-E. EXIT.
046200
046300 220-VERIFICA-GAP SECTION.
046400     IF WKS-GAP-MINIMO > ZEROES AND WKS-ANIO-HISTORICO > ZEROES
046500         COMPUTE WKS-GAP-ACTUAL =
046600             PLN-PL-YEAR - WKS-ANIO-HISTORICO
046700         IF WKS-GAP-ACTUAL < WKS-GAP-MINIMO
046800             ADD 1 TO WKS-CONT-VIOLACIONES
046900             MOVE PLN-PL-ID     TO DET-V-PLANT-ID
047000             MOVE PLN-BLOCK-ID  TO DET-V-BLOCK-ID
047100             MOVE WKS-FAMILIA-PLANT TO DET-V-FAMILY
047200             MOVE WKS-GAP-ACTUAL TO DET-V-GAP
047300             MOVE WKS-GAP-MINIMO TO DET-V-MIN-GAP
047400             WRITE LIN-RPT-ROTAT FROM LIN-VIOLACION
047500         END-IF
047600     END-IF.
047700 220-VERIFICA-GAP-E. EXIT.
047800
047900******************************************************************
048000*   BARRIDO HACIA ADELANTE: SI EXISTE HISTORICO DEL BLOQUE Y     *
048100*   FAMILIA EN LOS AÑOS (OBJETIVO-GAP) A (OBJETIVO-1), LA        *
048200*   PLANTACION QUEDA EN RIESGO DE VIOLAR LA REGLA EN EL ANIO     *
048300*   OBJETIVO (EL AÑO SIGUIENTE AL DE PLANIFICACION)              *
048400******************************************************************
048500 230-BARRIDO-RIESGO SECTION.
048600     IF WKS-GAP-MINIMO > ZEROES
048700         COMPUTE WKS-ANIO-OBJETIVO = PLN-PL-YEAR + 1
048800         COMPUTE WKS-ANIO-DESDE =
048900             WKS-ANIO-OBJETIVO - WKS-GAP-MINIMO
049000         COMPUTE WKS-ANIO-HASTA = WKS-ANIO-OBJETIVO - 1
049100         MOVE 'N' TO WKS-RIESGO-FUTURO
049200         PERFORM 231-EVALUA-RIESGO THRU 231-EVALUA-RIESGO-E
049300             VARYING IX-RHS FROM 1 BY 1
049400             UNTIL IX-RHS > WKS-CONT-HISTORICO
049500             OR WKS-SI-RIESGO-FUTURO
049600         IF WKS-SI-RIESGO-FUTURO
049700             ADD 1 TO WKS-CONT-RIESGOS
049800             MOVE PLN-PL-ID        TO DET-R-PLANT-ID
049900             MOVE PLN-BLOCK-ID     TO DET-R-BLOCK-ID
050000             MOVE WKS-FAMILIA-PLANT TO DET-R-FAMILY
050100             MOVE WKS-ANIO-OBJETIVO TO DET-R-ANIO-OBJ
050200             WRITE LIN-RPT-ROTAT FROM LIN-RIESGO
050300         END-IF
050400     END-IF.
050500 230-BARRIDO-RIESGO-E. EXIT.
050600
050700 231-EVALUA-RIESGO SECTION.
050800     IF TRH-BLOCK-ID(IX-RHS) = PLN-BLOCK-ID AND
050900        TRH-FAMILY(IX-RHS) = WKS-FAMILIA-PLANT AND
051000        TRH-YEAR(IX-RHS) >= WKS-ANIO-DESDE AND
051100        TRH-YEAR(IX-RHS) <= WKS-ANIO-HASTA
051200         MOVE 'S' TO WKS-RIESGO-FUTURO
051300     END-IF.
051400 231-EVALUA-RIESGO-E. EXIT.
051500
051600******************************************************************
051700*   AL CIERRE DE TEMPORADA: POR CADA PLANTACION COMPLETADA O EN  *
051800*   COSECHA CON FAMILIA, ESCRIBE (INSERTA O REEMPLAZA) UN        *
051900*   RENGLON DE HISTORICO POR BLOQUE/AÑO/FAMILIA DISTINTO, LUEGO  *
052000*   COMPLETA LAS PLANTACIONES PENDIENTES Y CIERRA LA TEMPORADA   *
052100******************************************************************
052200 300-COMPLETA-TEMPORADA SECTION.
052300     OPEN INPUT ARCH-PLANTING
052400     PERFORM 301-LEE-PLANT-CIERRE THRU 301-LEE-PLANT-CIERRE-E
052500         UNTIL WKS-EOF-PLN = 'S'
052600     CLOSE ARCH-PLANTING
052700
052800     PERFORM 310-ESCRIBE-HISTORIAL THRU 310-ESCRIBE-HISTORIAL-E
052900         VARYING IX-BFM FROM 1 BY 1
053000         UNTIL IX-BFM > WKS-CONT-BLOQ-FAM
053100
053200     OPEN INPUT ARCH-PLANTING
053300     OPEN OUTPUT ARCH-PLANT-OUT
053400     MOVE 'N' TO WKS-EOF-PLN
053500     PERFORM 320-CIERRA-PLANTACIONES
053600         THRU 320-CIERRA-PLANTACIONES-E
053700         UNTIL WKS-EOF-PLN = 'S'
053800     CLOSE ARCH-PLANTING
053900     CLOSE ARCH-PLANT-OUT
054000
054100     OPEN INPUT ARCH-PLAN-YEAR
054200     OPEN OUTPUT ARCH-PLYR-OUT
054300     MOVE 'N' TO WKS-EOF-PYR
054400     PERFORM 330-CIERRA-ANIO THRU 330-CIERRA-ANIO-E
054500         UNTIL WKS-EOF-PYR = 'S'
054600     CLOSE ARCH-PLAN-YEAR
054700     CLOSE ARCH-PLYR-OUT.
054800 300-COMPLETA-TEMPORADA-E. EXIT.
054900
055000 301-LEE-PLANT-CIERRE SECTION.
055100     READ ARCH-PLANTING
055200         AT END MOVE 'S' TO WKS-EOF-PLN
055300         NOT AT END
055400             IF PLN-PL-YEAR = PRM-ANIO-PLANIFICAR AND
055500                (PLN-STATUS = 'CM' OR PLN-STATUS = 'HV')
055600                 PERFORM 202-OBTIENE-FAMILIA
055700                     THRU 202-OBTIENE-FAMILIA-E
055800                 IF WKS-FAMILIA-PLANT NOT = SPACES
055900                     PERFORM 302-MARCA-BLOQ-FAM
056000                         THRU 302-MARCA-BLOQ-FAM-E
056100                 END-IF
056200             END-IF
056300     END-READ.
056400 301-LEE-PLANT-CIERRE-E. EXIT.
056500
056600 302-MARCA-BLOQ-FAM SECTION.
056700     MOVE 'N' TO WKS-ENCONTRADO
056800     PERFORM 303-EVALUA-BLOQ-FAM THRU 303-EVALUA-BLOQ-FAM-E
056900         VARYING IX-BFM FROM 1 BY 1
057000         UNTIL IX-BFM > WKS-CONT-BLOQ-FAM
057100         OR WKS-SI-ENCONTRADO
057200
057300     IF NOT WKS-SI-ENCONTRADO
057400         ADD 1 TO WKS-CONT-BLOQ-FAM
057500         SET IX-BFM TO WKS-CONT-BLOQ-FAM
057600         MOVE PLN-BLOCK-ID       TO TBF-BLOCK-ID(IX-BFM)
057700         MOVE PRM-ANIO-PLANIFICAR TO TBF-YEAR(IX-BFM)
057800         MOVE WKS-FAMILIA-PLANT  TO TBF-FAMILY(IX-BFM)
057900     END-IF.
058000 302-MARCA-BLOQ-FAM-E. EXIT.
058100
058200 303-EVALUA-BLOQ-FAM SECTION.
058300     IF TBF-BLOCK-ID(IX-BFM) = PLN-BLOCK-ID AND
058400        TBF-YEAR(IX-BFM) = PRM-ANIO-PLANIFICAR AND
058500        TBF-FAMILY(IX-BFM) = WKS-FAMILIA-PLANT
058600         MOVE 'S' TO WKS-ENCONTRADO
058700     END-IF.
058800 303-EVALUA-BLOQ-FAM-E. EXIT.
058900
059000******************************************************************
059100*   ESCRIBE UN RENGLON DE HISTORICO POR CADA (BLOQUE,AÑO,        *
059200*   FAMILIA) DISTINTO ACUMULADO EN 300; SI YA HAY UN RENGLON DE  *
059300*   HISTORICO EXISTENTE PARA ESA LLAVE LO REEMPLAZA, SI NO LO    *
059400*   INSERTA (SOL-0016)                                           *
059500******************************************************************
059600 310-ESCRIBE-HISTORIAL SECTION.
059700     MOVE 'N' TO WKS-ENCONTRADO
059800     PERFORM 311-BUSCA-HIST-EXISTENTE
059900         THRU 311-BUSCA-HIST-EXISTENTE-E
060000         VARYING IX-RHS FROM 1 BY 1
060100         UNTIL IX-RHS > WKS-CONT-HISTORICO
060200         OR WKS-SI-ENCONTRADO
060300
060400     IF WKS-SI-ENCONTRADO
060500         SET IX-RHS TO WKS-POS-HISTORICO
060600         MOVE 'ROTACION DE TEMPORADA - ACTUALIZADO'
060700             TO TRH-NOTES(IX-RHS)
060800     ELSE
060900         ADD 1 TO WKS-CONT-HISTORICO
061000         SET IX-RHS TO WKS-CONT-HISTORICO
061100         MOVE TBF-BLOCK-ID(IX-BFM) TO TRH-BLOCK-ID(IX-RHS)
061200         MOVE TBF-YEAR(IX-BFM)     TO TRH-YEAR(IX-RHS)
061300         MOVE TBF-FAMILY(IX-BFM)   TO TRH-FAMILY(IX-RHS)
061400         MOVE 'ROTACION DE TEMPORADA - NUEVO'
061500             TO TRH-NOTES(IX-RHS)
061600     END-IF
061700     MOVE 'S' TO TRH-ESCRITO(IX-RHS)
061800     ADD 1 TO WKS-CONT-HIST-ESCRITOS.
061900 310-ESCRIBE-HISTORIAL-E. EXIT.
062000
062100 311-BUSCA-HIST-EXISTENTE SECTION.
062200     IF TRH-BLOCK-ID(IX-RHS) = TBF-BLOCK-ID(IX-BFM) AND
062300        TRH-YEAR(IX-RHS)     = TBF-YEAR(IX-BFM) AND
062400        TRH-FAMILY(IX-RHS)   = TBF-FAMILY(IX-BFM)
062500         MOVE 'S' TO WKS-ENCONTRADO
062600         MOVE IX-RHS TO WKS-POS-HISTORICO
062700     END-IF.
062800 311-BUSCA-HIST-EXISTENTE-E. EXIT.
062900
063000******************************************************************
063100*   RELEE LA PLANTACION Y LA REGRABA, COMPLETANDO LAS QUE SIGUEN *
063200*   PLANTADAS, EN CRECIMIENTO O EN COSECHA                       *
063300******************************************************************
063400 320-CIERRA-PLANTACIONES SECTION.
063500     READ ARCH-PLANTING
063600         AT END MOVE 'S' TO WKS-EOF-PLN
063700         NOT AT END
063800             IF PLN-PL-YEAR = PRM-ANIO-PLANIFICAR AND
063900                (PLN-STATUS = 'PT' OR PLN-STATUS = 'GR' OR
064000                 PLN-STATUS = 'HV')
064100                 MOVE 'CM' TO PLN-STATUS
064200                 ADD 1 TO WKS-CONT-COMPLETADAS
064300             END-IF
064400             WRITE REG-PLANT-OUT FROM REG-PLANTING
064500     END-READ.
064600 320-CIERRA-PLANTACIONES-E. EXIT.
064700
064800******************************************************************
064900*   RELEE EL REGISTRO DE CONTROL DE TEMPORADA Y MARCA EL AÑO QUE *
065000*   SE ESTA CERRANDO COMO COMPLETO                               *
065100******************************************************************
065200 330-CIERRA-ANIO SECTION.
065300     READ ARCH-PLAN-YEAR
065400         AT END MOVE 'S' TO WKS-EOF-PYR
065500         NOT AT END
065600             IF PYR-YEAR = PRM-ANIO-PLANIFICAR
065700                 MOVE 'CO' TO PYR-STATUS
065800                 ADD 1 TO WKS-CONT-ANIOS-CERRADOS
065900             END-IF
066000             WRITE REG-PLYR-OUT FROM REG-PLANNING-YEAR
066100     END-READ.
066200 330-CIERRA-ANIO-E. EXIT.
066300
066400 400-IMPRIME-REPORTE SECTION.
066500     MOVE WKS-CONT-PLANT-LEIDAS  TO DET-LEIDAS
066600     MOVE WKS-CONT-VIOLACIONES   TO DET-VIOLACIONES
066700     MOVE WKS-CONT-RIESGOS       TO DET-RIESGOS
066800     MOVE WKS-CONT-HIST-ESCRITOS TO DET-HIST-ESCRITOS
066900     MOVE WKS-CONT-COMPLETADAS   TO DET-COMPLETADAS
067000     WRITE LIN-RPT-ROTAT FROM LIN-PIE-ROTAT.
067100 400-IMPRIME-REPORTE-E. EXIT.
067200
067300 900-FIN SECTION.
067400     CLOSE ARCH-RPT-ROTAT
067500     DISPLAY 'PFROTAT - PLANTACIONES VERIFICADAS : '
067600         WKS-CONT-PLANT-LEIDAS
067700     DISPLAY 'PFROTAT - VIOLACIONES DETECTADAS    : '
067800         WKS-CONT-VIOLACIONES.
067900 900-FIN-E. EXIT.
