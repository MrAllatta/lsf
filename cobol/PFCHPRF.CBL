000100******************************************************************
000200* FECHA       : 02/12/1991                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFCHPRF                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DESEMPEÑO DE CANALES DE VENTA.  POR CADA CANAL   *
000800*             : Y SEMANA ACTIVA CALCULA EL INGRESO REAL, LO      *
000900*             : COMPARA CONTRA LA META, LO ACUMULA POR MES DE LA *
001000*             : SEMANA Y PROYECTA EL RITMO DE VENTA DEL AÑO.     *
001100* ARCHIVOS    : PARMCP(E) SALESEVT(E) QUICKSAL(E) SALESCHN(E)    *
001200*             : RPTCHPRF(S)                                      *
001300* ACCION (ES) : LEE,ACUMULA,CALCULA,IMPRIME                      *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* PROGRAMA(S) : PFFCHAU (RUTINA COMUN DE FECHAS)                 *
001600******************************************************************
001700*                 B I T A C O R A   D E   C A M B I O S          *
001800******************************************************************
001900* 02/12/1991 JCLM 0004 VERSION INICIAL DE DESEMPEÑO DE CANALES   *0004    
002000* 11/05/1993 JCLM 0007 SE AGREGA EL RESPALDO DE VENTA RAPIDA     *0007    
002100*                      CUANDO NO HAY VENTA DETALLADA EN LA       *0007    
002200*                      SEMANA                                    *0007    
002300* 22/11/1994 MVQ 0009 SE AGREGA EL DESGLOSE MENSUAL POR MES DEL  *0009    
002400*                      LUNES DE CADA SEMANA                      *0009    
002500* 14/08/1996 SOQ 0012 SE AGREGA EL PORCENTAJE DE VENTA REALIZADA *0012    
002600*                      (SELL-THROUGH) SOBRE VENTA DETALLADA      *0012    
002700* 19/12/1998 JCLM 0017 REVISION Y2K - EL AÑO DE PROYECCION Y LA  *0017    
002800*                      FECHA DE CORRIDA SE LEEN DE LA TARJETA    *0017    
002900*                      DE PARAMETROS PARMCP, YA NO DE ACCEPT     *0017    
003000*                      FROM DATE                                 *0017    
003100* 14/01/1999 JCLM 0018 PRUEBAS DE RITMO DE VENTA CRUZANDO EL     *0018    
003200*                      CAMBIO DE SIGLO, SIN FALLAS               *0018    
003300* 21/09/2002 RHAG SOL-0099 SE AGREGAN LOS TOTALES GENERALES DE   *SOL-0099
003400*                      TODOS LOS CANALES AL PIE DEL REPORTE      *SOL-0099
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     PFCHPRF.
003800 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
003900 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
004000 DATE-WRITTEN.   02/12/1991.
004100 DATE-COMPILED.
004200 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASE-NUMERICA IS '0' THRU '9'
004800     UPSI-0 IS SW-IMPRIME-DETALLE.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ARCH-PARMCP    ASSIGN TO PARMCP
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-PRM FSE-PRM.
005400     SELECT ARCH-SALES-EVT ASSIGN TO SALESEVT
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS FS-SEV FSE-SEV.
005700     SELECT ARCH-QUICK-SAL ASSIGN TO QUICKSAL
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FS-QSL FSE-QSL.
006000     SELECT ARCH-SALES-CHN ASSIGN TO SALESCHN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FS-CHN FSE-CHN.
006300     SELECT ARCH-RPT-CHPRF ASSIGN TO RPTCHPRF
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-RPT FSE-RPT.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  ARCH-PARMCP    LABEL RECORDS ARE STANDARD.
006900 01  REG-PARMCP.
007000     05  PRM-ANIO-PROYECTAR   PIC 9(04).
007100     05  PRM-FECHA-PROCESO    PIC 9(08).
007200     05  FILLER               PIC X(68).
007300 FD  ARCH-SALES-EVT LABEL RECORDS ARE STANDARD.
007400     COPY PFSEVNT.
007500 FD  ARCH-QUICK-SAL LABEL RECORDS ARE STANDARD.
007600     COPY PFQSALE.
007700 FD  ARCH-SALES-CHN LABEL RECORDS ARE STANDARD.
007800     COPY PFCHANL.
007900 FD  ARCH-RPT-CHPRF  LABEL RECORDS ARE STANDARD.
008000 01  LIN-RPT-CHPRF            PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300     77  WKS-TOTAL-META-ANUAL PIC 9(10)V99.
008400     77  WKS-TOTAL-YTD-GAP    PIC S9(10)V99.
008500 01  WKS-AREAS-FILE-STATUS.
008600     05  FS-PRM                  PIC 9(02).
008700     05  FSE-PRM.
008800         10  FSE-PRM-RETORNO     PIC S9(4) COMP-5.
008900         10  FSE-PRM-FUNCION     PIC S9(4) COMP-5.
009000         10  FSE-PRM-REALIM      PIC S9(4) COMP-5.
009100     05  FS-SEV                  PIC 9(02).
009200     05  FSE-SEV.
009300         10  FSE-SEV-RETORNO     PIC S9(4) COMP-5.
009400         10  FSE-SEV-FUNCION     PIC S9(4) COMP-5.
009500         10  FSE-SEV-REALIM      PIC S9(4) COMP-5.
009600     05  FS-QSL                  PIC 9(02).
009700     05  FSE-QSL.
009800         10  FSE-QSL-RETORNO     PIC S9(4) COMP-5.
009900         10  FSE-QSL-FUNCION     PIC S9(4) COMP-5.
010000         10  FSE-QSL-REALIM      PIC S9(4) COMP-5.
010100     05  FS-CHN                  PIC 9(02).
010200     05  FSE-CHN.
010300         10  FSE-CHN-RETORNO     PIC S9(4) COMP-5.
010400         10  FSE-CHN-FUNCION     PIC S9(4) COMP-5.
010500         10  FSE-CHN-REALIM      PIC S9(4) COMP-5.
010600     05  FS-RPT                  PIC 9(02).
010700     05  FSE-RPT.
010800         10  FSE-RPT-RETORNO     PIC S9(4) COMP-5.
010900         10  FSE-RPT-FUNCION     PIC S9(4) COMP-5.
011000         10  FSE-RPT-REALIM      PIC S9(4) COMP-5.
011100         10  FILLER                  PIC X(01).
011200
011300 01  WKS-TABLA-CANALES.
011400     05  WKS-CONT-CANALES        PIC 9(04) COMP.
011500     05  TCH-ENTRADA OCCURS 200 TIMES INDEXED BY IX-CHN.
011600         10  TCH-CHAN-ID              PIC 9(03).
011700         10  TCH-CHAN-NAME            PIC X(30).
011800         10  TCH-START-WEEK           PIC 9(02).
011900         10  TCH-END-WEEK             PIC 9(02).
012000         10  TCH-WEEKLY-TARGET        PIC 9(07)V99.
012100         10  TCH-NUM-WEEKS            PIC 9(02) COMP.
012200         10  TCH-YTD-REVENUE          PIC 9(09)V99.
012300         10  TCH-YTD-TARGET           PIC 9(09)V99.
012400         10  TCH-YTD-GAP              PIC S9(09)V99.
012500         10  TCH-YTD-GAP-PCT          PIC S9(03)V99.
012600         10  TCH-META-ANUAL           PIC 9(09)V99.
012700         10  TCH-SOLD-TOTAL           PIC 9(09)V99.
012800         10  TCH-BROUGHT-TOTAL        PIC 9(09)V99.
012900         10  TCH-SELL-THRU-PCT        PIC 9(03)V99.
013000         10  TCH-HAY-SELL-THRU        PIC X(01).
013100         10  TCH-SEM-ELAPSED          PIC 9(02) COMP.
013200         10  TCH-SEM-REMAINING        PIC 9(02) COMP.
013300         10  TCH-PROMEDIO-SEM         PIC 9(09)V99.
013400         10  TCH-PROYECTADO-ANUAL     PIC 9(09)V99.
013500         10  TCH-EN-RITMO             PIC X(01).
013600         10  FILLER                  PIC X(01).
013700
013800*--> VISTA ALFANUMERICA DE LA TABLA DE CANALES (DEPURACION)
013900 01  WKS-TABLA-CANALES-R REDEFINES WKS-TABLA-CANALES.
014000     05  FILLER                  PIC X(17604).
014100
014200 01  WKS-TABLA-SEM-CANAL.
014300     05  WKS-CONT-SEM-CANAL       PIC 9(05) COMP.
014400     05  TSC-ENTRADA OCCURS 3000 TIMES INDEXED BY IX-SCN.
014500         10  TSC-CHAN-ID               PIC 9(03).
014600         10  TSC-SEMANA                PIC 9(02).
014700         10  TSC-LUNES                 PIC 9(08).
014800         10  TSC-REV-DETALLE           PIC 9(08)V99.
014900         10  TSC-REV-RAPIDA            PIC 9(08)V99.
015000         10  TSC-SOLD-QTY              PIC 9(08)V99.
015100         10  TSC-BROUGHT-QTY           PIC 9(08)V99.
015200         10  TSC-HAY-DETALLE           PIC X(01).
015300         10  TSC-HAY-RAPIDA            PIC X(01).
015400         10  FILLER                  PIC X(01).
015500
015600*--> VISTA ALFANUMERICA DE LA TABLA SEMANA-CANAL (DEPURACION)
015700 01  WKS-TABLA-SEM-CANAL-R REDEFINES WKS-TABLA-SEM-CANAL.
015800     05  FILLER                  PIC X(111005).
015900
016000 01  WKS-TABLA-MES-CANAL.
016100     05  WKS-CONT-MES-CANAL       PIC 9(05) COMP.
016200     05  TMC-ENTRADA OCCURS 2400 TIMES INDEXED BY IX-MEC.
016300         10  TMC-CHAN-ID               PIC 9(03).
016400         10  TMC-MES                   PIC 9(02).
016500         10  TMC-REVENUE               PIC 9(09)V99.
016600         10  TMC-TARGET                PIC 9(09)V99.
016700         10  TMC-CONT-SEMANAS          PIC 9(02) COMP.
016800         10  FILLER                  PIC X(01).
016900
017000*--> VISTA ALFANUMERICA DE LA TABLA MES-CANAL (DEPURACION)
017100 01  WKS-TABLA-MES-CANAL-R REDEFINES WKS-TABLA-MES-CANAL.
017200     05  FILLER                  PIC X(62405).
017300
017400 01  WKS-INDICADORES.
017500     05  WKS-EOF-SEV              PIC X(01) VALUE 'N'.
017600     05  WKS-EOF-QSL              PIC X(01) VALUE 'N'.
017700     05  WKS-EOF-CHN              PIC X(01) VALUE 'N'.
017800     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
017900         88  WKS-SI-ENCONTRADO             VALUE 'S'.
018000     05  FILLER                  PIC X(01).
018100
018200 01  WKS-CAMPOS-FECHA.
018300     05  WKS-PARAMETROS-FECHA.
018400         10  WKS-FUNCION-FECHA        PIC X(01).
018500         10  WKS-FECHA-PARM           PIC 9(08).
018600         10  WKS-DIAS-ABS-PARM        PIC S9(09) COMP.
018700         10  WKS-DIAS-SUMAR-PARM      PIC S9(05) COMP.
018800         10  WKS-ANIO-PARM            PIC 9(04).
018900         10  WKS-SEMANA-PARM          PIC 9(02).
019000         10  WKS-DIA-SEM-PARM         PIC 9(01).
019100         10  WKS-SEMANA-SAL-PARM      PIC 9(02).
019200     05  WKS-FECHA-LUNES-R REDEFINES WKS-FECHA-PARM.
019300         10  WKS-LUNES-ANIO           PIC 9(04).
019400         10  WKS-LUNES-MES            PIC 9(02).
019500         10  WKS-LUNES-DIA            PIC 9(02).
019600         10  FILLER                  PIC X(01).
019700
019800 01  WKS-CAMPOS-TRABAJO.
019900     05  WKS-SEMANA-OFFSET        PIC 9(02) COMP.
020000     05  WKS-SEMANA-ACTUAL        PIC 9(02) COMP.
020100     05  WKS-POS-SEM-CANAL        PIC 9(05) COMP.
020200     05  WKS-POS-MES-CANAL        PIC 9(05) COMP.
020300     05  WKS-SEMANA-EVENTO        PIC 9(02).
020400     05  WKS-REVENUE-RAPIDA       PIC 9(08)V99.
020500     05  WKS-REVENUE-SEMANA       PIC 9(09)V99.
020600     05  WKS-CHAN-ACTUAL          PIC 9(03).
020700     05  FILLER                  PIC X(01).
020800
020900 01  WKS-CONTADORES.
021000     05  WKS-TOTAL-YTD-REVENUE    PIC 9(10)V99.
021100     05  WKS-TOTAL-YTD-TARGET     PIC 9(10)V99.
021200     05  FILLER                  PIC X(01).
021300
021400 01  LIN-ENCABEZADO.
021500     05  FILLER                  PIC X(40) VALUE
021600         'DESEMPEÑO DE CANALES DE VENTA'.
021700     05  FILLER                  PIC X(08) VALUE 'ANIO:'.
021800     05  ENC-ANIO                PIC 9(04).
021900     05  FILLER                  PIC X(80) VALUE SPACES.
022000
022100 01  LIN-CANAL.
022200     05  FILLER                  PIC X(08) VALUE 'CANAL:'.
022300     05  DET-CHAN-ID             PIC ZZ9.
022400     05  FILLER                  PIC X(02) VALUE SPACES.
022500     05  DET-CHAN-NAME           PIC X(30).
022600     05  FILLER                  PIC X(02) VALUE SPACES.
022700     05  FILLER                  PIC X(05) VALUE 'YTD:'.
022800     05  DET-YTD-REV             PIC ZZZ,ZZ9.99.
022900     05  FILLER                  PIC X(02) VALUE SPACES.
023000     05  FILLER                  PIC X(06) VALUE 'META:'.
023100     05  DET-YTD-META            PIC ZZZ,ZZ9.99.
023200     05  FILLER                  PIC X(02) VALUE SPACES.
023300     05  FILLER                  PIC X(07) VALUE 'BRECHA:'.
023400     05  DET-YTD-GAP             PIC -ZZ,ZZ9.99.
023500     05  FILLER                  PIC X(02) VALUE SPACES.
023600     05  DET-YTD-GAP-PCT         PIC -ZZ9.99.
023700     05  FILLER                  PIC X(01) VALUE '%'.
023800
023900 01  LIN-RITMO.
024000     05  FILLER                  PIC X(20) VALUE
024100         'SEMANAS TRANSCURR.:'.
024200     05  RIT-ELAPSED             PIC Z9.
024300     05  FILLER                  PIC X(02) VALUE SPACES.
024400     05  FILLER                  PIC X(18) VALUE
024500         'SEMANAS RESTANTES:'.
024600     05  RIT-REMAINING           PIC Z9.
024700     05  FILLER                  PIC X(02) VALUE SPACES.
024800     05  FILLER                  PIC X(17) VALUE
024900         'PROYECTADO ANUAL:'.
025000     05  RIT-PROYECTADO          PIC ZZZ,ZZ9.99.
025100     05  FILLER                  PIC X(02) VALUE SPACES.
025200     05  FILLER                  PIC X(17) VALUE
025300         'META ANUAL:'.
025400     05  RIT-META-ANUAL          PIC ZZZ,ZZ9.99.
025500     05  FILLER                  PIC X(02) VALUE SPACES.
025600     05  FILLER                  PIC X(09) VALUE 'EN RITMO:'.
025700     05  RIT-EN-RITMO            PIC X(01).
025800
025900 01  LIN-SELLTHRU.
026000     05  FILLER                  PIC X(25) VALUE
026100         'PORCENTAJE DE VENTA REAL.:'.
026200     05  DET-SELL-THRU           PIC ZZ9.99.
026300     05  FILLER                  PIC X(01) VALUE '%'.
026400     05  FILLER                  PIC X(70) VALUE SPACES.
026500
026600 01  LIN-MES-CANAL.
026700     05  FILLER                  PIC X(08) VALUE 'MES:'.
026800     05  DET-MES                 PIC Z9.
026900     05  FILLER                  PIC X(03) VALUE SPACES.
027000     05  FILLER                  PIC X(09) VALUE 'INGRESO:'.
027100     05  DET-MES-REV             PIC ZZZ,ZZ9.99.
027200     05  FILLER                  PIC X(02) VALUE SPACES.
027300     05  FILLER                  PIC X(06) VALUE 'META:'.
027400     05  DET-MES-META            PIC ZZZ,ZZ9.99.
027500     05  FILLER                  PIC X(02) VALUE SPACES.
027600     05  FILLER                  PIC X(10) VALUE 'SEMANAS:'.
027700     05  DET-MES-SEMANAS         PIC Z9.
027800
027900 01  LIN-PIE-CHPRF.
028000     05  FILLER                  PIC X(22) VALUE
028100         'TOTAL GENERAL - YTD:'.
028200     05  PIE-YTD-REV             PIC ZZZ,ZZZ,ZZ9.99.
028300     05  FILLER                  PIC X(03) VALUE SPACES.
028400     05  FILLER                  PIC X(08) VALUE 'META:'.
028500     05  PIE-YTD-META            PIC ZZZ,ZZZ,ZZ9.99.
028600     05  FILLER                  PIC X(03) VALUE SPACES.
028700     05  FILLER                  PIC X(08) VALUE 'BRECHA:'.
028800     05  PIE-YTD-GAP             PIC -ZZ,ZZZ,ZZ9.99.
028900     05  FILLER                  PIC X(03) VALUE SPACES.
029000     05  FILLER                  PIC X(13) VALUE
029100         'META ANUAL:'.
029200     05  PIE-META-ANUAL          PIC ZZZ,ZZZ,ZZ9.99.
029300
029400 PROCEDURE DIVISION.
029500 000-MAIN SECTION.
029600     PERFORM 100-INICIO THRU 100-INICIO-E
029700     PERFORM 200-ACUMULA-VENTAS-POR-SEMANA
029800         THRU 200-ACUMULA-VENTAS-POR-SEMANA-E
029900     PERFORM 210-APLICA-TARGET THRU 210-APLICA-TARGET-E
030000         VARYING IX-CHN FROM 1 BY 1
030100         UNTIL IX-CHN > WKS-CONT-CANALES
030200     PERFORM 300-ROLLUP-MENSUAL THRU 300-ROLLUP-MENSUAL-E
030300         VARYING IX-SCN FROM 1 BY 1
030400         UNTIL IX-SCN > WKS-CONT-SEM-CANAL
030500     PERFORM 310-CALCULA-RITMO THRU 310-CALCULA-RITMO-E
030600         VARYING IX-CHN FROM 1 BY 1
030700         UNTIL IX-CHN > WKS-CONT-CANALES
030800     PERFORM 400-IMPRIME-REPORTE THRU 400-IMPRIME-REPORTE-E
030900     PERFORM 900-FIN THRU 900-FIN-E
031000     STOP RUN.
031100 000-MAIN-E. EXIT.
031200
031300 100-INICIO SECTION.
031400     MOVE ZEROES TO WKS-CONT-CANALES WKS-CONT-SEM-CANAL
031500                     WKS-CONT-MES-CANAL WKS-TOTAL-YTD-REVENUE
031600                     WKS-TOTAL-YTD-TARGET WKS-TOTAL-META-ANUAL
031700                     WKS-TOTAL-YTD-GAP
031800
031900     OPEN INPUT ARCH-PARMCP
032000     READ ARCH-PARMCP
032100         AT END MOVE ZEROES TO PRM-ANIO-PROYECTAR
032200                                PRM-FECHA-PROCESO
032300     END-READ
032400     CLOSE ARCH-PARMCP
032500
032600     OPEN INPUT ARCH-SALES-CHN
032700     PERFORM 110-CARGA-CANALES THRU 110-CARGA-CANALES-E
032800         UNTIL WKS-EOF-CHN = 'S'
032900     CLOSE ARCH-SALES-CHN
033000
033100     OPEN OUTPUT ARCH-RPT-CHPRF
033200     MOVE PRM-ANIO-PROYECTAR TO ENC-ANIO
033300     WRITE LIN-RPT-CHPRF FROM LIN-ENCABEZADO.
033400 100-INICIO-E. EXIT.
033500
033600******************************************************************
033700*   CARGA LA TABLA DE CANALES Y ARMA UN RENGLON POR CADA SEMANA  *
033800*   ACTIVA DE CADA CANAL (CON EL LUNES DE ESA SEMANA)            *
033900******************************************************************
034000 110-CARGA-CANALES SECTION.
034100     READ ARCH-SALES-CHN
034200         AT END MOVE 'S' TO WKS-EOF-CHN
034300         NOT AT END
034400             ADD 1 TO WKS-CONT-CANALES
034500             SET IX-CHN TO WKS-CONT-CANALES
034600             MOVE CHN-CHAN-ID     TO TCH-CHAN-ID(IX-CHN)
034700             MOVE CHN-CHAN-NAME   TO TCH-CHAN-NAME(IX-CHN)
034800             MOVE CHN-START-WEEK  TO TCH-START-WEEK(IX-CHN)
034900             MOVE CHN-END-WEEK    TO TCH-END-WEEK(IX-CHN)
035000             MOVE CHN-WEEKLY-TARGET TO
035100                  TCH-WEEKLY-TARGET(IX-CHN)
035200             MOVE ZEROES TO TCH-YTD-REVENUE(IX-CHN)
035300                            TCH-YTD-TARGET(IX-CHN)
035400                            TCH-YTD-GAP(IX-CHN)
035500                            TCH-YTD-GAP-PCT(IX-CHN)
035600                            TCH-SOLD-TOTAL(IX-CHN)
035700                            TCH-BROUGHT-TOTAL(IX-CHN)
035800                            TCH-SELL-THRU-PCT(IX-CHN)
035900                            TCH-SEM-ELAPSED(IX-CHN)
036000                            TCH-SEM-REMAINING(IX-CHN)
036100                            TCH-PROMEDIO-SEM(IX-CHN)
036200                            TCH-PROYECTADO-ANUAL(IX-CHN)
036300             MOVE 'N' TO TCH-HAY-SELL-THRU(IX-CHN)
036400             MOVE 'N' TO TCH-EN-RITMO(IX-CHN)
036500
036600             IF CHN-END-WEEK >= CHN-START-WEEK
036700                 COMPUTE TCH-NUM-WEEKS(IX-CHN) =
036800                     CHN-END-WEEK - CHN-START-WEEK + 1
036900             ELSE
037000                 COMPUTE TCH-NUM-WEEKS(IX-CHN) =
037100                     52 - CHN-START-WEEK + 1 + CHN-END-WEEK
037200             END-IF
037300             COMPUTE TCH-META-ANUAL(IX-CHN) =
037400                 CHN-WEEKLY-TARGET * TCH-NUM-WEEKS(IX-CHN)
037500
037600             PERFORM 111-ARMA-SEMANAS-CANAL
037700                 THRU 111-ARMA-SEMANAS-CANAL-E
037800                 VARYING WKS-SEMANA-OFFSET FROM 0 BY 1
037900                 UNTIL WKS-SEMANA-OFFSET >= TCH-NUM-WEEKS(IX-CHN)
038000     END-READ.
038100 110-CARGA-CANALES-E. EXIT.
038200
038300 111-ARMA-SEMANAS-CANAL SECTION.
038400     COMPUTE WKS-SEMANA-ACTUAL =
038500         TCH-START-WEEK(IX-CHN) + WKS-SEMANA-OFFSET
038600     IF WKS-SEMANA-ACTUAL > 52
038700         COMPUTE WKS-SEMANA-ACTUAL = WKS-SEMANA-ACTUAL - 52
038800     END-IF
038900
039000     ADD 1 TO WKS-CONT-SEM-CANAL
039100     SET IX-SCN TO WKS-CONT-SEM-CANAL
039200     MOVE TCH-CHAN-ID(IX-CHN)   TO TSC-CHAN-ID(IX-SCN)
039300     MOVE WKS-SEMANA-ACTUAL     TO TSC-SEMANA(IX-SCN)
039400     MOVE ZEROES TO TSC-REV-DETALLE(IX-SCN)
039500                    TSC-REV-RAPIDA(IX-SCN)
039600                    TSC-SOLD-QTY(IX-SCN)
039700                    TSC-BROUGHT-QTY(IX-SCN)
039800     MOVE 'N' TO TSC-HAY-DETALLE(IX-SCN)
039900     MOVE 'N' TO TSC-HAY-RAPIDA(IX-SCN)
040000
040100     MOVE 'M' TO WKS-FUNCION-FECHA
040200     MOVE PRM-ANIO-PROYECTAR TO WKS-ANIO-PARM
040300     MOVE WKS-SEMANA-ACTUAL  TO WKS-SEMANA-PARM
040400     CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
040500     MOVE WKS-FECHA-PARM TO TSC-LUNES(IX-SCN).
040600 111-ARMA-SEMANAS-CANAL-E. EXIT.
040700
040800******************************************************************
040900*   LEE LA VENTA DETALLADA Y LA RAPIDA Y LAS ACUMULA EN LA       *
041000*   SEMANA ISO DE CADA CANAL                                     *
041100******************************************************************
041200 200-ACUMULA-VENTAS-POR-SEMANA SECTION.
041300     OPEN INPUT ARCH-SALES-EVT
041400     PERFORM 201-LEE-VENTA-DETALLE THRU 201-LEE-VENTA-DETALLE-E
041500         UNTIL WKS-EOF-SEV = 'S'
041600     CLOSE ARCH-SALES-EVT
041700
041800     OPEN INPUT ARCH-QUICK-SAL
041900     PERFORM 202-LEE-VENTA-RAPIDA THRU 202-LEE-VENTA-RAPIDA-E
042000         UNTIL WKS-EOF-QSL = 'S'
042100     CLOSE ARCH-QUICK-SAL.
042200 200-ACUMULA-VENTAS-POR-SEMANA-E. EXIT.
042300
042400 201-LEE-VENTA-DETALLE SECTION.
042500     READ ARCH-SALES-EVT
042600         AT END MOVE 'S' TO WKS-EOF-SEV
042700         NOT AT END
042800             MOVE 'S' TO WKS-FUNCION-FECHA
042900             MOVE SEV-SALE-DATE TO WKS-FECHA-PARM
043000             CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
043100             MOVE WKS-SEMANA-SAL-PARM TO WKS-SEMANA-EVENTO
043200             MOVE SEV-CHAN-ID TO WKS-CHAN-ACTUAL
043300
043400             PERFORM 203-BUSCA-SEM-CANAL
043500                 THRU 203-BUSCA-SEM-CANAL-E
043600
043700             IF WKS-SI-ENCONTRADO
043800                 SET IX-SCN TO WKS-POS-SEM-CANAL
043900                 ADD SEV-ACTUAL-REVENUE TO
044000                     TSC-REV-DETALLE(IX-SCN)
044100                 ADD SEV-ACTUAL-QTY  TO TSC-SOLD-QTY(IX-SCN)
044200                 ADD SEV-BROUGHT-QTY TO TSC-BROUGHT-QTY(IX-SCN)
044300                 MOVE 'S' TO TSC-HAY-DETALLE(IX-SCN)
044400             END-IF
044500     END-READ.
044600 201-LEE-VENTA-DETALLE-E. EXIT.
044700
044800 202-LEE-VENTA-RAPIDA SECTION.
044900     READ ARCH-QUICK-SAL
045000         AT END MOVE 'S' TO WKS-EOF-QSL
045100         NOT AT END
045200             MOVE 'S' TO WKS-FUNCION-FECHA
045300             MOVE QSL-SALE-DATE TO WKS-FECHA-PARM
045400             CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
045500             MOVE WKS-SEMANA-SAL-PARM TO WKS-SEMANA-EVENTO
045600             MOVE QSL-CHAN-ID TO WKS-CHAN-ACTUAL
045700
045800             PERFORM 203-BUSCA-SEM-CANAL
045900                 THRU 203-BUSCA-SEM-CANAL-E
046000
046100             IF WKS-SI-ENCONTRADO
046200                 SET IX-SCN TO WKS-POS-SEM-CANAL
046300                 COMPUTE WKS-REVENUE-RAPIDA =
046400                     QSL-TOTAL-CASH + QSL-TOTAL-CARD
046500                 ADD WKS-REVENUE-RAPIDA TO
046600                     TSC-REV-RAPIDA(IX-SCN)
046700                 MOVE 'S' TO TSC-HAY-RAPIDA(IX-SCN)
046800             END-IF
046900     END-READ.
047000 202-LEE-VENTA-RAPIDA-E. EXIT.
047100
047200 203-BUSCA-SEM-CANAL SECTION.
047300     MOVE 'N' TO WKS-ENCONTRADO
047400     MOVE ZEROES TO WKS-POS-SEM-CANAL
047500
047600     PERFORM 204-EVALUA-SEM-CANAL THRU 204-EVALUA-SEM-CANAL-E
047700         VARYING IX-SCN FROM 1 BY 1
047800         UNTIL IX-SCN > WKS-CONT-SEM-CANAL
047900         OR WKS-SI-ENCONTRADO.
048000 203-BUSCA-SEM-CANAL-E. EXIT.
048100
048200 204-EVALUA-SEM-CANAL SECTION.
048300     IF TSC-CHAN-ID(IX-SCN) = WKS-CHAN-ACTUAL AND
048400        TSC-SEMANA(IX-SCN) = WKS-SEMANA-EVENTO
048500         MOVE 'S' TO WKS-ENCONTRADO
048600         MOVE IX-SCN TO WKS-POS-SEM-CANAL
048700     END-IF.
048800 204-EVALUA-SEM-CANAL-E. EXIT.
048900
049000******************************************************************
049100*   RESUELVE EL INGRESO DE CADA SEMANA (DETALLE O RAPIDA) Y      *
049200*   ACUMULA EL YTD Y LA META DEL CANAL                           *
049300******************************************************************
049400 210-APLICA-TARGET SECTION.
049500     PERFORM 211-EVALUA-SEM-DEL-CANAL
049600         THRU 211-EVALUA-SEM-DEL-CANAL-E
049700         VARYING IX-SCN FROM 1 BY 1
049800         UNTIL IX-SCN > WKS-CONT-SEM-CANAL
049900
050000     IF TCH-BROUGHT-TOTAL(IX-CHN) > ZEROES
050100         COMPUTE TCH-SELL-THRU-PCT(IX-CHN) ROUNDED =
050200             TCH-SOLD-TOTAL(IX-CHN) /
050300             TCH-BROUGHT-TOTAL(IX-CHN) * 100
050400         MOVE 'S' TO TCH-HAY-SELL-THRU(IX-CHN)
050500     END-IF
050600
050700     MOVE TCH-META-ANUAL(IX-CHN) TO TCH-YTD-TARGET(IX-CHN)
050800     COMPUTE TCH-YTD-GAP(IX-CHN) =
050900         TCH-YTD-REVENUE(IX-CHN) - TCH-YTD-TARGET(IX-CHN)
051000     IF TCH-YTD-TARGET(IX-CHN) > ZEROES
051100         COMPUTE TCH-YTD-GAP-PCT(IX-CHN) ROUNDED =
051200             TCH-YTD-GAP(IX-CHN) / TCH-YTD-TARGET(IX-CHN) * 100
051300     ELSE
051400         MOVE ZEROES TO TCH-YTD-GAP-PCT(IX-CHN)
051500     END-IF
051600
051700     ADD TCH-YTD-REVENUE(IX-CHN) TO WKS-TOTAL-YTD-REVENUE
051800     ADD TCH-YTD-TARGET(IX-CHN)  TO WKS-TOTAL-YTD-TARGET
051900     ADD TCH-META-ANUAL(IX-CHN)  TO WKS-TOTAL-META-ANUAL
052000     ADD TCH-YTD-GAP(IX-CHN)     TO WKS-TOTAL-YTD-GAP.
052100 210-APLICA-TARGET-E. EXIT.
052200
052300 211-EVALUA-SEM-DEL-CANAL SECTION.
052400     IF TSC-CHAN-ID(IX-SCN) = TCH-CHAN-ID(IX-CHN)
052500         IF TSC-HAY-DETALLE(IX-SCN) = 'S'
052600             ADD TSC-REV-DETALLE(IX-SCN) TO
052700                 TCH-YTD-REVENUE(IX-CHN)
052800         ELSE
052900             IF TSC-HAY-RAPIDA(IX-SCN) = 'S'
053000                 ADD TSC-REV-RAPIDA(IX-SCN) TO
053100                     TCH-YTD-REVENUE(IX-CHN)
053200             END-IF
053300         END-IF
053400         ADD TSC-SOLD-QTY(IX-SCN)    TO TCH-SOLD-TOTAL(IX-CHN)
053500         ADD TSC-BROUGHT-QTY(IX-SCN) TO TCH-BROUGHT-TOTAL(IX-CHN)
053600     END-IF.
053700 211-EVALUA-SEM-DEL-CANAL-E. EXIT.
053800
053900******************************************************************
054000*   ACUMULA EL DESGLOSE MENSUAL SEGUN EL MES DEL LUNES DE        *
054100*   CADA SEMANA                                                  *
054200******************************************************************
054300 300-ROLLUP-MENSUAL SECTION.
054400     MOVE TSC-LUNES(IX-SCN) TO WKS-FECHA-PARM
054500     MOVE 'N' TO WKS-ENCONTRADO
054600     MOVE ZEROES TO WKS-POS-MES-CANAL
054700
054800     PERFORM 301-BUSCA-MES-CANAL THRU 301-BUSCA-MES-CANAL-E
054900         VARYING IX-MEC FROM 1 BY 1
055000         UNTIL IX-MEC > WKS-CONT-MES-CANAL
055100         OR WKS-SI-ENCONTRADO
055200
055300     IF NOT WKS-SI-ENCONTRADO
055400         ADD 1 TO WKS-CONT-MES-CANAL
055500         SET IX-MEC TO WKS-CONT-MES-CANAL
055600         MOVE TSC-CHAN-ID(IX-SCN)  TO TMC-CHAN-ID(IX-MEC)
055700         MOVE WKS-LUNES-MES        TO TMC-MES(IX-MEC)
055800         MOVE ZEROES TO TMC-REVENUE(IX-MEC) TMC-TARGET(IX-MEC)
055900                         TMC-CONT-SEMANAS(IX-MEC)
056000     ELSE
056100         SET IX-MEC TO WKS-POS-MES-CANAL
056200     END-IF
056300
056400     PERFORM 302-BUSCA-TARGET-CANAL
056500         THRU 302-BUSCA-TARGET-CANAL-E
056600
056700     IF TSC-HAY-DETALLE(IX-SCN) = 'S'
056800         ADD TSC-REV-DETALLE(IX-SCN) TO TMC-REVENUE(IX-MEC)
056900     ELSE
057000         IF TSC-HAY-RAPIDA(IX-SCN) = 'S'
057100             ADD TSC-REV-RAPIDA(IX-SCN) TO TMC-REVENUE(IX-MEC)
057200         END-IF
057300     END-IF
057400     ADD 1 TO TMC-CONT-SEMANAS(IX-MEC).
057500 300-ROLLUP-MENSUAL-E. EXIT.
057600
057700 301-BUSCA-MES-CANAL SECTION.
057800     IF TMC-CHAN-ID(IX-MEC) = TSC-CHAN-ID(IX-SCN) AND
057900        TMC-MES(IX-MEC) = WKS-LUNES-MES
058000         MOVE 'S' TO WKS-ENCONTRADO
058100         MOVE IX-MEC TO WKS-POS-MES-CANAL
058200     END-IF.
058300 301-BUSCA-MES-CANAL-E. EXIT.
058400
058500 302-BUSCA-TARGET-CANAL SECTION.
058600     PERFORM 303-EVALUA-CANAL-TARGET
058700         THRU 303-EVALUA-CANAL-TARGET-E
058800         VARYING IX-CHN FROM 1 BY 1
058900         UNTIL IX-CHN > WKS-CONT-CANALES.
059000 302-BUSCA-TARGET-CANAL-E. EXIT.
059100
059200 303-EVALUA-CANAL-TARGET SECTION.
059300     IF TCH-CHAN-ID(IX-CHN) = TSC-CHAN-ID(IX-SCN)
059400         ADD TCH-WEEKLY-TARGET(IX-CHN) TO TMC-TARGET(IX-MEC)
059500     END-IF.
059600 303-EVALUA-CANAL-TARGET-E. EXIT.
059700
059800******************************************************************
059900*   CALCULA EL RITMO DE VENTA DEL CANAL CONTRA LA FECHA DE       *
060000*   CORRIDA                                                      *
060100******************************************************************
060200 310-CALCULA-RITMO SECTION.
060300     PERFORM 311-EVALUA-SEM-RITMO THRU 311-EVALUA-SEM-RITMO-E
060400         VARYING IX-SCN FROM 1 BY 1
060500         UNTIL IX-SCN > WKS-CONT-SEM-CANAL
060600
060700     IF TCH-SEM-ELAPSED(IX-CHN) > ZEROES
060800         COMPUTE TCH-PROMEDIO-SEM(IX-CHN) ROUNDED =
060900             TCH-YTD-REVENUE(IX-CHN) / TCH-SEM-ELAPSED(IX-CHN)
061000         COMPUTE TCH-PROYECTADO-ANUAL(IX-CHN) =
061100             TCH-YTD-REVENUE(IX-CHN) +
061200             (TCH-PROMEDIO-SEM(IX-CHN) *
061300              TCH-SEM-REMAINING(IX-CHN))
061400     ELSE
061500         MOVE TCH-YTD-REVENUE(IX-CHN) TO
061600              TCH-PROYECTADO-ANUAL(IX-CHN)
061700     END-IF
061800
061900     IF TCH-PROYECTADO-ANUAL(IX-CHN) >= TCH-META-ANUAL(IX-CHN)
062000         MOVE 'S' TO TCH-EN-RITMO(IX-CHN)
062100     ELSE
062200         MOVE 'N' TO TCH-EN-RITMO(IX-CHN)
062300     END-IF.
062400 310-CALCULA-RITMO-E. EXIT.
062500
062600 311-EVALUA-SEM-RITMO SECTION.
062700     IF TSC-CHAN-ID(IX-SCN) = TCH-CHAN-ID(IX-CHN)
062800         IF TSC-LUNES(IX-SCN) <= PRM-FECHA-PROCESO
062900             IF TSC-HAY-DETALLE(IX-SCN) = 'S' OR
063000                TSC-HAY-RAPIDA(IX-SCN) = 'S'
063100                 ADD 1 TO TCH-SEM-ELAPSED(IX-CHN)
063200             END-IF
063300         ELSE
063400             ADD 1 TO TCH-SEM-REMAINING(IX-CHN)
063500         END-IF
063600     END-IF.
063700 311-EVALUA-SEM-RITMO-E. EXIT.
063800
063900******************************************************************
064000*   IMPRIME EL REPORTE DE DESEMPEÑO DE CANALES Y LOS TOTALES     *
064100*   GENERALES                                                    *
064200******************************************************************
064300 400-IMPRIME-REPORTE SECTION.
064400     PERFORM 410-IMPRIME-CANAL THRU 410-IMPRIME-CANAL-E
064500         VARYING IX-CHN FROM 1 BY 1
064600         UNTIL IX-CHN > WKS-CONT-CANALES
064700
064800     MOVE WKS-TOTAL-YTD-REVENUE TO PIE-YTD-REV
064900     MOVE WKS-TOTAL-YTD-TARGET  TO PIE-YTD-META
065000     MOVE WKS-TOTAL-YTD-GAP     TO PIE-YTD-GAP
065100     MOVE WKS-TOTAL-META-ANUAL  TO PIE-META-ANUAL
065200     WRITE LIN-RPT-CHPRF FROM LIN-PIE-CHPRF.
065300 400-IMPRIME-REPORTE-E. EXIT.
065400
065500 410-IMPRIME-CANAL SECTION.
065600     MOVE TCH-CHAN-ID(IX-CHN)    TO DET-CHAN-ID
065700     MOVE TCH-CHAN-NAME(IX-CHN)  TO DET-CHAN-NAME
065800     MOVE TCH-YTD-REVENUE(IX-CHN) TO DET-YTD-REV
065900     MOVE TCH-YTD-TARGET(IX-CHN)  TO DET-YTD-META
066000     MOVE TCH-YTD-GAP(IX-CHN)     TO DET-YTD-GAP
066100     MOVE TCH-YTD-GAP-PCT(IX-CHN) TO DET-YTD-GAP-PCT
066200     WRITE LIN-RPT-CHPRF FROM LIN-CANAL
066300
066400     IF TCH-HAY-SELL-THRU(IX-CHN) = 'S'
066500         MOVE TCH-SELL-THRU-PCT(IX-CHN) TO DET-SELL-THRU
066600         WRITE LIN-RPT-CHPRF FROM LIN-SELLTHRU
066700     END-IF
066800
066900     MOVE TCH-SEM-ELAPSED(IX-CHN)      TO RIT-ELAPSED
067000     MOVE TCH-SEM-REMAINING(IX-CHN)    TO RIT-REMAINING
067100     MOVE TCH-PROYECTADO-ANUAL(IX-CHN) TO RIT-PROYECTADO
067200     MOVE TCH-META-ANUAL(IX-CHN)       TO RIT-META-ANUAL
067300     MOVE TCH-EN-RITMO(IX-CHN)         TO RIT-EN-RITMO
067400     WRITE LIN-RPT-CHPRF FROM LIN-RITMO
067500
067600     PERFORM 420-IMPRIME-MESES-CANAL
067700         THRU 420-IMPRIME-MESES-CANAL-E
067800         VARYING IX-MEC FROM 1 BY 1
067900         UNTIL IX-MEC > WKS-CONT-MES-CANAL.
068000 410-IMPRIME-CANAL-E. EXIT.
068100
068200 420-IMPRIME-MESES-CANAL SECTION.
068300     IF TMC-CHAN-ID(IX-MEC) = TCH-CHAN-ID(IX-CHN)
068400         MOVE TMC-MES(IX-MEC)          TO DET-MES
068500         MOVE TMC-REVENUE(IX-MEC)      TO DET-MES-REV
068600         MOVE TMC-TARGET(IX-MEC)       TO DET-MES-META
068700         MOVE TMC-CONT-SEMANAS(IX-MEC) TO DET-MES-SEMANAS
068800         WRITE LIN-RPT-CHPRF FROM LIN-MES-CANAL
068900     END-IF.
069000 420-IMPRIME-MESES-CANAL-E. EXIT.
069100
069200 900-FIN SECTION.
069300     CLOSE ARCH-RPT-CHPRF
069400     DISPLAY 'PFCHPRF - CANALES PROCESADOS      : '
069500         WKS-CONT-CANALES
069600     DISPLAY 'PFCHPRF - TOTAL YTD INGRESO        : '
069700         WKS-TOTAL-YTD-REVENUE
069800     DISPLAY 'PFCHPRF - TOTAL YTD META            : '
069900         WKS-TOTAL-YTD-TARGET.
070000 900-FIN-E. EXIT.
