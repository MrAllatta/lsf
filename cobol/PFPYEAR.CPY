000100******************************************************************
000200*    PFPYEAR  -  REGISTRO DE CONTROL DE TEMPORADA (PLANNING-YR) *
000300*    LONGITUD   : 20                                             *
000400******************************************************************
000500*    25/03/1989 JCLM  CREACION DEL REGISTRO DE CONTROL           *
000600******************************************************************
000700 01  REG-PLANNING-YEAR.
000800     05  PYR-YEAR                 PIC 9(04).
000900     05  PYR-STATUS               PIC X(02).
001000         88  PYR-EN-PLANIFICACION          VALUE 'PL'.
001100         88  PYR-ACTIVA                    VALUE 'AC'.
001200         88  PYR-COMPLETA                  VALUE 'CO'.
001300         88  PYR-ARCHIVADA                 VALUE 'AR'.
001400     05  PYR-OVERPLANT-FACTOR     PIC 9V99.
001500     05  FILLER                   PIC X(11).
