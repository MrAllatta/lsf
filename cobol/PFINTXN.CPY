000100******************************************************************
000200*    PFINTXN  -  TRANSACCION DE INVENTARIO (INV-TXN)            *
000300*    LONGITUD   : 60                                             *
000400******************************************************************
000500*    11/06/1990 JCLM  CREACION DE LA TRANSACCION DE INVENTARIO   *
000600******************************************************************
000700 01  REG-INV-TXN.
000800     05  ITX-CROP-ID              PIC 9(04).
000900     05  ITX-EVENT-TYPE           PIC X(02).
001000     05  ITX-QUANTITY             PIC S9(08)V99.
001100     05  ITX-NOTES                PIC X(40).
001200     05  FILLER                   PIC X(04).
