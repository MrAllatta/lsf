000100******************************************************************
000200*    PFQSALE  -  VENTA RAPIDA DE DIA (QUICK-SALES-ENTRY)         *
000300*    LLAVE      : CANAL + FECHA                                  *
000400*    LONGITUD   : 40                                             *
000500******************************************************************
000600*    06/05/1991 JCLM  CREACION DE VENTA RAPIDA                   *
000700******************************************************************
000800 01  REG-QUICK-SALES.
000900     05  QSL-CHAN-ID              PIC 9(03).
001000     05  QSL-SALE-DATE            PIC 9(08).
001100     05  QSL-TOTAL-CASH           PIC 9(07)V99.
001200     05  QSL-TOTAL-CARD           PIC 9(07)V99.
001300     05  FILLER                   PIC X(11).
