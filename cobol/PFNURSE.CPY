000100******************************************************************
000200*    PFNURSE  -  EVENTO DE VIVERO (NURSERY-EVENT)                *
000300*    LONGITUD   : 30                                             *
000400******************************************************************
000500*    05/04/1989 JCLM  CREACION DEL EVENTO DE VIVERO               *
000600******************************************************************
000700 01  REG-NURSERY-EVENT.
000800     05  NUE-PLANTING-ID          PIC 9(05).
000900     05  NUE-EVENT-TYPE           PIC X(02).
001000         88  NUE-ES-SIEMBRA                VALUE 'SE'.
001100         88  NUE-ES-TRASPOTE                VALUE 'PU'.
001200         88  NUE-ES-ENDURECIDO              VALUE 'HD'.
001300         88  NUE-ES-TRASPLANTE              VALUE 'TP'.
001400     05  NUE-PLANNED-DATE         PIC 9(08).
001500     05  NUE-ACTUAL-DATE          PIC 9(08).
001600     05  FILLER                   PIC X(07).
