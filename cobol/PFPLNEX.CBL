000100******************************************************************
000200* FECHA       : 22/05/1989                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFPLNEX                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXPANDE CADA PLANTACION DE LA TEMPORADA EN SUS   *
000800*             : EVENTOS DE VIVERO Y DE COSECHA SEMANAL, Y        *
000900*             : COMPLETA LAS FECHAS Y RENDIMIENTO PLANEADOS      *
001000*             : CUANDO NO VIENEN INFORMADOS DESDE EL PLAN.       *
001100* ARCHIVOS    : CROPINFO(E) CROPSEAS(E) PLANTIN(E) PLANTOUT(S)   *
001200*             : NURSEVT(S) HARVEVT(S)                            *
001300* ACCION (ES) : LEE,DERIVA,ESCRIBE                                *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* PROGRAMA(S) : PFFCHAU (RUTINA COMUN DE FECHAS)                 *
001600******************************************************************
001700*                 B I T A C O R A   D E   C A M B I O S          *
001800******************************************************************
001900* 22/05/1989 JCLM 0001 VERSION INICIAL DE LA EXPANSION DE PLAN   *0001    
002000* 14/08/1989 JCLM 0003 SE AGREGAN EVENTOS DE VIVERO (SIEMBRA,    *0003    
002100*                      TRASPOTE, TRASPLANTE)                     *0003    
002200* 03/01/1990 MVQ 0006 SE CORRIGE CALCULO DE ULTIMA COSECHA       *0006    
002300*                      (SEMANAS - 1) * 7 DIAS                    *0006    
002400* 19/06/1990 JCLM 0009 SE AGREGA GENERACION DE COSECHAS          *0009    
002500*                      SEMANALES HASTA LA ULTIMA FECHA           *0009    
002600* 11/02/1991 SOQ 0012 VALIDACION DE CULTIVO NO ENCONTRADO EN     *0012    
002700*                      TABLA DE CULTIVOS                         *0012    
002800* 27/09/1992 MVQ 0016 SE AJUSTA BUSQUEDA DE PERFIL DE TEMPORADA  *0016    
002900*                      POR CULTIVO Y TIPO DE BLOQUE              *0016    
003000* 05/05/1994 JCLM 0020 SE ELIMINA USO DE FUNCTION INTEGER-OF-    *0020    
003100*                      DATE, SE SUSTITUYE POR CALL A PFFCHAU     *0020    
003200* 18/11/1995 SOQ 0023 AMPLIACION DE TABLAS DE CULTIVO A 300      *0023    
003300*                      ENTRADAS POR CRECIMIENTO DE CATALOGO      *0023    
003400* 09/03/1997 MVQ 0027 SE AGREGA CONTADOR DE PLANTACIONES SIN     *0027    
003500*                      PERFIL DE TEMPORADA PARA CONTROL          *0027    
003600* 21/12/1998 JCLM 0031 REVISION Y2K - CAMPOS DE AÑO EN PLANTING  *0031    
003700*                      Y EN LAS TABLAS DE TRABAJO YA USABAN 4    *0031    
003800*                      POSICIONES, SIN CAMBIOS DE PROGRAMA       *0031    
003900* 14/01/1999 JCLM 0032 PRUEBA DE CAMBIO DE SIGLO SOBRE FECHAS    *0032    
004000*                      DE SIEMBRA 1999/2000, SIN FALLAS          *0032    
004100* 02/07/2001 SOQ 0036 SE AGREGA MENSAJE DE CONTROL AL FINALIZAR  *0036    
004200*                      CON TOTAL DE EVENTOS GENERADOS            *0036    
004300* 15/04/2004 RHAG SOL-0091 SE ESTANDARIZA NOMBRE DE ARCHIVOS DE  *SOL-0091
004400*                      SALIDA A LA CONVENCION PFxxxxx            *SOL-0091
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.     PFPLNEX.
004800 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
004900 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
005000 DATE-WRITTEN.   22/05/1989.
005100 DATE-COMPILED.
005200 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASE-NUMERICA IS '0' THRU '9'
005800     UPSI-0 IS SW-REPROCESO-TOTAL.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ARCH-CROP-INFO   ASSIGN TO CROPINFO
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-CRI FSE-CRI.
006400     SELECT ARCH-CROP-SEASON ASSIGN TO CROPSEAS
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-CST FSE-CST.
006700     SELECT ARCH-PLANTING-E  ASSIGN TO PLANTIN
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-PLE FSE-PLE.
007000     SELECT ARCH-PLANTING-S  ASSIGN TO PLANTOUT
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-PLS FSE-PLS.
007300     SELECT ARCH-NURSERY-EVT ASSIGN TO NURSEVT
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-NUE FSE-NUE.
007600     SELECT ARCH-HARVEST-EVT ASSIGN TO HARVEVT
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FS-HEV FSE-HEV.
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  ARCH-CROP-INFO
008200     LABEL RECORDS ARE STANDARD.
008300     COPY PFCROPI.
008400 FD  ARCH-CROP-SEASON
008500     LABEL RECORDS ARE STANDARD.
008600     COPY PFCRSEA.
008700 FD  ARCH-PLANTING-E
008800     LABEL RECORDS ARE STANDARD.
008900     COPY PFPLANT.
009000 FD  ARCH-PLANTING-S
009100     LABEL RECORDS ARE STANDARD.
009200 01  REG-PLANTING-SAL               PIC X(140).
009300 FD  ARCH-NURSERY-EVT
009400     LABEL RECORDS ARE STANDARD.
009500     COPY PFNURSE.
009600 FD  ARCH-HARVEST-EVT
009700     LABEL RECORDS ARE STANDARD.
009800     COPY PFHEVNT.
009900
010000 WORKING-STORAGE SECTION.
010100     77  WKS-CONT-SIN-PERFIL  PIC 9(07) COMP.
010200     77  WKS-CORRELATIVO-HE   PIC 9(06) COMP.
010300******************************************************************
010400*              AREAS DE ESTADO DE ARCHIVOS (FILE STATUS)         *
010500******************************************************************
010600 01  WKS-AREAS-FILE-STATUS.
010700     05  FS-CRI                  PIC 9(02).
010800     05  FSE-CRI.
010900         10  FSE-CRI-RETORNO     PIC S9(4) COMP-5.
011000         10  FSE-CRI-FUNCION     PIC S9(4) COMP-5.
011100         10  FSE-CRI-REALIM      PIC S9(4) COMP-5.
011200     05  FS-CST                  PIC 9(02).
011300     05  FSE-CST.
011400         10  FSE-CST-RETORNO     PIC S9(4) COMP-5.
011500         10  FSE-CST-FUNCION     PIC S9(4) COMP-5.
011600         10  FSE-CST-REALIM      PIC S9(4) COMP-5.
011700     05  FS-PLE                  PIC 9(02).
011800     05  FSE-PLE.
011900         10  FSE-PLE-RETORNO     PIC S9(4) COMP-5.
012000         10  FSE-PLE-FUNCION     PIC S9(4) COMP-5.
012100         10  FSE-PLE-REALIM      PIC S9(4) COMP-5.
012200     05  FS-PLS                  PIC 9(02).
012300     05  FSE-PLS.
012400         10  FSE-PLS-RETORNO     PIC S9(4) COMP-5.
012500         10  FSE-PLS-FUNCION     PIC S9(4) COMP-5.
012600         10  FSE-PLS-REALIM      PIC S9(4) COMP-5.
012700     05  FS-NUE                  PIC 9(02).
012800     05  FSE-NUE.
012900         10  FSE-NUE-RETORNO     PIC S9(4) COMP-5.
013000         10  FSE-NUE-FUNCION     PIC S9(4) COMP-5.
013100         10  FSE-NUE-REALIM      PIC S9(4) COMP-5.
013200     05  FS-HEV                  PIC 9(02).
013300     05  FSE-HEV.
013400         10  FSE-HEV-RETORNO     PIC S9(4) COMP-5.
013500         10  FSE-HEV-FUNCION     PIC S9(4) COMP-5.
013600         10  FSE-HEV-REALIM      PIC S9(4) COMP-5.
013700         10  FILLER                  PIC X(01).
013800
013900******************************************************************
014000*         TABLA DE CULTIVOS EN MEMORIA (MAXIMO 300 CULTIVOS)     *
014100******************************************************************
014200 01  WKS-TABLA-CULTIVOS.
014300     05  WKS-CONT-CULTIVOS       PIC 9(04) COMP.
014400     05  TCI-ENTRADA OCCURS 300 TIMES INDEXED BY IX-CRI.
014500         10  TCI-CROP-ID            PIC 9(04).
014600         10  TCI-NURSERY-WEEKS      PIC 9(02).
014700         10  TCI-WEEKS-UNTIL-POT-UP PIC 9(02).
014800         10  TCI-HARVEST-UNIT       PIC X(10).
014900         10  FILLER                  PIC X(01).
015000
015100******************************************************************
015200*   TABLA DE PERFILES DE TEMPORADA (MAXIMO 500 CULTIVO/BLOQUE)   *
015300******************************************************************
015400 01  WKS-TABLA-TEMPORADAS.
015500     05  WKS-CONT-TEMPORADAS     PIC 9(04) COMP.
015600     05  TCS-ENTRADA OCCURS 500 TIMES INDEXED BY IX-CST.
015700         10  TCS-CROP-ID            PIC 9(04).
015800         10  TCS-BLOCK-TYPE         PIC X(02).
015900         10  TCS-YIELD-POR-BEDFOOT  PIC 9(04)V99.
016000         10  TCS-HARVEST-WEEKS      PIC 9(02).
016100         10  TCS-DTM-DAYS           PIC 9(03).
016200         10  FILLER                  PIC X(01).
016300
016400*--> VISTA ALFANUMERICA DE LA TABLA DE TEMPORADAS PARA DEPURACION
016500 01  WKS-TABLA-TEMPORADAS-R REDEFINES WKS-TABLA-TEMPORADAS.
016600     05  FILLER                  PIC X(7504).
016700
016800******************************************************************
016900*             CAMPOS DE TRABAJO GENERALES DEL PROGRAMA           *
017000******************************************************************
017100 01  WKS-INDICADORES.
017200     05  WKS-EOF-CRI              PIC X(01) VALUE 'N'.
017300     05  WKS-EOF-CST              PIC X(01) VALUE 'N'.
017400     05  WKS-EOF-PLE              PIC X(01) VALUE 'N'.
017500     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
017600         88  WKS-SI-ENCONTRADO             VALUE 'S'.
017700     05  FILLER                  PIC X(01).
017800
017900 01  WKS-CONTADORES.
018000     05  WKS-CONT-PLANTACIONES   PIC 9(07) COMP.
018100     05  WKS-CONT-EVT-VIVERO     PIC 9(07) COMP.
018200     05  WKS-CONT-EVT-COSECHA    PIC 9(07) COMP.
018300     05  FILLER                  PIC X(04).
018400
018500 01  WKS-CAMPOS-CALCULO.
018600     05  WKS-DIAS-TEMP           PIC S9(05) COMP.
018700     05  WKS-YIELD-SEMANAL       PIC 9(06)V99.
018800     05  WKS-FECHA-SEMILLA       PIC 9(08).
018900     05  WKS-FECHA-TRASPOTE      PIC 9(08).
019000     05  WKS-FECHA-COSECHA       PIC 9(08).
019100     05  FILLER                  PIC X(04).
019200
019300*--> VISTA ALFANUMERICA DE LA TABLA DE CULTIVOS PARA DEPURACION
019400 01  WKS-TABLA-CULTIVOS-R REDEFINES WKS-TABLA-CULTIVOS.
019500     05  FILLER                  PIC X(5404).
019600
019700*--> DESGLOSE DE LA FECHA DE SIEMBRA DE VIVERO CALCULADA
019800 01  WKS-FECHA-SEMILLA-R REDEFINES WKS-FECHA-SEMILLA.
019900     05  WKS-FS-ANIO             PIC 9(04).
020000     05  WKS-FS-MES              PIC 9(02).
020100     05  WKS-FS-DIA              PIC 9(02).
020200     05  FILLER                  PIC X(01).
020300
020400 01  WKS-PARAMETROS-FECHA.
020500     05  WKS-FUNCION-FECHA       PIC X(01).
020600     05  WKS-FECHA-PARM          PIC 9(08).
020700     05  WKS-DIAS-ABS-PARM       PIC S9(09) COMP.
020800     05  WKS-DIAS-SUMAR-PARM     PIC S9(05) COMP.
020900     05  WKS-ANIO-PARM           PIC 9(04).
021000     05  WKS-SEMANA-PARM         PIC 9(02).
021100     05  WKS-DIA-SEM-PARM        PIC 9(01).
021200     05  WKS-SEMANA-SAL-PARM     PIC 9(02).
021300     05  FILLER                  PIC X(01).
021400
021500 PROCEDURE DIVISION.
021600 000-MAIN SECTION.
021700     PERFORM 100-INICIO THRU 100-INICIO-E
021800     PERFORM 800-LEE-PLANTACION THRU 800-LEE-PLANTACION-E
021900     PERFORM 200-PROCESA-PLANTACION THRU 200-PROCESA-PLANTACION-E
022000         UNTIL WKS-EOF-PLE = 'S'
022100     PERFORM 900-FIN THRU 900-FIN-E
022200     STOP RUN.
022300 000-MAIN-E. EXIT.
022400
022500******************************************************************
022600*   APERTURA DE ARCHIVOS Y CARGA DE TABLAS DE REFERENCIA         *
022700******************************************************************
022800 100-INICIO SECTION.
022900     MOVE ZEROES TO WKS-CONT-PLANTACIONES
023000                     WKS-CONT-EVT-VIVERO
023100                     WKS-CONT-EVT-COSECHA
023200                     WKS-CONT-SIN-PERFIL
023300                     WKS-CORRELATIVO-HE
023400                     WKS-CONT-CULTIVOS
023500                     WKS-CONT-TEMPORADAS
023600
023700     OPEN INPUT ARCH-CROP-INFO
023800     IF FS-CRI NOT = '00'
023900         CALL 'DEBD1R00' USING 'PFPLNEX', 'CROPINFO', 'OPEN',
024000              SPACES, FS-CRI, FSE-CRI
024100     END-IF
024200     PERFORM 110-CARGA-CULTIVOS THRU 110-CARGA-CULTIVOS-E
024300         UNTIL WKS-EOF-CRI = 'S'
024400     CLOSE ARCH-CROP-INFO
024500
024600     OPEN INPUT ARCH-CROP-SEASON
024700     IF FS-CST NOT = '00'
024800         CALL 'DEBD1R00' USING 'PFPLNEX', 'CROPSEAS', 'OPEN',
024900              SPACES, FS-CST, FSE-CST
025000     END-IF
025100     PERFORM 120-CARGA-TEMPORADAS THRU 120-CARGA-TEMPORADAS-E
025200         UNTIL WKS-EOF-CST = 'S'
025300     CLOSE ARCH-CROP-SEASON
025400
025500     OPEN INPUT ARCH-PLANTING-E
025600     IF FS-PLE NOT = '00'
025700         CALL 'DEBD1R00' USING 'PFPLNEX', 'PLANTIN', 'OPEN',
025800              SPACES, FS-PLE, FSE-PLE
025900     END-IF
026000     OPEN OUTPUT ARCH-PLANTING-S
026100     OPEN OUTPUT ARCH-NURSERY-EVT
026200     OPEN OUTPUT ARCH-HARVEST-EVT.
026300 100-INICIO-E. EXIT.
026400
026500 110-CARGA-CULTIVOS SECTION.
026600     READ ARCH-CROP-INFO
026700         AT END MOVE 'S' TO WKS-EOF-CRI
026800         NOT AT END
026900             SET IX-CRI UP BY 1
027000             ADD 1 TO WKS-CONT-CULTIVOS
027100             MOVE CRI-CROP-ID            TO TCI-CROP-ID(IX-CRI)
027200             MOVE CRI-NURSERY-WEEKS      TO TCI-NURSERY-WEEKS(IX-CRI)
027300             MOVE CRI-WEEKS-UNTIL-POT-UP TO
027400                  TCI-WEEKS-UNTIL-POT-UP(IX-CRI)
027500             MOVE CRI-HARVEST-UNIT       TO TCI-HARVEST-UNIT(IX-CRI)
027600     END-READ.
027700 110-CARGA-CULTIVOS-E. EXIT.
027800
027900 120-CARGA-TEMPORADAS SECTION.
028000     READ ARCH-CROP-SEASON
028100         AT END MOVE 'S' TO WKS-EOF-CST
028200         NOT AT END
028300             SET IX-CST UP BY 1
028400             ADD 1 TO WKS-CONT-TEMPORADAS
028500             MOVE CST-CROP-ID             TO TCS-CROP-ID(IX-CST)
028600             MOVE CST-BLOCK-TYPE          TO TCS-BLOCK-TYPE(IX-CST)
028700             MOVE CST-YIELD-POR-BEDFOOT   TO
028800                  TCS-YIELD-POR-BEDFOOT(IX-CST)
028900             MOVE CST-HARVEST-WEEKS       TO TCS-HARVEST-WEEKS(IX-CST)
029000             MOVE CST-DTM-DAYS            TO TCS-DTM-DAYS(IX-CST)
029100     END-READ.
029200 120-CARGA-TEMPORADAS-E. EXIT.
029300
029400******************************************************************
029500*   PROCESO PRINCIPAL POR CADA PLANTACION LEIDA                  *
029600******************************************************************
029700 200-PROCESA-PLANTACION SECTION.
029800     ADD 1 TO WKS-CONT-PLANTACIONES
029900     PERFORM 205-BUSCA-CULTIVO THRU 205-BUSCA-CULTIVO-E
030000     PERFORM 206-BUSCA-TEMPORADA THRU 206-BUSCA-TEMPORADA-E
030100     IF WKS-SI-ENCONTRADO
030200         PERFORM 210-DERIVA-FECHAS THRU 210-DERIVA-FECHAS-E
030300         IF TCI-NURSERY-WEEKS(IX-CRI) > 0
030400             PERFORM 220-GENERA-EVENTOS-VIVERO
030500                 THRU 220-GENERA-EVENTOS-VIVERO-E
030600         END-IF
030700         PERFORM 230-GENERA-COSECHAS-SEMANALES
030800             THRU 230-GENERA-COSECHAS-SEMANALES-E
030900     ELSE
031000         ADD 1 TO WKS-CONT-SIN-PERFIL
031100     END-IF
031200     WRITE REG-PLANTING-SAL FROM REG-PLANTING
031300     PERFORM 800-LEE-PLANTACION THRU 800-LEE-PLANTACION-E.
031400 200-PROCESA-PLANTACION-E. EXIT.
031500
031600 205-BUSCA-CULTIVO SECTION.
031700     MOVE 'N' TO WKS-ENCONTRADO
031800     SET IX-CRI TO 1
031900     SEARCH TCI-ENTRADA VARYING IX-CRI
032000         AT END MOVE 'N' TO WKS-ENCONTRADO
032100         WHEN TCI-CROP-ID(IX-CRI) = PLN-CROP-ID
032200             MOVE 'S' TO WKS-ENCONTRADO
032300     END-SEARCH.
032400 205-BUSCA-CULTIVO-E. EXIT.
032500
032600 206-BUSCA-TEMPORADA SECTION.
032700     IF NOT WKS-SI-ENCONTRADO
032800         GO TO 206-BUSCA-TEMPORADA-E
032900     END-IF
033000     MOVE 'N' TO WKS-ENCONTRADO
033100     SET IX-CST TO 1
033200     SEARCH TCS-ENTRADA VARYING IX-CST
033300         AT END MOVE 'N' TO WKS-ENCONTRADO
033400         WHEN TCS-CROP-ID(IX-CST) = PLN-CROP-ID AND
033500              TCS-BLOCK-TYPE(IX-CST) = PLN-BLOCK-TYPE
033600             MOVE 'S' TO WKS-ENCONTRADO
033700     END-SEARCH.
033800 206-BUSCA-TEMPORADA-E. EXIT.
033900
034000******************************************************************
034100*   COMPLETA FECHAS Y RENDIMIENTO PLANEADO CUANDO FALTAN         *
034200******************************************************************
034300 210-DERIVA-FECHAS SECTION.
034400     IF PLN-PLANNED-1ST-HARVEST = 0
034500         MOVE PLN-PLANNED-PLANT-DATE TO WKS-FECHA-PARM
034600         MOVE TCS-DTM-DAYS(IX-CST)   TO WKS-DIAS-SUMAR-PARM
034700         PERFORM 700-SUMA-DIAS THRU 700-SUMA-DIAS-E
034800         MOVE WKS-FECHA-PARM TO PLN-PLANNED-1ST-HARVEST
034900     END-IF
035000
035100     IF PLN-PLANNED-LAST-HARVEST = 0
035200         COMPUTE WKS-DIAS-TEMP =
035300                 7 * (TCS-HARVEST-WEEKS(IX-CST) - 1)
035400         MOVE PLN-PLANNED-1ST-HARVEST TO WKS-FECHA-PARM
035500         MOVE WKS-DIAS-TEMP            TO WKS-DIAS-SUMAR-PARM
035600         PERFORM 700-SUMA-DIAS THRU 700-SUMA-DIAS-E
035700         MOVE WKS-FECHA-PARM TO PLN-PLANNED-LAST-HARVEST
035800     END-IF
035900
036000     IF PLN-PLANNED-TOTAL-YIELD = 0
036100         COMPUTE PLN-PLANNED-TOTAL-YIELD ROUNDED =
036200                 PLN-PLANNED-BEDFEET * TCS-YIELD-POR-BEDFOOT(IX-CST)
036300     END-IF.
036400 210-DERIVA-FECHAS-E. EXIT.
036500
036600******************************************************************
036700*   GENERA EVENTOS DE VIVERO: SIEMBRA, TRASPOTE, TRASPLANTE      *
036800******************************************************************
036900 220-GENERA-EVENTOS-VIVERO SECTION.
037000     COMPUTE WKS-DIAS-TEMP =
037100             0 - (7 * TCI-NURSERY-WEEKS(IX-CRI))
037200     MOVE PLN-PLANNED-PLANT-DATE TO WKS-FECHA-PARM
037300     MOVE WKS-DIAS-TEMP           TO WKS-DIAS-SUMAR-PARM
037400     PERFORM 700-SUMA-DIAS THRU 700-SUMA-DIAS-E
037500     MOVE WKS-FECHA-PARM TO WKS-FECHA-SEMILLA
037600
037700     MOVE PLN-PL-ID          TO NUE-PLANTING-ID
037800     MOVE 'SE'               TO NUE-EVENT-TYPE
037900     MOVE WKS-FECHA-SEMILLA  TO NUE-PLANNED-DATE
038000     MOVE ZEROES             TO NUE-ACTUAL-DATE
038100     WRITE REG-NURSERY-EVENT
038200     ADD 1 TO WKS-CONT-EVT-VIVERO
038300
038400     IF TCI-WEEKS-UNTIL-POT-UP(IX-CRI) > 0
038500         COMPUTE WKS-DIAS-TEMP =
038600                 7 * TCI-WEEKS-UNTIL-POT-UP(IX-CRI)
038700         MOVE WKS-FECHA-SEMILLA TO WKS-FECHA-PARM
038800         MOVE WKS-DIAS-TEMP     TO WKS-DIAS-SUMAR-PARM
038900         PERFORM 700-SUMA-DIAS THRU 700-SUMA-DIAS-E
039000         MOVE WKS-FECHA-PARM TO WKS-FECHA-TRASPOTE
039100
039200         MOVE PLN-PL-ID           TO NUE-PLANTING-ID
039300         MOVE 'PU'                TO NUE-EVENT-TYPE
039400         MOVE WKS-FECHA-TRASPOTE  TO NUE-PLANNED-DATE
039500         MOVE ZEROES              TO NUE-ACTUAL-DATE
039600         WRITE REG-NURSERY-EVENT
039700         ADD 1 TO WKS-CONT-EVT-VIVERO
039800
039900         MOVE PLN-PL-ID               TO NUE-PLANTING-ID
040000         MOVE 'TP'                    TO NUE-EVENT-TYPE
040100         MOVE PLN-PLANNED-PLANT-DATE  TO NUE-PLANNED-DATE
040200         MOVE ZEROES                  TO NUE-ACTUAL-DATE
040300         WRITE REG-NURSERY-EVENT
040400         ADD 1 TO WKS-CONT-EVT-VIVERO
040500     END-IF.
040600 220-GENERA-EVENTOS-VIVERO-E. EXIT.
040700
040800******************************************************************
040900*   GENERA UN EVENTO DE COSECHA POR CADA SEMANA DE RECOLECCION   *
041000******************************************************************
041100 230-GENERA-COSECHAS-SEMANALES SECTION.
041200     IF TCS-HARVEST-WEEKS(IX-CST) > 0
041300         COMPUTE WKS-YIELD-SEMANAL ROUNDED =
041400             TCS-YIELD-POR-BEDFOOT(IX-CST) / TCS-HARVEST-WEEKS(IX-CST)
041500     ELSE
041600         MOVE ZEROES TO WKS-YIELD-SEMANAL
041700     END-IF
041800
041900     MOVE PLN-PLANNED-1ST-HARVEST TO WKS-FECHA-COSECHA
042000     PERFORM 235-ESCRIBE-COSECHA THRU 235-ESCRIBE-COSECHA-E
042100         UNTIL WKS-FECHA-COSECHA > PLN-PLANNED-LAST-HARVEST.
042200 230-GENERA-COSECHAS-SEMANALES-E. EXIT.
042300
042400 235-ESCRIBE-COSECHA SECTION.
042500     ADD 1 TO WKS-CORRELATIVO-HE
042600     MOVE WKS-CORRELATIVO-HE   TO HEV-HE-ID
042700     MOVE PLN-PL-ID            TO HEV-PLANTING-ID
042800     MOVE WKS-FECHA-COSECHA    TO HEV-PLANNED-DATE
042900     COMPUTE HEV-PLANNED-QTY ROUNDED =
043000             WKS-YIELD-SEMANAL * PLN-PLANNED-BEDFEET
043100     MOVE TCI-HARVEST-UNIT(IX-CRI) TO HEV-PLANNED-UNITS
043200     MOVE ZEROES               TO HEV-ACTUAL-DATE
043300                                   HEV-ACTUAL-QTY
043400                                   HEV-ACTUAL-BINS
043500                                   HEV-ACTUAL-HOURS
043600     MOVE SPACES                TO HEV-ACTUAL-BIN-TYPE
043700                                   HEV-QUALITY-GRADE
043800     WRITE REG-HARVEST-EVENT
043900     ADD 1 TO WKS-CONT-EVT-COSECHA
044000
044100     MOVE WKS-FECHA-COSECHA   TO WKS-FECHA-PARM
044200     MOVE 7                   TO WKS-DIAS-SUMAR-PARM
044300     PERFORM 700-SUMA-DIAS THRU 700-SUMA-DIAS-E
044400     MOVE WKS-FECHA-PARM TO WKS-FECHA-COSECHA.
044500 235-ESCRIBE-COSECHA-E. EXIT.
044600
044700******************************************************************
044800*   INVOCA LA RUTINA COMUN DE FECHAS PARA SUMAR/RESTAR DIAS      *
044900******************************************************************
045000 700-SUMA-DIAS SECTION.
045100     MOVE 'D'                TO WKS-FUNCION-FECHA
045200     CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA.
045300 700-SUMA-DIAS-E. EXIT.
045400
045500 800-LEE-PLANTACION SECTION.
045600     READ ARCH-PLANTING-E
045700         AT END MOVE 'S' TO WKS-EOF-PLE
045800     END-READ.
045900 800-LEE-PLANTACION-E. EXIT.
046000
046100 900-FIN SECTION.
046200     CLOSE ARCH-PLANTING-E
046300           ARCH-PLANTING-S
046400           ARCH-NURSERY-EVT
046500           ARCH-HARVEST-EVT
046600     DISPLAY 'PFPLNEX - PLANTACIONES PROCESADAS  : '
046700             WKS-CONT-PLANTACIONES
046800     DISPLAY 'PFPLNEX - EVENTOS DE VIVERO ESCRITOS: '
046900             WKS-CONT-EVT-VIVERO
047000     DISPLAY 'PFPLNEX - EVENTOS DE COSECHA ESCRITOS: '
047100             WKS-CONT-EVT-COSECHA
047200     DISPLAY 'PFPLNEX - SIN PERFIL DE TEMPORADA   : '
047300             WKS-CONT-SIN-PERFIL.
047400 900-FIN-E. EXIT.
