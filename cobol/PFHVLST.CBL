000100******************************************************************
000200* FECHA       : 04/02/1990                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFHVLST                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EMITE LA LISTA SEMANAL DE CORTE (PICK LIST) PARA *
000800*             : EL AÑO Y LA SEMANA ISO INDICADOS EN LA TARJETA   *
000900*             : DE PARAMETROS.  ORDENA POR RUTA DE RECORRIDO DE  *
001000*             : BLOQUE, NOMBRE DE BLOQUE Y CAMA INICIAL; CALCULA *
001100*             : LAS CAJAS NECESARIAS Y ACUMULA TOTALES POR TIPO  *
001200*             : DE CAJA Y LA LISTA DE HERRAMIENTAS.              *
001300* ARCHIVOS    : PARMWK(E) HARVEVT(E) PLANTIN(E) BLOQUE(E)        *
001400*             : CROPINFO(E) SORTWK(T) RPTHVLST(S)                *
001500* ACCION (ES) : LEE,ORDENA,CALCULA,IMPRIME                        *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* PROGRAMA(S) : PFFCHAU (RUTINA COMUN DE FECHAS)                 *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 04/02/1990 JCLM 0001 VERSION INICIAL DE LA LISTA DE CORTE      *0001    
002200* 19/07/1990 JCLM 0003 SE AGREGA CALCULO DE CAJAS POR EVENTO     *0003    
002300* 22/01/1991 MVQ 0006 SE ORDENA POR RUTA/BLOQUE/CAMA USANDO SORT *0006    
002400* 30/08/1992 SOQ 0010 SE EXCLUYEN PLANTACIONES OMITIDAS Y        *0010    
002500*                      FALLIDAS DEL CORTE SEMANAL                *0010    
002600* 15/03/1994 JCLM 0014 SE AGREGA ACUMULADO DE TOTALES POR TIPO   *0014    
002700*                      DE CAJA Y LISTADO DE HERRAMIENTAS         *0014    
002800* 27/09/1995 MVQ 0017 SE CORRIGE CALCULO DEL JUEVES DE CORTE     *0017    
002900*                      (LUNES + 3 DIAS)                          *0017    
003000* 11/04/1997 SOQ 0020 SE ELIMINA FUNCTION INTEGER-OF-DATE, SE    *0020    
003100*                      SUSTITUYE POR CALL A PFFCHAU              *0020    
003200* 18/12/1998 JCLM 0023 REVISION Y2K - LA TARJETA DE PARAMETROS   *0023    
003300*                      YA MANEJA AÑO DE CUATRO POSICIONES        *0023    
003400* 09/01/1999 JCLM 0024 PRUEBA DE SEMANA ISO SOBRE CAMBIO DE      *0024    
003500*                      SIGLO 1999/2000, SIN FALLAS               *0024    
003600* 14/06/2000 MVQ 0027 SE AGREGA CONTEO DE ARTICULOS AL PIE       *0027    
003700* 08/02/2003 RHAG SOL-0103 SE ESTANDARIZA EL ORDEN ALFABETICO    *SOL-0103
003800*                      DE LA LISTA DE HERRAMIENTAS               *SOL-0103
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.     PFHVLST.
004200 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
004300 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
004400 DATE-WRITTEN.   04/02/1990.
004500 DATE-COMPILED.
004600 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-NUMERICA IS '0' THRU '9'
005200     UPSI-0 IS SW-IMPRIME-HERRAMIENTAS.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ARCH-PARMWK    ASSIGN TO PARMWK
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-PRM FSE-PRM.
005800     SELECT ARCH-HARVEST   ASSIGN TO HARVEVT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-HEV FSE-HEV.
006100     SELECT ARCH-PLANTING  ASSIGN TO PLANTIN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-PLN FSE-PLN.
006400     SELECT ARCH-BLOQUE    ASSIGN TO BLOQUE
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-BLK FSE-BLK.
006700     SELECT ARCH-CROP-INFO ASSIGN TO CROPINFO
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-CRI FSE-CRI.
007000     SELECT ARCH-SORT-EVT  ASSIGN TO SORTWK.
007100     SELECT ARCH-RPT-CORTE ASSIGN TO RPTHVLST
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-RPT FSE-RPT.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ARCH-PARMWK    LABEL RECORDS ARE STANDARD.
007700 01  REG-PARMWK.
007800     05  PRM-ANIO             PIC 9(04).
007900     05  PRM-SEMANA           PIC 9(02).
008000     05  FILLER               PIC X(74).
008100 FD  ARCH-HARVEST   LABEL RECORDS ARE STANDARD.
008200     COPY PFHEVNT.
008300 FD  ARCH-PLANTING  LABEL RECORDS ARE STANDARD.
008400     COPY PFPLANT.
008500 FD  ARCH-BLOQUE    LABEL RECORDS ARE STANDARD.
008600     COPY PFBLOCK.
008700 FD  ARCH-CROP-INFO LABEL RECORDS ARE STANDARD.
008800     COPY PFCROPI.
008900 SD  ARCH-SORT-EVT.
009000 01  REG-SORT-EVT.
009100     05  SRT-WALK-ROUTE       PIC 9(03).
009200     05  SRT-BLOCK-NAME       PIC X(20).
009300     05  SRT-BED-START        PIC 9(03).
009400     05  SRT-HE-ID            PIC 9(06).
009500     05  SRT-PLANTING-ID      PIC 9(05).
009600     05  SRT-CROP-NAME        PIC X(30).
009700     05  SRT-BED-END          PIC 9(03).
009800     05  SRT-PLANNED-QTY      PIC 9(08)V99.
009900     05  SRT-PLANNED-UNITS    PIC X(10).
010000     05  SRT-BINS-NEEDED      PIC 9(04) COMP.
010100     05  SRT-BIN-TYPE         PIC X(20).
010200     05  SRT-TOOLS            PIC X(30).
010300     05  FILLER                  PIC X(01).
010400 FD  ARCH-RPT-CORTE  LABEL RECORDS ARE STANDARD.
010500 01  LIN-RPT-CORTE              PIC X(132).
010600
010700 WORKING-STORAGE SECTION.
010800     77  WKS-BLOQUE-ANTERIOR  PIC 9(03) COMP.
010900     77  WKS-SUBIND           PIC 9(02) COMP.
011000 01  WKS-AREAS-FILE-STATUS.
011100     05  FS-PRM                  PIC 9(02).
011200     05  FSE-PRM.
011300         10  FSE-PRM-RETORNO     PIC S9(4) COMP-5.
011400         10  FSE-PRM-FUNCION     PIC S9(4) COMP-5.
011500         10  FSE-PRM-REALIM      PIC S9(4) COMP-5.
011600     05  FS-HEV                  PIC 9(02).
011700     05  FSE-HEV.
011800         10  FSE-HEV-RETORNO     PIC S9(4) COMP-5.
011900         10  FSE-HEV-FUNCION     PIC S9(4) COMP-5.
012000         10  FSE-HEV-REALIM      PIC S9(4) COMP-5.
012100     05  FS-PLN                  PIC 9(02).
012200     05  FSE-PLN.
012300         10  FSE-PLN-RETORNO     PIC S9(4) COMP-5.
012400         10  FSE-PLN-FUNCION     PIC S9(4) COMP-5.
012500         10  FSE-PLN-REALIM      PIC S9(4) COMP-5.
012600     05  FS-BLK                  PIC 9(02).
012700     05  FSE-BLK.
012800         10  FSE-BLK-RETORNO     PIC S9(4) COMP-5.
012900         10  FSE-BLK-FUNCION     PIC S9(4) COMP-5.
013000         10  FSE-BLK-REALIM      PIC S9(4) COMP-5.
013100     05  FS-CRI                  PIC 9(02).
013200     05  FSE-CRI.
013300         10  FSE-CRI-RETORNO     PIC S9(4) COMP-5.
013400         10  FSE-CRI-FUNCION     PIC S9(4) COMP-5.
013500         10  FSE-CRI-REALIM      PIC S9(4) COMP-5.
013600     05  FS-RPT                  PIC 9(02).
013700     05  FSE-RPT.
013800         10  FSE-RPT-RETORNO     PIC S9(4) COMP-5.
013900         10  FSE-RPT-FUNCION     PIC S9(4) COMP-5.
014000         10  FSE-RPT-REALIM      PIC S9(4) COMP-5.
014100         10  FILLER                  PIC X(01).
014200
014300******************************************************************
014400*   TABLA DE PLANTACIONES EN MEMORIA (MAXIMO 2000)                *
014500******************************************************************
014600 01  WKS-TABLA-PLANTACIONES.
014700     05  WKS-CONT-PLANT          PIC 9(05) COMP.
014800     05  TPL-ENTRADA OCCURS 2000 TIMES INDEXED BY IX-PLT.
014900         10  TPL-PL-ID              PIC 9(05).
015000         10  TPL-CROP-ID             PIC 9(04).
015100         10  TPL-BLOCK-ID            PIC 9(03).
015200         10  TPL-BED-START           PIC 9(03).
015300         10  TPL-BED-END             PIC 9(03).
015400         10  TPL-STATUS              PIC X(02).
015500         10  FILLER                  PIC X(01).
015600
015700*--> VISTA ALFANUMERICA DE LA TABLA DE PLANTACIONES (DEPURACION)
015800 01  WKS-TABLA-PLANT-R REDEFINES WKS-TABLA-PLANTACIONES.
015900     05  FILLER                  PIC X(34004).
016000
016100******************************************************************
016200*   TABLA DE BLOQUES Y CULTIVOS EN MEMORIA (MAXIMO 100 / 300)    *
016300******************************************************************
016400 01  WKS-TABLA-BLOQUES.
016500     05  WKS-CONT-BLOQUES        PIC 9(03) COMP.
016600     05  TBK-ENTRADA OCCURS 100 TIMES INDEXED BY IX-BLK.
016700         10  TBK-BLOCK-ID            PIC 9(03).
016800         10  TBK-BLOCK-NAME          PIC X(20).
016900         10  TBK-WALK-ROUTE          PIC 9(03).
017000         10  FILLER                  PIC X(01).
017100
017200*--> VISTA ALFANUMERICA DE LA TABLA DE BLOQUES (DEPURACION)
017300 01  WKS-TABLA-BLOQUES-R REDEFINES WKS-TABLA-BLOQUES.
017400     05  FILLER                  PIC X(2602).
017500
017600 01  WKS-TABLA-CULTIVOS.
017700     05  WKS-CONT-CULTIVOS       PIC 9(04) COMP.
017800     05  TCI-ENTRADA OCCURS 300 TIMES INDEXED BY IX-CRI.
017900         10  TCI-CROP-ID             PIC 9(04).
018000         10  TCI-CROP-NAME           PIC X(30).
018100         10  TCI-UNITS-PER-BIN       PIC 9(04).
018200         10  TCI-HARVEST-BIN         PIC X(20).
018300         10  TCI-HARVEST-TOOLS       PIC X(30).
018400         10  FILLER                  PIC X(01).
018500
018600*--> VISTA ALFANUMERICA DE LA TABLA DE CULTIVOS (DEPURACION)
018700 01  WKS-TABLA-CULTIVOS-R REDEFINES WKS-TABLA-CULTIVOS.
018800     05  FILLER                  PIC X(32404).
018900
019000******************************************************************
019100*   TABLAS DE ACUMULACION DE TOTALES POR TIPO DE CAJA Y          *
019200*   LISTA DE HERRAMIENTAS DISTINTAS (MAXIMO 20 CADA UNA)         *
019300******************************************************************
019400 01  WKS-TABLA-CAJAS.
019500     05  WKS-CONT-TIPO-CAJA      PIC 9(02) COMP.
019600     05  TCJ-ENTRADA OCCURS 20 TIMES INDEXED BY IX-CAJ.
019700         10  TCJ-TIPO                PIC X(20).
019800         10  TCJ-TOTAL               PIC 9(06) COMP.
019900         10  FILLER                  PIC X(01).
020000
020100 01  WKS-TABLA-HERRAMIENTAS.
020200     05  WKS-CONT-HERRAMIENTA    PIC 9(02) COMP.
020300     05  THR-ENTRADA OCCURS 20 TIMES INDEXED BY IX-HER.
020400         10  THR-NOMBRE              PIC X(30).
020500         10  FILLER                  PIC X(01).
020600
020700*--> AREAS DE INTERCAMBIO PARA LA ORDENACION POR BURBUJA
020800 01  WKS-TROQUEL-CAJA.
020900     05  WKS-TC-TIPO             PIC X(20).
021000     05  WKS-TC-TOTAL            PIC 9(06) COMP.
021100     05  FILLER                  PIC X(01).
021200
021300 01  WKS-TROQUEL-HERR           PIC X(30).
021400
021500 01  WKS-INDICADORES.
021600     05  WKS-EOF-PLN              PIC X(01) VALUE 'N'.
021700     05  WKS-EOF-BLK              PIC X(01) VALUE 'N'.
021800     05  WKS-EOF-CRI              PIC X(01) VALUE 'N'.
021900     05  WKS-EOF-HEV              PIC X(01) VALUE 'N'.
022000     05  WKS-PRIMERO-SALIDA       PIC X(01) VALUE 'S'.
022100     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
022200         88  WKS-SI-ENCONTRADO              VALUE 'S'.
022300     05  FILLER                  PIC X(01).
022400
022500 01  WKS-CAMPOS-SEMANA.
022600     05  WKS-PARM-ANIO           PIC 9(04).
022700     05  WKS-PARM-SEMANA         PIC 9(02).
022800     05  WKS-FECHA-LUNES         PIC 9(08).
022900     05  WKS-FECHA-DOMINGO       PIC 9(08).
023000     05  WKS-FECHA-CORTE         PIC 9(08).
023100     05  WKS-PARAMETROS-FECHA.
023200         10  WKS-FUNCION-FECHA       PIC X(01).
023300         10  WKS-FECHA-PARM          PIC 9(08).
023400         10  WKS-DIAS-ABS-PARM       PIC S9(09) COMP.
023500         10  WKS-DIAS-SUMAR-PARM     PIC S9(05) COMP.
023600         10  WKS-ANIO-PARM           PIC 9(04).
023700         10  WKS-SEMANA-PARM         PIC 9(02).
023800         10  WKS-DIA-SEM-PARM        PIC 9(01).
023900         10  WKS-SEMANA-SAL-PARM     PIC 9(02).
024000         10  FILLER                  PIC X(01).
024100
024200 01  WKS-CONTADORES.
024300     05  WKS-CONT-ARTICULOS      PIC 9(06) COMP.
024400     05  WKS-TOTAL-CAJAS         PIC 9(07) COMP.
024500     05  FILLER                  PIC X(02).
024600
024700 01  LIN-ENCABEZADO-1.
024800     05  FILLER                  PIC X(20) VALUE
024900         'LISTA SEMANAL DE CORTE'.
025000     05  FILLER                  PIC X(40) VALUE SPACES.
025100     05  FILLER                  PIC X(10) VALUE 'AÑO:'.
025200     05  ENC-ANIO                PIC 9(04).
025300     05  FILLER                  PIC X(10) VALUE '  SEMANA:'.
025400     05  ENC-SEMANA              PIC 99.
025500     05  FILLER                  PIC X(10) VALUE '  CORTE:'.
025600     05  ENC-FECHA-CORTE         PIC 9(08).
025700     05  FILLER                  PIC X(20) VALUE SPACES.
025800
025900 01  LIN-BLOQUE.
026000     05  FILLER                  PIC X(10) VALUE 'BLOQUE:'.
026100     05  LBQ-BLOCK-NAME          PIC X(20).
026200     05  FILLER                  PIC X(102) VALUE SPACES.
026300
026400 01  LIN-DETALLE.
026500     05  DET-CROP-NAME           PIC X(30).
026600     05  FILLER                  PIC X(02) VALUE SPACES.
026700     05  DET-CAMAS               PIC X(09).
026800     05  FILLER                  PIC X(02) VALUE SPACES.
026900     05  DET-CANTIDAD            PIC ZZZ,ZZ9.99.
027000     05  FILLER                  PIC X(01) VALUE SPACES.
027100     05  DET-UNIDADES            PIC X(10).
027200     05  FILLER                  PIC X(02) VALUE SPACES.
027300     05  DET-CAJAS               PIC ZZZ9.
027400     05  FILLER                  PIC X(02) VALUE SPACES.
027500     05  DET-TIPO-CAJA           PIC X(20).
027600     05  FILLER                  PIC X(02) VALUE SPACES.
027700     05  DET-HERRAMIENTAS        PIC X(30).
027800
027900 01  LIN-TOTAL-CAJA.
028000     05  FILLER                  PIC X(16) VALUE
028100         'TOTAL CAJAS TIPO'.
028200     05  FILLER                  PIC X(01) VALUE SPACES.
028300     05  TCJ-TIPO-IMP            PIC X(20).
028400     05  FILLER                  PIC X(02) VALUE SPACES.
028500     05  TCJ-TOTAL-IMP           PIC ZZZ,ZZ9.
028600     05  FILLER                  PIC X(63) VALUE SPACES.
028700
028800 01  LIN-PIE.
028900     05  FILLER                  PIC X(20) VALUE
029000         'TOTAL GENERAL CAJAS:'.
029100     05  PIE-TOTAL-CAJAS         PIC ZZZ,ZZ9.
029200     05  FILLER                  PIC X(10) VALUE SPACES.
029300     05  FILLER                  PIC X(18) VALUE
029400         'TOTAL ARTICULOS:'.
029500     05  PIE-TOTAL-ARTIC         PIC ZZZ,ZZ9.
029600     05  FILLER                  PIC X(56) VALUE SPACES.
029700
029800 01  LIN-HERRAMIENTA.
029900     05  FILLER                  PIC X(20) VALUE
030000         'HERRAMIENTA:'.
030100     05  HER-NOMBRE-IMP          PIC X(30).
030200     05  FILLER                  PIC X(82) VALUE SPACES.
030300
030400 PROCEDURE DIVISION.
030500 000-MAIN SECTION.
030600     PERFORM 100-INICIO THRU 100-INICIO-E
030700     PERFORM 150-CALCULA-SEMANA THRU 150-CALCULA-SEMANA-E
030800     SORT ARCH-SORT-EVT
030900         ASCENDING KEY SRT-WALK-ROUTE SRT-BLOCK-NAME SRT-BED-START
031000         INPUT PROCEDURE IS 200-SELECCIONA-EVENTOS
031100               THRU 200-SELECCIONA-EVENTOS-E
031200         OUTPUT PROCEDURE IS 210-PROCESA-ORDENADOS
031300               THRU 210-PROCESA-ORDENADOS-E
031400     PERFORM 400-IMPRIME-PIE THRU 400-IMPRIME-PIE-E
031500     PERFORM 900-FIN THRU 900-FIN-E
031600     STOP RUN.
031700 000-MAIN-E. EXIT.
031800
031900 100-INICIO SECTION.
032000     MOVE ZEROES TO WKS-CONT-PLANT WKS-CONT-BLOQUES
032100                     WKS-CONT-CULTIVOS WKS-CONT-TIPO-CAJA
032200                     WKS-CONT-HERRAMIENTA WKS-CONT-ARTICULOS
032300                     WKS-TOTAL-CAJAS WKS-BLOQUE-ANTERIOR
032400
032500     OPEN INPUT ARCH-PARMWK
032600     READ ARCH-PARMWK
032700         AT END MOVE ZEROES TO PRM-ANIO PRM-SEMANA
032800     END-READ
032900     MOVE PRM-ANIO   TO WKS-PARM-ANIO
033000     MOVE PRM-SEMANA TO WKS-PARM-SEMANA
033100     CLOSE ARCH-PARMWK
033200
033300     OPEN INPUT ARCH-PLANTING
033400     PERFORM 110-CARGA-PLANTACIONES THRU 110-CARGA-PLANTACIONES-E
033500         UNTIL WKS-EOF-PLN = 'S'
033600     CLOSE ARCH-PLANTING
033700
033800     OPEN INPUT ARCH-BLOQUE
033900     PERFORM 120-CARGA-BLOQUES THRU 120-CARGA-BLOQUES-E
034000         UNTIL WKS-EOF-BLK = 'S'
034100     CLOSE ARCH-BLOQUE
034200
034300     OPEN INPUT ARCH-CROP-INFO
034400     PERFORM 130-CARGA-CULTIVOS THRU 130-CARGA-CULTIVOS-E
034500         UNTIL WKS-EOF-CRI = 'S'
034600     CLOSE ARCH-CROP-INFO
034700
034800     OPEN OUTPUT ARCH-RPT-CORTE.
034900 100-INICIO-E. EXIT.
035000
035100 110-CARGA-PLANTACIONES SECTION.
035200     READ ARCH-PLANTING
035300         AT END MOVE 'S' TO WKS-EOF-PLN
035400         NOT AT END
035500             ADD 1 TO WKS-CONT-PLANT
035600             SET IX-PLT TO WKS-CONT-PLANT
035700             MOVE PLN-PL-ID      TO TPL-PL-ID(IX-PLT)
035800             MOVE PLN-CROP-ID    TO TPL-CROP-ID(IX-PLT)
035900             MOVE PLN-BLOCK-ID   TO TPL-BLOCK-ID(IX-PLT)
036000             MOVE PLN-BED-START  TO TPL-BED-START(IX-PLT)
036100             MOVE PLN-BED-END    TO TPL-BED-END(IX-PLT)
036200             MOVE PLN-STATUS     TO TPL-STATUS(IX-PLT)
036300     END-READ.
036400 110-CARGA-PLANTACIONES-E. EXIT.
036500
036600 120-CARGA-BLOQUES SECTION.
036700     READ ARCH-BLOQUE
036800         AT END MOVE 'S' TO WKS-EOF-BLK
036900         NOT AT END
037000             ADD 1 TO WKS-CONT-BLOQUES
037100             SET IX-BLK TO WKS-CONT-BLOQUES
037200             MOVE BLK-BLOCK-ID        TO TBK-BLOCK-ID(IX-BLK)
037300             MOVE BLK-BLOCK-NAME      TO TBK-BLOCK-NAME(IX-BLK)
037400             MOVE BLK-WALK-ROUTE-ORDER TO TBK-WALK-ROUTE(IX-BLK)
037500     END-READ.
037600 120-CARGA-BLOQUES-E. EXIT.
037700
037800 130-CARGA-CULTIVOS SECTION.
037900     READ ARCH-CROP-INFO
038000         AT END MOVE 'S' TO WKS-EOF-CRI
038100         NOT AT END
038200             ADD 1 TO WKS-CONT-CULTIVOS
038300             SET IX-CRI TO WKS-CONT-CULTIVOS
038400             MOVE CRI-CROP-ID         TO TCI-CROP-ID(IX-CRI)
038500             MOVE CRI-CROP-NAME       TO TCI-CROP-NAME(IX-CRI)
038600             MOVE CRI-UNITS-PER-BIN   TO TCI-UNITS-PER-BIN(IX-CRI)
038700             MOVE CRI-HARVEST-BIN     TO TCI-HARVEST-BIN(IX-CRI)
038800             MOVE CRI-HARVEST-TOOLS   TO TCI-HARVEST-TOOLS(IX-CRI)
038900     END-READ.
039000 130-CARGA-CULTIVOS-E. EXIT.
039100
039200******************************************************************
039300*   CALCULA LUNES, DOMINGO Y JUEVES (DIA DE CORTE) DE LA SEMANA  *
039400******************************************************************
039500 150-CALCULA-SEMANA SECTION.
039600     MOVE 'M'             TO WKS-FUNCION-FECHA
039700     MOVE WKS-PARM-ANIO   TO WKS-ANIO-PARM
039800     MOVE WKS-PARM-SEMANA TO WKS-SEMANA-PARM
039900     CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
040000     MOVE WKS-FECHA-PARM  TO WKS-FECHA-LUNES
040100
040200     MOVE 'D'             TO WKS-FUNCION-FECHA
040300     MOVE WKS-FECHA-LUNES TO WKS-FECHA-PARM
040400     MOVE 6                TO WKS-DIAS-SUMAR-PARM
040500     CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
040600     MOVE WKS-FECHA-PARM  TO WKS-FECHA-DOMINGO
040700
040800     MOVE 'D'             TO WKS-FUNCION-FECHA
040900     MOVE WKS-FECHA-LUNES TO WKS-FECHA-PARM
041000     MOVE 3                TO WKS-DIAS-SUMAR-PARM
041100     CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
041200     MOVE WKS-FECHA-PARM  TO WKS-FECHA-CORTE
041300
041400     MOVE WKS-PARM-ANIO    TO ENC-ANIO
041500     MOVE WKS-PARM-SEMANA  TO ENC-SEMANA
041600     MOVE WKS-FECHA-CORTE  TO ENC-FECHA-CORTE
041700     WRITE LIN-RPT-CORTE FROM LIN-ENCABEZADO-1.
041800 150-CALCULA-SEMANA-E. EXIT.
041900
042000******************************************************************
042100*   PROCEDIMIENTO DE ENTRADA DEL SORT: SELECCIONA LOS EVENTOS    *
042200*   DE LA SEMANA Y LES AGREGA LOS DATOS DE BLOQUE Y CULTIVO      *
042300******************************************************************
042400 200-SELECCIONA-EVENTOS SECTION.
042500     OPEN INPUT ARCH-HARVEST
042600     PERFORM 205-LEE-EVENTO THRU 205-LEE-EVENTO-E
042700         UNTIL WKS-EOF-HEV = 'S'
042800     CLOSE ARCH-HARVEST.
042900 200-SELECCIONA-EVENTOS-E. EXIT.
043000
043100 205-LEE-EVENTO SECTION.
043200     READ ARCH-HARVEST
043300         AT END MOVE 'S' TO WKS-EOF-HEV
043400         NOT AT END
043500             IF HEV-PLANNED-DATE >= WKS-FECHA-LUNES AND
043600                HEV-PLANNED-DATE <= WKS-FECHA-DOMINGO
043700                 PERFORM 206-ARMA-REGISTRO-SORT
043800                     THRU 206-ARMA-REGISTRO-SORT-E
043900             END-IF
044000     END-READ.
044100 205-LEE-EVENTO-E. EXIT.
044200
044300 206-ARMA-REGISTRO-SORT SECTION.
044400     MOVE 'N' TO WKS-ENCONTRADO
044500     SET IX-PLT TO 1
044600     SEARCH TPL-ENTRADA VARYING IX-PLT
044700         AT END MOVE 'N' TO WKS-ENCONTRADO
044800         WHEN TPL-PL-ID(IX-PLT) = HEV-PLANTING-ID
044900             MOVE 'S' TO WKS-ENCONTRADO
045000     END-SEARCH
045100
045200     IF WKS-SI-ENCONTRADO AND
045300        TPL-STATUS(IX-PLT) NOT = 'SK' AND
045400        TPL-STATUS(IX-PLT) NOT = 'FL'
045500         MOVE 'N' TO WKS-ENCONTRADO
045600         SET IX-BLK TO 1
045700         SEARCH TBK-ENTRADA VARYING IX-BLK
045800             AT END MOVE 'N' TO WKS-ENCONTRADO
045900             WHEN TBK-BLOCK-ID(IX-BLK) = TPL-BLOCK-ID(IX-PLT)
046000                 MOVE 'S' TO WKS-ENCONTRADO
046100         END-SEARCH
046200
046300         MOVE 'N' TO WKS-ENCONTRADO
046400         SET IX-CRI TO 1
046500         SEARCH TCI-ENTRADA VARYING IX-CRI
046600             AT END MOVE 'N' TO WKS-ENCONTRADO
046700             WHEN TCI-CROP-ID(IX-CRI) = TPL-CROP-ID(IX-PLT)
046800                 MOVE 'S' TO WKS-ENCONTRADO
046900         END-SEARCH
047000
047100         MOVE TBK-WALK-ROUTE(IX-BLK)   TO SRT-WALK-ROUTE
047200         MOVE TBK-BLOCK-NAME(IX-BLK)   TO SRT-BLOCK-NAME
047300         MOVE TPL-BED-START(IX-PLT)    TO SRT-BED-START
047400         MOVE TPL-BED-END(IX-PLT)      TO SRT-BED-END
047500         MOVE HEV-HE-ID                TO SRT-HE-ID
047600         MOVE HEV-PLANTING-ID          TO SRT-PLANTING-ID
047700         MOVE TCI-CROP-NAME(IX-CRI)    TO SRT-CROP-NAME
047800         MOVE HEV-PLANNED-QTY          TO SRT-PLANNED-QTY
047900         MOVE HEV-PLANNED-UNITS        TO SRT-PLANNED-UNITS
048000         MOVE TCI-HARVEST-TOOLS(IX-CRI) TO SRT-TOOLS
048100
048200         IF TCI-UNITS-PER-BIN(IX-CRI) > 0 AND HEV-PLANNED-QTY > 0
048300             DIVIDE HEV-PLANNED-QTY BY TCI-UNITS-PER-BIN(IX-CRI)
048400                 GIVING SRT-BINS-NEEDED
048500             IF HEV-PLANNED-QTY >
048600                (SRT-BINS-NEEDED * TCI-UNITS-PER-BIN(IX-CRI))
048700                 ADD 1 TO SRT-BINS-NEEDED
048800             END-IF
048900             IF TCI-HARVEST-BIN(IX-CRI) = SPACES
049000                 MOVE 'DESCONOCIDO' TO SRT-BIN-TYPE
049100             ELSE
049200                 MOVE TCI-HARVEST-BIN(IX-CRI) TO SRT-BIN-TYPE
049300             END-IF
049400         ELSE
049500             MOVE 0 TO SRT-BINS-NEEDED
049600             MOVE SPACES TO SRT-BIN-TYPE
049700         END-IF
049800         RELEASE REG-SORT-EVT
049900     END-IF.
050000 206-ARMA-REGISTRO-SORT-E. EXIT.
050100
050200******************************************************************
050300*   PROCEDIMIENTO DE SALIDA DEL SORT: IMPRIME CON RUPTURA POR    *
050400*   BLOQUE Y ACUMULA LOS TOTALES DE CAJAS Y HERRAMIENTAS         *
050500******************************************************************
050600 210-PROCESA-ORDENADOS SECTION.
050700     MOVE 'S' TO WKS-PRIMERO-SALIDA
050800     RETURN ARCH-SORT-EVT
050900         AT END MOVE 'S' TO WKS-EOF-HEV
051000     END-RETURN
051100     PERFORM 220-IMPRIME-ORDENADO THRU 220-IMPRIME-ORDENADO-E
051200         UNTIL WKS-EOF-HEV = 'S'.
051300 210-PROCESA-ORDENADOS-E. EXIT.
051400
051500 220-IMPRIME-ORDENADO SECTION.
051600     IF WKS-PRIMERO-SALIDA = 'S' OR
051700        SRT-WALK-ROUTE NOT = WKS-BLOQUE-ANTERIOR
051800         MOVE SRT-BLOCK-NAME TO LBQ-BLOCK-NAME
051900         WRITE LIN-RPT-CORTE FROM LIN-BLOQUE
052000         MOVE SRT-WALK-ROUTE TO WKS-BLOQUE-ANTERIOR
052100         MOVE 'N' TO WKS-PRIMERO-SALIDA
052200     END-IF
052300
052400     MOVE SRT-CROP-NAME TO DET-CROP-NAME
052500     STRING SRT-BED-START '-' SRT-BED-END
052600         DELIMITED BY SIZE INTO DET-CAMAS
052700     MOVE SRT-PLANNED-QTY   TO DET-CANTIDAD
052800     MOVE SRT-PLANNED-UNITS TO DET-UNIDADES
052900     MOVE SRT-BINS-NEEDED   TO DET-CAJAS
053000     MOVE SRT-BIN-TYPE      TO DET-TIPO-CAJA
053100     MOVE SRT-TOOLS         TO DET-HERRAMIENTAS
053200     WRITE LIN-RPT-CORTE FROM LIN-DETALLE
053300
053400     ADD 1 TO WKS-CONT-ARTICULOS
053500     ADD SRT-BINS-NEEDED TO WKS-TOTAL-CAJAS
053600     PERFORM 230-ACUMULA-TIPO-CAJA THRU 230-ACUMULA-TIPO-CAJA-E
053700     IF SRT-TOOLS NOT = SPACES
053800         PERFORM 240-ACUMULA-HERRAMIENTA
053900             THRU 240-ACUMULA-HERRAMIENTA-E
054000     END-IF
054100
054200     RETURN ARCH-SORT-EVT
054300         AT END MOVE 'S' TO WKS-EOF-HEV
054400     END-RETURN.
054500 220-IMPRIME-ORDENADO-E. EXIT.
054600
054700 230-ACUMULA-TIPO-CAJA SECTION.
054800     MOVE 'N' TO WKS-ENCONTRADO
054900     IF WKS-CONT-TIPO-CAJA > 0
055000         SET IX-CAJ TO 1
055100         SEARCH TCJ-ENTRADA VARYING IX-CAJ
055200             AT END MOVE 'N' TO WKS-ENCONTRADO
055300             WHEN TCJ-TIPO(IX-CAJ) = SRT-BIN-TYPE
055400                 MOVE 'S' TO WKS-ENCONTRADO
055500         END-SEARCH
055600     END-IF
055700     IF WKS-SI-ENCONTRADO
055800         ADD SRT-BINS-NEEDED TO TCJ-TOTAL(IX-CAJ)
055900     ELSE
056000         ADD 1 TO WKS-CONT-TIPO-CAJA
056100         SET IX-CAJ TO WKS-CONT-TIPO-CAJA
056200         MOVE SRT-BIN-TYPE   TO TCJ-TIPO(IX-CAJ)
056300         MOVE SRT-BINS-NEEDED TO TCJ-TOTAL(IX-CAJ)
056400     END-IF.
056500 230-ACUMULA-TIPO-CAJA-E. EXIT.
056600
056700 240-ACUMULA-HERRAMIENTA SECTION.
056800     MOVE 'N' TO WKS-ENCONTRADO
056900     IF WKS-CONT-HERRAMIENTA > 0
057000         SET IX-HER TO 1
057100         SEARCH THR-ENTRADA VARYING IX-HER
057200             AT END MOVE 'N' TO WKS-ENCONTRADO
057300             WHEN THR-NOMBRE(IX-HER) = SRT-TOOLS
057400                 MOVE 'S' TO WKS-ENCONTRADO
057500         END-SEARCH
057600     END-IF
057700     IF NOT WKS-SI-ENCONTRADO
057800         ADD 1 TO WKS-CONT-HERRAMIENTA
057900         SET IX-HER TO WKS-CONT-HERRAMIENTA
058000         MOVE SRT-TOOLS TO THR-NOMBRE(IX-HER)
058100     END-IF.
058200 240-ACUMULA-HERRAMIENTA-E. EXIT.
058300
058400******************************************************************
058500*   IMPRIME TOTALES DE CAJAS POR TIPO (ORDENADOS), HERRAMIENTAS, *
058600*   GRAN TOTAL DE CAJAS Y CONTEO DE ARTICULOS                    *
058700******************************************************************
058800 400-IMPRIME-PIE SECTION.
058900     PERFORM 410-ORDENA-TIPOS-CAJA THRU 410-ORDENA-TIPOS-CAJA-E
059000     PERFORM 420-IMPRIME-TIPOS-CAJA THRU 420-IMPRIME-TIPOS-CAJA-E
059100         VARYING IX-CAJ FROM 1 BY 1
059200         UNTIL IX-CAJ > WKS-CONT-TIPO-CAJA
059300
059400     PERFORM 430-ORDENA-HERRAMIENTAS
059500         THRU 430-ORDENA-HERRAMIENTAS-E
059600     PERFORM 440-IMPRIME-HERRAMIENTAS
059700         THRU 440-IMPRIME-HERRAMIENTAS-E
059800         VARYING IX-HER FROM 1 BY 1
059900         UNTIL IX-HER > WKS-CONT-HERRAMIENTA
060000
060100     MOVE WKS-TOTAL-CAJAS    TO PIE-TOTAL-CAJAS
060200     MOVE WKS-CONT-ARTICULOS TO PIE-TOTAL-ARTIC
060300     WRITE LIN-RPT-CORTE FROM LIN-PIE.
060400 400-IMPRIME-PIE-E. EXIT.
060500
060600 410-ORDENA-TIPOS-CAJA SECTION.
060700     IF WKS-CONT-TIPO-CAJA > 1
060800         PERFORM 411-PASADA-CAJA THRU 411-PASADA-CAJA-E
060900             VARYING WKS-SUBIND FROM 1 BY 1
061000             UNTIL WKS-SUBIND >= WKS-CONT-TIPO-CAJA
061100     END-IF.
061200 410-ORDENA-TIPOS-CAJA-E. EXIT.
061300
061400 411-PASADA-CAJA SECTION.
061500     PERFORM 412-COMPARA-CAJA THRU 412-COMPARA-CAJA-E
061600         VARYING IX-CAJ FROM 1 BY 1
061700         UNTIL IX-CAJ > WKS-CONT-TIPO-CAJA - WKS-SUBIND.
061800 411-PASADA-CAJA-E. EXIT.
061900
062000 412-COMPARA-CAJA SECTION.
062100     IF TCJ-TIPO(IX-CAJ) > TCJ-TIPO(IX-CAJ + 1)
062200         MOVE TCJ-ENTRADA(IX-CAJ)     TO WKS-TROQUEL-CAJA
062300         MOVE TCJ-ENTRADA(IX-CAJ + 1) TO TCJ-ENTRADA(IX-CAJ)
062400         MOVE WKS-TROQUEL-CAJA        TO TCJ-ENTRADA(IX-CAJ + 1)
062500     END-IF.
062600 412-COMPARA-CAJA-E. EXIT.
062700
062800 420-IMPRIME-TIPOS-CAJA SECTION.
062900     MOVE TCJ-TIPO(IX-CAJ)  TO TCJ-TIPO-IMP
063000     MOVE TCJ-TOTAL(IX-CAJ) TO TCJ-TOTAL-IMP
063100     WRITE LIN-RPT-CORTE FROM LIN-TOTAL-CAJA.
063200 420-IMPRIME-TIPOS-CAJA-E. EXIT.
063300
063400 430-ORDENA-HERRAMIENTAS SECTION.
063500     IF WKS-CONT-HERRAMIENTA > 1
063600         PERFORM 431-PASADA-HERR THRU 431-PASADA-HERR-E
063700             VARYING WKS-SUBIND FROM 1 BY 1
063800             UNTIL WKS-SUBIND >= WKS-CONT-HERRAMIENTA
063900     END-IF.
064000 430-ORDENA-HERRAMIENTAS-E. EXIT.
064100
064200 431-PASADA-HERR SECTION.
064300     PERFORM 432-COMPARA-HERR THRU 432-COMPARA-HERR-E
064400         VARYING IX-HER FROM 1 BY 1
064500         UNTIL IX-HER > WKS-CONT-HERRAMIENTA - WKS-SUBIND.
064600 431-PASADA-HERR-E. EXIT.
064700
064800 432-COMPARA-HERR SECTION.
064900     IF THR-NOMBRE(IX-HER) > THR-NOMBRE(IX-HER + 1)
065000         MOVE THR-NOMBRE(IX-HER)     TO WKS-TROQUEL-HERR
065100         MOVE THR-NOMBRE(IX-HER + 1) TO THR-NOMBRE(IX-HER)
065200         MOVE WKS-TROQUEL-HERR       TO THR-NOMBRE(IX-HER + 1)
065300     END-IF.
065400 432-COMPARA-HERR-E. EXIT.
065500
065600 440-IMPRIME-HERRAMIENTAS SECTION.
065700     MOVE THR-NOMBRE(IX-HER) TO HER-NOMBRE-IMP
065800     WRITE LIN-RPT-CORTE FROM LIN-HERRAMIENTA.
065900 440-IMPRIME-HERRAMIENTAS-E. EXIT.
066000
066100 900-FIN SECTION.
066200     CLOSE ARCH-RPT-CORTE
066300     DISPLAY 'PFHVLST - ARTICULOS IMPRESOS : ' WKS-CONT-ARTICULOS
066400     DISPLAY 'PFHVLST - TOTAL CAJAS        : ' WKS-TOTAL-CAJAS.
066500 900-FIN-E. EXIT.
