000100******************************************************************
000200* FECHA       : 25/09/1991                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFINVDA                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TABLERO DE INVENTARIO.  POR CADA CULTIVO CON     *
000800*             : SALDO VIGENTE, CALCULA EL RITMO DE CONSUMO DE    *
000900*             : LAS ULTIMAS 4 SEMANAS, LAS SEMANAS RESTANTES DE  *
001000*             : EXISTENCIA, LA FECHA DE AGOTAMIENTO, EL EXCEDENTE*
001100*             : A LA FECHA DE CADUCIDAD Y EL ESTATUS RESULTANTE. *
001200* ARCHIVOS    : PARMID(E) INVLEDG(E) CROPINFO(E) SALESFMT(E)     *
001300*             : SORTWK(T) RPTINVDA(S)                            *
001400* ACCION (ES) : LEE,CALCULA,ORDENA,IMPRIME                        *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* PROGRAMA(S) : PFFCHAU (RUTINA COMUN DE FECHAS)                 *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 25/09/1991 JCLM 0001 VERSION INICIAL DEL TABLERO DE INVENTARIO *0001    
002100* 11/02/1992 JCLM 0003 SE AGREGA CALCULO DE SEMANAS RESTANTES Y  *0003    
002200*                      FECHA DE AGOTAMIENTO                      *0003    
002300* 30/07/1993 MVQ 0006 SE AGREGA EXCEDENTE A LA FECHA DE          *0006    
002400*                      CADUCIDAD Y CLASIFICACION DE ESTATUS       0006    
002500* 19/04/1995 SOQ 0009 SE AGREGA VALORIZACION CON LA PRESENTACION *0009    
002600*                      DE VENTA DE MAYOR PRECIO ACTIVA            0009    
002700* 21/11/1997 JCLM 0012 SE ORDENA EL REPORTE POR ESTATUS Y        *0012    
002800*                      SEMANAS RESTANTES USANDO SORT              0012    
002900* 17/12/1998 JCLM 0015 REVISION Y2K - LA FECHA DE PROCESO YA NO  *0015    
003000*                      SE TOMA DE ACCEPT FROM DATE, SE LEE DE LA *0015    
003100*                      TARJETA DE PARAMETROS PARMID              *0015    
003200* 12/01/1999 JCLM 0016 PRUEBA DE SEMANAS A CADUCIDAD SOBRE       *0016    
003300*                      FECHAS DE DOS SIGLOS DISTINTOS, SIN FALLAS*0016    
003400* 04/06/2003 RHAG SOL-0101 SE AGREGAN TOTALES DE CRITICOS Y      *SOL-0101
003500*                      ALERTAS AL PIE DEL REPORTE                 SOL-0101
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     PFINVDA.
003900 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
004000 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
004100 DATE-WRITTEN.   25/09/1991.
004200 DATE-COMPILED.
004300 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASE-NUMERICA IS '0' THRU '9'
004900     UPSI-0 IS SW-IMPRIME-DETALLE.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ARCH-PARMID    ASSIGN TO PARMID
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-PRM FSE-PRM.
005500     SELECT ARCH-INV-LEDG  ASSIGN TO INVLEDG
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-ILG FSE-ILG.
005800     SELECT ARCH-CROP-INFO ASSIGN TO CROPINFO
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-CRI FSE-CRI.
006100     SELECT ARCH-SALES-FMT ASSIGN TO SALESFMT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-SFM FSE-SFM.
006400     SELECT ARCH-SORT-INV  ASSIGN TO SORTWK.
006500     SELECT ARCH-RPT-INV   ASSIGN TO RPTINVDA
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-RPT FSE-RPT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  ARCH-PARMID    LABEL RECORDS ARE STANDARD.
007100 01  REG-PARMID.
007200     05  PRM-FECHA-PROCESO    PIC 9(08).
007300     05  FILLER               PIC X(72).
007400 FD  ARCH-INV-LEDG  LABEL RECORDS ARE STANDARD.
007500     COPY PFINLED.
007600 FD  ARCH-CROP-INFO LABEL RECORDS ARE STANDARD.
007700     COPY PFCROPI.
007800 FD  ARCH-SALES-FMT LABEL RECORDS ARE STANDARD.
007900     COPY PFSFMT.
008000 SD  ARCH-SORT-INV.
008100 01  REG-SORT-INV.
008200     05  SRT-STATUS-RANGO         PIC 9(01).
008300     05  SRT-SEMANAS-ORDEN        PIC 9(05).
008400     05  SRT-CROP-ID              PIC 9(04).
008500     05  SRT-CROP-NAME            PIC X(30).
008600     05  SRT-SALDO                PIC S9(08)V99.
008700     05  SRT-CONSUMO-SEMANAL      PIC 9(07)V99.
008800     05  SRT-SEMANAS-REST         PIC 9(04).
008900     05  SRT-HAY-SEMANAS-REST     PIC X(01).
009000     05  SRT-FECHA-AGOTAMIENTO    PIC 9(08).
009100     05  SRT-SEMANAS-CADUCIDAD    PIC S9(04).
009200     05  SRT-HAY-CADUCIDAD        PIC X(01).
009300     05  SRT-EXCEDENTE            PIC S9(08)V99.
009400     05  SRT-ESTATUS              PIC X(08).
009500     05  SRT-VALOR-ESTIMADO       PIC 9(08)V99.
009600     05  SRT-HAY-VALOR            PIC X(01).
009700     05  FILLER                  PIC X(01).
009800 FD  ARCH-RPT-INV    LABEL RECORDS ARE STANDARD.
009900 01  LIN-RPT-INV                 PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200     77  WKS-CONT-ALERTAS     PIC 9(05) COMP.
010300 01  WKS-AREAS-FILE-STATUS.
010400     05  FS-PRM                  PIC 9(02).
010500     05  FSE-PRM.
010600         10  FSE-PRM-RETORNO     PIC S9(4) COMP-5.
010700         10  FSE-PRM-FUNCION     PIC S9(4) COMP-5.
010800         10  FSE-PRM-REALIM      PIC S9(4) COMP-5.
010900     05  FS-ILG                  PIC 9(02).
011000     05  FSE-ILG.
011100         10  FSE-ILG-RETORNO     PIC S9(4) COMP-5.
011200         10  FSE-ILG-FUNCION     PIC S9(4) COMP-5.
011300         10  FSE-ILG-REALIM      PIC S9(4) COMP-5.
011400     05  FS-CRI                  PIC 9(02).
011500     05  FSE-CRI.
011600         10  FSE-CRI-RETORNO     PIC S9(4) COMP-5.
011700         10  FSE-CRI-FUNCION     PIC S9(4) COMP-5.
011800         10  FSE-CRI-REALIM      PIC S9(4) COMP-5.
011900     05  FS-SFM                  PIC 9(02).
012000     05  FSE-SFM.
012100         10  FSE-SFM-RETORNO     PIC S9(4) COMP-5.
012200         10  FSE-SFM-FUNCION     PIC S9(4) COMP-5.
012300         10  FSE-SFM-REALIM      PIC S9(4) COMP-5.
012400     05  FS-RPT                  PIC 9(02).
012500     05  FSE-RPT.
012600         10  FSE-RPT-RETORNO     PIC S9(4) COMP-5.
012700         10  FSE-RPT-FUNCION     PIC S9(4) COMP-5.
012800         10  FSE-RPT-REALIM      PIC S9(4) COMP-5.
012900         10  FILLER                  PIC X(01).
013000
013100 01  WKS-TABLA-BITACORA.
013200     05  WKS-CONT-BITACORA       PIC 9(05) COMP.
013300     05  TBI-ENTRADA OCCURS 20000 TIMES INDEXED BY IX-BIT.
013400         10  TBI-CROP-ID              PIC 9(04).
013500         10  TBI-EVENT-DATE           PIC 9(08).
013600         10  TBI-EVENT-TYPE           PIC X(02).
013700         10  TBI-QUANTITY             PIC S9(08)V99.
013800         10  TBI-RUNNING-BALANCE      PIC S9(08)V99.
013900         10  TBI-EXPIRY-DATE          PIC 9(08).
014000         10  TBI-SEQ                  PIC 9(06).
014100         10  FILLER                  PIC X(01).
014200
014300*--> VISTA ALFANUMERICA DE LA TABLA DE BITACORA (DEPURACION)
014400 01  WKS-TABLA-BITACORA-R REDEFINES WKS-TABLA-BITACORA.
014500     05  FILLER                  PIC X(780009).
014600
014700 01  WKS-TABLA-CULTIVOS.
014800     05  WKS-CONT-CULTIVOS       PIC 9(04) COMP.
014900     05  TCI-ENTRADA OCCURS 300 TIMES INDEXED BY IX-CRI.
015000         10  TCI-CROP-ID              PIC 9(04).
015100         10  TCI-CROP-NAME            PIC X(30).
015200         10  FILLER                  PIC X(01).
015300
015400*--> VISTA ALFANUMERICA DE LA TABLA DE CULTIVOS (DEPURACION)
015500 01  WKS-TABLA-CULTIVOS-R REDEFINES WKS-TABLA-CULTIVOS.
015600     05  FILLER                  PIC X(12004).
015700
015800 01  WKS-TABLA-FORMATOS.
015900     05  WKS-CONT-FORMATOS       PIC 9(04) COMP.
016000     05  TFM-ENTRADA OCCURS 500 TIMES INDEXED BY IX-FMT.
016100         10  TFM-CROP-ID              PIC 9(04).
016200         10  TFM-SALE-PRICE           PIC 9(05)V99.
016300         10  TFM-QTY-POR-UNIDAD       PIC 9(04)V99.
016400         10  TFM-ACTIVE-FLAG          PIC X(01).
016500         10  FILLER                  PIC X(01).
016600
016700*--> VISTA ALFANUMERICA DE LA TABLA DE FORMATOS (DEPURACION)
016800 01  WKS-TABLA-FORMATOS-R REDEFINES WKS-TABLA-FORMATOS.
016900     05  FILLER                  PIC X(7002).
017000
017100 01  WKS-INDICADORES.
017200     05  WKS-EOF-ILG              PIC X(01) VALUE 'N'.
017300     05  WKS-EOF-CRI              PIC X(01) VALUE 'N'.
017400     05  WKS-EOF-SFM              PIC X(01) VALUE 'N'.
017500     05  WKS-FIN-RETORNO          PIC X(01) VALUE 'N'.
017600     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
017700         88  WKS-SI-ENCONTRADO             VALUE 'S'.
017800     05  FILLER                  PIC X(01).
017900
018000 01  WKS-CAMPOS-FECHA.
018100     05  WKS-FECHA-HOY            PIC 9(08).
018200     05  WKS-FECHA-28-ANTES       PIC 9(08).
018300     05  WKS-JDN-HOY              PIC S9(09) COMP.
018400     05  WKS-JDN-EXPIRY           PIC S9(09) COMP.
018500     05  WKS-DIF-DIAS             PIC S9(09) COMP.
018600     05  WKS-PARAMETROS-FECHA.
018700         10  WKS-FUNCION-FECHA        PIC X(01).
018800         10  WKS-FECHA-PARM           PIC 9(08).
018900         10  WKS-DIAS-ABS-PARM        PIC S9(09) COMP.
019000         10  WKS-DIAS-SUMAR-PARM      PIC S9(05) COMP.
019100         10  WKS-ANIO-PARM            PIC 9(04).
019200         10  WKS-SEMANA-PARM          PIC 9(02).
019300         10  WKS-DIA-SEM-PARM         PIC 9(01).
019400         10  WKS-SEMANA-SAL-PARM      PIC 9(02).
019500         10  FILLER                  PIC X(01).
019600
019700 01  WKS-CAMPOS-CALCULO.
019800     05  WKS-ULTIMA-FECHA         PIC 9(08).
019900     05  WKS-ULTIMA-SEQ           PIC 9(06) COMP.
020000     05  WKS-SALDO                PIC S9(08)V99.
020100     05  WKS-EXPIRY               PIC 9(08).
020200     05  WKS-DRAW-4SEM            PIC 9(08)V99.
020300     05  WKS-CONSUMO-SEMANAL      PIC 9(07)V99.
020400     05  WKS-SEMANAS-REST         PIC 9(04).
020500     05  WKS-HAY-SEMANAS-REST     PIC X(01).
020600     05  WKS-FECHA-AGOTAMIENTO    PIC 9(08).
020700     05  WKS-SEMANAS-CADUCIDAD    PIC S9(04).
020800     05  WKS-HAY-CADUCIDAD        PIC X(01).
020900     05  WKS-EXCEDENTE            PIC S9(08)V99.
021000     05  WKS-ESTATUS              PIC X(08).
021100     05  WKS-RANGO-ESTATUS        PIC 9(01).
021200     05  WKS-PRECIO-MEJOR         PIC 9(05)V99.
021300     05  WKS-QTY-POR-UNIDAD       PIC 9(04)V99.
021400     05  WKS-VALOR-ESTIMADO       PIC 9(08)V99.
021500     05  WKS-HAY-VALOR            PIC X(01).
021600     05  FILLER                  PIC X(01).
021700
021800 01  WKS-CONTADORES.
021900     05  WKS-CONT-ARTICULOS       PIC 9(05) COMP.
022000     05  WKS-CONT-CRITICOS        PIC 9(05) COMP.
022100     05  WKS-TOTAL-VALOR          PIC 9(09)V99.
022200     05  FILLER                  PIC X(01).
022300
022400 01  LIN-ENCABEZADO.
022500     05  FILLER                  PIC X(30) VALUE
022600         'TABLERO DE INVENTARIO DE FINCA'.
022700     05  FILLER                  PIC X(20) VALUE SPACES.
022800     05  FILLER                  PIC X(06) VALUE 'FECHA:'.
022900     05  ENC-FECHA-HOY           PIC 9(08).
023000     05  FILLER                  PIC X(68) VALUE SPACES.
023100
023200 01  LIN-DETALLE-INV.
023300     05  DET-CROP-NAME           PIC X(30).
023400     05  FILLER                  PIC X(02) VALUE SPACES.
023500     05  DET-SALDO               PIC -ZZZ,ZZ9.99.
023600     05  FILLER                  PIC X(01) VALUE SPACES.
023700     05  DET-CONSUMO             PIC ZZ,ZZ9.99.
023800     05  FILLER                  PIC X(01) VALUE SPACES.
023900     05  DET-SEMANAS-REST        PIC ZZZ9.
024000     05  FILLER                  PIC X(01) VALUE SPACES.
024100     05  DET-FECHA-AGOTA         PIC 9(08).
024200     05  FILLER                  PIC X(01) VALUE SPACES.
024300     05  DET-SEM-CADUCIDAD       PIC ---9.
024400     05  FILLER                  PIC X(01) VALUE SPACES.
024500     05  DET-ESTATUS             PIC X(08).
024600     05  FILLER                  PIC X(01) VALUE SPACES.
024700     05  DET-VALOR               PIC ZZZ,ZZ9.99.
024800
024900 01  LIN-PIE-INV.
025000     05  FILLER                  PIC X(16) VALUE
025100         'TOTAL ARTICULOS:'.
025200     05  PIE-TOTAL-ARTIC         PIC ZZZ9.
025300     05  FILLER                  PIC X(10) VALUE SPACES.
025400     05  FILLER                  PIC X(14) VALUE
025500         'VALOR TOTAL:'.
025600     05  PIE-TOTAL-VALOR         PIC ZZZ,ZZZ,ZZ9.99.
025700     05  FILLER                  PIC X(10) VALUE SPACES.
025800     05  FILLER                  PIC X(10) VALUE 'CRITICOS:'.
025900     05  PIE-TOTAL-CRITICOS      PIC ZZZ9.
026000     05  FILLER                  PIC X(05) VALUE SPACES.
026100     05  FILLER                  PIC X(09) VALUE 'ALERTAS:'.
026200     05  PIE-TOTAL-ALERTAS       PIC ZZZ9.
026300     05  FILLER                  PIC X(20) VALUE SPACES.
026400
026500 PROCEDURE DIVISION.
026600 000-MAIN SECTION.
026700     PERFORM 100-INICIO THRU 100-INICIO-E
026800     SORT ARCH-SORT-INV
026900         ASCENDING KEY SRT-STATUS-RANGO SRT-SEMANAS-ORDEN
027000         INPUT PROCEDURE IS 200-ACUMULA-SALIDAS-28D
027100               THRU 200-ACUMULA-SALIDAS-28D-E
027200         OUTPUT PROCEDURE IS 400-IMPRIME-REPORTE
027300               THRU 400-IMPRIME-REPORTE-E
027400     PERFORM 900-FIN THRU 900-FIN-E
027500     STOP RUN.
027600 000-MAIN-E. EXIT.
027700
027800 100-INICIO SECTION.
027900     MOVE ZEROES TO WKS-CONT-BITACORA WKS-CONT-CULTIVOS
028000                     WKS-CONT-FORMATOS WKS-CONT-ARTICULOS
028100                     WKS-CONT-CRITICOS WKS-CONT-ALERTAS
028200                     WKS-TOTAL-VALOR
028300
028400     OPEN INPUT ARCH-PARMID
028500     READ ARCH-PARMID
028600         AT END MOVE ZEROES TO PRM-FECHA-PROCESO
028700     END-READ
028800     MOVE PRM-FECHA-PROCESO TO WKS-FECHA-HOY
028900     CLOSE ARCH-PARMID
029000
029100     MOVE 'D' TO WKS-FUNCION-FECHA
029200     MOVE WKS-FECHA-HOY TO WKS-FECHA-PARM
029300     COMPUTE WKS-DIAS-SUMAR-PARM = ZEROES - 28
029400     CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
029500     MOVE WKS-FECHA-PARM TO WKS-FECHA-28-ANTES
029600
029700     MOVE 'A' TO WKS-FUNCION-FECHA
029800     MOVE WKS-FECHA-HOY TO WKS-FECHA-PARM
029900     CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
030000     MOVE WKS-DIAS-ABS-PARM TO WKS-JDN-HOY
030100
030200     OPEN INPUT ARCH-INV-LEDG
030300     PERFORM 110-CARGA-BITACORA THRU 110-CARGA-BITACORA-E
030400         UNTIL WKS-EOF-ILG = 'S'
030500     CLOSE ARCH-INV-LEDG
030600
030700     OPEN INPUT ARCH-CROP-INFO
030800     PERFORM 120-CARGA-CULTIVOS THRU 120-CARGA-CULTIVOS-E
030900         UNTIL WKS-EOF-CRI = 'S'
031000     CLOSE ARCH-CROP-INFO
031100
031200     OPEN INPUT ARCH-SALES-FMT
031300     PERFORM 130-CARGA-FORMATOS THRU 130-CARGA-FORMATOS-E
031400         UNTIL WKS-EOF-SFM = 'S'
031500     CLOSE ARCH-SALES-FMT
031600
031700     OPEN OUTPUT ARCH-RPT-INV
031800     MOVE WKS-FECHA-HOY TO ENC-FECHA-HOY
031900     WRITE LIN-RPT-INV FROM LIN-ENCABEZADO.
032000 100-INICIO-E. EXIT.
032100
032200 110-CARGA-BITACORA SECTION.
032300     READ ARCH-INV-LEDG
032400         AT END MOVE 'S' TO WKS-EOF-ILG
032500         NOT AT END
032600             ADD 1 TO WKS-CONT-BITACORA
032700             SET IX-BIT TO WKS-CONT-BITACORA
032800             MOVE ILG-CROP-ID         TO TBI-CROP-ID(IX-BIT)
032900             MOVE ILG-EVENT-DATE      TO TBI-EVENT-DATE(IX-BIT)
033000             MOVE ILG-EVENT-TYPE      TO TBI-EVENT-TYPE(IX-BIT)
033100             MOVE ILG-QUANTITY        TO TBI-QUANTITY(IX-BIT)
033200             MOVE ILG-RUNNING-BALANCE TO
033300                  TBI-RUNNING-BALANCE(IX-BIT)
033400             MOVE ILG-EXPIRY-DATE     TO TBI-EXPIRY-DATE(IX-BIT)
033500             MOVE ILG-SEQ             TO TBI-SEQ(IX-BIT)
033600     END-READ.
033700 110-CARGA-BITACORA-E. EXIT.
033800
033900 120-CARGA-CULTIVOS SECTION.
034000     READ ARCH-CROP-INFO
034100         AT END MOVE 'S' TO WKS-EOF-CRI
034200         NOT AT END
034300             ADD 1 TO WKS-CONT-CULTIVOS
034400             SET IX-CRI TO WKS-CONT-CULTIVOS
034500             MOVE CRI-CROP-ID     TO TCI-CROP-ID(IX-CRI)
034600             MOVE CRI-CROP-NAME   TO TCI-CROP-NAME(IX-CRI)
034700     END-READ.
034800 120-CARGA-CULTIVOS-E. EXIT.
034900
035000 130-CARGA-FORMATOS SECTION.
035100     READ ARCH-SALES-FMT
035200         AT END MOVE 'S' TO WKS-EOF-SFM
035300         NOT AT END
035400             ADD 1 TO WKS-CONT-FORMATOS
035500             SET IX-FMT TO WKS-CONT-FORMATOS
035600             MOVE SFM-CROP-ID         TO TFM-CROP-ID(IX-FMT)
035700             MOVE SFM-SALE-PRICE      TO TFM-SALE-PRICE(IX-FMT)
035800             MOVE SFM-QTY-PER-SALE-UNIT TO
035900                  TFM-QTY-POR-UNIDAD(IX-FMT)
036000             MOVE SFM-ACTIVE-FLAG     TO TFM-ACTIVE-FLAG(IX-FMT)
036100     END-READ.
036200 130-CARGA-FORMATOS-E. EXIT.
036300
036400******************************************************************
036500*   PROCEDIMIENTO DE ENTRADA DEL SORT: CALCULA EL RITMO DE       *
036600*   CONSUMO Y EL ESTATUS DE CADA CULTIVO CON SALDO VIGENTE       *
036700******************************************************************
036800 200-ACUMULA-SALIDAS-28D SECTION.
036900     PERFORM 205-PROCESA-CULTIVO THRU 205-PROCESA-CULTIVO-E
037000         VARYING IX-CRI FROM 1 BY 1
037100         UNTIL IX-CRI > WKS-CONT-CULTIVOS.
037200 200-ACUMULA-SALIDAS-28D-E. EXIT.
037300
037400 205-PROCESA-CULTIVO SECTION.
037500     PERFORM 206-BUSCA-ULTIMO-RENGLON
037600         THRU 206-BUSCA-ULTIMO-RENGLON-E
037700
037800     IF WKS-SI-ENCONTRADO AND WKS-SALDO > ZEROES
037900         PERFORM 210-CALCULA-SEMANAS THRU 210-CALCULA-SEMANAS-E
038000         PERFORM 220-CLASIFICA-ESTATUS
038100             THRU 220-CLASIFICA-ESTATUS-E
038200         PERFORM 230-VALORA-INVENTARIO
038300             THRU 230-VALORA-INVENTARIO-E
038400         PERFORM 240-LIBERA-REGISTRO THRU 240-LIBERA-REGISTRO-E
038500     END-IF.
038600 205-PROCESA-CULTIVO-E. EXIT.
038700
038800 206-BUSCA-ULTIMO-RENGLON SECTION.
038900     MOVE ZEROES TO WKS-ULTIMA-FECHA WKS-ULTIMA-SEQ WKS-SALDO
039000                     WKS-EXPIRY WKS-DRAW-4SEM
039100     MOVE 'N' TO WKS-ENCONTRADO
039200
039300     PERFORM 207-EVALUA-RENGLON THRU 207-EVALUA-RENGLON-E
039400         VARYING IX-BIT FROM 1 BY 1
039500         UNTIL IX-BIT > WKS-CONT-BITACORA.
039600 206-BUSCA-ULTIMO-RENGLON-E. EXIT.
039700
039800 207-EVALUA-RENGLON SECTION.
039900     IF TBI-CROP-ID(IX-BIT) = TCI-CROP-ID(IX-CRI)
040000         IF TBI-EVENT-DATE(IX-BIT) > WKS-ULTIMA-FECHA
040100            OR (TBI-EVENT-DATE(IX-BIT) = WKS-ULTIMA-FECHA AND
040200                TBI-SEQ(IX-BIT) > WKS-ULTIMA-SEQ)
040300             MOVE 'S' TO WKS-ENCONTRADO
040400             MOVE TBI-EVENT-DATE(IX-BIT)      TO WKS-ULTIMA-FECHA
040500             MOVE TBI-SEQ(IX-BIT)             TO WKS-ULTIMA-SEQ
040600             MOVE TBI-RUNNING-BALANCE(IX-BIT) TO WKS-SALDO
040700             MOVE TBI-EXPIRY-DATE(IX-BIT)     TO WKS-EXPIRY
040800         END-IF
040900         IF TBI-EVENT-TYPE(IX-BIT) = 'SO' AND
041000            TBI-EVENT-DATE(IX-BIT) > WKS-FECHA-28-ANTES AND
041100            TBI-EVENT-DATE(IX-BIT) <= WKS-FECHA-HOY
041200             ADD TBI-QUANTITY(IX-BIT) TO WKS-DRAW-4SEM
041300         END-IF
041400     END-IF.
041500 207-EVALUA-RENGLON-E. EXIT.
041600
041700******************************************************************
041800*   CALCULA CONSUMO SEMANAL, SEMANAS RESTANTES, FECHA DE         *
041900*   AGOTAMIENTO Y SEMANAS/EXCEDENTE A LA CADUCIDAD                *
042000******************************************************************
042100 210-CALCULA-SEMANAS SECTION.
042200     IF WKS-DRAW-4SEM < ZEROES
042300         COMPUTE WKS-CONSUMO-SEMANAL ROUNDED =
042400             (ZEROES - WKS-DRAW-4SEM) / 4
042500     ELSE
042600         COMPUTE WKS-CONSUMO-SEMANAL ROUNDED = WKS-DRAW-4SEM / 4
042700     END-IF
042800
042900     MOVE 'N' TO WKS-HAY-SEMANAS-REST
043000     MOVE ZEROES TO WKS-SEMANAS-REST WKS-FECHA-AGOTAMIENTO
043100
043200     IF WKS-CONSUMO-SEMANAL > ZEROES
043300         MOVE 'S' TO WKS-HAY-SEMANAS-REST
043400         DIVIDE WKS-SALDO BY WKS-CONSUMO-SEMANAL
043500             GIVING WKS-SEMANAS-REST
043600         MOVE 'D' TO WKS-FUNCION-FECHA
043700         MOVE WKS-FECHA-HOY TO WKS-FECHA-PARM
043800         COMPUTE WKS-DIAS-SUMAR-PARM = 7 * WKS-SEMANAS-REST
043900         CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
044000         MOVE WKS-FECHA-PARM TO WKS-FECHA-AGOTAMIENTO
044100     END-IF
044200
044300     MOVE 'N' TO WKS-HAY-CADUCIDAD
044400     MOVE ZEROES TO WKS-SEMANAS-CADUCIDAD WKS-EXCEDENTE
044500     IF WKS-EXPIRY NOT = ZEROES
044600         MOVE 'S' TO WKS-HAY-CADUCIDAD
044700         MOVE 'A' TO WKS-FUNCION-FECHA
044800         MOVE WKS-EXPIRY TO WKS-FECHA-PARM
044900         CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
045000         MOVE WKS-DIAS-ABS-PARM TO WKS-JDN-EXPIRY
045100         COMPUTE WKS-DIF-DIAS = WKS-JDN-EXPIRY - WKS-JDN-HOY
045200
045300*--> DIVISION ENTERA HACIA MENOS INFINITO (FLOOR), NO HACIA CERO
045400         COMPUTE WKS-SEMANAS-CADUCIDAD = WKS-DIF-DIAS / 7
045500         IF WKS-DIF-DIAS < ZEROES AND
045600            (WKS-DIF-DIAS - (WKS-SEMANAS-CADUCIDAD * 7)) NOT =
045700            ZEROES
045800             COMPUTE WKS-SEMANAS-CADUCIDAD =
045900                 WKS-SEMANAS-CADUCIDAD - 1
046000         END-IF
046100
046200         IF WKS-CONSUMO-SEMANAL > ZEROES
046300             COMPUTE WKS-EXCEDENTE =
046400                 WKS-SALDO -
046500                 (WKS-CONSUMO-SEMANAL * WKS-SEMANAS-CADUCIDAD)
046600             IF WKS-EXCEDENTE < ZEROES
046700                 MOVE ZEROES TO WKS-EXCEDENTE
046800             END-IF
046900         END-IF
047000     END-IF.
047100 210-CALCULA-SEMANAS-E. EXIT.
047200
047300******************************************************************
047400*   CLASIFICA EL ESTATUS: CRITICO > ALERTA > BAJO > BUENO        *
047500******************************************************************
047600 220-CLASIFICA-ESTATUS SECTION.
047700     EVALUATE TRUE
047800         WHEN WKS-HAY-CADUCIDAD = 'S' AND
047900              WKS-SEMANAS-CADUCIDAD < 3
048000             MOVE 'CRITICO ' TO WKS-ESTATUS
048100             MOVE 1 TO WKS-RANGO-ESTATUS
048200             ADD 1 TO WKS-CONT-CRITICOS
048300         WHEN WKS-EXCEDENTE > ZEROES
048400             MOVE 'ALERTA  ' TO WKS-ESTATUS
048500             MOVE 2 TO WKS-RANGO-ESTATUS
048600             ADD 1 TO WKS-CONT-ALERTAS
048700         WHEN WKS-HAY-SEMANAS-REST = 'S' AND
048800              WKS-SEMANAS-REST < 4
048900             MOVE 'BAJO    ' TO WKS-ESTATUS
049000             MOVE 3 TO WKS-RANGO-ESTATUS
049100         WHEN OTHER
049200             MOVE 'BUENO   ' TO WKS-ESTATUS
049300             MOVE 4 TO WKS-RANGO-ESTATUS
049400     END-EVALUATE.
049500 220-CLASIFICA-ESTATUS-E. EXIT.
049600
049700******************************************************************
049800*   VALORIZA EL SALDO CON LA PRESENTACION DE MAYOR PRECIO ACTIVA *
049900******************************************************************
050000 230-VALORA-INVENTARIO SECTION.
050100     MOVE ZEROES TO WKS-PRECIO-MEJOR WKS-QTY-POR-UNIDAD
050200     MOVE 'N' TO WKS-HAY-VALOR
050300
050400     PERFORM 231-BUSCA-MEJOR-FORMATO THRU 231-BUSCA-MEJOR-FORMATO-E
050500         VARYING IX-FMT FROM 1 BY 1
050600         UNTIL IX-FMT > WKS-CONT-FORMATOS
050700
050800     IF WKS-HAY-VALOR = 'S' AND WKS-QTY-POR-UNIDAD > ZEROES
050900         COMPUTE WKS-VALOR-ESTIMADO ROUNDED =
051000             WKS-SALDO / WKS-QTY-POR-UNIDAD * WKS-PRECIO-MEJOR
051100     ELSE
051200         MOVE ZEROES TO WKS-VALOR-ESTIMADO
051300         MOVE 'N' TO WKS-HAY-VALOR
051400     END-IF.
051500 230-VALORA-INVENTARIO-E. EXIT.
051600
051700 231-BUSCA-MEJOR-FORMATO SECTION.
051800     IF TFM-CROP-ID(IX-FMT) = TCI-CROP-ID(IX-CRI) AND
051900        TFM-ACTIVE-FLAG(IX-FMT) = 'Y' AND
052000        TFM-SALE-PRICE(IX-FMT) > WKS-PRECIO-MEJOR
052100         MOVE TFM-SALE-PRICE(IX-FMT)  TO WKS-PRECIO-MEJOR
052200         MOVE TFM-QTY-POR-UNIDAD(IX-FMT) TO WKS-QTY-POR-UNIDAD
052300         MOVE 'S' TO WKS-HAY-VALOR
052400     END-IF.
052500 231-BUSCA-MEJOR-FORMATO-E. EXIT.
052600
052700 240-LIBERA-REGISTRO SECTION.
052800     MOVE WKS-RANGO-ESTATUS          TO SRT-STATUS-RANGO
052900     IF WKS-HAY-SEMANAS-REST = 'S'
053000         MOVE WKS-SEMANAS-REST        TO SRT-SEMANAS-ORDEN
053100     ELSE
053200         MOVE 99999                   TO SRT-SEMANAS-ORDEN
053300     END-IF
053400     MOVE TCI-CROP-ID(IX-CRI)        TO SRT-CROP-ID
053500     MOVE TCI-CROP-NAME(IX-CRI)      TO SRT-CROP-NAME
053600     MOVE WKS-SALDO                   TO SRT-SALDO
053700     MOVE WKS-CONSUMO-SEMANAL         TO SRT-CONSUMO-SEMANAL
053800     MOVE WKS-SEMANAS-REST            TO SRT-SEMANAS-REST
053900     MOVE WKS-HAY-SEMANAS-REST        TO SRT-HAY-SEMANAS-REST
054000     MOVE WKS-FECHA-AGOTAMIENTO       TO SRT-FECHA-AGOTAMIENTO
054100     MOVE WKS-SEMANAS-CADUCIDAD       TO SRT-SEMANAS-CADUCIDAD
054200     MOVE WKS-HAY-CADUCIDAD           TO SRT-HAY-CADUCIDAD
054300     MOVE WKS-EXCEDENTE                TO SRT-EXCEDENTE
054400     MOVE WKS-ESTATUS                  TO SRT-ESTATUS
054500     MOVE WKS-VALOR-ESTIMADO           TO SRT-VALOR-ESTIMADO
054600     MOVE WKS-HAY-VALOR                TO SRT-HAY-VALOR
054700     RELEASE REG-SORT-INV.
054800 240-LIBERA-REGISTRO-E. EXIT.
054900
055000******************************************************************
055100*   IMPRIME EL REPORTE YA ORDENADO Y ACUMULA LOS TOTALES         *
055200******************************************************************
055300 400-IMPRIME-REPORTE SECTION.
055400     RETURN ARCH-SORT-INV
055500         AT END SET WKS-FIN-RETORNO TO 'S'
055600     END-RETURN
055700     PERFORM 410-IMPRIME-RENGLON THRU 410-IMPRIME-RENGLON-E
055800         UNTIL WKS-FIN-RETORNO = 'S'.
055900 400-IMPRIME-REPORTE-E. EXIT.
056000
056100 410-IMPRIME-RENGLON SECTION.
056200     MOVE SRT-CROP-NAME          TO DET-CROP-NAME
056300     MOVE SRT-SALDO               TO DET-SALDO
056400     MOVE SRT-CONSUMO-SEMANAL     TO DET-CONSUMO
056500     IF SRT-HAY-SEMANAS-REST = 'S'
056600         MOVE SRT-SEMANAS-REST TO DET-SEMANAS-REST
056700     ELSE
056800         MOVE SPACES TO DET-SEMANAS-REST
056900     END-IF
057000     IF SRT-HAY-SEMANAS-REST = 'S'
057100         MOVE SRT-FECHA-AGOTAMIENTO TO DET-FECHA-AGOTA
057200     ELSE
057300         MOVE ZEROES TO DET-FECHA-AGOTA
057400     END-IF
057500     IF SRT-HAY-CADUCIDAD = 'S'
057600         MOVE SRT-SEMANAS-CADUCIDAD TO DET-SEM-CADUCIDAD
057700     ELSE
057800         MOVE SPACES TO DET-SEM-CADUCIDAD
057900     END-IF
058000     MOVE SRT-ESTATUS              TO DET-ESTATUS
058100     MOVE SRT-VALOR-ESTIMADO       TO DET-VALOR
058200     WRITE LIN-RPT-INV FROM LIN-DETALLE-INV
058300
058400     ADD 1 TO WKS-CONT-ARTICULOS
058500     ADD SRT-VALOR-ESTIMADO TO WKS-TOTAL-VALOR
058600
058700     RETURN ARCH-SORT-INV
058800         AT END SET WKS-FIN-RETORNO TO 'S'
058900     END-RETURN.
059000 410-IMPRIME-RENGLON-E. EXIT.
059100
059200 900-FIN SECTION.
059300     MOVE WKS-CONT-ARTICULOS  TO PIE-TOTAL-ARTIC
059400     MOVE WKS-TOTAL-VALOR     TO PIE-TOTAL-VALOR
059500     MOVE WKS-CONT-CRITICOS   TO PIE-TOTAL-CRITICOS
059600     MOVE WKS-CONT-ALERTAS    TO PIE-TOTAL-ALERTAS
059700     WRITE LIN-RPT-INV FROM LIN-PIE-INV
059800     CLOSE ARCH-RPT-INV
059900     DISPLAY 'PFINVDA - ARTICULOS REPORTADOS : ' WKS-CONT-ARTICULOS
060000     DISPLAY 'PFINVDA - CRITICOS : ' WKS-CONT-CRITICOS
060100     DISPLAY 'PFINVDA - ALERTAS  : ' WKS-CONT-ALERTAS.
060200 900-FIN-E. EXIT.
