000100******************************************************************
000200* FECHA       : 14/03/1988                                       *
000300* PROGRAMADOR : RAUL ESPINOZA TOBAR (RET)                        *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFFCHAU                                          *
000600* TIPO        : SUBRUTINA COMUN (CALL)                           *
000700* DESCRIPCION : RUTINA COMUN DE ARITMETICA DE FECHAS.  CONVIERTE *
000800*             : FECHAS YYYYMMDD A NUMERO JULIANO ABSOLUTO Y      *
000900*             : VICEVERSA, SUMA/RESTA DIAS, OBTIENE EL DIA DE LA *
001000*             : SEMANA, EL NUMERO DE SEMANA ISO Y EL LUNES DE UNA*
001100*             : SEMANA ISO DADA.  ES INVOCADA POR TODOS LOS      *
001200*             : PROGRAMAS DE PLANIFICACION QUE REQUIEREN CALCULO *
001300*             : DE FECHAS CALENDARIO (AÑOS BISIESTOS INCLUIDOS)  *
001400* ARCHIVOS    : NO APLICA                                        *
001500* ACCION (ES) : A=FECHA A JULIANO, F=JULIANO A FECHA, D=SUMA DIAS*
001600*             : W=DIA DE SEMANA, S=SEMANA ISO, M=LUNES DE SEMANA *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* PROGRAMA(S) : NO APLICA (SUBRUTINA COMUN DE FECHAS)            *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S          *
002100******************************************************************
002200* 14/03/1988 RET 0001 VERSION INICIAL, SOLO FECHA-A-JULIANO      *0001    
002300* 02/09/1988 RET 0004 SE AGREGA JULIANO-A-FECHA Y SUMA DE DIAS   *0004    
002400* 19/01/1989 MVQ 0007 SE AGREGA CALCULO DE DIA DE LA SEMANA      *0007    
002500* 11/06/1990 RET 0011 SE AGREGA SEMANA ISO Y LUNES DE SEMANA     *0011    
002600* 23/11/1990 MVQ 0013 CORRIGE SIGNO EN FORMULA DE DIA JULIANO    *0013    
002700* 05/04/1992 SOQ 0017 SE AMPLIAN CAMPOS A COMP PARA EVITAR       *0017    
002800*                     DESBORDE EN AÑOS DE CUATRO CIFRAS          *0017    
002900* 17/08/1993 RET 0021 AJUSTE DE LA RUTINA INVERSA (JULIANO-FECHA)*0021    
003000* 09/02/1995 MVQ 0026 VALIDACION DE FUNCION DESCONOCIDA          *0026    
003100* 22/10/1996 SOQ 0030 SE DOCUMENTA LA FORMULA DE FLIEGEL/VAN     *0030    
003200*                     FLANDERN UTILIZADA PARA EL DIA JULIANO     *0030    
003300* 14/12/1998 RET 0034 REVISION Y2K - TODOS LOS CAMPOS DE AÑO YA  *0034    
003400*                     MANEJABAN CUATRO DIGITOS, SIN CAMBIOS.     *0034    
003500*                     SE DEJA CONSTANCIA PARA LA CERTIFICACION   *0034    
003600* 11/01/1999 RET 0035 PRUEBAS ADICIONALES DE CAMBIO DE SIGLO     *0035    
003700*                     SOBRE EL CALCULO DE SEMANA ISO. SIN FALLAS *0035    
003800* 30/06/2001 SOQ 0039 SE AGREGA VALIDACION DE SEMANA 53          *0039    
003900* 18/03/2003 MVQ 0042 LIMPIEZA DE COMENTARIOS Y NUMERACION       *0042    
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.     PFFCHAU.
004300 AUTHOR.         RAUL ESPINOZA TOBAR.
004400 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
004500 DATE-WRITTEN.   14/03/1988.
004600 DATE-COMPILED.
004700 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS CLASE-NUMERICA IS '0' THRU '9'.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400     77  WKS-JDN-ENERO4       PIC S9(09) COMP.
005500     77  WKS-DOW-ENERO4       PIC S9(09) COMP.
005600******************************************************************
005700*              CAMPOS DE TRABAJO DE LA FORMULA JULIANA           *
005800******************************************************************
005900 01  WKS-CAMPOS-JULIANO.
006000     05  WKS-ANIO                 PIC S9(09) COMP.
006100     05  WKS-MES                  PIC S9(09) COMP.
006200     05  WKS-DIA                  PIC S9(09) COMP.
006300     05  WKS-MP                   PIC S9(09) COMP.
006400     05  WKS-JDN                  PIC S9(09) COMP.
006500     05  WKS-DIA-SEMANA-CALC      PIC S9(09) COMP.
006600     05  FILLER                   PIC X(04).
006700
006800 01  WKS-CAMPOS-INVERSA.
006900     05  WKS-L                    PIC S9(09) COMP.
007000     05  WKS-N                    PIC S9(09) COMP.
007100     05  WKS-I                    PIC S9(09) COMP.
007200     05  WKS-J                    PIC S9(09) COMP.
007300     05  FILLER                   PIC X(04).
007400
007500*--> VISTA ALFANUMERICA DE LOS CAMPOS DE LA INVERSA, USADA EN
007600*    LOS VOLCADOS DE DEPURACION CUANDO FALLA LA CONVERSION
007700 01  WKS-CAMPOS-INVERSA-R REDEFINES WKS-CAMPOS-INVERSA.
007800     05  WKS-INVERSA-ALFA         PIC X(40).
007900     05  FILLER                  PIC X(01).
008000
008100 01  WKS-CAMPOS-SEMANA-ISO.
008200     05  WKS-JDN-JUEVES           PIC S9(09) COMP.
008300     05  WKS-FECHA-JUEVES         PIC 9(08).
008400     05  WKS-ANIO-ISO             PIC 9(04).
008500     05  WKS-JDN-LUNES-SEM1       PIC S9(09) COMP.
008600     05  FILLER                   PIC X(04).
008700
008800*--> REDEFINE DE UNA FECHA YYYYMMDD PARA DESCOMPONER A/M/D
008900 01  WKS-FECHA-TRABAJO            PIC 9(08).
009000 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
009100     05  WKS-FT-ANIO              PIC 9(04).
009200     05  WKS-FT-MES               PIC 9(02).
009300     05  WKS-FT-DIA               PIC 9(02).
009400     05  FILLER                  PIC X(01).
009500
009600 LINKAGE SECTION.
009700 01  LK-PARAMETROS-FECHA.
009800     05  LK-FUNCION               PIC X(01).
009900         88  LK-FECHA-A-JULIANO            VALUE 'A'.
010000         88  LK-JULIANO-A-FECHA            VALUE 'F'.
010100         88  LK-SUMA-DIAS                  VALUE 'D'.
010200         88  LK-DIA-DE-SEMANA               VALUE 'W'.
010300         88  LK-SEMANA-ISO                  VALUE 'S'.
010400         88  LK-LUNES-DE-SEMANA             VALUE 'M'.
010500     05  LK-FECHA                 PIC 9(08).
010600     05  LK-DIAS-ABS              PIC S9(09) COMP.
010700     05  LK-DIAS-SUMAR            PIC S9(05) COMP.
010800     05  LK-ANIO-ENTRADA          PIC 9(04).
010900     05  LK-SEMANA-ENTRADA        PIC 9(02).
011000     05  LK-DIA-SEMANA            PIC 9(01).
011100     05  LK-SEMANA-SALIDA         PIC 9(02).
011200     05  FILLER                  PIC X(01).
011300
011400*--> DESGLOSE DE LA FECHA DEVUELTA/RECIBIDA EN AREA DE ENLACE,
011500*    USADO POR LOS PROGRAMAS QUE INVOCAN ESTA RUTINA COMUN
011600 01  LK-FECHA-R REDEFINES LK-FECHA.
011700     05  LK-FECHA-ANIO            PIC 9(04).
011800     05  LK-FECHA-MES             PIC 9(02).
011900     05  LK-FECHA-DIA             PIC 9(02).
012000     05  FILLER                  PIC X(01).
012100
012200 PROCEDURE DIVISION USING LK-PARAMETROS-FECHA.
012300 000-MAIN SECTION.
012400     EVALUATE TRUE
012500         WHEN LK-FECHA-A-JULIANO
012600             MOVE LK-FECHA TO WKS-FECHA-TRABAJO
012700             PERFORM 200-FECHA-A-JULIANO THRU 200-FECHA-A-JULIANO-E
012800             MOVE WKS-JDN TO LK-DIAS-ABS
012900         WHEN LK-JULIANO-A-FECHA
013000             MOVE LK-DIAS-ABS TO WKS-JDN
013100             PERFORM 300-JULIANO-A-FECHA THRU 300-JULIANO-A-FECHA-E
013200             MOVE WKS-FECHA-TRABAJO TO LK-FECHA
013300         WHEN LK-SUMA-DIAS
013400             PERFORM 400-SUMA-DIAS THRU 400-SUMA-DIAS-E
013500         WHEN LK-DIA-DE-SEMANA
013600             PERFORM 500-DIA-DE-SEMANA THRU 500-DIA-DE-SEMANA-E
013700         WHEN LK-SEMANA-ISO
013800             PERFORM 600-SEMANA-ISO THRU 600-SEMANA-ISO-E
013900         WHEN LK-LUNES-DE-SEMANA
014000             PERFORM 700-LUNES-DE-SEMANA THRU 700-LUNES-DE-SEMANA-E
014100         WHEN OTHER
014200             MOVE ZEROES TO LK-DIAS-ABS
014300     END-EVALUATE
014400     GOBACK.
014500 000-MAIN-E. EXIT.
014600
014700******************************************************************
014800*   FORMULA DE FLIEGEL Y VAN FLANDERN PARA NUMERO JULIANO        *
014900******************************************************************
015000 200-FECHA-A-JULIANO SECTION.
015100     MOVE WKS-FT-ANIO TO WKS-ANIO
015200     MOVE WKS-FT-MES  TO WKS-MES
015300     MOVE WKS-FT-DIA  TO WKS-DIA
015400
015500     COMPUTE WKS-MP = (WKS-MES - 14) / 12
015600
015700     COMPUTE WKS-JDN =
015800          (1461 * (WKS-ANIO + 4800 + WKS-MP)) / 4
015900        + (367  * (WKS-MES - 2 - 12 * WKS-MP)) / 12
016000        - (3 * ((WKS-ANIO + 4900 + WKS-MP) / 100)) / 4
016100        + WKS-DIA - 32075.
016200 200-FECHA-A-JULIANO-E. EXIT.
016300
016400******************************************************************
016500*   INVERSA DE FLIEGEL Y VAN FLANDERN (JULIANO A FECHA)          *
016600******************************************************************
016700 300-JULIANO-A-FECHA SECTION.
016800     COMPUTE WKS-L = WKS-JDN + 68569
016900     COMPUTE WKS-N = (4 * WKS-L) / 146097
017000     COMPUTE WKS-L = WKS-L - (146097 * WKS-N + 3) / 4
017100     COMPUTE WKS-I = (4000 * (WKS-L + 1)) / 1461001
017200     COMPUTE WKS-L = WKS-L - (1461 * WKS-I) / 4 + 31
017300     COMPUTE WKS-J = (80 * WKS-L) / 2447
017400     COMPUTE WKS-DIA = WKS-L - (2447 * WKS-J) / 80
017500     COMPUTE WKS-L = WKS-J / 11
017600     COMPUTE WKS-MES = WKS-J + 2 - (12 * WKS-L)
017700     COMPUTE WKS-ANIO = 100 * (WKS-N - 49) + WKS-I + WKS-L
017800
017900     MOVE WKS-ANIO TO WKS-FT-ANIO
018000     MOVE WKS-MES  TO WKS-FT-MES
018100     MOVE WKS-DIA  TO WKS-FT-DIA.
018200 300-JULIANO-A-FECHA-E. EXIT.
018300
018400******************************************************************
018500*   SUMA (O RESTA SI ES NEGATIVO) DIAS A UNA FECHA CALENDARIO    *
018600******************************************************************
018700 400-SUMA-DIAS SECTION.
018800     MOVE LK-FECHA TO WKS-FECHA-TRABAJO
018900     PERFORM 200-FECHA-A-JULIANO THRU 200-FECHA-A-JULIANO-E
019000     COMPUTE WKS-JDN = WKS-JDN + LK-DIAS-SUMAR
019100     PERFORM 300-JULIANO-A-FECHA THRU 300-JULIANO-A-FECHA-E
019200     MOVE WKS-FECHA-TRABAJO TO LK-FECHA.
019300 400-SUMA-DIAS-E. EXIT.
019400
019500******************************************************************
019600*   DIA DE LA SEMANA: 1=LUNES ... 7=DOMINGO                      *
019700******************************************************************
019800 500-DIA-DE-SEMANA SECTION.
019900     MOVE LK-FECHA TO WKS-FECHA-TRABAJO
020000     PERFORM 200-FECHA-A-JULIANO THRU 200-FECHA-A-JULIANO-E
020100     COMPUTE WKS-DIA-SEMANA-CALC =
020200             WKS-JDN - (WKS-JDN / 7) * 7
020300     COMPUTE LK-DIA-SEMANA = WKS-DIA-SEMANA-CALC + 1.
020400 500-DIA-DE-SEMANA-E. EXIT.
020500
020600******************************************************************
020700*   NUMERO DE SEMANA ISO DE UNA FECHA (SEMANA 1 CONTIENE EL 4/1) *
020800******************************************************************
020900 600-SEMANA-ISO SECTION.
021000     MOVE LK-FECHA TO WKS-FECHA-TRABAJO
021100     PERFORM 200-FECHA-A-JULIANO THRU 200-FECHA-A-JULIANO-E
021200     COMPUTE WKS-DIA-SEMANA-CALC =
021300             WKS-JDN - (WKS-JDN / 7) * 7
021400*--> JUEVES DE LA MISMA SEMANA DETERMINA EL AÑO ISO
021500     COMPUTE WKS-JDN-JUEVES =
021600             WKS-JDN - (WKS-DIA-SEMANA-CALC + 1) + 4
021700     MOVE WKS-JDN-JUEVES TO WKS-JDN
021800     PERFORM 300-JULIANO-A-FECHA THRU 300-JULIANO-A-FECHA-E
021900     MOVE WKS-FT-ANIO TO WKS-ANIO-ISO
022000
022100     MOVE WKS-ANIO-ISO TO WKS-FT-ANIO
022200     MOVE 01           TO WKS-FT-MES
022300     MOVE 04           TO WKS-FT-DIA
022400     PERFORM 200-FECHA-A-JULIANO THRU 200-FECHA-A-JULIANO-E
022500     MOVE WKS-JDN TO WKS-JDN-ENERO4
022600     COMPUTE WKS-DOW-ENERO4 = WKS-JDN - (WKS-JDN / 7) * 7
022700     COMPUTE WKS-JDN-LUNES-SEM1 =
022800             WKS-JDN-ENERO4 - WKS-DOW-ENERO4
022900
023000     COMPUTE LK-SEMANA-SALIDA =
023100             ((WKS-JDN-JUEVES - 3) - WKS-JDN-LUNES-SEM1) / 7 + 1.
023200 600-SEMANA-ISO-E. EXIT.
023300
023400******************************************************************
023500*   LUNES DE UNA SEMANA ISO DADA (AÑO + SEMANA)                  *
023600******************************************************************
023700 700-LUNES-DE-SEMANA SECTION.
023800     MOVE LK-ANIO-ENTRADA TO WKS-FT-ANIO
023900     MOVE 01              TO WKS-FT-MES
024000     MOVE 04              TO WKS-FT-DIA
024100     PERFORM 200-FECHA-A-JULIANO THRU 200-FECHA-A-JULIANO-E
024200     MOVE WKS-JDN TO WKS-JDN-ENERO4
024300     COMPUTE WKS-DOW-ENERO4 = WKS-JDN - (WKS-JDN / 7) * 7
024400     COMPUTE WKS-JDN-LUNES-SEM1 =
024500             WKS-JDN-ENERO4 - WKS-DOW-ENERO4
024600
024700     COMPUTE WKS-JDN =
024800             WKS-JDN-LUNES-SEM1 + (LK-SEMANA-ENTRADA - 1) * 7
024900     PERFORM 300-JULIANO-A-FECHA THRU 300-JULIANO-A-FECHA-E
025000     MOVE WKS-FECHA-TRABAJO TO LK-FECHA.
025100 700-LUNES-DE-SEMANA-E. EXIT.
