000100******************************************************************
000200* FECHA       : 09/09/1989                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFSEDOR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL PEDIDO ANUAL DE SEMILLA Y MATERIAL DE *
000800*             : PROPAGACION, ACUMULANDO BEDFEET POR CULTIVO Y    *
000900*             : APLICANDO LA RUTA DE CALCULO SEGUN EL TIPO DE    *
001000*             : PROPAGACION (SIEMBRA DIRECTA, TRASPLANTE O       *
001100*             : VEGETATIVO).  EMITE EL REPORTE DE PEDIDO.        *
001200* ARCHIVOS    : PLANTIN(E) CROPINFO(E) CROPSEAS(E) PLANYEAR(E)   *
001300*             : RPTSEDOR(S)                                      *
001400* ACCION (ES) : LEE,ACUMULA,CALCULA,IMPRIME                      *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 09/09/1989 JCLM 0001 VERSION INICIAL, SOLO SIEMBRA DIRECTA     *0001    
002100* 21/01/1990 JCLM 0004 SE AGREGA RUTA DE TRASPLANTE CON TABLA    *0004    
002200*                      DE CHAROLAS                               *0004    
002300* 17/07/1990 MVQ 0007 SE AGREGA RUTA VEGETATIVA (CLAVO/TUBERCULO/*0007    
002400*                      ESQUEJE)                                  *0007    
002500* 02/12/1991 JCLM 0011 SE INCORPORA LA TABLA DE REDONDEO DE      *0011    
002600*                      ONZAS A PRESENTACION COMERCIAL            *0011    
002700* 28/05/1993 SOQ 0015 CORRIGE ACUMULACION CUANDO ROWS-PER-BED    *0015    
002800*                      VIENE EN CERO (SE ASUME 1)                *0015    
002900* 14/10/1994 MVQ 0018 SE EXCLUYEN PLANTACIONES OMITIDAS (SK)     *0018    
003000*                      DEL ACUMULADO DE BEDFEET                  *0018    
003100* 09/03/1996 JCLM 0022 SE ORDENA EL REPORTE ALFABETICO DENTRO    *0022    
003200*                      DE CADA GRUPO DE PROPAGACION              *0022    
003300* 25/08/1997 SOQ 0025 SE AGREGA NOTA DE CALCULO "DATOS           *0025    
003400*                      FALTANTES" PARA RUTA DESCONOCIDA          *0025    
003500* 19/12/1998 JCLM 0029 REVISION Y2K - EL AÑO DE TEMPORADA EN     *0029    
003600*                      PLANYEAR YA USA CUATRO POSICIONES         *0029    
003700* 13/01/1999 JCLM 0030 PRUEBA DE CAMBIO DE SIGLO SOBRE TEMPORADA *0030    
003800*                      2000, SIN FALLAS                          *0030    
003900* 11/06/2002 MVQ 0034 SE AGREGA PORCENTAJE DE SOBRESIEMBRA EN    *0034    
004000*                      EL ENCABEZADO DEL REPORTE                 *0034    
004100* 30/03/2005 RHAG SOL-0099 SE AMPLIA TABLA DE CULTIVOS A 300     *SOL-0099
004200* 12/09/2006 RHAG SOL-0114 SE CORRIGE EL RUTEO DE CANTIDAD,       *SOL-0114
004300*                      CHAROLAS Y NOTA DE CALCULO AL REPORTE     *SOL-0114
004400*                      (QUEDABAN EN BLANCO); SE GUARDA CADA      *SOL-0114
004500*                      RESULTADO POR RENGLON EN LA TABLA DE      *SOL-0114
004600*                      PEDIDO, PUES EL REPORTE AHORA SE IMPRIME  *SOL-0114
004700*                      DESPUES DE ORDENAR (VER SOL-0022 ABAJO)   *SOL-0114
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.     PFSEDOR.
005100 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
005200 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
005300 DATE-WRITTEN.   09/09/1989.
005400 DATE-COMPILED.
005500 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
006100     UPSI-0 IS SW-IMPRIME-DETALLE.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ARCH-PLANTING    ASSIGN TO PLANTIN
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-PLN FSE-PLN.
006700     SELECT ARCH-CROP-INFO   ASSIGN TO CROPINFO
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-CRI FSE-CRI.
007000     SELECT ARCH-CROP-SEASON ASSIGN TO CROPSEAS
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-CST FSE-CST.
007300     SELECT ARCH-PLAN-YEAR   ASSIGN TO PLANYEAR
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-PYR FSE-PYR.
007600     SELECT ARCH-RPT-PEDIDO  ASSIGN TO RPTSEDOR
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FS-RPT FSE-RPT.
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  ARCH-PLANTING    LABEL RECORDS ARE STANDARD.
008200     COPY PFPLANT.
008300 FD  ARCH-CROP-INFO   LABEL RECORDS ARE STANDARD.
008400     COPY PFCROPI.
008500 FD  ARCH-CROP-SEASON LABEL RECORDS ARE STANDARD.
008600     COPY PFCRSEA.
008700 FD  ARCH-PLAN-YEAR   LABEL RECORDS ARE STANDARD.
008800     COPY PFPYEAR.
008900 FD  ARCH-RPT-PEDIDO  LABEL RECORDS ARE STANDARD.
009000 01  LIN-RPT-PEDIDO             PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300     77  WKS-LINEAS-PAGINA    PIC 9(03) COMP.
009400     77  WKS-NUM-PAGINA       PIC 9(03) COMP.
009500 01  WKS-AREAS-FILE-STATUS.
009600     05  FS-PLN                  PIC 9(02).
009700     05  FSE-PLN.
009800         10  FSE-PLN-RETORNO     PIC S9(4) COMP-5.
009900         10  FSE-PLN-FUNCION     PIC S9(4) COMP-5.
010000         10  FSE-PLN-REALIM      PIC S9(4) COMP-5.
010100     05  FS-CRI                  PIC 9(02).
010200     05  FSE-CRI.
010300         10  FSE-CRI-RETORNO     PIC S9(4) COMP-5.
010400         10  FSE-CRI-FUNCION     PIC S9(4) COMP-5.
010500         10  FSE-CRI-REALIM      PIC S9(4) COMP-5.
010600     05  FS-CST                  PIC 9(02).
010700     05  FSE-CST.
010800         10  FSE-CST-RETORNO     PIC S9(4) COMP-5.
010900         10  FSE-CST-FUNCION     PIC S9(4) COMP-5.
011000         10  FSE-CST-REALIM      PIC S9(4) COMP-5.
011100     05  FS-PYR                  PIC 9(02).
011200     05  FSE-PYR.
011300         10  FSE-PYR-RETORNO     PIC S9(4) COMP-5.
011400         10  FSE-PYR-FUNCION     PIC S9(4) COMP-5.
011500         10  FSE-PYR-REALIM      PIC S9(4) COMP-5.
011600     05  FS-RPT                  PIC 9(02).
011700     05  FSE-RPT.
011800         10  FSE-RPT-RETORNO     PIC S9(4) COMP-5.
011900         10  FSE-RPT-FUNCION     PIC S9(4) COMP-5.
012000         10  FSE-RPT-REALIM      PIC S9(4) COMP-5.
012100         10  FILLER                  PIC X(01).
012200
012300******************************************************************
012400*      TABLA DE CULTIVOS EN MEMORIA, ORDENADA POR CROP-ID        *
012500******************************************************************
012600 01  WKS-TABLA-CULTIVOS.
012700     05  WKS-CONT-CULTIVOS       PIC 9(04) COMP.
012800     05  TCI-ENTRADA OCCURS 300 TIMES
012900             ASCENDING KEY IS TCI-CROP-ID
013000             INDEXED BY IX-CRI.
013100         10  TCI-CROP-ID            PIC 9(04).
013200         10  TCI-CROP-NAME          PIC X(30).
013300         10  TCI-PROP-TYPE          PIC X(02).
013400         10  TCI-SEEDS-PER-CELL     PIC 9(02).
013500         10  TCI-SEEDED-TRAY        PIC 9(03).
013600         10  TCI-SEEDS-PER-OZ       PIC 9(07)V9.
013700         10  FILLER                  PIC X(01).
013800
013900*--> VISTA ALFANUMERICA DE LA TABLA DE CULTIVOS PARA DEPURACION
014000 01  WKS-TABLA-CULTIVOS-R REDEFINES WKS-TABLA-CULTIVOS.
014100     05  FILLER                  PIC X(13204).
014200
014300******************************************************************
014400*   TABLA DE PERFILES DE TEMPORADA POR CULTIVO (MAXIMO 500)      *
014500******************************************************************
014600 01  WKS-TABLA-TEMPORADAS.
014700     05  WKS-CONT-TEMPORADAS     PIC 9(04) COMP.
014800     05  TCS-ENTRADA OCCURS 500 TIMES INDEXED BY IX-CST.
014900         10  TCS-CROP-ID            PIC 9(04).
015000         10  TCS-ROWS-PER-BED       PIC 9(01).
015100         10  TCS-DS-SEED-RATE       PIC 9(03).
015200         10  TCS-TP-SPACING         PIC 9(03)V99.
015300         10  FILLER                  PIC X(01).
015400
015500*--> VISTA ALFANUMERICA DE LA TABLA DE TEMPORADAS PARA DEPURACION
015600 01  WKS-TABLA-TEMPORADAS-R REDEFINES WKS-TABLA-TEMPORADAS.
015700     05  FILLER                  PIC X(6004).
015800
015900******************************************************************
016000*   TABLA ACUMULADORA DE PEDIDO POR CULTIVO (MAXIMO 300)         *
016100******************************************************************
016200 01  WKS-TABLA-PEDIDO.
016300     05  WKS-CONT-PEDIDO         PIC 9(04) COMP.
016400     05  TPD-ENTRADA OCCURS 300 TIMES
016500             INDEXED BY IX-PED, IX-PD2.
016600         10  TPD-CROP-ID            PIC 9(04).
016700         10  TPD-CROP-NAME          PIC X(30).
016800         10  TPD-PROP-TYPE          PIC X(02).
016900         10  TPD-BEDFEET            PIC 9(07) COMP.
017000         10  TPD-NUM-PLANT          PIC 9(05) COMP.
017100         10  TPD-ROWS-PER-BED       PIC 9(01).
017200         10  TPD-DS-SEED-RATE       PIC 9(03).
017300         10  TPD-TP-SPACING         PIC 9(03)V99.
017400         10  TPD-SEEDS-PER-CELL     PIC 9(02).
017500         10  TPD-SEEDED-TRAY-SIZE   PIC 9(03).
017600         10  TPD-SEEDS-PER-OUNCE    PIC 9(07)V9.
017700         10  TPD-RUTA               PIC X(10).
017800             88  TPD-ES-DIRECTA            VALUE 'DIRECTA'.
017900             88  TPD-ES-TRASPLANTE         VALUE 'TRASPLANTE'.
018000             88  TPD-ES-VEGETATIVA         VALUE 'VEGETATIVA'.
018100             88  TPD-ES-DESCONOCIDA        VALUE 'DESCONOCE'.
018200         10  TPD-CANTIDAD-TXT       PIC X(16).
018300         10  TPD-CHAROLAS           PIC 9(06) COMP.
018400         10  TPD-ORDEN-TEXTO        PIC X(20).
018500         10  TPD-NOTA               PIC X(30).
018600     05  FILLER                  PIC X(01).
018700
018800*--> VISTA ALFANUMERICA DE LA TABLA DE PEDIDO PARA DEPURACION
018900 01  WKS-TABLA-PEDIDO-R REDEFINES WKS-TABLA-PEDIDO.
019000     05  FILLER                  PIC X(43803).
019100
019200 01  WKS-INDICADORES.
019300     05  WKS-EOF-PLANTING        PIC X(01) VALUE 'N'.
019400     05  WKS-EOF-CRI             PIC X(01) VALUE 'N'.
019500     05  WKS-EOF-CST             PIC X(01) VALUE 'N'.
019600     05  WKS-ENCONTRADO          PIC X(01) VALUE 'N'.
019700         88  WKS-SI-ENCONTRADO            VALUE 'S'.
019800     05  WKS-HUBO-CAMBIO         PIC X(01) VALUE 'N'.
019900         88  WKS-SI-HUBO-CAMBIO           VALUE 'S'.
020000     05  FILLER                  PIC X(01).
020100
020200*--> RENGLON DE INTERCAMBIO PARA EL ORDEN ALFABETICO DEL PEDIDO
020300 01  WS-TEMP-PEDIDO              PIC X(146).
020400
020500 01  WKS-FACTORES.
020600     05  WKS-OVERPLANT-FACTOR    PIC 9V99.
020700     05  WKS-PORC-SOBRESIEMBRA   PIC 9(03) COMP.
020800     05  WKS-ANIO-PLAN           PIC 9(04).
020900     05  FILLER                  PIC X(01).
021000
021100 01  WKS-CAMPOS-CALCULO.
021200     05  WKS-SEMILLAS            PIC 9(09)V9  COMP-3.
021300     05  WKS-SEMILLAS-ENT        PIC 9(09)     COMP.
021400     05  WKS-ONZAS               PIC 9(07)V999 COMP-3.
021500     05  WKS-PLANTAS             PIC 9(09)V99 COMP-3.
021600     05  WKS-PLANTAS-ENT         PIC 9(09)     COMP.
021700     05  WKS-CHAROLAS            PIC 9(06)     COMP.
021800     05  WKS-PIEZAS              PIC 9(09)V99 COMP-3.
021900     05  WKS-PIEZAS-ENT          PIC 9(09)     COMP.
022000     05  WKS-LIBRAS              PIC 9(07)     COMP.
022100     05  WKS-PZS-POR-LIBRA       PIC 9(03)     COMP.
022200     05  WKS-ORDEN-TEXTO         PIC X(20).
022300     05  WKS-NOTA-CALCULO        PIC X(30).
022400     05  WKS-ROWS-USAR           PIC 9(01)     COMP.
022500     05  WKS-SPACING-USAR        PIC 9(03)V99.
022600     05  WKS-CANTIDAD-EDIT       PIC ZZZ,ZZZ,ZZ9.
022700     05  WKS-RESTO-LIBRAS        PIC 9(07)     COMP.
022800     05  FILLER                  PIC X(01).
022900
023000 01  WKS-CONTADORES.
023100     05  WKS-CONT-DIRECTA        PIC 9(04) COMP.
023200     05  WKS-CONT-TRASPLANTE     PIC 9(04) COMP.
023300     05  WKS-CONT-VEGETATIVA     PIC 9(04) COMP.
023400     05  FILLER                  PIC X(02).
023500
023600******************************************************************
023700*         LINEAS DE REPORTE (ENCABEZADO, DETALLE, TOTALES)       *
023800******************************************************************
023900 01  LIN-ENCABEZADO-1.
024000     05  FILLER                  PIC X(30) VALUE
024100         'FINCA LA ESPERANZA'.
024200     05  FILLER                  PIC X(42) VALUE SPACES.
024300     05  FILLER                  PIC X(30) VALUE
024400         'PEDIDO ANUAL DE SEMILLA'.
024500     05  FILLER                  PIC X(30) VALUE SPACES.
024600
024700 01  LIN-ENCABEZADO-2.
024800     05  FILLER                  PIC X(10) VALUE 'TEMPORADA:'.
024900     05  ENC-ANIO                PIC 9(04).
025000     05  FILLER                  PIC X(20) VALUE
025100         '   SOBRESIEMBRA: '.
025200     05  ENC-PORC-SOBRE          PIC ZZ9.
025300     05  FILLER                  PIC X(01) VALUE '%'.
025400     05  FILLER                  PIC X(76) VALUE SPACES.
025500
025600 01  LIN-GRUPO.
025700     05  FILLER                  PIC X(25) VALUE SPACES.
025800     05  LIN-GRUPO-TITULO        PIC X(30).
025900     05  FILLER                  PIC X(77) VALUE SPACES.
026000
026100 01  LIN-DETALLE.
026200     05  DET-CROP-NAME           PIC X(30).
026300     05  FILLER                  PIC X(02) VALUE SPACES.
026400     05  DET-BEDFEET             PIC ZZZ,ZZ9.
026500     05  FILLER                  PIC X(02) VALUE SPACES.
026600     05  DET-NUM-PLANT           PIC ZZ,ZZ9.
026700     05  FILLER                  PIC X(02) VALUE SPACES.
026800     05  DET-CANTIDAD            PIC X(16).
026900     05  FILLER                  PIC X(02) VALUE SPACES.
027000     05  DET-CHAROLAS            PIC ZZZ,ZZ9.
027100     05  FILLER                  PIC X(02) VALUE SPACES.
027200     05  DET-ORDEN               PIC X(20).
027300     05  FILLER                  PIC X(02) VALUE SPACES.
027400     05  DET-NOTA                PIC X(30).
027500
027600 PROCEDURE DIVISION.
027700 000-MAIN SECTION.
027800     PERFORM 100-INICIO THRU 100-INICIO-E
027900     PERFORM 130-CARGA-CULTIVOS THRU 130-CARGA-CULTIVOS-E
028000         UNTIL WKS-EOF-CRI = 'S'
028100     PERFORM 140-CARGA-TEMPORADAS THRU 140-CARGA-TEMPORADAS-E
028200         UNTIL WKS-EOF-CST = 'S'
028300     PERFORM 200-ACUMULA-BEDFEET THRU 200-ACUMULA-BEDFEET-E
028400         UNTIL WKS-EOF-PLANTING = 'S'
028500     PERFORM 300-CLASIFICA-RUTA THRU 300-CLASIFICA-RUTA-E
028600         VARYING IX-PED FROM 1 BY 1 UNTIL IX-PED > WKS-CONT-PEDIDO
028700     PERFORM 350-ORDENA-PEDIDO THRU 350-ORDENA-PEDIDO-E
028800     PERFORM 400-IMPRIME-REPORTE THRU 400-IMPRIME-REPORTE-E
028900     PERFORM 900-FIN THRU 900-FIN-E
029000     STOP RUN.
029100 000-MAIN-E. EXIT.
029200
029300 100-INICIO SECTION.
029400     MOVE ZEROES TO WKS-CONT-PEDIDO WKS-CONT-DIRECTA
029500                     WKS-CONT-TRASPLANTE WKS-CONT-VEGETATIVA
029600                     WKS-NUM-PAGINA
029700     MOVE 99 TO WKS-LINEAS-PAGINA
029800
029900     OPEN INPUT ARCH-PLAN-YEAR
030000     READ ARCH-PLAN-YEAR
030100         AT END MOVE 1.10 TO WKS-OVERPLANT-FACTOR
030200         NOT AT END
030300             MOVE PYR-YEAR             TO WKS-ANIO-PLAN
030400             MOVE PYR-OVERPLANT-FACTOR TO WKS-OVERPLANT-FACTOR
030500     END-READ
030600     CLOSE ARCH-PLAN-YEAR
030700     COMPUTE WKS-PORC-SOBRESIEMBRA =
030800             (WKS-OVERPLANT-FACTOR - 1) * 100
030900
031000     OPEN INPUT ARCH-PLANTING
031100     OPEN OUTPUT ARCH-RPT-PEDIDO
031200     OPEN INPUT ARCH-CROP-INFO
031300     OPEN INPUT ARCH-CROP-SEASON.
031400 100-INICIO-E. EXIT.
031500
031600******************************************************************
031700*   CARGA A MEMORIA EL MAESTRO DE CULTIVOS (ORDENADO POR CROP-ID)*
031800******************************************************************
031900 130-CARGA-CULTIVOS SECTION.
032000     READ ARCH-CROP-INFO
032100         AT END MOVE 'S' TO WKS-EOF-CRI
032200         NOT AT END
032300             ADD 1 TO WKS-CONT-CULTIVOS
032400             SET IX-CRI TO WKS-CONT-CULTIVOS
032500             MOVE CRI-CROP-ID           TO TCI-CROP-ID(IX-CRI)
032600             MOVE CRI-CROP-NAME         TO TCI-CROP-NAME(IX-CRI)
032700             MOVE CRI-PROPAGATION-TYPE  TO TCI-PROP-TYPE(IX-CRI)
032800             MOVE CRI-SEEDS-PER-CELL    TO TCI-SEEDS-PER-CELL(IX-CRI)
032900             MOVE CRI-SEEDED-TRAY-SIZE  TO TCI-SEEDED-TRAY(IX-CRI)
033000             MOVE CRI-SEEDS-PER-OUNCE   TO TCI-SEEDS-PER-OZ(IX-CRI)
033100     END-READ.
033200 130-CARGA-CULTIVOS-E. EXIT.
033300
033400******************************************************************
033500*   CARGA A MEMORIA EL PERFIL DE TEMPORADA POR CULTIVO/BLOQUE    *
033600******************************************************************
033700 140-CARGA-TEMPORADAS SECTION.
033800     READ ARCH-CROP-SEASON
033900         AT END MOVE 'S' TO WKS-EOF-CST
034000         NOT AT END
034100             ADD 1 TO WKS-CONT-TEMPORADAS
034200             SET IX-CST TO WKS-CONT-TEMPORADAS
034300             MOVE CST-CROP-ID          TO TCS-CROP-ID(IX-CST)
034400             MOVE CST-ROWS-PER-BED     TO TCS-ROWS-PER-BED(IX-CST)
034500             MOVE CST-DS-SEED-RATE     TO TCS-DS-SEED-RATE(IX-CST)
034600             MOVE CST-TP-INROW-SPACING TO TCS-TP-SPACING(IX-CST)
034700     END-READ.
034800 140-CARGA-TEMPORADAS-E. EXIT.
034900
035000******************************************************************
035100*   ACUMULA BEDFEET Y CONTEO DE PLANTACIONES POR CULTIVO         *
035200******************************************************************
035300 200-ACUMULA-BEDFEET SECTION.
035400     READ ARCH-PLANTING
035500         AT END MOVE 'S' TO WKS-EOF-PLANTING
035600         NOT AT END
035700             IF PLN-PL-YEAR = WKS-ANIO-PLAN AND NOT PLN-OMITIDA
035800                 PERFORM 210-BUSCA-EN-TABLA
035900                     THRU 210-BUSCA-EN-TABLA-E
036000                 IF WKS-SI-ENCONTRADO
036100                     ADD PLN-PLANNED-BEDFEET TO TPD-BEDFEET(IX-PED)
036200                     ADD 1 TO TPD-NUM-PLANT(IX-PED)
036300                 ELSE
036400                     PERFORM 220-AGREGA-A-TABLA
036500                         THRU 220-AGREGA-A-TABLA-E
036600                 END-IF
036700             END-IF
036800     END-READ.
036900 200-ACUMULA-BEDFEET-E. EXIT.
037000
037100 210-BUSCA-EN-TABLA SECTION.
037200     MOVE 'N' TO WKS-ENCONTRADO
037300     IF WKS-CONT-PEDIDO > 0
037400         SET IX-PED TO 1
037500         SEARCH TPD-ENTRADA VARYING IX-PED
037600             AT END MOVE 'N' TO WKS-ENCONTRADO
037700             WHEN TPD-CROP-ID(IX-PED) = PLN-CROP-ID
037800                 MOVE 'S' TO WKS-ENCONTRADO
037900         END-SEARCH
038000     END-IF.
038100 210-BUSCA-EN-TABLA-E. EXIT.
038200
038300******************************************************************
038400*   AGREGA UN CULTIVO NUEVO A LA TABLA, BUSCANDO SU PERFIL       *
038500******************************************************************
038600 220-AGREGA-A-TABLA SECTION.
038700     ADD 1 TO WKS-CONT-PEDIDO
038800     SET IX-PED TO WKS-CONT-PEDIDO
038900     MOVE PLN-CROP-ID            TO TPD-CROP-ID(IX-PED)
039000     MOVE PLN-PLANNED-BEDFEET    TO TPD-BEDFEET(IX-PED)
039100     MOVE 1                      TO TPD-NUM-PLANT(IX-PED)
039200
039300     MOVE 'N' TO WKS-ENCONTRADO
039400     SET IX-CRI TO 1
039500     SEARCH ALL TCI-ENTRADA
039600         AT END
039700             MOVE 'CULTIVO DESCONOCIDO' TO TPD-CROP-NAME(IX-PED)
039800             MOVE SPACES TO TPD-PROP-TYPE(IX-PED)
039900         WHEN TCI-CROP-ID(IX-CRI) = PLN-CROP-ID
040000             MOVE TCI-CROP-NAME(IX-CRI)      TO TPD-CROP-NAME(IX-PED)
040100             MOVE TCI-PROP-TYPE(IX-CRI)      TO TPD-PROP-TYPE(IX-PED)
040200             MOVE TCI-SEEDS-PER-CELL(IX-CRI) TO
040300                  TPD-SEEDS-PER-CELL(IX-PED)
040400             MOVE TCI-SEEDED-TRAY(IX-CRI)    TO
040500                  TPD-SEEDED-TRAY-SIZE(IX-PED)
040600             MOVE TCI-SEEDS-PER-OZ(IX-CRI)   TO
040700                  TPD-SEEDS-PER-OUNCE(IX-PED)
040800     END-SEARCH
040900
041000     MOVE 'N' TO WKS-ENCONTRADO
041100     SET IX-CST TO 1
041200     SEARCH TCS-ENTRADA VARYING IX-CST
041300         AT END
041400             MOVE 0 TO TPD-ROWS-PER-BED(IX-PED)
041500                        TPD-DS-SEED-RATE(IX-PED)
041600             MOVE 0 TO TPD-TP-SPACING(IX-PED)
041700         WHEN TCS-CROP-ID(IX-CST) = PLN-CROP-ID
041800             MOVE TCS-ROWS-PER-BED(IX-CST)  TO
041900                  TPD-ROWS-PER-BED(IX-PED)
042000             MOVE TCS-DS-SEED-RATE(IX-CST)  TO
042100                  TPD-DS-SEED-RATE(IX-PED)
042200             MOVE TCS-TP-SPACING(IX-CST)    TO
042300                  TPD-TP-SPACING(IX-PED)
042400     END-SEARCH.
042500 220-AGREGA-A-TABLA-E. EXIT.
042600
042700******************************************************************
042800*   CLASIFICA LA RUTA DE CALCULO Y LA EJECUTA POR CULTIVO        *
042900******************************************************************
043000 300-CLASIFICA-RUTA SECTION.
043100*--> SOL-0114: SE REINICIA POR RENGLON PARA NO ARRASTRAR AL       *SOL-0114
043200*--> SIGUIENTE CULTIVO LA CANTIDAD, CHAROLAS U ORDEN ANTERIOR     *SOL-0114
043300     MOVE SPACES TO WKS-ORDEN-TEXTO WKS-NOTA-CALCULO
043400     MOVE ZEROES TO WKS-CHAROLAS WKS-CANTIDAD-EDIT
043500     IF TPD-PROP-TYPE(IX-PED) NOT = 'SD'
043600         SET TPD-ES-VEGETATIVA(IX-PED) TO TRUE
043700         PERFORM 330-CALCULA-VEGETATIVO THRU 330-CALCULA-VEGETATIVO-E
043800         ADD 1 TO WKS-CONT-VEGETATIVA
043900     ELSE
044000         IF TPD-DS-SEED-RATE(IX-PED) > 0
044100             SET TPD-ES-DIRECTA(IX-PED) TO TRUE
044200             PERFORM 310-CALCULA-SIEMBRA-DIRECTA
044300                 THRU 310-CALCULA-SIEMBRA-DIRECTA-E
044400             ADD 1 TO WKS-CONT-DIRECTA
044500         ELSE
044600             IF TPD-TP-SPACING(IX-PED) > 0
044700                 SET TPD-ES-TRASPLANTE(IX-PED) TO TRUE
044800                 PERFORM 320-CALCULA-TRASPLANTE
044900                     THRU 320-CALCULA-TRASPLANTE-E
045000                 ADD 1 TO WKS-CONT-TRASPLANTE
045100             ELSE
045200                 SET TPD-ES-DESCONOCIDA(IX-PED) TO TRUE
045300             END-IF
045400         END-IF
045500     END-IF
045600*--> SOL-0114: SE GUARDA EL RESULTADO DEL RENGLON EN LA TABLA,    *SOL-0114
045700*--> YA QUE 400-IMPRIME-REPORTE LO IMPRIME DESPUES DE ORDENAR     *SOL-0114
045800     MOVE WKS-ORDEN-TEXTO   TO TPD-ORDEN-TEXTO(IX-PED)
045900     MOVE WKS-NOTA-CALCULO  TO TPD-NOTA(IX-PED)
046000     MOVE WKS-CHAROLAS      TO TPD-CHAROLAS(IX-PED)
046100     MOVE WKS-CANTIDAD-EDIT TO TPD-CANTIDAD-TXT(IX-PED).
046200 300-CLASIFICA-RUTA-E. EXIT.
046300
046400 310-CALCULA-SIEMBRA-DIRECTA SECTION.
046500     IF TPD-ROWS-PER-BED(IX-PED) = 0
046600         MOVE 1 TO WKS-ROWS-USAR
046700     ELSE
046800         MOVE TPD-ROWS-PER-BED(IX-PED) TO WKS-ROWS-USAR
046900     END-IF
047000     COMPUTE WKS-SEMILLAS =
047100         TPD-BEDFEET(IX-PED) * WKS-ROWS-USAR *
047200         TPD-DS-SEED-RATE(IX-PED) * WKS-OVERPLANT-FACTOR
047300     MOVE WKS-SEMILLAS TO WKS-SEMILLAS-ENT
047400     MOVE WKS-SEMILLAS-ENT TO WKS-CANTIDAD-EDIT
047500     IF TPD-SEEDS-PER-OUNCE(IX-PED) > 0
047600         COMPUTE WKS-ONZAS =
047700             WKS-SEMILLAS / TPD-SEEDS-PER-OUNCE(IX-PED)
047800         PERFORM 340-REDONDEA-ONZAS THRU 340-REDONDEA-ONZAS-E
047900     ELSE
048000         MOVE 'DATOS FALTANTES' TO WKS-NOTA-CALCULO
048100     END-IF.
048200 310-CALCULA-SIEMBRA-DIRECTA-E. EXIT.
048300
048400 320-CALCULA-TRASPLANTE SECTION.
048500     IF TPD-ROWS-PER-BED(IX-PED) = 0
048600         MOVE 1 TO WKS-ROWS-USAR
048700     ELSE
048800         MOVE TPD-ROWS-PER-BED(IX-PED) TO WKS-ROWS-USAR
048900     END-IF
049000     COMPUTE WKS-PLANTAS =
049100         TPD-BEDFEET(IX-PED) * WKS-ROWS-USAR /
049200         TPD-TP-SPACING(IX-PED) * WKS-OVERPLANT-FACTOR
049300     MOVE WKS-PLANTAS TO WKS-PLANTAS-ENT
049400     MOVE WKS-PLANTAS-ENT TO WKS-CANTIDAD-EDIT
049500
049600     IF TPD-SEEDS-PER-CELL(IX-PED) = 0
049700         COMPUTE WKS-SEMILLAS = WKS-PLANTAS
049800     ELSE
049900         COMPUTE WKS-SEMILLAS =
050000                 WKS-PLANTAS * TPD-SEEDS-PER-CELL(IX-PED)
050100     END-IF
050200     MOVE WKS-SEMILLAS TO WKS-SEMILLAS-ENT
050300
050400     IF TPD-SEEDED-TRAY-SIZE(IX-PED) > 1
050500         DIVIDE WKS-PLANTAS-ENT BY TPD-SEEDED-TRAY-SIZE(IX-PED)
050600             GIVING WKS-CHAROLAS REMAINDER WKS-LIBRAS
050700         IF WKS-LIBRAS > 0
050800             ADD 1 TO WKS-CHAROLAS
050900         END-IF
051000     ELSE
051100         MOVE 0 TO WKS-CHAROLAS
051200     END-IF
051300
051400     IF TPD-SEEDS-PER-OUNCE(IX-PED) > 0
051500         COMPUTE WKS-ONZAS =
051600             WKS-SEMILLAS / TPD-SEEDS-PER-OUNCE(IX-PED)
051700         PERFORM 340-REDONDEA-ONZAS THRU 340-REDONDEA-ONZAS-E
051800     ELSE
051900         MOVE 'DATOS FALTANTES' TO WKS-NOTA-CALCULO
052000     END-IF.
052100 320-CALCULA-TRASPLANTE-E. EXIT.
052200
052300 330-CALCULA-VEGETATIVO SECTION.
052400     IF TPD-ROWS-PER-BED(IX-PED) = 0
052500         MOVE 1 TO WKS-ROWS-USAR
052600     ELSE
052700         MOVE TPD-ROWS-PER-BED(IX-PED) TO WKS-ROWS-USAR
052800     END-IF
052900     IF TPD-TP-SPACING(IX-PED) > 0
053000         MOVE TPD-TP-SPACING(IX-PED) TO WKS-SPACING-USAR
053100     ELSE
053200         MOVE 1 TO WKS-SPACING-USAR
053300     END-IF
053400     COMPUTE WKS-PIEZAS =
053500         TPD-BEDFEET(IX-PED) * WKS-ROWS-USAR /
053600         WKS-SPACING-USAR * WKS-OVERPLANT-FACTOR
053700     MOVE WKS-PIEZAS TO WKS-PIEZAS-ENT
053800     MOVE WKS-PIEZAS-ENT TO WKS-CANTIDAD-EDIT
053900
054000     EVALUATE TPD-PROP-TYPE(IX-PED)
054100         WHEN 'VC'
054200             MOVE 60 TO WKS-PZS-POR-LIBRA
054300         WHEN 'VT'
054400             MOVE 2  TO WKS-PZS-POR-LIBRA
054500         WHEN OTHER
054600             MOVE 0  TO WKS-PZS-POR-LIBRA
054700     END-EVALUATE
054800
054900*--> SOL-0114: SE USA WKS-RESTO-LIBRAS Y NO WKS-CHAROLAS PARA EL   *SOL-0114
055000*--> RESIDUO, PUES LA RUTA VEGETATIVA NO MANEJA CHAROLAS          *SOL-0114
055100     IF WKS-PZS-POR-LIBRA > 0
055200         DIVIDE WKS-PIEZAS-ENT BY WKS-PZS-POR-LIBRA
055300             GIVING WKS-LIBRAS REMAINDER WKS-RESTO-LIBRAS
055400         IF WKS-RESTO-LIBRAS > 0
055500             ADD 1 TO WKS-LIBRAS
055600         END-IF
055700         MOVE WKS-LIBRAS TO WKS-ORDEN-TEXTO
055800         STRING WKS-LIBRAS ' LB' DELIMITED BY SIZE
055900             INTO WKS-ORDEN-TEXTO
056000     ELSE
056100         STRING WKS-PIEZAS-ENT ' ESQUEJES' DELIMITED BY SIZE
056200             INTO WKS-ORDEN-TEXTO
056300     END-IF.
056400 330-CALCULA-VEGETATIVO-E. EXIT.
056500
056600******************************************************************
056700*   TABLA DE REDONDEO DE ONZAS A PRESENTACION COMERCIAL          *
056800******************************************************************
056900 340-REDONDEA-ONZAS SECTION.
057000     EVALUATE TRUE
057100         WHEN WKS-ONZAS < 0.1
057200             MOVE '1 PKT' TO WKS-ORDEN-TEXTO
057300         WHEN WKS-ONZAS < 0.25
057400             MOVE '1/4 OZ' TO WKS-ORDEN-TEXTO
057500         WHEN WKS-ONZAS < 0.5
057600             MOVE '1/2 OZ' TO WKS-ORDEN-TEXTO
057700         WHEN WKS-ONZAS < 1
057800             MOVE '1 OZ' TO WKS-ORDEN-TEXTO
057900         WHEN WKS-ONZAS < 4
058000             PERFORM 345-REDONDEA-ENTERO THRU 345-REDONDEA-ENTERO-E
058100             STRING WKS-LIBRAS ' OZ' DELIMITED BY SIZE
058200                 INTO WKS-ORDEN-TEXTO
058300         WHEN OTHER
058400             DIVIDE WKS-ONZAS BY 16 GIVING WKS-LIBRAS
058500             IF WKS-LIBRAS < 1
058600                 PERFORM 345-REDONDEA-ENTERO
058700                     THRU 345-REDONDEA-ENTERO-E
058800                 STRING WKS-LIBRAS ' OZ' DELIMITED BY SIZE
058900                     INTO WKS-ORDEN-TEXTO
059000             ELSE
059100                 PERFORM 346-REDONDEA-LIBRAS
059200                     THRU 346-REDONDEA-LIBRAS-E
059300                 STRING WKS-LIBRAS ' LB' DELIMITED BY SIZE
059400                     INTO WKS-ORDEN-TEXTO
059500             END-IF
059600     END-EVALUATE.
059700 340-REDONDEA-ONZAS-E. EXIT.
059800
059900 345-REDONDEA-ENTERO SECTION.
060000     DIVIDE WKS-ONZAS BY 1 GIVING WKS-LIBRAS
060100     IF WKS-ONZAS > WKS-LIBRAS
060200         ADD 1 TO WKS-LIBRAS
060300     END-IF.
060400 345-REDONDEA-ENTERO-E. EXIT.
060500
060600 346-REDONDEA-LIBRAS SECTION.
060700     DIVIDE WKS-ONZAS BY 16 GIVING WKS-LIBRAS
060800     COMPUTE WKS-PIEZAS = WKS-ONZAS / 16
060900     IF WKS-PIEZAS > WKS-LIBRAS
061000         ADD 1 TO WKS-LIBRAS
061100     END-IF.
061200 346-REDONDEA-LIBRAS-E. EXIT.
061300
061400******************************************************************
061500*   SOL-0022: ORDENA LA TABLA DE PEDIDO POR RUTA Y POR NOMBRE DE  *0022
061600*   CULTIVO, PARA QUE EL REPORTE SALGA ALFABETICO DENTRO DE CADA *0022
061700*   GRUPO DE PROPAGACION (BURBUJA CON RENGLON DE INTERCAMBIO)    *0022
061800******************************************************************
061900 350-ORDENA-PEDIDO SECTION.
062000     MOVE 'S' TO WKS-HUBO-CAMBIO
062100     PERFORM 351-PASADA-BURBUJA THRU 351-PASADA-BURBUJA-E
062200         UNTIL NOT WKS-SI-HUBO-CAMBIO.
062300 350-ORDENA-PEDIDO-E. EXIT.
062400
062500 351-PASADA-BURBUJA SECTION.
062600     MOVE 'N' TO WKS-HUBO-CAMBIO
062700     PERFORM 352-COMPARA-RENGLON THRU 352-COMPARA-RENGLON-E
062800         VARYING IX-PED FROM 1 BY 1
062900         UNTIL IX-PED > WKS-CONT-PEDIDO - 1.
063000 351-PASADA-BURBUJA-E. EXIT.
063100
063200 352-COMPARA-RENGLON SECTION.
063300     SET IX-PD2 TO IX-PED
063400     SET IX-PD2 UP BY 1
063500     IF TPD-RUTA(IX-PED) > TPD-RUTA(IX-PD2)
063600        OR (TPD-RUTA(IX-PED) = TPD-RUTA(IX-PD2) AND
063700            TPD-CROP-NAME(IX-PED) > TPD-CROP-NAME(IX-PD2))
063800         MOVE TPD-ENTRADA(IX-PED) TO WS-TEMP-PEDIDO
063900         MOVE TPD-ENTRADA(IX-PD2) TO TPD-ENTRADA(IX-PED)
064000         MOVE WS-TEMP-PEDIDO      TO TPD-ENTRADA(IX-PD2)
064100         MOVE 'S' TO WKS-HUBO-CAMBIO
064200     END-IF.
064300 352-COMPARA-RENGLON-E. EXIT.
064400
064500******************************************************************
064600*   IMPRIME EL REPORTE AGRUPADO POR RUTA DE PROPAGACION          *
064700******************************************************************
064800 400-IMPRIME-REPORTE SECTION.
064900     MOVE WKS-ANIO-PLAN          TO ENC-ANIO
065000     MOVE WKS-PORC-SOBRESIEMBRA  TO ENC-PORC-SOBRE
065100     WRITE LIN-RPT-PEDIDO FROM LIN-ENCABEZADO-1
065200     WRITE LIN-RPT-PEDIDO FROM LIN-ENCABEZADO-2
065300
065400     MOVE 'CULTIVOS DE SIEMBRA DIRECTA' TO LIN-GRUPO-TITULO
065500     WRITE LIN-RPT-PEDIDO FROM LIN-GRUPO
065600     PERFORM 410-IMPRIME-GRUPO THRU 410-IMPRIME-GRUPO-E
065700
065800     MOVE 'CULTIVOS TRASPLANTADOS' TO LIN-GRUPO-TITULO
065900     WRITE LIN-RPT-PEDIDO FROM LIN-GRUPO
066000     PERFORM 410-IMPRIME-GRUPO THRU 410-IMPRIME-GRUPO-E
066100
066200     MOVE 'CULTIVOS VEGETATIVOS' TO LIN-GRUPO-TITULO
066300     WRITE LIN-RPT-PEDIDO FROM LIN-GRUPO
066400     PERFORM 410-IMPRIME-GRUPO THRU 410-IMPRIME-GRUPO-E.
066500 400-IMPRIME-REPORTE-E. EXIT.
066600
066700 410-IMPRIME-GRUPO SECTION.
066800     PERFORM 420-IMPRIME-DETALLE THRU 420-IMPRIME-DETALLE-E
066900         VARYING IX-PED FROM 1 BY 1 UNTIL IX-PED > WKS-CONT-PEDIDO.
067000 410-IMPRIME-GRUPO-E. EXIT.
067100
067200 420-IMPRIME-DETALLE SECTION.
067300     IF (LIN-GRUPO-TITULO = 'CULTIVOS DE SIEMBRA DIRECTA' AND
067400         TPD-ES-DIRECTA(IX-PED))
067500        OR
067600        (LIN-GRUPO-TITULO = 'CULTIVOS TRASPLANTADOS' AND
067700         TPD-ES-TRASPLANTE(IX-PED))
067800        OR
067900        (LIN-GRUPO-TITULO = 'CULTIVOS VEGETATIVOS' AND
068000         TPD-ES-VEGETATIVA(IX-PED))
068100         MOVE TPD-CROP-NAME(IX-PED)    TO DET-CROP-NAME
068200         MOVE TPD-BEDFEET(IX-PED)      TO DET-BEDFEET
068300         MOVE TPD-NUM-PLANT(IX-PED)    TO DET-NUM-PLANT
068400         MOVE TPD-CANTIDAD-TXT(IX-PED) TO DET-CANTIDAD
068500         MOVE TPD-CHAROLAS(IX-PED)     TO DET-CHAROLAS
068600         MOVE TPD-ORDEN-TEXTO(IX-PED)  TO DET-ORDEN
068700         MOVE TPD-NOTA(IX-PED)         TO DET-NOTA
068800         WRITE LIN-RPT-PEDIDO FROM LIN-DETALLE
068900     END-IF.
069000 420-IMPRIME-DETALLE-E. EXIT.
069100
069200 900-FIN SECTION.
069300     CLOSE ARCH-PLANTING ARCH-CROP-INFO ARCH-CROP-SEASON
069400           ARCH-RPT-PEDIDO
069500     DISPLAY 'PFSEDOR - CULTIVOS EN PEDIDO     : ' WKS-CONT-PEDIDO
069600     DISPLAY 'PFSEDOR - SIEMBRA DIRECTA        : ' WKS-CONT-DIRECTA
069700     DISPLAY 'PFSEDOR - TRASPLANTADOS          : '
069800             WKS-CONT-TRASPLANTE
069900     DISPLAY 'PFSEDOR - VEGETATIVOS            : '
070000             WKS-CONT-VEGETATIVA.
070100 900-FIN-E. EXIT.
