000100******************************************************************
000200*    PFSFMT   -  MAESTRO DE PRESENTACIONES DE VENTA (SALES-FMT) *
000300*    LONGITUD   : 70                                             *
000400******************************************************************
000500*    02/03/1991 JCLM  CREACION DEL MAESTRO DE PRESENTACIONES     *
000600******************************************************************
000700 01  REG-SALES-FORMAT.
000800     05  SFM-FMT-ID               PIC 9(04).
000900     05  SFM-CROP-ID              PIC 9(04).
001000     05  SFM-PRODUCT-NAME         PIC X(30).
001100     05  SFM-SALE-PRICE           PIC 9(05)V99.
001200     05  SFM-SALE-UNIT            PIC X(10).
001300     05  SFM-QTY-PER-SALE-UNIT    PIC 9(04)V99.
001400     05  SFM-ACTIVE-FLAG          PIC X(01).
001500         88  SFM-ESTA-ACTIVO               VALUE 'Y'.
001600     05  FILLER                   PIC X(08).
