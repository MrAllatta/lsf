000100******************************************************************
000200*    PFHVTXN  -  TRANSACCION DE COSECHA (HARVEST-TXN)           *
000300*    LONGITUD   : 20                                             *
000400******************************************************************
000500*    11/06/1990 JCLM  CREACION DE LA TRANSACCION DE COSECHA      *
000600******************************************************************
000700 01  REG-HARVEST-TXN.
000800     05  HTX-HE-ID                PIC 9(06).
000900     05  HTX-BIN-COUNT            PIC 9(04)V9.
001000     05  FILLER                   PIC X(09).
