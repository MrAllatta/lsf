000100******************************************************************
000200* FECHA       : 19/11/1991                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFREVPJ                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROYECCION DE INGRESOS DE LA TEMPORADA.  ACUMULA *
000800*             : LA OFERTA DE COSECHA POR SEMANA ISO Y CULTIVO,   *
000900*             : LA VALORIZA CON LA PRESENTACION DE MAYOR PRECIO, *
001000*             : Y LA COMPARA CONTRA LA META SEMANAL DE LOS       *
001100*             : CANALES DE VENTA ACTIVOS EN CADA SEMANA.         *
001200* ARCHIVOS    : PARMRP(E) HARVEVT(E) PLANTIN(E) CROPINFO(E)      *
001300*             : SALESFMT(E) SALESCHN(E) RPTREVPJ(S)              *
001400* ACCION (ES) : LEE,ACUMULA,CALCULA,IMPRIME                      *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* PROGRAMA(S) : PFFCHAU (RUTINA COMUN DE FECHAS)                 *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 19/11/1991 JCLM 0003 VERSION INICIAL DE PROYECCION DE INGRESOS *0003    
002100* 27/04/1993 JCLM 0006 SE EXCLUYEN PLANTACIONES OMITIDAS,        *0006    
002200*                      FALLIDAS Y REVISADAS DEL CALCULO          *0006    
002300* 15/10/1994 MVQ 0008 SE AGREGA LA META SEMANAL POR CANAL ACTIVO *0008    
002400* 03/06/1996 SOQ 0011 SE AGREGAN CONTADORES DE SEMANAS CON       *0011    
002500*                      FALTANTE Y EXCEDENTE, Y LA PEOR/MEJOR     *0011    
002600* 18/12/1998 JCLM 0015 REVISION Y2K - LA TEMPORADA A PROYECTAR   *0015    
002700*                      YA NO SE TOMA DE ACCEPT FROM DATE, SE LEE *0015    
002800*                      DE LA TARJETA DE PARAMETROS PARMRP        *0015    
002900* 13/01/1999 JCLM 0016 PRUEBAS DE SEMANA ISO SOBRE FECHAS DE     *0016    
003000*                      DOS SIGLOS DISTINTOS, SIN FALLAS          *0016    
003100* 09/07/2003 RHAG SOL-0105 SE AGREGA EL TOTAL ANUAL PROYECTADO   *SOL-0105
003200*                      CONTRA LA META ANUAL DE CANALES           *SOL-0105
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.     PFREVPJ.
003600 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
003700 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
003800 DATE-WRITTEN.   19/11/1991.
003900 DATE-COMPILED.
004000 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS CLASE-NUMERICA IS '0' THRU '9'
004600     UPSI-0 IS SW-IMPRIME-DETALLE.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ARCH-PARMRP    ASSIGN TO PARMRP
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-PRM FSE-PRM.
005200     SELECT ARCH-HARVEST   ASSIGN TO HARVEVT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-HEV FSE-HEV.
005500     SELECT ARCH-PLANTING  ASSIGN TO PLANTIN
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-PLN FSE-PLN.
005800     SELECT ARCH-CROP-INFO ASSIGN TO CROPINFO
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-CRI FSE-CRI.
006100     SELECT ARCH-SALES-FMT ASSIGN TO SALESFMT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-SFM FSE-SFM.
006400     SELECT ARCH-SALES-CHN ASSIGN TO SALESCHN
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-CHN FSE-CHN.
006700     SELECT ARCH-RPT-REVPJ ASSIGN TO RPTREVPJ
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-RPT FSE-RPT.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ARCH-PARMRP    LABEL RECORDS ARE STANDARD.
007300 01  REG-PARMRP.
007400     05  PRM-ANIO-PROYECTAR   PIC 9(04).
007500     05  FILLER               PIC X(76).
007600 FD  ARCH-HARVEST   LABEL RECORDS ARE STANDARD.
007700     COPY PFHEVNT.
007800 FD  ARCH-PLANTING  LABEL RECORDS ARE STANDARD.
007900     COPY PFPLANT.
008000 FD  ARCH-CROP-INFO LABEL RECORDS ARE STANDARD.
008100     COPY PFCROPI.
008200 FD  ARCH-SALES-FMT LABEL RECORDS ARE STANDARD.
008300     COPY PFSFMT.
008400 FD  ARCH-SALES-CHN LABEL RECORDS ARE STANDARD.
008500     COPY PFCHANL.
008600 FD  ARCH-RPT-REVPJ  LABEL RECORDS ARE STANDARD.
008700 01  LIN-RPT-REVPJ            PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000     77  WKS-CONT-SEM-FALTANTE PIC 9(02) COMP.
009100     77  WKS-CONT-SEM-EXCEDENTE PIC 9(02) COMP.
009200 01  WKS-AREAS-FILE-STATUS.
009300     05  FS-PRM                  PIC 9(02).
009400     05  FSE-PRM.
009500         10  FSE-PRM-RETORNO     PIC S9(4) COMP-5.
009600         10  FSE-PRM-FUNCION     PIC S9(4) COMP-5.
009700         10  FSE-PRM-REALIM      PIC S9(4) COMP-5.
009800     05  FS-HEV                  PIC 9(02).
009900     05  FSE-HEV.
010000         10  FSE-HEV-RETORNO     PIC S9(4) COMP-5.
010100         10  FSE-HEV-FUNCION     PIC S9(4) COMP-5.
010200         10  FSE-HEV-REALIM      PIC S9(4) COMP-5.
010300     05  FS-PLN                  PIC 9(02).
010400     05  FSE-PLN.
010500         10  FSE-PLN-RETORNO     PIC S9(4) COMP-5.
010600         10  FSE-PLN-FUNCION     PIC S9(4) COMP-5.
010700         10  FSE-PLN-REALIM      PIC S9(4) COMP-5.
010800     05  FS-CRI                  PIC 9(02).
010900     05  FSE-CRI.
011000         10  FSE-CRI-RETORNO     PIC S9(4) COMP-5.
011100         10  FSE-CRI-FUNCION     PIC S9(4) COMP-5.
011200         10  FSE-CRI-REALIM      PIC S9(4) COMP-5.
011300     05  FS-SFM                  PIC 9(02).
011400     05  FSE-SFM.
011500         10  FSE-SFM-RETORNO     PIC S9(4) COMP-5.
011600         10  FSE-SFM-FUNCION     PIC S9(4) COMP-5.
011700         10  FSE-SFM-REALIM      PIC S9(4) COMP-5.
011800     05  FS-CHN                  PIC 9(02).
011900     05  FSE-CHN.
012000         10  FSE-CHN-RETORNO     PIC S9(4) COMP-5.
012100         10  FSE-CHN-FUNCION     PIC S9(4) COMP-5.
012200         10  FSE-CHN-REALIM      PIC S9(4) COMP-5.
012300     05  FS-RPT                  PIC 9(02).
012400     05  FSE-RPT.
012500         10  FSE-RPT-RETORNO     PIC S9(4) COMP-5.
012600         10  FSE-RPT-FUNCION     PIC S9(4) COMP-5.
012700         10  FSE-RPT-REALIM      PIC S9(4) COMP-5.
012800         10  FILLER                  PIC X(01).
012900
013000 01  WKS-TABLA-PLANTACIONES.
013100     05  WKS-CONT-PLANT          PIC 9(05) COMP.
013200     05  TPL-ENTRADA OCCURS 3000 TIMES INDEXED BY IX-PLN.
013300         10  TPL-PL-ID                PIC 9(05).
013400         10  TPL-PL-YEAR              PIC 9(04).
013500         10  TPL-CROP-ID              PIC 9(04).
013600         10  TPL-STATUS               PIC X(02).
013700         10  FILLER                  PIC X(01).
013800
013900*--> VISTA ALFANUMERICA DE LA TABLA DE PLANTACIONES (DEPURACION)
014000 01  WKS-TABLA-PLANT-R REDEFINES WKS-TABLA-PLANTACIONES.
014100     05  FILLER                  PIC X(45002).
014200
014300 01  WKS-TABLA-CULTIVOS.
014400     05  WKS-CONT-CULTIVOS       PIC 9(04) COMP.
014500     05  TCI-ENTRADA OCCURS 300 TIMES INDEXED BY IX-CRI.
014600         10  TCI-CROP-ID              PIC 9(04).
014700         10  TCI-PRECIO-MEJOR         PIC 9(05)V99.
014800         10  TCI-QTY-POR-UNIDAD       PIC 9(04)V99.
014900         10  TCI-HAY-FORMATO          PIC X(01).
015000         10  FILLER                  PIC X(01).
015100
015200*--> VISTA ALFANUMERICA DE LA TABLA DE CULTIVOS (DEPURACION)
015300 01  WKS-TABLA-CULTIVOS-R REDEFINES WKS-TABLA-CULTIVOS.
015400     05  FILLER                  PIC X(4504).
015500
015600 01  WKS-TABLA-FORMATOS.
015700     05  WKS-CONT-FORMATOS       PIC 9(04) COMP.
015800     05  TFM-ENTRADA OCCURS 500 TIMES INDEXED BY IX-FMT.
015900         10  TFM-CROP-ID              PIC 9(04).
016000         10  TFM-SALE-PRICE           PIC 9(05)V99.
016100         10  TFM-QTY-POR-UNIDAD       PIC 9(04)V99.
016200         10  TFM-ACTIVE-FLAG          PIC X(01).
016300         10  FILLER                  PIC X(01).
016400
016500 01  WKS-TABLA-CANALES.
016600     05  WKS-CONT-CANALES        PIC 9(04) COMP.
016700     05  TCH-ENTRADA OCCURS 200 TIMES INDEXED BY IX-CHN.
016800         10  TCH-START-WEEK           PIC 9(02).
016900         10  TCH-END-WEEK             PIC 9(02).
017000         10  TCH-WEEKLY-TARGET        PIC 9(07)V99.
017100         10  FILLER                  PIC X(01).
017200
017300 01  WKS-TABLA-OFERTA.
017400     05  WKS-CONT-OFERTA         PIC 9(05) COMP.
017500     05  TOF-ENTRADA OCCURS 5000 TIMES INDEXED BY IX-OFT.
017600         10  TOF-SEMANA               PIC 9(02).
017700         10  TOF-CROP-ID              PIC 9(04).
017800         10  TOF-CANTIDAD             PIC 9(08)V99.
017900         10  FILLER                  PIC X(01).
018000
018100*--> VISTA ALFANUMERICA DE LA TABLA DE OFERTA (DEPURACION)
018200 01  WKS-TABLA-OFERTA-R REDEFINES WKS-TABLA-OFERTA.
018300     05  FILLER                  PIC X(70002).
018400
018500 01  WKS-TABLA-SEMANAS.
018600     05  TSM-ENTRADA OCCURS 52 TIMES INDEXED BY IX-SEM.
018700         10  TSM-REVENUE              PIC 9(08)V99.
018800         10  TSM-TARGET               PIC 9(08)V99.
018900         10  TSM-GAP                  PIC S9(08)V99.
019000         10  TSM-GAP-PCT              PIC S9(03)V99.
019100         10  FILLER                  PIC X(01).
019200
019300 01  WKS-INDICADORES.
019400     05  WKS-EOF-HEV              PIC X(01) VALUE 'N'.
019500     05  WKS-EOF-PLN              PIC X(01) VALUE 'N'.
019600     05  WKS-EOF-CRI              PIC X(01) VALUE 'N'.
019700     05  WKS-EOF-SFM              PIC X(01) VALUE 'N'.
019800     05  WKS-EOF-CHN              PIC X(01) VALUE 'N'.
019900     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
020000         88  WKS-SI-ENCONTRADO             VALUE 'S'.
020100     05  WKS-PL-EXCLUIDA          PIC X(01) VALUE 'N'.
020200         88  WKS-SI-EXCLUIDA               VALUE 'S'.
020300     05  FILLER                  PIC X(01).
020400
020500 01  WKS-CAMPOS-FECHA.
020600     05  WKS-PARAMETROS-FECHA.
020700         10  WKS-FUNCION-FECHA        PIC X(01).
020800         10  WKS-FECHA-PARM           PIC 9(08).
020900         10  WKS-DIAS-ABS-PARM        PIC S9(09) COMP.
021000         10  WKS-DIAS-SUMAR-PARM      PIC S9(05) COMP.
021100         10  WKS-ANIO-PARM            PIC 9(04).
021200         10  WKS-SEMANA-PARM          PIC 9(02).
021300         10  WKS-DIA-SEM-PARM         PIC 9(01).
021400         10  WKS-SEMANA-SAL-PARM      PIC 9(02).
021500         10  FILLER                  PIC X(01).
021600
021700 01  WKS-CAMPOS-TRABAJO.
021800     05  WKS-PL-ID-BUSCADO        PIC 9(05).
021900     05  WKS-PL-CROP-ID           PIC 9(04).
022000     05  WKS-SEMANA-EVENTO        PIC 9(02).
022100     05  WKS-CANTIDAD-EVENTO      PIC 9(08)V99.
022200     05  WKS-POS-OFERTA           PIC 9(05) COMP.
022300     05  WKS-VALOR-SEMANA         PIC 9(08)V99.
022400     05  WKS-PEOR-GAP             PIC S9(08)V99.
022500     05  WKS-PEOR-SEMANA          PIC 9(02).
022600     05  WKS-MEJOR-EXCEDENTE      PIC S9(08)V99.
022700     05  WKS-MEJOR-SEMANA         PIC 9(02).
022800     05  FILLER                  PIC X(01).
022900
023000 01  WKS-CONTADORES.
023100     05  WKS-TOTAL-PROYECTADO     PIC 9(09)V99.
023200     05  WKS-TOTAL-META           PIC 9(09)V99.
023300     05  FILLER                  PIC X(01).
023400
023500 01  LIN-ENCABEZADO.
023600     05  FILLER                  PIC X(40) VALUE
023700         'PROYECCION DE INGRESOS DE TEMPORADA'.
023800     05  FILLER                  PIC X(08) VALUE 'ANIO:'.
023900     05  ENC-ANIO                PIC 9(04).
024000     05  FILLER                  PIC X(80) VALUE SPACES.
024100
024200 01  LIN-DETALLE-SEM.
024300     05  FILLER                  PIC X(08) VALUE 'SEMANA:'.
024400     05  DET-SEMANA              PIC Z9.
024500     05  FILLER                  PIC X(03) VALUE SPACES.
024600     05  FILLER                  PIC X(09) VALUE 'OFERTA:'.
024700     05  DET-REVENUE             PIC ZZ,ZZ9.99.
024800     05  FILLER                  PIC X(02) VALUE SPACES.
024900     05  FILLER                  PIC X(06) VALUE 'META:'.
025000     05  DET-TARGET              PIC ZZ,ZZ9.99.
025100     05  FILLER                  PIC X(02) VALUE SPACES.
025200     05  FILLER                  PIC X(07) VALUE 'BRECHA:'.
025300     05  DET-GAP                 PIC -Z,ZZ9.99.
025400     05  FILLER                  PIC X(02) VALUE SPACES.
025500     05  DET-GAP-PCT             PIC -ZZ9.99.
025600     05  FILLER                  PIC X(01) VALUE '%'.
025700
025800 01  LIN-PIE-REVPJ.
025900     05  FILLER                  PIC X(18) VALUE
026000         'TOTAL PROYECTADO:'.
026100     05  PIE-TOTAL-PROY          PIC ZZZ,ZZZ,ZZ9.99.
026200     05  FILLER                  PIC X(10) VALUE SPACES.
026300     05  FILLER                  PIC X(12) VALUE
026400         'TOTAL META:'.
026500     05  PIE-TOTAL-META          PIC ZZZ,ZZZ,ZZ9.99.
026600     05  FILLER                  PIC X(30) VALUE SPACES.
026700
026800 01  LIN-PIE-SEMANAS.
026900     05  FILLER                  PIC X(20) VALUE
027000         'SEMANAS CON FALTANTE:'.
027100     05  PIE-SEM-FALTANTE        PIC Z9.
027200     05  FILLER                  PIC X(04) VALUE
027300         'PEOR:'.
027400     05  PIE-PEOR-SEMANA         PIC Z9.
027500     05  FILLER                  PIC X(10) VALUE SPACES.
027600     05  FILLER                  PIC X(22) VALUE
027700         'SEMANAS CON EXCEDENTE:'.
027800     05  PIE-SEM-EXCEDENTE       PIC Z9.
027900     05  FILLER                  PIC X(06) VALUE
028000         'MEJOR:'.
028100     05  PIE-MEJOR-SEMANA        PIC Z9.
028200     05  FILLER                  PIC X(20) VALUE SPACES.
028300
028400 PROCEDURE DIVISION.
028500 000-MAIN SECTION.
028600     PERFORM 100-INICIO THRU 100-INICIO-E
028700     PERFORM 200-ACUMULA-OFERTA-SEMANAL
028800         THRU 200-ACUMULA-OFERTA-SEMANAL-E
028900     PERFORM 210-MEJOR-FORMATO THRU 210-MEJOR-FORMATO-E
029000         VARYING IX-CRI FROM 1 BY 1
029100         UNTIL IX-CRI > WKS-CONT-CULTIVOS
029200     PERFORM 300-CALCULA-SEMANA-1-A-52
029300         THRU 300-CALCULA-SEMANA-1-A-52-E
029400     PERFORM 400-IMPRIME-REPORTE THRU 400-IMPRIME-REPORTE-E
029500     PERFORM 900-FIN THRU 900-FIN-E
029600     STOP RUN.
029700 000-MAIN-E. EXIT.
029800
029900 100-INICIO SECTION.
030000     MOVE ZEROES TO WKS-CONT-PLANT WKS-CONT-CULTIVOS
030100                     WKS-CONT-FORMATOS WKS-CONT-CANALES
030200                     WKS-CONT-OFERTA WKS-TOTAL-PROYECTADO
030300                     WKS-TOTAL-META WKS-CONT-SEM-FALTANTE
030400                     WKS-CONT-SEM-EXCEDENTE
030500
030600     OPEN INPUT ARCH-PARMRP
030700     READ ARCH-PARMRP
030800         AT END MOVE ZEROES TO PRM-ANIO-PROYECTAR
030900     END-READ
031000     CLOSE ARCH-PARMRP
031100
031200     OPEN INPUT ARCH-PLANTING
031300     PERFORM 110-CARGA-PLANTACIONES THRU 110-CARGA-PLANTACIONES-E
031400         UNTIL WKS-EOF-PLN = 'S'
031500     CLOSE ARCH-PLANTING
031600
031700     OPEN INPUT ARCH-CROP-INFO
031800     PERFORM 120-CARGA-CULTIVOS THRU 120-CARGA-CULTIVOS-E
031900         UNTIL WKS-EOF-CRI = 'S'
032000     CLOSE ARCH-CROP-INFO
032100
032200     OPEN INPUT ARCH-SALES-FMT
032300     PERFORM 130-CARGA-FORMATOS THRU 130-CARGA-FORMATOS-E
032400         UNTIL WKS-EOF-SFM = 'S'
032500     CLOSE ARCH-SALES-FMT
032600
032700     OPEN INPUT ARCH-SALES-CHN
032800     PERFORM 140-CARGA-CANALES THRU 140-CARGA-CANALES-E
032900         UNTIL WKS-EOF-CHN = 'S'
033000     CLOSE ARCH-SALES-CHN
033100
033200     OPEN OUTPUT ARCH-RPT-REVPJ
033300     MOVE PRM-ANIO-PROYECTAR TO ENC-ANIO
033400     WRITE LIN-RPT-REVPJ FROM LIN-ENCABEZADO.
033500 100-INICIO-E. EXIT.
033600
033700 110-CARGA-PLANTACIONES SECTION.
033800     READ ARCH-PLANTING
033900         AT END MOVE 'S' TO WKS-EOF-PLN
034000         NOT AT END
034100             ADD 1 TO WKS-CONT-PLANT
034200             SET IX-PLN TO WKS-CONT-PLANT
034300             MOVE PLN-PL-ID       TO TPL-PL-ID(IX-PLN)
034400             MOVE PLN-PL-YEAR     TO TPL-PL-YEAR(IX-PLN)
034500             MOVE PLN-CROP-ID     TO TPL-CROP-ID(IX-PLN)
034600             MOVE PLN-STATUS      TO TPL-STATUS(IX-PLN)
034700     END-READ.
034800 110-CARGA-PLANTACIONES-E. EXIT.
034900
035000 120-CARGA-CULTIVOS SECTION.
035100     READ ARCH-CROP-INFO
035200         AT END MOVE 'S' TO WKS-EOF-CRI
035300         NOT AT END
035400             ADD 1 TO WKS-CONT-CULTIVOS
035500             SET IX-CRI TO WKS-CONT-CULTIVOS
035600             MOVE CRI-CROP-ID     TO TCI-CROP-ID(IX-CRI)
035700             MOVE ZEROES          TO TCI-PRECIO-MEJOR(IX-CRI)
035800             MOVE ZEROES          TO TCI-QTY-POR-UNIDAD(IX-CRI)
035900             MOVE 'N'             TO TCI-HAY-FORMATO(IX-CRI)
036000     END-READ.
036100 120-CARGA-CULTIVOS-E. EXIT.
036200
036300 130-CARGA-FORMATOS SECTION.
036400     READ ARCH-SALES-FMT
036500         AT END MOVE 'S' TO WKS-EOF-SFM
036600         NOT AT END
036700             ADD 1 TO WKS-CONT-FORMATOS
036800             SET IX-FMT TO WKS-CONT-FORMATOS
036900             MOVE SFM-CROP-ID     TO TFM-CROP-ID(IX-FMT)
037000             MOVE SFM-SALE-PRICE  TO TFM-SALE-PRICE(IX-FMT)
037100             MOVE SFM-QTY-PER-SALE-UNIT TO
037200                  TFM-QTY-POR-UNIDAD(IX-FMT)
037300             MOVE SFM-ACTIVE-FLAG TO TFM-ACTIVE-FLAG(IX-FMT)
037400     END-READ.
037500 130-CARGA-FORMATOS-E. EXIT.
037600
037700 140-CARGA-CANALES SECTION.
037800     READ ARCH-SALES-CHN
037900         AT END MOVE 'S' TO WKS-EOF-CHN
038000         NOT AT END
038100             ADD 1 TO WKS-CONT-CANALES
038200             SET IX-CHN TO WKS-CONT-CANALES
038300             MOVE CHN-START-WEEK  TO TCH-START-WEEK(IX-CHN)
038400             MOVE CHN-END-WEEK    TO TCH-END-WEEK(IX-CHN)
038500             MOVE CHN-WEEKLY-TARGET TO
038600                  TCH-WEEKLY-TARGET(IX-CHN)
038700     END-READ.
038800 140-CARGA-CANALES-E. EXIT.
038900
039000******************************************************************
039100*   LEE HARVEST-EVENT Y ACUMULA LA OFERTA POR SEMANA ISO Y       *
039200*   CULTIVO, EXCLUYENDO PLANTACIONES OMITIDAS/FALLIDAS/REVISADAS *
039300******************************************************************
039400 200-ACUMULA-OFERTA-SEMANAL SECTION.
039500     OPEN INPUT ARCH-HARVEST
039600     PERFORM 201-LEE-EVENTO THRU 201-LEE-EVENTO-E
039700         UNTIL WKS-EOF-HEV = 'S'
039800     CLOSE ARCH-HARVEST.
039900 200-ACUMULA-OFERTA-SEMANAL-E. EXIT.
040000
040100 201-LEE-EVENTO SECTION.
040200     READ ARCH-HARVEST
040300         AT END MOVE 'S' TO WKS-EOF-HEV
040400         NOT AT END
040500             PERFORM 202-BUSCA-PLANTACION
040600                 THRU 202-BUSCA-PLANTACION-E
040700             IF WKS-SI-ENCONTRADO AND NOT WKS-SI-EXCLUIDA
040800                 MOVE 'S' TO WKS-FUNCION-FECHA
040900                 MOVE HEV-PLANNED-DATE TO WKS-FECHA-PARM
041000                 CALL 'PFFCHAU' USING WKS-PARAMETROS-FECHA
041100                 MOVE WKS-SEMANA-SAL-PARM TO WKS-SEMANA-EVENTO
041200                 IF WKS-SEMANA-EVENTO >= 1 AND
041300                    WKS-SEMANA-EVENTO <= 52
041400                     IF HEV-ACTUAL-QTY > ZEROES
041500                         MOVE HEV-ACTUAL-QTY TO
041600                              WKS-CANTIDAD-EVENTO
041700                     ELSE
041800                         MOVE HEV-PLANNED-QTY TO
041900                              WKS-CANTIDAD-EVENTO
042000                     END-IF
042100                     PERFORM 203-ACUMULA-EN-OFERTA
042200                         THRU 203-ACUMULA-EN-OFERTA-E
042300                 END-IF
042400             END-IF
042500     END-READ.
042600 201-LEE-EVENTO-E. EXIT.
042700
042800 202-BUSCA-PLANTACION SECTION.
042900     MOVE 'N' TO WKS-ENCONTRADO
043000     MOVE 'N' TO WKS-PL-EXCLUIDA
043100     MOVE ZEROES TO WKS-PL-CROP-ID
043200
043300     PERFORM 202-EVALUA-PLANTACION THRU 202-EVALUA-PLANTACION-E
043400         VARYING IX-PLN FROM 1 BY 1
043500         UNTIL IX-PLN > WKS-CONT-PLANT.
043600 202-BUSCA-PLANTACION-E. EXIT.
043700
043800 202-EVALUA-PLANTACION SECTION.
043900     IF TPL-PL-ID(IX-PLN) = HEV-PLANTING-ID
044000         MOVE 'S' TO WKS-ENCONTRADO
044100         MOVE TPL-CROP-ID(IX-PLN) TO WKS-PL-CROP-ID
044200         IF TPL-PL-YEAR(IX-PLN) NOT = PRM-ANIO-PROYECTAR
044300             MOVE 'S' TO WKS-PL-EXCLUIDA
044400         END-IF
044500         IF TPL-STATUS(IX-PLN) = 'SK' OR
044600            TPL-STATUS(IX-PLN) = 'FL' OR
044700            TPL-STATUS(IX-PLN) = 'RV'
044800             MOVE 'S' TO WKS-PL-EXCLUIDA
044900         END-IF
045000     END-IF.
045100 202-EVALUA-PLANTACION-E. EXIT.
045200
045300******************************************************************
045400*   BUSCA O INSERTA EL RENGLON DE OFERTA (SEMANA, CULTIVO) Y     *
045500*   ACUMULA LA CANTIDAD                                          *
045600******************************************************************
045700 203-ACUMULA-EN-OFERTA SECTION.
045800     MOVE 'N' TO WKS-ENCONTRADO
045900     MOVE ZEROES TO WKS-POS-OFERTA
046000
046100     PERFORM 204-BUSCA-OFERTA THRU 204-BUSCA-OFERTA-E
046200         VARYING IX-OFT FROM 1 BY 1
046300         UNTIL IX-OFT > WKS-CONT-OFERTA
046400
046500     IF NOT WKS-SI-ENCONTRADO
046600         ADD 1 TO WKS-CONT-OFERTA
046700         MOVE WKS-CONT-OFERTA TO WKS-POS-OFERTA
046800         SET IX-OFT TO WKS-POS-OFERTA
046900         MOVE WKS-SEMANA-EVENTO TO TOF-SEMANA(IX-OFT)
047000         MOVE WKS-PL-CROP-ID    TO TOF-CROP-ID(IX-OFT)
047100         MOVE ZEROES            TO TOF-CANTIDAD(IX-OFT)
047200     ELSE
047300         SET IX-OFT TO WKS-POS-OFERTA
047400     END-IF
047500
047600     ADD WKS-CANTIDAD-EVENTO TO TOF-CANTIDAD(IX-OFT).
047700 203-ACUMULA-EN-OFERTA-E. EXIT.
047800
047900 204-BUSCA-OFERTA SECTION.
048000     IF TOF-SEMANA(IX-OFT) = WKS-SEMANA-EVENTO AND
048100        TOF-CROP-ID(IX-OFT) = WKS-PL-CROP-ID
048200         MOVE 'S' TO WKS-ENCONTRADO
048300         MOVE IX-OFT TO WKS-POS-OFERTA
048400     END-IF.
048500 204-BUSCA-OFERTA-E. EXIT.
048600
048700******************************************************************
048800*   DETERMINA LA PRESENTACION DE VENTA ACTIVA DE MAYOR PRECIO    *
048900*   PARA CADA CULTIVO (PRIMERA GANA EN CASO DE EMPATE)           *
049000******************************************************************
049100 210-MEJOR-FORMATO SECTION.
049200     PERFORM 211-EVALUA-FORMATO THRU 211-EVALUA-FORMATO-E
049300         VARYING IX-FMT FROM 1 BY 1
049400         UNTIL IX-FMT > WKS-CONT-FORMATOS.
049500 210-MEJOR-FORMATO-E. EXIT.
049600
049700 211-EVALUA-FORMATO SECTION.
049800     IF TFM-CROP-ID(IX-FMT) = TCI-CROP-ID(IX-CRI) AND
049900        TFM-ACTIVE-FLAG(IX-FMT) = 'Y' AND
050000        TFM-SALE-PRICE(IX-FMT) > TCI-PRECIO-MEJOR(IX-CRI)
050100         MOVE TFM-SALE-PRICE(IX-FMT) TO TCI-PRECIO-MEJOR(IX-CRI)
050200         MOVE TFM-QTY-POR-UNIDAD(IX-FMT) TO
050300              TCI-QTY-POR-UNIDAD(IX-CRI)
050400         MOVE 'S' TO TCI-HAY-FORMATO(IX-CRI)
050500     END-IF.
050600 211-EVALUA-FORMATO-E. EXIT.
050700
050800******************************************************************
050900*   CALCULA OFERTA VALORIZADA, META Y BRECHA DE CADA UNA DE LAS *
051000*   52 SEMANAS DEL AÑO                                           *
051100******************************************************************
051200 300-CALCULA-SEMANA-1-A-52 SECTION.
051300     MOVE ZEROES TO WKS-PEOR-GAP WKS-PEOR-SEMANA
051400                     WKS-MEJOR-EXCEDENTE WKS-MEJOR-SEMANA
051500     PERFORM 301-CALCULA-UNA-SEMANA THRU 301-CALCULA-UNA-SEMANA-E
051600         VARYING IX-SEM FROM 1 BY 1
051700         UNTIL IX-SEM > 52.
051800 300-CALCULA-SEMANA-1-A-52-E. EXIT.
051900
052000 301-CALCULA-UNA-SEMANA SECTION.
052100     MOVE ZEROES TO TSM-REVENUE(IX-SEM) TSM-TARGET(IX-SEM)
052200
052300     PERFORM 302-VALORA-OFERTA-SEMANA
052400         THRU 302-VALORA-OFERTA-SEMANA-E
052500         VARYING IX-OFT FROM 1 BY 1
052600         UNTIL IX-OFT > WKS-CONT-OFERTA
052700
052800     PERFORM 303-ACUMULA-META-SEMANA
052900         THRU 303-ACUMULA-META-SEMANA-E
053000         VARYING IX-CHN FROM 1 BY 1
053100         UNTIL IX-CHN > WKS-CONT-CANALES
053200
053300     COMPUTE TSM-GAP(IX-SEM) =
053400         TSM-REVENUE(IX-SEM) - TSM-TARGET(IX-SEM)
053500
053600     IF TSM-TARGET(IX-SEM) > ZEROES
053700         COMPUTE TSM-GAP-PCT(IX-SEM) ROUNDED =
053800             TSM-GAP(IX-SEM) / TSM-TARGET(IX-SEM) * 100
053900     ELSE
054000         MOVE ZEROES TO TSM-GAP-PCT(IX-SEM)
054100     END-IF
054200
054300     ADD TSM-REVENUE(IX-SEM) TO WKS-TOTAL-PROYECTADO
054400     ADD TSM-TARGET(IX-SEM)  TO WKS-TOTAL-META
054500
054600     IF TSM-GAP(IX-SEM) < ZEROES
054700         ADD 1 TO WKS-CONT-SEM-FALTANTE
054800         IF TSM-GAP(IX-SEM) < WKS-PEOR-GAP
054900             MOVE TSM-GAP(IX-SEM) TO WKS-PEOR-GAP
055000             MOVE IX-SEM TO WKS-PEOR-SEMANA
055100         END-IF
055200     END-IF
055300     IF TSM-GAP(IX-SEM) > ZEROES
055400         ADD 1 TO WKS-CONT-SEM-EXCEDENTE
055500         IF TSM-GAP(IX-SEM) > WKS-MEJOR-EXCEDENTE
055600             MOVE TSM-GAP(IX-SEM) TO WKS-MEJOR-EXCEDENTE
055700             MOVE IX-SEM TO WKS-MEJOR-SEMANA
055800         END-IF
055900     END-IF.
056000 301-CALCULA-UNA-SEMANA-E. EXIT.
056100
056200 302-VALORA-OFERTA-SEMANA SECTION.
056300     IF TOF-SEMANA(IX-OFT) = IX-SEM
056400         SET IX-CRI TO 1
056500         SEARCH TCI-ENTRADA
056600             AT END CONTINUE
056700             WHEN TCI-CROP-ID(IX-CRI) = TOF-CROP-ID(IX-OFT)
056800                 IF TCI-HAY-FORMATO(IX-CRI) = 'S' AND
056900                    TCI-QTY-POR-UNIDAD(IX-CRI) > ZEROES
057000                     COMPUTE WKS-VALOR-SEMANA ROUNDED =
057100                         TOF-CANTIDAD(IX-OFT) /
057200                         TCI-QTY-POR-UNIDAD(IX-CRI) *
057300                         TCI-PRECIO-MEJOR(IX-CRI)
057400                     ADD WKS-VALOR-SEMANA TO TSM-REVENUE(IX-SEM)
057500                 END-IF
057600         END-SEARCH
057700     END-IF.
057800 302-VALORA-OFERTA-SEMANA-E. EXIT.
057900
058000 303-ACUMULA-META-SEMANA SECTION.
058100     IF TCH-START-WEEK(IX-CHN) <= IX-SEM AND
058200        TCH-END-WEEK(IX-CHN) >= IX-SEM
058300         ADD TCH-WEEKLY-TARGET(IX-CHN) TO TSM-TARGET(IX-SEM)
058400     END-IF.
058500 303-ACUMULA-META-SEMANA-E. EXIT.
058600
058700******************************************************************
058800*   IMPRIME EL REPORTE: UN RENGLON POR SEMANA MAS LOS TOTALES    *
058900******************************************************************
059000 400-IMPRIME-REPORTE SECTION.
059100     PERFORM 410-IMPRIME-SEMANA THRU 410-IMPRIME-SEMANA-E
059200         VARYING IX-SEM FROM 1 BY 1
059300         UNTIL IX-SEM > 52
059400
059500     MOVE WKS-TOTAL-PROYECTADO TO PIE-TOTAL-PROY
059600     MOVE WKS-TOTAL-META       TO PIE-TOTAL-META
059700     WRITE LIN-RPT-REVPJ FROM LIN-PIE-REVPJ
059800
059900     MOVE WKS-CONT-SEM-FALTANTE  TO PIE-SEM-FALTANTE
060000     MOVE WKS-PEOR-SEMANA        TO PIE-PEOR-SEMANA
060100     MOVE WKS-CONT-SEM-EXCEDENTE TO PIE-SEM-EXCEDENTE
060200     MOVE WKS-MEJOR-SEMANA       TO PIE-MEJOR-SEMANA
060300     WRITE LIN-RPT-REVPJ FROM LIN-PIE-SEMANAS.
060400 400-IMPRIME-REPORTE-E. EXIT.
060500
060600 410-IMPRIME-SEMANA SECTION.
060700     MOVE IX-SEM                TO DET-SEMANA
060800     MOVE TSM-REVENUE(IX-SEM)   TO DET-REVENUE
060900     MOVE TSM-TARGET(IX-SEM)    TO DET-TARGET
061000     MOVE TSM-GAP(IX-SEM)       TO DET-GAP
061100     MOVE TSM-GAP-PCT(IX-SEM)   TO DET-GAP-PCT
061200     WRITE LIN-RPT-REVPJ FROM LIN-DETALLE-SEM.
061300 410-IMPRIME-SEMANA-E. EXIT.
061400
061500 900-FIN SECTION.
061600     CLOSE ARCH-RPT-REVPJ
061700     DISPLAY 'PFREVPJ - RENGLONES DE OFERTA    : ' WKS-CONT-OFERTA
061800     DISPLAY 'PFREVPJ - TOTAL PROYECTADO        : '
061900         WKS-TOTAL-PROYECTADO
062000     DISPLAY 'PFREVPJ - TOTAL META               : '
062100         WKS-TOTAL-META.
062200 900-FIN-E. EXIT.
