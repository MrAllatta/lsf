000100******************************************************************
000200*    PFBLOCK  -  MAESTRO DE BLOQUES DE SIEMBRA (BLOCK)           *
000300*    LONGITUD   : 60                                             *
000400******************************************************************
000500*    11/02/1989 JCLM  CREACION DEL MAESTRO DE BLOQUES            *
000600******************************************************************
000700 01  REG-BLOCK.
000800     05  BLK-BLOCK-ID             PIC 9(03).
000900     05  BLK-BLOCK-NAME           PIC X(20).
001000     05  BLK-BLOCK-TYPE           PIC X(02).
001100         88  BLK-ES-CAMPO                  VALUE 'FD'.
001200         88  BLK-ES-TUNEL                  VALUE 'HT'.
001300         88  BLK-ES-INVERNADERO            VALUE 'GH'.
001400     05  BLK-NUM-BEDS             PIC 9(03).
001500     05  BLK-BED-WIDTH-FEET       PIC 9(02)V9.
001600     05  BLK-BEDFEET-PER-BED      PIC 9(04).
001700     05  BLK-WALK-ROUTE-ORDER     PIC 9(03).
001800     05  FILLER                   PIC X(22).
