000100******************************************************************
000200*    PFSEVNT  -  VENTA DETALLADA DE DIA DE MERCADO (SALES-EVENT)*
000300*    LLAVE      : CANAL + FECHA + PRODUCTO                       *
000400*    LONGITUD   : 70                                             *
000500******************************************************************
000600*    06/05/1991 JCLM  CREACION DE VENTA DETALLADA                *
000700******************************************************************
000800 01  REG-SALES-EVENT.
000900     05  SEV-CHAN-ID              PIC 9(03).
001000     05  SEV-SALE-DATE            PIC 9(08).
001100     05  SEV-FMT-ID               PIC 9(04).
001200     05  SEV-ACTUAL-QTY           PIC 9(08)V99.
001300     05  SEV-ACTUAL-PRICE         PIC 9(05)V99.
001400     05  SEV-ACTUAL-REVENUE       PIC 9(08)V99.
001500     05  SEV-BROUGHT-QTY          PIC 9(08)V99.
001600     05  SEV-RETURNED-QTY         PIC 9(08)V99.
001700     05  FILLER                   PIC X(08).
001800
001900*--> REDEFINE DE LA FECHA DE VENTA PARA CALCULO DE SEMANA ISO
002000 01  SEV-SALE-DATE-R REDEFINES SEV-SALE-DATE.
002100     05  SEV-VTA-ANIO             PIC 9(04).
002200     05  SEV-VTA-MES              PIC 9(02).
002300     05  SEV-VTA-DIA              PIC 9(02).
