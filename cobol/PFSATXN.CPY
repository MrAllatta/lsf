000100******************************************************************
000200*    PFSATXN  -  TRANSACCION DE VENTA (SALES-TXN)                *
000300*    LONGITUD   : 80                                             *
000400******************************************************************
000500*    11/06/1991 JCLM  CREACION DE LA TRANSACCION DE VENTA        *
000600*    30/07/2001 RHAG  SOL-0099 SE AGREGAN BANDERAS DE OPCIONALES*
000700******************************************************************
000800 01  REG-SALES-TXN.
000900     05  STX-TXN-TYPE             PIC X(01).
001000         88  STX-ES-RAPIDA                  VALUE 'Q'.
001100         88  STX-ES-DETALLADA               VALUE 'D'.
001200     05  STX-CHAN-ID              PIC 9(03).
001300     05  STX-SALE-DATE            PIC 9(08).
001400     05  STX-CASH                 PIC 9(07)V99.
001500     05  STX-CARD                 PIC 9(07)V99.
001600     05  STX-FMT-ID               PIC 9(04).
001700     05  STX-SOLD-QTY             PIC 9(08)V99.
001800     05  STX-PRICE-OVERRIDE       PIC 9(05)V99.
001900     05  STX-PRICE-OVERRIDE-FLAG  PIC X(01).
002000         88  STX-HAY-PRECIO-PROPIO          VALUE 'Y'.
002100     05  STX-BROUGHT-QTY          PIC 9(08)V99.
002200     05  STX-BROUGHT-QTY-FLAG     PIC X(01).
002300         88  STX-HAY-CANTIDAD-LLEVADA       VALUE 'Y'.
002400     05  FILLER                   PIC X(17).
