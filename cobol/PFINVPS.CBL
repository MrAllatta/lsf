000100******************************************************************
000200* FECHA       : 03/07/1990                                       *
000300* PROGRAMADOR : JUAN CARLOS LOPEZ MORALES (JCLM)                 *
000400* APLICACION  : PLANIFICACION DE FINCA                           *
000500* PROGRAMA    : PFINVPS                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA LAS TRANSACCIONES DE INVENTARIO A LA      *
000800*             : BITACORA DE INVENTARIO, CALCULA EL SALDO         *
000900*             : CORRIDO POR CULTIVO Y AVISA CUANDO EL SALDO      *
001000*             : RESULTANTE QUEDA EN NEGATIVO.                    *
001100* ARCHIVOS    : INTXN(E) INVLEDG(E/S)                            *
001200* ACCION (ES) : LEE,BUSCA,CALCULA,GRABA                           *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* PROGRAMA(S) : PFFCHAU (RUTINA COMUN DE FECHAS)                 *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S          *
001700******************************************************************
001800* 03/07/1990 JCLM 0001 VERSION INICIAL DE APLICACION DE          *0001    
001900*                      TRANSACCIONES DE INVENTARIO                0001    
002000* 22/01/1991 JCLM 0003 SE DEFINE LA CONVENCION DE SIGNOS POR      0003    
002100*                      TIPO DE EVENTO (HI,SO,RI,WO,TR,QC,YE,AJ)  *0003    
002200* 09/09/1991 MVQ 0005 SE AGREGA AVISO DE SALDO NEGATIVO SIN      *0005    
002300*                      RECHAZAR LA TRANSACCION                    0005    
002400* 14/03/1993 SOQ 0008 SE ARRASTRAN FECHA DE CADUCIDAD Y UBICACION 0008    
002500*                      DEL ULTIMO MOVIMIENTO AL NUEVO RENGLON     0008    
002600* 02/12/1996 JCLM 0012 SE AGREGA NUMERO DE SECUENCIA CORRELATIVO  0012    
002700*                      POR CULTIVO DENTRO DE LA MISMA FECHA       0012    
002800* 17/12/1998 JCLM 0015 REVISION Y2K - EL NUMERO DE SECUENCIA Y    0015    
002900*                      LAS FECHAS DE LA BITACORA YA MANEJAN AÑO  *0015    
003000*                      DE CUATRO POSICIONES SIN AMBIGUEDAD        0015    
003100* 08/01/1999 JCLM 0016 PRUEBA DE BUSQUEDA DE ULTIMO SALDO SOBRE   0016    
003200*                      FECHAS DE DOS SIGLOS DISTINTOS, SIN FALLAS 0016    
003300* 25/05/2002 RHAG SOL-0095 SE AGREGA CONTEO DE AVISOS DE SALDO    SOL-0095
003400*                      NEGATIVO AL REPORTE DE CONTROL             SOL-0095
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     PFINVPS.
003800 AUTHOR.         JUAN CARLOS LOPEZ MORALES.
003900 INSTALLATION.   FINCA LA ESPERANZA - DEPTO DE SISTEMAS.
004000 DATE-WRITTEN.   03/07/1990.
004100 DATE-COMPILED.
004200 SECURITY.       USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASE-NUMERICA IS '0' THRU '9'
004800     UPSI-0 IS SW-REPROCESO-TOTAL.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ARCH-PARMIP    ASSIGN TO PARMIP
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-PRM FSE-PRM.
005400     SELECT ARCH-INTXN     ASSIGN TO INTXN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS FS-ITX FSE-ITX.
005700     SELECT ARCH-INV-LEDG  ASSIGN TO INVLEDG
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FS-ILG FSE-ILG.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  ARCH-PARMIP    LABEL RECORDS ARE STANDARD.
006300 01  REG-PARMIP.
006400     05  PRM-FECHA-PROCESO    PIC 9(08).
006500     05  FILLER               PIC X(72).
006600 FD  ARCH-INTXN     LABEL RECORDS ARE STANDARD.
006700     COPY PFINTXN.
006800 FD  ARCH-INV-LEDG  LABEL RECORDS ARE STANDARD.
006900     COPY PFINLED.
007000
007100 WORKING-STORAGE SECTION.
007200     77  WKS-CONT-AVISOS-NEGATIVO PIC 9(06) COMP.
007300 01  WKS-AREAS-FILE-STATUS.
007400     05  FS-PRM                  PIC 9(02).
007500     05  FSE-PRM.
007600         10  FSE-PRM-RETORNO     PIC S9(4) COMP-5.
007700         10  FSE-PRM-FUNCION     PIC S9(4) COMP-5.
007800         10  FSE-PRM-REALIM      PIC S9(4) COMP-5.
007900     05  FS-ITX                  PIC 9(02).
008000     05  FSE-ITX.
008100         10  FSE-ITX-RETORNO     PIC S9(4) COMP-5.
008200         10  FSE-ITX-FUNCION     PIC S9(4) COMP-5.
008300         10  FSE-ITX-REALIM      PIC S9(4) COMP-5.
008400     05  FS-ILG                  PIC 9(02).
008500     05  FSE-ILG.
008600         10  FSE-ILG-RETORNO     PIC S9(4) COMP-5.
008700         10  FSE-ILG-FUNCION     PIC S9(4) COMP-5.
008800         10  FSE-ILG-REALIM      PIC S9(4) COMP-5.
008900         10  FILLER                  PIC X(01).
009000
009100******************************************************************
009200*   TABLA DE LA BITACORA DE INVENTARIO EN MEMORIA (MAX. 20000)   *
009300******************************************************************
009400 01  WKS-TABLA-BITACORA.
009500     05  WKS-CONT-BITACORA       PIC 9(05) COMP.
009600     05  TBI-ENTRADA OCCURS 20000 TIMES INDEXED BY IX-BIT.
009700         10  TBI-SEQ                 PIC 9(06).
009800         10  TBI-CROP-ID              PIC 9(04).
009900         10  TBI-EVENT-DATE           PIC 9(08).
010000         10  TBI-EVENT-TYPE           PIC X(02).
010100         10  TBI-QUANTITY             PIC S9(08)V99.
010200         10  TBI-RUNNING-BALANCE      PIC S9(08)V99.
010300         10  TBI-EXPIRY-DATE          PIC 9(08).
010400         10  TBI-STORAGE-LOCATION     PIC X(20).
010500         10  FILLER                  PIC X(01).
010600
010700*--> VISTA ALFANUMERICA DE LA TABLA DE BITACORA (DEPURACION)
010800 01  WKS-TABLA-BITACORA-R REDEFINES WKS-TABLA-BITACORA.
010900     05  FILLER                  PIC X(940009).
011000
011100 01  WKS-INDICADORES.
011200     05  WKS-EOF-ITX              PIC X(01) VALUE 'N'.
011300     05  WKS-EOF-ILG              PIC X(01) VALUE 'N'.
011400     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
011500         88  WKS-SI-ENCONTRADO             VALUE 'S'.
011600     05  FILLER                  PIC X(01).
011700
011800 01  WKS-CAMPOS-TRABAJO.
011900     05  WKS-FECHA-PROCESO        PIC 9(08).
012000     05  WKS-MAX-SEQ              PIC 9(06) COMP.
012100     05  WKS-SALDO-ANTERIOR       PIC S9(08)V99.
012200     05  WKS-FECHA-MAYOR          PIC 9(08).
012300     05  WKS-SEQ-MAYOR            PIC 9(06) COMP.
012400     05  WKS-EXPIRY-ANTERIOR      PIC 9(08).
012500     05  WKS-UBICACION-ANTERIOR   PIC X(20).
012600     05  WKS-CANTIDAD-FIRMADA     PIC S9(08)V99.
012700     05  WKS-VALOR-ABSOLUTO       PIC S9(08)V99.
012800     05  FILLER                  PIC X(01).
012900
013000*--> DESGLOSE DE LA FECHA DE PROCESO PARA ARITMETICA DE FECHAS
013100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013200     05  WKS-FP-ANIO              PIC 9(04).
013300     05  WKS-FP-MES               PIC 9(02).
013400     05  WKS-FP-DIA               PIC 9(02).
013500     05  FILLER                  PIC X(01).
013600
013700*--> DESGLOSE DE LA FECHA MAYOR ENCONTRADA EN LA BITACORA
013800 01  WKS-FECHA-MAYOR-R REDEFINES WKS-FECHA-MAYOR.
013900     05  WKS-FM-ANIO              PIC 9(04).
014000     05  WKS-FM-MES               PIC 9(02).
014100     05  WKS-FM-DIA               PIC 9(02).
014200     05  FILLER                  PIC X(01).
014300
014400 01  WKS-CONTADORES.
014500     05  WKS-CONT-TRANSACCIONES   PIC 9(06) COMP.
014600     05  FILLER                  PIC X(01).
014700
014800 01  LIN-AVISO.
014900     05  FILLER                   PIC X(17) VALUE
015000         'AVISO - CULTIVO '.
015100     05  AVI-CROP-ID               PIC 9(04).
015200     05  FILLER                    PIC X(24) VALUE
015300         ' QUEDA CON SALDO NEGATIVO: '.
015400     05  AVI-SALDO                 PIC -ZZZ,ZZ9.99.
015500
015600 PROCEDURE DIVISION.
015700 000-MAIN SECTION.
015800     PERFORM 100-INICIO THRU 100-INICIO-E
015900     PERFORM 200-LEE-TRANSACCION THRU 200-LEE-TRANSACCION-E
016000         UNTIL WKS-EOF-ITX = 'S'
016100     PERFORM 800-REESCRIBE-BITACORA THRU 800-REESCRIBE-BITACORA-E
016200     PERFORM 900-FIN THRU 900-FIN-E
016300     STOP RUN.
016400 000-MAIN-E. EXIT.
016500
016600 100-INICIO SECTION.
016700     MOVE ZEROES TO WKS-CONT-BITACORA WKS-CONT-TRANSACCIONES
016800                     WKS-CONT-AVISOS-NEGATIVO
016900
017000     OPEN INPUT ARCH-PARMIP
017100     READ ARCH-PARMIP
017200         AT END MOVE ZEROES TO PRM-FECHA-PROCESO
017300     END-READ
017400     MOVE PRM-FECHA-PROCESO TO WKS-FECHA-PROCESO
017500     CLOSE ARCH-PARMIP
017600
017700     OPEN INPUT ARCH-INV-LEDG
017800     PERFORM 110-CARGA-BITACORA THRU 110-CARGA-BITACORA-E
017900         UNTIL WKS-EOF-ILG = 'S'
018000     CLOSE ARCH-INV-LEDG
018100
018200     OPEN INPUT ARCH-INTXN.
018300 100-INICIO-E. EXIT.
018400
018500 110-CARGA-BITACORA SECTION.
018600     READ ARCH-INV-LEDG
018700         AT END MOVE 'S' TO WKS-EOF-ILG
018800         NOT AT END
018900             ADD 1 TO WKS-CONT-BITACORA
019000             SET IX-BIT TO WKS-CONT-BITACORA
019100             MOVE ILG-SEQ             TO TBI-SEQ(IX-BIT)
019200             MOVE ILG-CROP-ID          TO TBI-CROP-ID(IX-BIT)
019300             MOVE ILG-EVENT-DATE       TO TBI-EVENT-DATE(IX-BIT)
019400             MOVE ILG-EVENT-TYPE       TO TBI-EVENT-TYPE(IX-BIT)
019500             MOVE ILG-QUANTITY         TO TBI-QUANTITY(IX-BIT)
019600             MOVE ILG-RUNNING-BALANCE  TO
019700                  TBI-RUNNING-BALANCE(IX-BIT)
019800             MOVE ILG-EXPIRY-DATE      TO TBI-EXPIRY-DATE(IX-BIT)
019900             MOVE ILG-STORAGE-LOCATION TO
020000                  TBI-STORAGE-LOCATION(IX-BIT)
020100             IF ILG-SEQ > WKS-MAX-SEQ
020200                 MOVE ILG-SEQ TO WKS-MAX-SEQ
020300             END-IF
020400     END-READ.
020500 110-CARGA-BITACORA-E. EXIT.
020600
020700******************************************************************
020800*   LEE CADA TRANSACCION DE INVENTARIO Y LA APLICA A LA BITACORA *
020900******************************************************************
021000 200-LEE-TRANSACCION SECTION.
021100     READ ARCH-INTXN
021200         AT END MOVE 'S' TO WKS-EOF-ITX
021300         NOT AT END
021400             ADD 1 TO WKS-CONT-TRANSACCIONES
021500             PERFORM 210-SIGNO-CANTIDAD THRU 210-SIGNO-CANTIDAD-E
021600             PERFORM 220-BUSCA-ULTIMO-SALDO
021700                 THRU 220-BUSCA-ULTIMO-SALDO-E
021800             PERFORM 230-ESCRIBE-MOVIMIENTO
021900                 THRU 230-ESCRIBE-MOVIMIENTO-E
022000     END-READ.
022100 200-LEE-TRANSACCION-E. EXIT.
022200
022300******************************************************************
022400*   APLICA LA CONVENCION DE SIGNOS SEGUN EL TIPO DE EVENTO       *
022500******************************************************************
022600 210-SIGNO-CANTIDAD SECTION.
022700     IF ITX-QUANTITY < ZEROES
022800         COMPUTE WKS-VALOR-ABSOLUTO = ZEROES - ITX-QUANTITY
022900     ELSE
023000         MOVE ITX-QUANTITY TO WKS-VALOR-ABSOLUTO
023100     END-IF
023200
023300     EVALUATE ITX-EVENT-TYPE
023400         WHEN 'SO'
023500         WHEN 'WO'
023600             COMPUTE WKS-CANTIDAD-FIRMADA =
023700                 ZEROES - WKS-VALOR-ABSOLUTO
023800         WHEN 'QC'
023900             MOVE ZEROES TO WKS-CANTIDAD-FIRMADA
024000         WHEN OTHER
024100             MOVE WKS-VALOR-ABSOLUTO TO WKS-CANTIDAD-FIRMADA
024200     END-EVALUATE.
024300 210-SIGNO-CANTIDAD-E. EXIT.
024400
024500******************************************************************
024600*   BUSCA EL ULTIMO RENGLON DE LA BITACORA PARA EL CULTIVO       *
024700*   (MAYOR FECHA Y, DE EMPATAR, MAYOR SECUENCIA)                 *
024800******************************************************************
024900 220-BUSCA-ULTIMO-SALDO SECTION.
025000     MOVE ZEROES TO WKS-SALDO-ANTERIOR WKS-FECHA-MAYOR
025100                     WKS-SEQ-MAYOR WKS-EXPIRY-ANTERIOR
025200     MOVE SPACES TO WKS-UBICACION-ANTERIOR
025300     MOVE 'N' TO WKS-ENCONTRADO
025400
025500     PERFORM 225-EVALUA-RENGLON THRU 225-EVALUA-RENGLON-E
025600         VARYING IX-BIT FROM 1 BY 1
025700         UNTIL IX-BIT > WKS-CONT-BITACORA.
025800 220-BUSCA-ULTIMO-SALDO-E. EXIT.
025900
026000 225-EVALUA-RENGLON SECTION.
026100     IF TBI-CROP-ID(IX-BIT) = ITX-CROP-ID
026200         IF TBI-EVENT-DATE(IX-BIT) > WKS-FECHA-MAYOR
026300            OR (TBI-EVENT-DATE(IX-BIT) = WKS-FECHA-MAYOR AND
026400                TBI-SEQ(IX-BIT) > WKS-SEQ-MAYOR)
026500             MOVE 'S' TO WKS-ENCONTRADO
026600             MOVE TBI-EVENT-DATE(IX-BIT)      TO WKS-FECHA-MAYOR
026700             MOVE TBI-SEQ(IX-BIT)             TO WKS-SEQ-MAYOR
026800             MOVE TBI-RUNNING-BALANCE(IX-BIT) TO
026900                  WKS-SALDO-ANTERIOR
027000             MOVE TBI-EXPIRY-DATE(IX-BIT)     TO
027100                  WKS-EXPIRY-ANTERIOR
027200             MOVE TBI-STORAGE-LOCATION(IX-BIT) TO
027300                  WKS-UBICACION-ANTERIOR
027400         END-IF
027500     END-IF.
027600 225-EVALUA-RENGLON-E. EXIT.
027700
027800******************************************************************
027900*   AGREGA EL NUEVO RENGLON A LA TABLA DE BITACORA EN MEMORIA    *
028000******************************************************************
028100 230-ESCRIBE-MOVIMIENTO SECTION.
028200     ADD 1 TO WKS-MAX-SEQ
028300     ADD 1 TO WKS-CONT-BITACORA
028400     SET IX-BIT TO WKS-CONT-BITACORA
028500
028600     MOVE WKS-MAX-SEQ         TO TBI-SEQ(IX-BIT)
028700     MOVE ITX-CROP-ID          TO TBI-CROP-ID(IX-BIT)
028800     MOVE WKS-FECHA-PROCESO    TO TBI-EVENT-DATE(IX-BIT)
028900     MOVE ITX-EVENT-TYPE       TO TBI-EVENT-TYPE(IX-BIT)
029000     MOVE WKS-CANTIDAD-FIRMADA TO TBI-QUANTITY(IX-BIT)
029100     ADD WKS-CANTIDAD-FIRMADA TO WKS-SALDO-ANTERIOR
029200     MOVE WKS-SALDO-ANTERIOR   TO TBI-RUNNING-BALANCE(IX-BIT)
029300     MOVE WKS-EXPIRY-ANTERIOR  TO TBI-EXPIRY-DATE(IX-BIT)
029400     MOVE WKS-UBICACION-ANTERIOR TO
029500          TBI-STORAGE-LOCATION(IX-BIT)
029600
029700     IF WKS-SALDO-ANTERIOR < ZEROES
029800         ADD 1 TO WKS-CONT-AVISOS-NEGATIVO
029900         MOVE ITX-CROP-ID      TO AVI-CROP-ID
030000         MOVE WKS-SALDO-ANTERIOR TO AVI-SALDO
030100         DISPLAY LIN-AVISO
030200     END-IF.
030300 230-ESCRIBE-MOVIMIENTO-E. EXIT.
030400
030500******************************************************************
030600*   REESCRIBE LA BITACORA COMPLETA CON LOS RENGLONES AGREGADOS  *
030700******************************************************************
030800 800-REESCRIBE-BITACORA SECTION.
030900     CLOSE ARCH-INTXN
031000     OPEN OUTPUT ARCH-INV-LEDG
031100     PERFORM 805-ESCRIBE-RENGLON THRU 805-ESCRIBE-RENGLON-E
031200         VARYING IX-BIT FROM 1 BY 1
031300         UNTIL IX-BIT > WKS-CONT-BITACORA
031400     CLOSE ARCH-INV-LEDG.
031500 800-REESCRIBE-BITACORA-E. EXIT.
031600
031700 805-ESCRIBE-RENGLON SECTION.
031800     MOVE TBI-SEQ(IX-BIT)             TO ILG-SEQ
031900     MOVE TBI-CROP-ID(IX-BIT)          TO ILG-CROP-ID
032000     MOVE TBI-EVENT-DATE(IX-BIT)       TO ILG-EVENT-DATE
032100     MOVE TBI-EVENT-TYPE(IX-BIT)       TO ILG-EVENT-TYPE
032200     MOVE TBI-QUANTITY(IX-BIT)         TO ILG-QUANTITY
032300     MOVE TBI-RUNNING-BALANCE(IX-BIT)  TO ILG-RUNNING-BALANCE
032400     MOVE TBI-EXPIRY-DATE(IX-BIT)      TO ILG-EXPIRY-DATE
032500     MOVE TBI-STORAGE-LOCATION(IX-BIT) TO ILG-STORAGE-LOCATION
032600     WRITE REG-INVENTORY-LEDGER.
032700 805-ESCRIBE-RENGLON-E. EXIT.
032800
032900 900-FIN SECTION.
033000     DISPLAY 'PFINVPS - TRANSACCIONES APLICADAS : '
033100         WKS-CONT-TRANSACCIONES
033200     DISPLAY 'PFINVPS - AVISOS DE SALDO NEGATIVO : '
033300         WKS-CONT-AVISOS-NEGATIVO.
033400 900-FIN-E. EXIT.
