000100******************************************************************
000200*    PFCHANL  -  MAESTRO DE CANALES DE VENTA (SALES-CHANNEL)    *
000300*    LONGITUD   : 60                                             *
000400******************************************************************
000500*    02/03/1991 JCLM  CREACION DEL MAESTRO DE CANALES            *
000600******************************************************************
000700 01  REG-SALES-CHANNEL.
000800     05  CHN-CHAN-ID              PIC 9(03).
000900     05  CHN-CHAN-NAME            PIC X(30).
001000     05  CHN-START-WEEK           PIC 9(02).
001100     05  CHN-END-WEEK             PIC 9(02).
001200     05  CHN-WEEKLY-TARGET        PIC 9(07)V99.
001300     05  CHN-CSA-FLAG             PIC X(01).
001400         88  CHN-ES-CSA                    VALUE 'Y'.
001500     05  CHN-ALLOC-PRIORITY       PIC 9(03).
001600     05  FILLER                   PIC X(10).
